000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVPTYP.
000500       AUTHOR.         TAN PEI RU.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   22 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO BREAK DOWN THE RAW
001200      *               CONTENT OF A SWIFT MT PARTY/AGENT FIELD (50A,
001300      *               52A, 53A, 56A, 57A, 58A OR 59A) INTO ACCOUNT,
001400      *               NAME, ADDRESS LINES, ISO COUNTRY AND AN EMBEDDED
001500      *               BIC FOR THE CONVERSION BATCH.  CALLED ONCE PER
001600      *               PARTY/AGENT FIELD BY THE MT-PARSER AND BY THE
001700      *               MX-SIDE GENERATORS WHEN BUILDING AGENT/PARTY
001800      *               BLOCKS FROM THE MT-MESSAGE TAG TABLE.
001900      *
002000      *---------------------------------------------------------------*
002100      * HISTORY OF MODIFICATION:                                      *
002200      *---------------------------------------------------------------*
002300      * TAG    DATE       DEV     DESCRIPTION                         *
002400      *------- ---------- ------- ------------------------------------*
002500      * CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002600      *                  - E-REQUEST# 58814 - INITIAL VERSION.        *
002700      *                  - MODELLED ON TRFVBACU, THE OLD BANK-EXTRACT *
002800      *                    LOOKUP EXTENSION ROUTINE, BUT THIS ONE     *
002900      *                    PARSES A FIELD INSTEAD OF READING A FILE.  *
003000      * CNVB09  19/04/2024 TMPJP6 - E-REQUEST# 58814                  *
003100      *                  - BIC-ONLY PARTY CONTENT WAS LEAVING NAME    *
003200      *                    AND ADDRESS UNTOUCHED - CORRECT BEHAVIOUR, *
003300      *                    ADDED WPP-BIC-ONLY-FLG SO CALLERS CAN TELL *
003400      *                    THE DIFFERENCE FROM "NOTHING PARSED".      *
003500      * CNVB98  09/11/1998 OOIBH   - Y2K REVIEW - NO 2-DIGIT YEAR     *
003600      *                    FIELDS IN THIS ROUTINE, NO CHANGE MADE.    *
003700      * CNVB22  03/08/2017 KHOOCL  - E-REQUEST# 79960                 *
003800      *                  - COUNTRY-SUFFIX TEST ON THE LAST ADDRESS    *
003900      *                    LINE WAS TRIGGERING ON ORDINARY WORDS      *
004000      *                    ENDING IN TWO CAPITALS (E.G. "ROAD") -     *
004100      *                    RESTRICTED THE TEST TO ALPHABETIC-UPPER.   *
004210      * CNVB30  02/06/2024 TMPRVD - E-REQUEST# 59107                  *
004220      *                  - B045 WAS TESTING A FIXED COLUMN PAIR AT    *
004230      *                    THE END OF THE 70-BYTE FIELD.  ADDRESS     *
004240      *                    LINES ARE LEFT-JUSTIFIED WITH TRAILING     *
004250      *                    SPACES SO THE FIXED COLUMNS WERE ALMOST    *
004260      *                    ALWAYS BLANK AND THE COUNTRY WAS NEVER     *
004270      *                    PICKED UP.  ADDED B044 TO FIND THE TRUE    *
004280      *                    END OF THE LINE TEXT FIRST.                *
004290      *---------------------------------------------------------------*
004300              EJECT
004400      **********************
004500       ENVIRONMENT DIVISION.
004600      **********************
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-AS400.
004900       OBJECT-COMPUTER.  IBM-AS400.
005000       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400      *    NO FILES OWNED BY THIS ROUTINE.
005500      ***************
005600       DATA DIVISION.
005700      ***************
005800       WORKING-STORAGE SECTION.
005900      *************************
006000       01  FILLER                          PIC X(24)        VALUE
006100           "** PROGRAM TRFVPTYP **".
006200
006300      * ------------------ PROGRAM WORKING STORAGE -------------------*
006400       01  WK-C-COMMON.
006500           COPY ASCMWS.
006600
006700       01  WK-N-COUNTERS.
006800           05  WTL-LINE-CNT              PIC 9(02) COMP-3.
006900           05  WTL-LINE-IX               PIC 9(02) COMP-3.
007000           05  WK-N-POS-IX               PIC 9(02) COMP-3.
007100           05  WK-N-BIC-POS              PIC 9(02) COMP-3.
007200           05  WK-N-BIC-LEN              PIC 9(02) COMP-3.
007300           05  WK-N-NAME-LINE-IX         PIC 9(02) COMP-3.
007400           05  WK-N-TALLY                PIC 9(02) COMP-3.
007450           05  WK-N-ADDR-ENDPOS          PIC 9(02) COMP-3.
007460           05  WK-N-CTRY-START           PIC 9(02) COMP-3.
007500           05  FILLER                    PIC X(01).
007600
007700      *----------------------------------------------------------------*
007800      * WK-C-LINE-TABLE - THE PARTY CONTENT SPLIT ON THE SEMICOLON     *
007900      *        LINE SEPARATOR.  BLANK LINES ARE DROPPED ON THE WAY IN. *
008000      *----------------------------------------------------------------*
008100       01  WK-C-LINE-TABLE.
008200           05  WTL-LINES  OCCURS 8 TIMES
008300                          INDEXED BY WTL-IX
008400                          PIC X(70).
008450           05  FILLER                    PIC X(01).
008500       01  WK-C-LINE-TABLE-R REDEFINES WK-C-LINE-TABLE.
008600           05  WTL-SLOT   OCCURS 8 TIMES
008650                          PIC X(70).
008680           05  FILLER                    PIC X(01).
008800
008900       01  WK-C-SCAN-WORK.
009000           05  WK-C-CUR-LINE             PIC X(70).
009100           05  WK-C-STRIP-WORK           PIC X(140).
009200           05  WK-C-STRIP-WORK-R REDEFINES WK-C-STRIP-WORK.
009300               10  WK-C-STRIP-BEFORE      PIC X(70).
009400               10  WK-C-STRIP-AFTER       PIC X(70).
009500           05  WK-C-BIC-FOUND-FLG        PIC X(01).
009600               88  WK-C-BIC-FOUND          VALUE "Y".
009700           05  WK-C-NAME-SET-FLG         PIC X(01).
009800               88  WK-C-NAME-SET           VALUE "Y".
009900           05  FILLER                    PIC X(01).
010000
010100       01  WK-C-BIC-HOLD                 PIC X(11).
010200       01  WK-C-BIC-HOLD-R REDEFINES WK-C-BIC-HOLD.
010300           05  WK-C-BIC-BANK-CD          PIC X(04).
010400           05  WK-C-BIC-CTRY-CD          PIC X(02).
010500           05  WK-C-BIC-LOC-CD           PIC X(02).
010600           05  WK-C-BIC-BRANCH           PIC X(03).
010700
010800      ****************
010900       LINKAGE SECTION.
011000      ****************
011100           COPY VPTYPSR.
011200       EJECT
011300      ***********************************************
011400       PROCEDURE DIVISION USING WK-C-VPTYPSR-RECORD.
011500      ***********************************************
011600       MAIN-MODULE.
011700           PERFORM A000-START-PROGRAM-ROUTINE
011800              THRU A999-START-PROGRAM-ROUTINE-EX.
011900           PERFORM B000-MAIN-PROCESSING
012000              THRU B999-MAIN-PROCESSING-EX.
012100           PERFORM Z000-END-PROGRAM-ROUTINE
012200              THRU Z999-END-PROGRAM-ROUTINE-EX.
012300           GOBACK.
012400
012500      *----------------------------------------------------------------*
012600       A000-START-PROGRAM-ROUTINE.
012700      *----------------------------------------------------------------*
012800           MOVE SPACES TO WK-C-LINE-TABLE WK-C-SCAN-WORK
012900                          WK-C-BIC-HOLD.
013000           MOVE ZERO  TO WTL-LINE-CNT WTL-LINE-IX WK-N-BIC-POS
013100                          WK-N-BIC-LEN WK-N-NAME-LINE-IX.
013200           INITIALIZE VPTYPSR-O-PARTY.
013300
013400       A999-START-PROGRAM-ROUTINE-EX.
013500           EXIT.
013600
013700      *----------------------------------------------------------------*
013800       B000-MAIN-PROCESSING.
013900      *----------------------------------------------------------------*
014000           PERFORM B010-SPLIT-LINES
014100              THRU B010-SPLIT-LINES-EX.
014200           IF WTL-LINE-CNT = ZERO
014300               GO TO B999-MAIN-PROCESSING-EX
014400           END-IF.
014500           PERFORM B020-FIND-AND-STRIP-BIC
014600              THRU B020-FIND-AND-STRIP-BIC-EX.
014700           PERFORM B030-ACCOUNT-AND-NAME
014800              THRU B030-ACCOUNT-AND-NAME-EX.
014900           PERFORM B040-ADDRESS-AND-COUNTRY
015000              THRU B040-ADDRESS-AND-COUNTRY-EX.
015100
015200       B999-MAIN-PROCESSING-EX.
015300           EXIT.
015400
015500      *----------------------------------------------------------------*
015600      * B010 - SPLIT THE SEMICOLON-JOINED FIELD CONTENT INTO A LINE    *
015700      *        TABLE, TRIMMED OF LINES THAT ARE ENTIRELY BLANK.        *
015800      *----------------------------------------------------------------*
015900       B010-SPLIT-LINES.
016100           MOVE ZERO TO WTL-LINE-CNT.
016200
016300       B011-SPLIT-ONE-LINE.
016400           UNSTRING VPTYPSR-I-CONTENT DELIMITED BY ";"
016500               INTO WK-C-STRIP-BEFORE WK-C-STRIP-AFTER
016600               TALLYING IN WK-N-TALLY.
016700           IF WK-C-STRIP-BEFORE NOT = SPACES
016800               IF WTL-LINE-CNT < 8
016900                   ADD 1 TO WTL-LINE-CNT
017000                   MOVE WK-C-STRIP-BEFORE TO WTL-LINES(WTL-LINE-CNT)
017100               END-IF
017200           END-IF.
017300           IF WK-N-TALLY > 1
017400               MOVE WK-C-STRIP-AFTER TO VPTYPSR-I-CONTENT
017500               GO TO B011-SPLIT-ONE-LINE
017600           END-IF.
017700
017800       B010-SPLIT-LINES-EX.
017900           EXIT.
018000
018100      *----------------------------------------------------------------*
018200      * B020 - SCAN THE LINE TABLE FOR THE FIRST SWIFT BIC (4 ALPHA    *
018300      *        BANK CODE, 2 ALPHA COUNTRY, 2 ALPHANUMERIC LOCATION,   *
018400      *        OPTIONAL 3 ALPHANUMERIC BRANCH).  A LINE THAT IS       *
018500      *        EXACTLY THE BIC IS DROPPED; OTHERWISE THE BIC TEXT IS  *
018600      *        CUT OUT OF THE LINE AND THE REST OF THE LINE STAYS.    *
018700      *----------------------------------------------------------------*
018800       B020-FIND-AND-STRIP-BIC.
018900           MOVE "N" TO WK-C-BIC-FOUND-FLG.
019000           MOVE 1 TO WTL-LINE-IX.
019100
019200       B021-SCAN-ONE-LINE.
019300           IF WTL-LINE-IX > WTL-LINE-CNT
019400               GO TO B020-FIND-AND-STRIP-BIC-EX
019500           END-IF.
019600           MOVE WTL-LINES(WTL-LINE-IX) TO WK-C-CUR-LINE.
019700           PERFORM B022-SCAN-LINE-FOR-BIC
019800              THRU B022-SCAN-LINE-FOR-BIC-EX.
019900           IF WK-C-BIC-FOUND
020000               PERFORM B025-REMOVE-BIC-FROM-LINE
020100                  THRU B025-REMOVE-BIC-FROM-LINE-EX
020200               GO TO B020-FIND-AND-STRIP-BIC-EX
020300           END-IF.
020400           ADD 1 TO WTL-LINE-IX.
020500           GO TO B021-SCAN-ONE-LINE.
020600
020700       B020-FIND-AND-STRIP-BIC-EX.
020800           EXIT.
020900
021000      *----------------------------------------------------------------*
021100      * B022 - LOOK FOR AN 11-CHAR THEN AN 8-CHAR BIC PATTERN AT EVERY *
021200      *        STARTING COLUMN OF THE CURRENT LINE.                   *
021300      *----------------------------------------------------------------*
021400       B022-SCAN-LINE-FOR-BIC.
021500           MOVE 1 TO WK-N-POS-IX.
021600
021700       B023-SCAN-ONE-POSITION.
021800           IF WK-N-POS-IX > 60
021900               GO TO B022-SCAN-LINE-FOR-BIC-EX
022000           END-IF.
022100           IF WK-C-CUR-LINE(WK-N-POS-IX:4) IS ALPHABETIC-UPPER
022200              AND WK-C-CUR-LINE(WK-N-POS-IX + 4:2) IS ALPHABETIC-UPPER
022300              AND (WK-C-CUR-LINE(WK-N-POS-IX + 6:1) IS ALPHABETIC-UPPER
022400                   OR WK-C-CUR-LINE(WK-N-POS-IX + 6:1) IS NUMERIC)
022500              AND (WK-C-CUR-LINE(WK-N-POS-IX + 7:1) IS ALPHABETIC-UPPER
022600                   OR WK-C-CUR-LINE(WK-N-POS-IX + 7:1) IS NUMERIC)
022700              AND (WK-C-CUR-LINE(WK-N-POS-IX + 8:1) IS ALPHABETIC-UPPER
022800                   OR WK-C-CUR-LINE(WK-N-POS-IX + 8:1) IS NUMERIC)
022900              AND (WK-C-CUR-LINE(WK-N-POS-IX + 9:1) IS ALPHABETIC-UPPER
023000                   OR WK-C-CUR-LINE(WK-N-POS-IX + 9:1) IS NUMERIC)
023100              AND (WK-C-CUR-LINE(WK-N-POS-IX + 10:1) IS ALPHABETIC-UPPER
023200                   OR WK-C-CUR-LINE(WK-N-POS-IX + 10:1) IS NUMERIC)
023300               MOVE WK-C-CUR-LINE(WK-N-POS-IX:11) TO WK-C-BIC-HOLD
023400               MOVE WK-N-POS-IX TO WK-N-BIC-POS
023500               MOVE 11 TO WK-N-BIC-LEN
023600               MOVE "Y" TO WK-C-BIC-FOUND-FLG
023700               GO TO B022-SCAN-LINE-FOR-BIC-EX
023800           END-IF.
023900           IF WK-C-CUR-LINE(WK-N-POS-IX:4) IS ALPHABETIC-UPPER
024000              AND WK-C-CUR-LINE(WK-N-POS-IX + 4:2) IS ALPHABETIC-UPPER
024100              AND (WK-C-CUR-LINE(WK-N-POS-IX + 6:1) IS ALPHABETIC-UPPER
024200                   OR WK-C-CUR-LINE(WK-N-POS-IX + 6:1) IS NUMERIC)
024300              AND (WK-C-CUR-LINE(WK-N-POS-IX + 7:1) IS ALPHABETIC-UPPER
024400                   OR WK-C-CUR-LINE(WK-N-POS-IX + 7:1) IS NUMERIC)
024500               MOVE SPACES TO WK-C-BIC-HOLD
024600               MOVE WK-C-CUR-LINE(WK-N-POS-IX:8) TO WK-C-BIC-HOLD(1:8)
024700               MOVE WK-N-POS-IX TO WK-N-BIC-POS
024800               MOVE 8 TO WK-N-BIC-LEN
024900               MOVE "Y" TO WK-C-BIC-FOUND-FLG
025000               GO TO B022-SCAN-LINE-FOR-BIC-EX
025100           END-IF.
025200           ADD 1 TO WK-N-POS-IX.
025300           GO TO B023-SCAN-ONE-POSITION.
025400
025500       B022-SCAN-LINE-FOR-BIC-EX.
025600           EXIT.
025700
025800      *----------------------------------------------------------------*
025900      * B025 - THE BIC HAS BEEN LOCATED IN WK-C-CUR-LINE AT            *
026000      *        WK-N-BIC-POS FOR WK-N-BIC-LEN CHARACTERS.  CUT IT OUT,  *
026100      *        PUT IT AWAY ON THE OUTPUT, AND DROP THE LINE IF THE     *
026200      *        BIC WAS ALL THE LINE CONTAINED.                        *
026300      *----------------------------------------------------------------*
026400       B025-REMOVE-BIC-FROM-LINE.
026500           MOVE WK-C-BIC-HOLD TO WPP-BIC.
026600           MOVE SPACES TO WK-C-STRIP-WORK.
026700           IF WK-N-BIC-POS > 1
026800               MOVE WK-C-CUR-LINE(1:WK-N-BIC-POS - 1)
026900                   TO WK-C-STRIP-BEFORE
027000           END-IF.
027100           IF WK-N-BIC-POS + WK-N-BIC-LEN <= 70
027200               MOVE
027300               WK-C-CUR-LINE(WK-N-BIC-POS + WK-N-BIC-LEN:
027400                   70 - (WK-N-BIC-POS + WK-N-BIC-LEN) + 1)
027500                   TO WK-C-STRIP-AFTER
027600           END-IF.
027700           STRING WK-C-STRIP-BEFORE DELIMITED BY SIZE
027800                  WK-C-STRIP-AFTER  DELIMITED BY SIZE
027900             INTO WK-C-CUR-LINE.
028000           IF WK-C-CUR-LINE = SPACES
028100               MOVE "Y" TO WPP-BIC-ONLY-FLG
028200               PERFORM B026-DROP-CURRENT-LINE
028300                  THRU B026-DROP-CURRENT-LINE-EX
028400           ELSE
028500               MOVE "N" TO WPP-BIC-ONLY-FLG
028600               MOVE WK-C-CUR-LINE TO WTL-LINES(WTL-LINE-IX)
028700           END-IF.
028800
028900       B025-REMOVE-BIC-FROM-LINE-EX.
029000           EXIT.
029100
029200      *----------------------------------------------------------------*
029300      * B026 - CLOSE UP THE GAP LEFT BY A DROPPED LINE SO THE REST OF  *
029400      *        THE PARSE SEES A CONTIGUOUS TABLE.                     *
029500      *----------------------------------------------------------------*
029600       B026-DROP-CURRENT-LINE.
029700           MOVE WTL-LINE-IX TO WK-N-TALLY.
029800
029900       B027-SHIFT-ONE-LINE-UP.
030000           IF WK-N-TALLY >= WTL-LINE-CNT
030100               GO TO B026-DROP-CURRENT-LINE-EX
030200           END-IF.
030300           MOVE WTL-LINES(WK-N-TALLY + 1) TO WTL-LINES(WK-N-TALLY).
030400           ADD 1 TO WK-N-TALLY.
030500           GO TO B027-SHIFT-ONE-LINE-UP.
030600
030700       B026-DROP-CURRENT-LINE-EX.
030800           IF WTL-LINE-CNT > ZERO
030900               SUBTRACT 1 FROM WTL-LINE-CNT
031000           END-IF.
031100           EXIT.
031200
031300      *----------------------------------------------------------------*
031400      * B030 - IF THE FIRST REMAINING LINE STARTS WITH "/" IT CARRIES  *
031500      *        THE ACCOUNT (UP TO THE FIRST SPACE) WITH ANY REMAINDER  *
031600      *        OF THAT LINE TAKEN AS THE NAME.  OTHERWISE, IF THE NAME *
031700      *        IS STILL UNSET, THE NEXT LINE BECOMES THE NAME.         *
031800      *----------------------------------------------------------------*
031900       B030-ACCOUNT-AND-NAME.
032000           MOVE "N" TO WK-C-NAME-SET-FLG.
032100           MOVE 1 TO WK-N-NAME-LINE-IX.
032200           IF WTL-LINE-CNT = ZERO
032300               GO TO B030-ACCOUNT-AND-NAME-EX
032400           END-IF.
032500           IF WTL-LINES(1)(1:1) = "/"
032600               PERFORM B031-SPLIT-ACCOUNT-LINE
032700                  THRU B031-SPLIT-ACCOUNT-LINE-EX
032800           END-IF.
032900           IF NOT WK-C-NAME-SET
033000              AND WK-N-NAME-LINE-IX <= WTL-LINE-CNT
033100               MOVE WTL-LINES(WK-N-NAME-LINE-IX) TO WPP-NAME(1:70)
033200               MOVE "Y" TO WK-C-NAME-SET-FLG
033300               ADD 1 TO WK-N-NAME-LINE-IX
033400           END-IF.
033500
033600       B030-ACCOUNT-AND-NAME-EX.
033700           EXIT.
033800
033900      *----------------------------------------------------------------*
034000      * B031 - LINE 1 BEGINS WITH "/" - ACCOUNT IS THE TEXT UP TO THE  *
034100      *        FIRST SPACE, ANY REMAINDER ON THE SAME LINE IS THE NAME.*
034200      *----------------------------------------------------------------*
034300       B031-SPLIT-ACCOUNT-LINE.
034400           UNSTRING WTL-LINES(1) DELIMITED BY SPACE
034500               INTO WK-C-STRIP-BEFORE WK-C-STRIP-AFTER
034600               TALLYING IN WK-N-TALLY.
034700           MOVE WK-C-STRIP-BEFORE TO WPP-ACCOUNT(1:70).
034800           MOVE 2 TO WK-N-NAME-LINE-IX.
034900           IF WK-N-TALLY > 1
035000              AND WK-C-STRIP-AFTER NOT = SPACES
035100               MOVE WK-C-STRIP-AFTER TO WPP-NAME(1:70)
035200               MOVE "Y" TO WK-C-NAME-SET-FLG
035300           END-IF.
035400
035500       B031-SPLIT-ACCOUNT-LINE-EX.
035600           EXIT.
035700
035800      *----------------------------------------------------------------*
035900      * B040 - EVERYTHING LEFT AFTER THE ACCOUNT/NAME LINES IS TAKEN   *
036000      *        ON AS ADDRESS.  IF THE LAST ADDRESS LINE ENDS IN TWO    *
036100      *        UPPERCASE LETTERS THOSE ARE TAKEN AS THE ISO COUNTRY,   *
036200      *        WITH THE REST OF THAT LINE KEPT AS THE ADDRESS (THE     *
036300      *        LINE IS DROPPED IF NOTHING OF IT IS LEFT).              *
036400      *----------------------------------------------------------------*
036500       B040-ADDRESS-AND-COUNTRY.
036600           MOVE ZERO TO WPP-ADDR-COUNT.
036700           MOVE WK-N-NAME-LINE-IX TO WTL-LINE-IX.
036800
036900       B041-FILE-ONE-ADDR-LINE.
037000           IF WTL-LINE-IX > WTL-LINE-CNT
037100               GO TO B040-ADDRESS-AND-COUNTRY-EX
037200           END-IF.
037300           IF WPP-ADDR-COUNT < 7
037400               ADD 1 TO WPP-ADDR-COUNT
037500               MOVE WTL-LINES(WTL-LINE-IX)
037600                   TO WPP-ADDR-LINES(WPP-ADDR-COUNT)
037700           END-IF.
037800           ADD 1 TO WTL-LINE-IX.
037900           GO TO B041-FILE-ONE-ADDR-LINE.
038000
038100       B040-ADDRESS-AND-COUNTRY-EX.
038200           IF WPP-ADDR-COUNT > ZERO
038300               PERFORM B045-CHECK-COUNTRY-SUFFIX
038400                  THRU B045-CHECK-COUNTRY-SUFFIX-EX
038500           END-IF.
038600           EXIT.
038700
038800      *----------------------------------------------------------------*
038900      * B044 - LOCATE THE TRUE END OF THE ADDRESS LINE TEXT (LAST      *
039000      *        NON-BLANK COLUMN) SO THE COUNTRY-SUFFIX TEST BELOW      *
039010      *        LOOKS AT THE ACTUAL LAST TWO CHARACTERS TYPED, NOT A    *
039020      *        FIXED COLUMN PAIR AT THE END OF THE 70-BYTE FIELD.      *
039030      *----------------------------------------------------------------*
039040       B044-FIND-ADDR-LINE-END.
039050           MOVE WPP-ADDR-LINES(WPP-ADDR-COUNT) TO WK-C-CUR-LINE.
039060           MOVE 70 TO WK-N-ADDR-ENDPOS.
039070
039080       B0441-CHECK-ONE-ENDPOS.
039090           IF WK-N-ADDR-ENDPOS < 1
039100               GO TO B044-FIND-ADDR-LINE-END-EX
039110           END-IF.
039120           IF WK-C-CUR-LINE(WK-N-ADDR-ENDPOS:1) NOT = SPACE
039130               GO TO B044-FIND-ADDR-LINE-END-EX
039140           END-IF.
039150           SUBTRACT 1 FROM WK-N-ADDR-ENDPOS.
039160           GO TO B0441-CHECK-ONE-ENDPOS.
039170
039180       B044-FIND-ADDR-LINE-END-EX.
039190           EXIT.
039200
039210      *----------------------------------------------------------------*
039220      * B045 - COUNTRY-SUFFIX TEST ON THE LAST ADDRESS LINE ONLY.      *
039230      *        WK-N-ADDR-ENDPOS (SET BY B044) MARKS THE LAST NON-BLANK *
039240      *        COLUMN OF THE LINE - THE TWO CHARACTERS ENDING THERE    *
039250      *        ARE TESTED FOR THE COUNTRY SUFFIX, PER CNVB30.          *
039260      *----------------------------------------------------------------*
039270       B045-CHECK-COUNTRY-SUFFIX.
039280           PERFORM B044-FIND-ADDR-LINE-END
039290              THRU B044-FIND-ADDR-LINE-END-EX.
039300           MOVE WK-N-ADDR-ENDPOS TO WK-N-CTRY-START.
039310           SUBTRACT 1 FROM WK-N-CTRY-START.
039320           IF WK-N-CTRY-START > ZERO
039330               IF WK-C-CUR-LINE(WK-N-CTRY-START:2) IS ALPHABETIC-UPPER
039340                   MOVE WK-C-CUR-LINE(WK-N-CTRY-START:2) TO WPP-COUNTRY
039350                   MOVE SPACES TO WK-C-CUR-LINE(WK-N-CTRY-START:2)
039360                   MOVE WK-C-CUR-LINE TO WPP-ADDR-LINES(WPP-ADDR-COUNT)
039370                   IF WPP-ADDR-LINES(WPP-ADDR-COUNT) = SPACES
039380                       SUBTRACT 1 FROM WPP-ADDR-COUNT
039390                   END-IF
039400               END-IF
039410           END-IF.
039420
039430       B045-CHECK-COUNTRY-SUFFIX-EX.
039440           EXIT.
040300
040400      *----------------------------------------------------------------*
040500       Y900-ABNORMAL-TERMINATION.
040600      *----------------------------------------------------------------*
040700           PERFORM Z000-END-PROGRAM-ROUTINE.
040800           GOBACK.
040900
041000       Z000-END-PROGRAM-ROUTINE.
041100           CONTINUE.
041200
041300       Z999-END-PROGRAM-ROUTINE-EX.
041400           EXIT.
041500
041600      ******************************************************************
041700      ************** END OF PROGRAM SOURCE -  TRFVPTYP ***************
041800      ******************************************************************

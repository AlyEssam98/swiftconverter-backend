000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFGP8BK.
000500       AUTHOR.         TAN PEI RU.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   16 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD AN ISO 20022
001200      *               PACS.008.001.08 XML MESSAGE FROM A PARSED MT102
001300      *               (MULTIPLE CUSTOMER CREDIT TRANSFER) TAG TABLE.
001400      *               THIS BATCH TREATS MT102 AS A SINGLE-TRANSACTION
001500      *               SIMPLIFICATION - ONE CdtTrfTxInf IS BUILT FROM
001600      *               TAG 21, 32B/32A, 59/59A AND 70 - RATHER THAN
001700      *               WALKING THE REPEATING TRANSACTION SEQUENCES A
001800      *               FULL MT102 CAN CARRY.
001900      *
002000      *---------------------------------------------------------------*
002100      * HISTORY OF MODIFICATION:                                      *
002200      *---------------------------------------------------------------*
002300      * TAG    DATE       DEV     DESCRIPTION                         *
002400      *------- ---------- ------- ------------------------------------*
002500      * CNVB02  29/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002600      *                  - E-REQUEST# 58814 - INITIAL VERSION.        *
002700      * CNVB20  11/11/2024 KHOOCL  - E-REQUEST# 59201                  *
002800      *                  - TAG 21 WAS LEFT BLANK INSTEAD OF DEFAULTING *
002900      *                    TO TXN-001 WHEN THE TAG WAS ABSENT.         *
002910      * CNVB29  02/08/2026 TMPRVD - E-REQUEST# 59220                  *
002920      *                  - REVIEWED ALONGSIDE THE TRFGP008/TRFGP009    *
002930      *                    SttlmMtd/UETR FIX.  THE BULK MAPPING RULE   *
002940      *                    FOR THIS ROUTINE DOES NOT CALL FOR SttlmInf *
002950      *                    OR UETR AT ALL - LEFT AS IS.                *
003000      *---------------------------------------------------------------*
003100              EJECT
003200      **********************
003300       ENVIRONMENT DIVISION.
003400      **********************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.  IBM-AS400.
003700       OBJECT-COMPUTER.  IBM-AS400.
003800       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200      *    NO FILES OWNED BY THIS ROUTINE.
004300      ***************
004400       DATA DIVISION.
004500      ***************
004600       WORKING-STORAGE SECTION.
004700      *************************
004800       01  FILLER                          PIC X(24)        VALUE
004900           "** PROGRAM TRFGP8BK **".
005000
005100       01  WK-C-COMMON.
005200           COPY ASCMWS.
005300
005400      *----------------------------------------------------------------*
005500      * WK-C-VPTYPSR-RECORD - CALL AREA FOR THE PARTY-PARSER (TRFVPTYP)*
005600      *----------------------------------------------------------------*
005700           COPY VPTYPSR.
005800
005900       01  WK-N-COUNTERS.
006000           05  WK-N-TAG-IX               PIC 9(03) COMP-3.
006100           05  WK-N-TALLY1               PIC 9(02) COMP-3.
006200           05  FILLER                    PIC X(01).
006300
006400       01  WK-C-FIND-WORK.
006500           05  WK-C-FIND-TAG-ID          PIC X(04).
006600           05  WK-C-FIND-VALUE           PIC X(200).
006700           05  WK-C-FIND-FOUND-FLG       PIC X(01).
006800               88  WK-C-FIND-FOUND         VALUE "Y".
006900           05  FILLER                    PIC X(01).
007000
007100       01  WK-C-EMIT-WORK.
007200           05  WK-C-EMIT-LINE            PIC X(120).
007300           05  FILLER                    PIC X(01).
007400
007500       01  WK-C-REF-WORK.
007600           05  WK-C-REF-VALUE            PIC X(16).
007700           05  FILLER                    PIC X(01).
007710
007720       01  WK-C-REF-WORK-R REDEFINES WK-C-REF-WORK.
007730           05  WK-C-REF-HEAD             PIC X(04).
007740           05  FILLER                    PIC X(13).
007800
007900       01  WK-C-SANITIZED-BIC            PIC X(11).
008000       01  WK-C-SANITIZED-BIC-R REDEFINES WK-C-SANITIZED-BIC.
008100           05  WK-C-SBIC-BANK            PIC X(04).
008200           05  WK-C-SBIC-CTRY            PIC X(02).
008300           05  WK-C-SBIC-LOC             PIC X(02).
008400           05  WK-C-SBIC-BRANCH          PIC X(03).
008500
008600       01  WK-C-CCY-AMT-WORK.
008700           05  WK-C-CCY-AMT-CCY          PIC X(03).
008800           05  WK-C-CCY-AMT-VALUE        PIC X(18).
008900           05  FILLER                    PIC X(01).
009000       01  WK-C-CCY-AMT-R REDEFINES WK-C-CCY-AMT-WORK.
009100           05  FILLER                    PIC X(03).
009200           05  WK-C-CCY-AMT-HEAD         PIC X(08).
009300           05  FILLER                    PIC X(11).
009400
009500       01  WK-C-SCAN-WORK.
009600           05  WK-C-SCR-BEFORE           PIC X(210).
009700           05  WK-C-SCR-AFTER            PIC X(210).
009800           05  FILLER                    PIC X(01).
009900
010000      ****************
010100       LINKAGE SECTION.
010200      ****************
010300           COPY VPC8BKG.
010400       EJECT
010500      ***********************************************
010600       PROCEDURE DIVISION USING WK-C-VPC8BKG-RECORD.
010700      ***********************************************
010800       MAIN-MODULE.
010900           PERFORM A000-START-PROGRAM-ROUTINE
011000              THRU A999-START-PROGRAM-ROUTINE-EX.
011100           PERFORM B000-MAIN-PROCESSING
011200              THRU B999-MAIN-PROCESSING-EX.
011300           PERFORM Z000-END-PROGRAM-ROUTINE
011400              THRU Z999-END-PROGRAM-ROUTINE-EX.
011500           GOBACK.
011600
011700      *----------------------------------------------------------------*
011800       A000-START-PROGRAM-ROUTINE.
011900      *----------------------------------------------------------------*
012000           MOVE ZERO TO WTB-LINE-CNT.
012100           MOVE SPACES TO WTB-LINES VPC8BKG-O-ERROR-CD
012200                          VPC8BKG-O-ERROR-MSG.
012300
012400       A999-START-PROGRAM-ROUTINE-EX.
012500           EXIT.
012600
012700      *----------------------------------------------------------------*
012800       B000-MAIN-PROCESSING.
012900      *----------------------------------------------------------------*
013000           MOVE "20  " TO WK-C-FIND-TAG-ID.
013100           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
013200           IF NOT WK-C-FIND-FOUND
013300               MOVE "CNV008E" TO VPC8BKG-O-ERROR-CD
013400               MOVE "TAG 20 IS REQUIRED FOR AN MT102 BULK CONVERT"
013500                   TO VPC8BKG-O-ERROR-MSG
013600               GO TO B999-MAIN-PROCESSING-EX
013700           END-IF.
013800           PERFORM B010-BUILD-APPHDR
013900              THRU B010-BUILD-APPHDR-EX.
014000           PERFORM B020-BUILD-GRPHDR
014100              THRU B020-BUILD-GRPHDR-EX.
014200           PERFORM B030-BUILD-AMOUNT
014300              THRU B030-BUILD-AMOUNT-EX.
014400           PERFORM B040-BUILD-BENEFICIARY
014500              THRU B040-BUILD-BENEFICIARY-EX.
014600           MOVE "70  " TO WK-C-FIND-TAG-ID.
014700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
014800           IF WK-C-FIND-FOUND
014900               STRING "  <RmtInf><Ustrd>" DELIMITED BY SIZE
015000                      WK-C-FIND-VALUE DELIMITED BY SPACE
015100                      "</Ustrd></RmtInf>" DELIMITED BY SIZE
015200                 INTO WK-C-EMIT-LINE
015300               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
015400           END-IF.
015500           MOVE "</CdtTrfTxInf></FIToFICstmrCdtTrf></Document>"
015600               TO WK-C-EMIT-LINE.
015700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
015800
015900       B999-MAIN-PROCESSING-EX.
016000           EXIT.
016100
016200      *----------------------------------------------------------------*
016300      * B010 - APPHDR, AS PER THE STANDARD PACS008 FR/TO RULE.         *
016400      *----------------------------------------------------------------*
016500       B010-BUILD-APPHDR.
016600           MOVE "<AppHdr>" TO WK-C-EMIT-LINE.
016700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
016800           MOVE WMT-SENDER TO WK-C-SANITIZED-BIC.
016900           IF WK-C-SANITIZED-BIC = SPACES
017000               MOVE "52A " TO WK-C-FIND-TAG-ID
017100               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
017200               IF WK-C-FIND-FOUND
017300                   MOVE WK-C-FIND-VALUE(1:11) TO WK-C-SANITIZED-BIC
017400               ELSE
017500                   MOVE "UNDEFINED" TO WK-C-SANITIZED-BIC
017600               END-IF
017700           END-IF.
017800           STRING "  <Fr><FIId><FinInstnId><BICFI>"
017900                  WK-C-SANITIZED-BIC DELIMITED BY SPACE
018000                  "</BICFI></FinInstnId></FIId></Fr>"
018100                  DELIMITED BY SIZE
018200             INTO WK-C-EMIT-LINE.
018300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
018400           MOVE WMT-RECEIVER TO WK-C-SANITIZED-BIC.
018500           IF WK-C-SANITIZED-BIC = SPACES
018600               MOVE "57A " TO WK-C-FIND-TAG-ID
018700               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
018800               IF WK-C-FIND-FOUND
018900                   MOVE WK-C-FIND-VALUE(1:11) TO WK-C-SANITIZED-BIC
019000               ELSE
019100                   MOVE "58A " TO WK-C-FIND-TAG-ID
019200                   PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
019300                   IF WK-C-FIND-FOUND
019400                       MOVE WK-C-FIND-VALUE(1:11)
019500                           TO WK-C-SANITIZED-BIC
019600                   END-IF
019700               END-IF
019800           END-IF.
019900           STRING "  <To><FIId><FinInstnId><BICFI>"
020000                  WK-C-SANITIZED-BIC DELIMITED BY SPACE
020100                  "</BICFI></FinInstnId></FIId></To>"
020200                  DELIMITED BY SIZE
020300             INTO WK-C-EMIT-LINE.
020400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
020500           MOVE "20  " TO WK-C-FIND-TAG-ID.
020600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
020700           STRING "  <BizMsgIdr>" WK-C-FIND-VALUE DELIMITED BY SPACE
020800                  "</BizMsgIdr>" DELIMITED BY SIZE
020900             INTO WK-C-EMIT-LINE.
021000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021100           MOVE "  <MsgDefIdr>pacs.008.001.08</MsgDefIdr>"
021200               TO WK-C-EMIT-LINE.
021300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021400           STRING "  <CreDt>" VPC8BKG-I-RUN-TS DELIMITED BY SIZE
021500                  "</CreDt>" DELIMITED BY SIZE
021600             INTO WK-C-EMIT-LINE.
021700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021800           MOVE "</AppHdr>" TO WK-C-EMIT-LINE.
021900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
022000
022100       B010-BUILD-APPHDR-EX.
022200           EXIT.
022300
022400      *----------------------------------------------------------------*
022500      * B020 - GRPHDR/PMTID.  NbOfTxs IS ALWAYS 1 - THIS ROUTINE ONLY   *
022600      *        EVER BUILDS THE ONE SIMPLIFIED TRANSACTION.  THE        *
022700      *        TRANSACTION REFERENCE IS TAG 21, NOT TAG 20.           *
022800      *----------------------------------------------------------------*
022900       B020-BUILD-GRPHDR.
023000           MOVE "<Document><FIToFICstmrCdtTrf><GrpHdr>"
023100               TO WK-C-EMIT-LINE.
023200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
023300           STRING "  <MsgId>" WK-C-FIND-VALUE DELIMITED BY SPACE
023400                  "</MsgId>" DELIMITED BY SIZE
023500             INTO WK-C-EMIT-LINE.
023600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
023700           STRING "  <CreDtTm>" VPC8BKG-I-RUN-TS DELIMITED BY SIZE
023800                  "</CreDtTm>" DELIMITED BY SIZE
023900             INTO WK-C-EMIT-LINE.
024000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024100           MOVE "  <NbOfTxs>1</NbOfTxs>" TO WK-C-EMIT-LINE.
024200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024300           MOVE "</GrpHdr><CdtTrfTxInf><PmtId>" TO WK-C-EMIT-LINE.
024400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024500           MOVE "21  " TO WK-C-FIND-TAG-ID.
024600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
024700           IF WK-C-FIND-FOUND
024800               MOVE WK-C-FIND-VALUE(1:16) TO WK-C-REF-VALUE
024900           ELSE
025000               MOVE "TXN-001" TO WK-C-REF-VALUE
025100           END-IF.
025200           STRING "  <InstrId>" WK-C-REF-VALUE DELIMITED BY SPACE
025300                  "</InstrId><EndToEndId>" DELIMITED BY SIZE
025400                  WK-C-REF-VALUE DELIMITED BY SPACE
025500                  "</EndToEndId></PmtId>"
025600                  DELIMITED BY SIZE
025700             INTO WK-C-EMIT-LINE.
025800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
025900
026000       B020-BUILD-GRPHDR-EX.
026100           EXIT.
026200
026300      *----------------------------------------------------------------*
026400      * B030 - AMOUNT FROM 32B, FALLING BACK TO 32A.  32B IS ALREADY    *
026500      *        CCY+AMOUNT WITH NO DATE PREFIX; 32A CARRIES A LEADING    *
026600      *        6-DIGIT DATE THAT MUST BE SKIPPED.                      *
026700      *----------------------------------------------------------------*
026800       B030-BUILD-AMOUNT.
026900           MOVE "XXX"  TO WK-C-CCY-AMT-CCY.
027000           MOVE "0.00" TO WK-C-CCY-AMT-VALUE.
027100           MOVE "32B " TO WK-C-FIND-TAG-ID.
027200           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
027300           IF WK-C-FIND-FOUND
027400              AND WK-C-FIND-VALUE NOT = SPACES
027500               MOVE WK-C-FIND-VALUE(1:3)  TO WK-C-CCY-AMT-CCY
027600               MOVE WK-C-FIND-VALUE(4:18) TO WK-C-CCY-AMT-VALUE
027700               PERFORM B907-COMMA-TO-DOT THRU B907-COMMA-TO-DOT-EX
027800           ELSE
027900               MOVE "32A " TO WK-C-FIND-TAG-ID
028000               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
028100               IF WK-C-FIND-FOUND
028200                  AND WK-C-FIND-VALUE NOT = SPACES
028300                   MOVE WK-C-FIND-VALUE(7:3)  TO WK-C-CCY-AMT-CCY
028400                   MOVE WK-C-FIND-VALUE(10:18) TO WK-C-CCY-AMT-VALUE
028500                   PERFORM B907-COMMA-TO-DOT THRU B907-COMMA-TO-DOT-EX
028600               END-IF
028700           END-IF.
028800           STRING "  <IntrBkSttlmAmt Ccy=""" DELIMITED BY SIZE
028900                  WK-C-CCY-AMT-CCY DELIMITED BY SIZE
029000                  """>" DELIMITED BY SIZE
029100                  WK-C-CCY-AMT-VALUE DELIMITED BY SPACE
029200                  "</IntrBkSttlmAmt>" DELIMITED BY SIZE
029300             INTO WK-C-EMIT-LINE.
029400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
029500
029600       B030-BUILD-AMOUNT-EX.
029700           EXIT.
029800
029900      *----------------------------------------------------------------*
030000      * B907 - NORMALIZE A COMMA-DECIMAL MT AMOUNT TO A DOTTED ONE.    *
030100      *----------------------------------------------------------------*
030200       B907-COMMA-TO-DOT.
030300           MOVE 1 TO WK-N-TALLY1.
030400           UNSTRING WK-C-CCY-AMT-VALUE DELIMITED BY ","
030500               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
030600               TALLYING IN WK-N-TALLY1.
030700           IF WK-N-TALLY1 > 1
030800               IF WK-C-SCR-AFTER = SPACES
030900                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
031000                          ".00" DELIMITED BY SIZE
031100                     INTO WK-C-CCY-AMT-VALUE
031200               ELSE
031300                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
031400                          "." DELIMITED BY SIZE
031500                          WK-C-SCR-AFTER DELIMITED BY SPACE
031600                     INTO WK-C-CCY-AMT-VALUE
031700               END-IF
031800           END-IF.
031900
032000       B907-COMMA-TO-DOT-EX.
032100           EXIT.
032200
032300      *----------------------------------------------------------------*
032400      * B040 - BENEFICIARY FROM 59/59A.  A BARE BIC EMITS ORGID/ANYBIC *
032500      *        ONLY; OTHERWISE PARSE AND EMIT NAME/ADDRESS/ACCOUNT.    *
032600      *----------------------------------------------------------------*
032700       B040-BUILD-BENEFICIARY.
032800           MOVE "59A " TO WK-C-FIND-TAG-ID.
032900           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
033000           IF NOT WK-C-FIND-FOUND
033100               MOVE "59  " TO WK-C-FIND-TAG-ID
033200               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
033300           END-IF.
033400           MOVE "  <Cdtr>" TO WK-C-EMIT-LINE.
033500           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
033600           IF WK-C-FIND-TAG-ID(4:1) = "A"
033700               STRING "    <Id><OrgId><AnyBIC>"
033800                      WK-C-FIND-VALUE(1:11) DELIMITED BY SPACE
033900                      "</AnyBIC></OrgId></Id>" DELIMITED BY SIZE
034000                 INTO WK-C-EMIT-LINE
034100               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
034200           ELSE
034300               INITIALIZE VPTYPSR-I-CONTENT VPTYPSR-O-PARTY
034400               MOVE WK-C-FIND-VALUE(1:200) TO VPTYPSR-I-CONTENT
034500               CALL "TRFVPTYP" USING WK-C-VPTYPSR-RECORD
034600               IF WPP-NAME = SPACES
034700                  OR WPP-NAME(1:11) = "NOTPROVIDED"
034800                   IF WPP-ADDR-COUNT > ZERO
034900                       MOVE WPP-ADDR-LINES(1) TO WPP-NAME
035000                   ELSE
035100                       MOVE "UNKNOWN PARTY" TO WPP-NAME
035200                   END-IF
035300               END-IF
035400               STRING "    <Nm>" WPP-NAME DELIMITED BY SPACE
035500                      "</Nm>" DELIMITED BY SIZE
035600                 INTO WK-C-EMIT-LINE
035700               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
035800               IF WPP-ACCOUNT NOT = SPACES
035900                   STRING "    <Id><Othr><Id>" DELIMITED BY SIZE
036000                          WPP-ACCOUNT DELIMITED BY SPACE
036100                          "</Id></Othr></Id>" DELIMITED BY SIZE
036200                     INTO WK-C-EMIT-LINE
036300                   PERFORM B910-APPEND-LINE
036400                      THRU B910-APPEND-LINE-EX
036500               END-IF
036600           END-IF.
036700           MOVE "  </Cdtr>" TO WK-C-EMIT-LINE.
036800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
036900
037000       B040-BUILD-BENEFICIARY-EX.
037100           EXIT.
037200
037300      *----------------------------------------------------------------*
037400      * B900 - GENERIC "FIND TAG BY ID" - FIRST OCCURRENCE ONLY.       *
037500      *----------------------------------------------------------------*
037600       B900-FIND-TAG.
037700           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
037800           MOVE 1 TO WK-N-TAG-IX.
037900
038000       B901-CHECK-ONE-TAG.
038100           IF WK-N-TAG-IX > WMT-TAG-COUNT
038200               GO TO B900-FIND-TAG-EX
038300           END-IF.
038400           IF WMT-TAG-ID(WK-N-TAG-IX) = WK-C-FIND-TAG-ID
038500               MOVE WMT-TAG-VALUE(WK-N-TAG-IX) TO WK-C-FIND-VALUE
038600               MOVE "Y" TO WK-C-FIND-FOUND-FLG
038700               GO TO B900-FIND-TAG-EX
038800           END-IF.
038900           ADD 1 TO WK-N-TAG-IX.
039000           GO TO B901-CHECK-ONE-TAG.
039100
039200       B900-FIND-TAG-EX.
039300           EXIT.
039400
039500      *----------------------------------------------------------------*
039600      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
039700      *----------------------------------------------------------------*
039800       B910-APPEND-LINE.
039900           IF WTB-LINE-CNT < 300
040000               ADD 1 TO WTB-LINE-CNT
040100               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
040200           END-IF.
040300           MOVE SPACES TO WK-C-EMIT-LINE.
040400
040500       B910-APPEND-LINE-EX.
040600           EXIT.
040700
040800      *----------------------------------------------------------------*
040900       Y900-ABNORMAL-TERMINATION.
041000      *----------------------------------------------------------------*
041100           PERFORM Z000-END-PROGRAM-ROUTINE.
041200      *----------------------------------------------------------------*
041300           GOBACK.
041400
041500       Z000-END-PROGRAM-ROUTINE.
041600           CONTINUE.
041700
041800       Z999-END-PROGRAM-ROUTINE-EX.
042000           EXIT.
042100


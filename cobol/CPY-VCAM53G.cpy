000100*****************************************************************
000200* VCAM53G - LINKAGE AREA FOR TRFGC053 (CAMT053-GEN)             *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB02  29/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VCAM53G-RECORD.
001200    05  WK-C-VCAM53G-INPUT.
001300        10  VCAM53G-I-MESSAGE.
001400            COPY WMTMSG.
001500        10  VCAM53G-I-RUN-TS         PIC X(19).
001600    05  WK-C-VCAM53G-OUTPUT.
001700        10  VCAM53G-O-TEXT.
001800            COPY WTXTBUF.
001900        10  VCAM53G-O-ERROR-CD       PIC X(07).
002000        10  VCAM53G-O-ERROR-MSG      PIC X(60).
002100
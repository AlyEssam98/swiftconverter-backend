000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFG940G.
000500       AUTHOR.         KHOO CHENG LYE.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   09 MAY 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD A SWIFT MT940 (CUSTOMER
001200      *               STATEMENT MESSAGE) TEXT MESSAGE FROM THE PARSED
001300      *               CAMT.053 FIELD TABLE HANDED IN BY THE MX-PARSER.
001400      *               NET-NEW DIRECTION - THE ORIGINAL BATCH NEVER
001500      *               WENT FROM STATEMENT BACK TO MT, SO THIS ROUTINE
001600      *               HAS NO OLDER COUSIN ON THE MT-SIDE GENERATORS.
001700      *
001800      *---------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:                                      *
002000      *---------------------------------------------------------------*
002100      * TAG    DATE       DEV     DESCRIPTION                         *
002200      *------- ---------- ------- ------------------------------------*
002300      * CNVB20  16/04/2024 KHOOCL - SWIFT MT/MX CONVERSION BATCH R1   *
002400      *                    - E-REQUEST# 58814 - INITIAL VERSION.      *
002500      *---------------------------------------------------------------*
002600              EJECT
002700      **********************
002800       ENVIRONMENT DIVISION.
002900      **********************
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.  IBM-AS400.
003200       OBJECT-COMPUTER.  IBM-AS400.
003300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003400                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003500       INPUT-OUTPUT SECTION.
003600       FILE-CONTROL.
003700      *    NO FILES OWNED BY THIS ROUTINE.
003800      ***************
003900       DATA DIVISION.
004000      ***************
004100       WORKING-STORAGE SECTION.
004200      *************************
004300       01  FILLER                          PIC X(24)        VALUE
004400           "** PROGRAM TRFG940G **".
004500
004600       01  WK-C-COMMON.
004700           COPY ASCMWS.
004800
004900       01  WK-N-COUNTERS.
005000           05  WK-N-FLD-IX               PIC 9(03) COMP-3.
005100           05  WK-N-TALLY1               PIC 9(02) COMP-3.
005200           05  WK-N-ENTRY-CNT            PIC 9(02) COMP-3.
005300           05  FILLER                    PIC X(01).
005400
005500       01  WK-C-FIND-WORK.
005600           05  WK-C-FIND-NAME            PIC X(20).
005700           05  WK-C-FIND-VALUE           PIC X(200).
005800           05  WK-C-FIND-FOUND-FLG       PIC X(01).
005900               88  WK-C-FIND-FOUND         VALUE "Y".
006000           05  FILLER                    PIC X(01).
006100
006200       01  WK-C-EMIT-WORK.
006300           05  WK-C-EMIT-LINE            PIC X(120).
006400           05  FILLER                    PIC X(01).
006500
006600       01  WK-C-DATE-WORK.
006700           05  WK-C-DATE-ISO             PIC X(10).
006800           05  WK-C-DATE-MT              PIC X(06).
006900           05  FILLER                    PIC X(01).
007000       01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK.
007100           05  WK-C-DATE-ISO-YEAR        PIC X(04).
007200           05  FILLER                    PIC X(13).
007300
007400       01  WK-C-AMT-WORK.
007500           05  WK-C-AMT-INT              PIC X(13).
007600           05  WK-C-AMT-FRAC             PIC X(02).
007700           05  FILLER                    PIC X(01).
007800       01  WK-C-AMT-WORK-R REDEFINES WK-C-AMT-WORK.
007900           05  WK-C-AMT-INT-HEAD         PIC X(06).
008000           05  FILLER                    PIC X(10).
008100
008200       01  WK-C-BAL-WORK.
008300           05  WK-C-BAL-TAG              PIC X(04).
008400           05  WK-C-BAL-DRCR             PIC X(01).
008450           05  WK-C-BAL-CCY              PIC X(03).
008500           05  FILLER                    PIC X(01).
008600       01  WK-C-BAL-WORK-R REDEFINES WK-C-BAL-WORK.
008700           05  WK-C-BAL-TAG-LETTER       PIC X(01).
008800           05  FILLER                    PIC X(08).
008900
009000       01  WK-C-STMT-WORK.
009100           05  WK-C-STMT-SEQ             PIC X(20).
009200           05  FILLER                    PIC X(01).
009210
009220       01  WK-C-BAL-AMT-HOLD            PIC X(20).
009300
009400      ****************
009500       LINKAGE SECTION.
009600      ****************
009700           COPY VMT940G.
009800       EJECT
009900      ***********************************************
010000       PROCEDURE DIVISION USING WK-C-VMT940G-RECORD.
010100      ***********************************************
010200       MAIN-MODULE.
010300           PERFORM A000-START-PROGRAM-ROUTINE
010400              THRU A999-START-PROGRAM-ROUTINE-EX.
010500           PERFORM B000-MAIN-PROCESSING
010600              THRU B999-MAIN-PROCESSING-EX.
010700           PERFORM Z000-END-PROGRAM-ROUTINE
010800              THRU Z999-END-PROGRAM-ROUTINE-EX.
010900           GOBACK.
011000
011100      *----------------------------------------------------------------*
011200       A000-START-PROGRAM-ROUTINE.
011300      *----------------------------------------------------------------*
011400           MOVE ZERO TO WTB-LINE-CNT.
011500           MOVE SPACES TO WTB-LINES VMT940G-O-ERROR-CD
011600                          VMT940G-O-ERROR-MSG.
011700
011800       A999-START-PROGRAM-ROUTINE-EX.
011900           EXIT.
012000
012100      *----------------------------------------------------------------*
012200      * B000 - FATAL-VALIDATE THE FIELD TABLE IS NOT EMPTY, CARRIES A  *
012300      *        MSGID, AND CARRIES EITHER AN ACCOUNTID OR AN OPENING    *
012400      *        BALANCE BEFORE WRAPPING A SINGLE LINE OF BLOCK 4.       *
012500      *----------------------------------------------------------------*
012600       B000-MAIN-PROCESSING.
012700           IF WMX-FIELD-COUNT = ZERO
012800               MOVE "CNV300E" TO VMT940G-O-ERROR-CD
012900               MOVE "CAMT.053 FIELD TABLE IS EMPTY - NOTHING TO MAP."
013000                   TO VMT940G-O-ERROR-MSG
013100               GO TO B999-MAIN-PROCESSING-EX
013200           END-IF.
013300           MOVE "MsgId               " TO WK-C-FIND-NAME.
013400           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
013500           IF NOT WK-C-FIND-FOUND
013600               MOVE "CNV301E" TO VMT940G-O-ERROR-CD
013700               MOVE "CAMT.053 STATEMENT CARRIES NO MSGID."
013800                   TO VMT940G-O-ERROR-MSG
013900               GO TO B999-MAIN-PROCESSING-EX
014000           END-IF.
014100           MOVE "AccountId           " TO WK-C-FIND-NAME.
014200           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
014300           IF NOT WK-C-FIND-FOUND
014400               MOVE "OpeningBalance      " TO WK-C-FIND-NAME
014500               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
014600               IF NOT WK-C-FIND-FOUND
014700                   MOVE "CNV302E" TO VMT940G-O-ERROR-CD
014800                   MOVE "CAMT.053 HAS NEITHER ACCOUNTID NOR BALANCE."
014900                       TO VMT940G-O-ERROR-MSG
015000                   GO TO B999-MAIN-PROCESSING-EX
015100               END-IF
015200           END-IF.
015300           MOVE "{4:" TO WK-C-EMIT-LINE.
015400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
015500           PERFORM B020-BUILD-TAG20 THRU B020-BUILD-TAG20-EX.
015600           PERFORM B025-BUILD-TAG25 THRU B025-BUILD-TAG25-EX.
015700           PERFORM B028-BUILD-TAG28C THRU B028-BUILD-TAG28C-EX.
015800           MOVE "60" TO WK-C-BAL-TAG.
015900           MOVE "Opening" TO WK-C-STMT-SEQ.
016000           PERFORM B030-BUILD-BALANCE THRU B030-BUILD-BALANCE-EX.
016100           PERFORM B040-BUILD-ENTRY THRU B040-BUILD-ENTRY-EX.
016200           MOVE "62" TO WK-C-BAL-TAG.
016300           MOVE "Closing" TO WK-C-STMT-SEQ.
016400           PERFORM B030-BUILD-BALANCE THRU B030-BUILD-BALANCE-EX.
016500           MOVE "-}" TO WK-C-EMIT-LINE.
016600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
016700
016800       B999-MAIN-PROCESSING-EX.
016900           EXIT.
017000
017100      *----------------------------------------------------------------*
017200      * B020 - TAG 20.  MSGID, MAX 16 CHARACTERS.                      *
017300      *----------------------------------------------------------------*
017400       B020-BUILD-TAG20.
017500           MOVE "MsgId               " TO WK-C-FIND-NAME.
017600           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
017700           STRING ":20:" WK-C-FIND-VALUE(1:16) DELIMITED BY SPACE
017800             INTO WK-C-EMIT-LINE.
017900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
018000
018100       B020-BUILD-TAG20-EX.
018200           EXIT.
018300
018400      *----------------------------------------------------------------*
018500      * B025 - TAG 25, THE ACCOUNT IDENTIFICATION, IF PRESENT.         *
018600      *----------------------------------------------------------------*
018700       B025-BUILD-TAG25.
018800           MOVE "AccountId           " TO WK-C-FIND-NAME.
018900           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
019000           IF WK-C-FIND-FOUND
019100               STRING ":25:" WK-C-FIND-VALUE DELIMITED BY SPACE
019200                 INTO WK-C-EMIT-LINE
019300               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
019400           END-IF.
019500
019600       B025-BUILD-TAG25-EX.
019700           EXIT.
019800
019900      *----------------------------------------------------------------*
020000      * B028 - TAG 28C, STATEMENT NUMBER/SEQUENCE NUMBER, DEFAULT "1". *
020100      *----------------------------------------------------------------*
020200       B028-BUILD-TAG28C.
020300           MOVE "StmtSeqNb           " TO WK-C-FIND-NAME.
020400           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
020500           IF NOT WK-C-FIND-FOUND
020600               MOVE "1" TO WK-C-FIND-VALUE
020700           END-IF.
020800           STRING ":28C:" WK-C-FIND-VALUE(1:5) DELIMITED BY SPACE
020900                  "/1" DELIMITED BY SIZE
021000             INTO WK-C-EMIT-LINE.
021100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021200
021300       B028-BUILD-TAG28C-EX.
021400           EXIT.
021500
021600      *----------------------------------------------------------------*
021700      * B030 - TAGS 60F/60M OR 62F/62M - DRIVEN BY WK-C-STMT-SEQ       *
021800      *        ("Opening" OR "Closing") AND WK-C-BAL-TAG ("60"/"62").  *
021900      *        CLOSING FALLS BACK TO THE OPENING VALUES WHEN ABSENT.   *
022000      *----------------------------------------------------------------*
022100       B030-BUILD-BALANCE.
022200           STRING WK-C-STMT-SEQ DELIMITED BY SPACE
022300                  "Balance             " DELIMITED BY SIZE
022400             INTO WK-C-FIND-NAME.
022500           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
022600           IF NOT WK-C-FIND-FOUND
022700               MOVE "OpeningBalance      " TO WK-C-FIND-NAME
022800               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
022900           END-IF.
023000           PERFORM B906-FORMAT-AMOUNT-BAL THRU B906-FORMAT-AMOUNT-BAL-EX.
023300           MOVE WK-C-FIND-VALUE TO WK-C-BAL-AMT-HOLD.
023400           STRING WK-C-STMT-SEQ DELIMITED BY SPACE
023500                  "Currency            " DELIMITED BY SIZE
023600             INTO WK-C-FIND-NAME.
023700           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
023800           IF NOT WK-C-FIND-FOUND
023900               MOVE "OpeningCurrency     " TO WK-C-FIND-NAME
024000               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
024100           END-IF.
024200           IF NOT WK-C-FIND-FOUND
024300               MOVE "USD" TO WK-C-FIND-VALUE
024400           END-IF.
024500           MOVE WK-C-FIND-VALUE(1:3) TO WK-C-BAL-CCY.
024600           STRING WK-C-STMT-SEQ DELIMITED BY SPACE
024700                  "Indicator           " DELIMITED BY SIZE
024800             INTO WK-C-FIND-NAME.
024900           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
025000           IF NOT WK-C-FIND-FOUND
025100               MOVE "OpeningIndicator    " TO WK-C-FIND-NAME
025200               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
025300           END-IF.
025400           IF WK-C-FIND-VALUE(1:4) = "CRDT"
025500               MOVE "F" TO WK-C-BAL-DRCR
025550           ELSE
025600               MOVE "D" TO WK-C-BAL-DRCR
025700           END-IF.
025800           STRING WK-C-STMT-SEQ DELIMITED BY SPACE
025900                  "Date                " DELIMITED BY SIZE
026000             INTO WK-C-FIND-NAME.
026100           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
026200           IF NOT WK-C-FIND-FOUND
026300               MOVE "OpeningDate         " TO WK-C-FIND-NAME
026400               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
026500           END-IF.
026600           IF WK-C-FIND-FOUND AND WK-C-FIND-VALUE(10:1) NOT = SPACE
026700               MOVE WK-C-FIND-VALUE(1:10) TO WK-C-DATE-ISO
026800               PERFORM B905-ISO-TO-MT-DATE THRU B905-ISO-TO-MT-DATE-EX
026900           ELSE
027000               MOVE "230101" TO WK-C-DATE-MT
027100           END-IF.
027200           STRING ":" WK-C-BAL-TAG(1:2) DELIMITED BY SIZE
027300                  WK-C-BAL-DRCR DELIMITED BY SIZE
027400                  ":" DELIMITED BY SIZE
027500                  WK-C-DATE-MT DELIMITED BY SIZE
027600                  WK-C-BAL-CCY DELIMITED BY SIZE
027700                  WK-C-BAL-AMT-HOLD DELIMITED BY SPACE
027800             INTO WK-C-EMIT-LINE.
027900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
028000
028100       B030-BUILD-BALANCE-EX.
028200           EXIT.
028300
028400      *----------------------------------------------------------------*
028500      * B905 - ISO YYYY-MM-DD TO SWIFT YYMMDD.                        *
028600      *----------------------------------------------------------------*
028700       B905-ISO-TO-MT-DATE.
028800           MOVE WK-C-DATE-ISO(3:2) TO WK-C-DATE-MT(1:2).
028900           MOVE WK-C-DATE-ISO(6:2) TO WK-C-DATE-MT(3:2).
029000           MOVE WK-C-DATE-ISO(9:2) TO WK-C-DATE-MT(5:2).
029100
029200       B905-ISO-TO-MT-DATE-EX.
029300           EXIT.
029400
029500      *----------------------------------------------------------------*
029600      * B906 - AMOUNT MX TO MT, BALANCE VARIANT.  WHOLE AMOUNTS CARRY  *
029700      *        A TRAILING COMMA AND NO FRACTION ("1000,"); FRACTIONAL  *
029800      *        AMOUNTS CARRY BOTH DIGITS OF THE FRACTION ("1000,50").  *
029900      *----------------------------------------------------------------*
030000       B906-FORMAT-AMOUNT-BAL.
030100           MOVE SPACES TO WK-C-AMT-INT WK-C-AMT-FRAC.
030200           MOVE 1 TO WK-N-TALLY1.
030300           UNSTRING WK-C-FIND-VALUE DELIMITED BY "."
030400               INTO WK-C-AMT-INT WK-C-AMT-FRAC
030500               TALLYING IN WK-N-TALLY1.
030600           IF WK-C-AMT-INT = SPACES
030700               MOVE "0" TO WK-C-AMT-INT
030800           END-IF.
030900           IF WK-N-TALLY1 < 2 OR WK-C-AMT-FRAC = SPACES
031000               MOVE "00" TO WK-C-AMT-FRAC
031100           END-IF.
031200           STRING WK-C-AMT-INT DELIMITED BY SPACE
031300                  "," DELIMITED BY SIZE
031400             INTO WK-C-FIND-VALUE.
031500           IF WK-C-AMT-FRAC NOT = "00"
031600               STRING WK-C-FIND-VALUE DELIMITED BY SPACE
031700                      WK-C-AMT-FRAC DELIMITED BY SIZE
031800                 INTO WK-C-FIND-VALUE
031900           END-IF.
032000
032100       B906-FORMAT-AMOUNT-BAL-EX.
032200           EXIT.
032300
032400      *----------------------------------------------------------------*
032500      * B040 - A SINGLE PLACEHOLDER STATEMENT LINE (TAG 61/86) WHEN    *
032600      *        THE STATEMENT CARRIED ONE OR MORE ENTRIES - THE FULL    *
032700      *        TRANSACTION DETAIL DOES NOT SURVIVE THE ROUND TRIP.     *
032800      *----------------------------------------------------------------*
032900       B040-BUILD-ENTRY.
033000           MOVE "EntryCount          " TO WK-C-FIND-NAME.
033100           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
033200           MOVE ZERO TO WK-N-ENTRY-CNT.
033300           IF WK-C-FIND-FOUND
033400               MOVE WK-C-FIND-VALUE(1:2) TO WK-N-ENTRY-CNT
033500           END-IF.
033600           IF WK-N-ENTRY-CNT NOT = ZERO
033700               MOVE "OpeningDate         " TO WK-C-FIND-NAME
033800               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
033900               IF WK-C-FIND-FOUND AND WK-C-FIND-VALUE(10:1) NOT = SPACE
034000                   MOVE WK-C-FIND-VALUE(1:10) TO WK-C-DATE-ISO
034100                   PERFORM B905-ISO-TO-MT-DATE
034200                      THRU B905-ISO-TO-MT-DATE-EX
034300               ELSE
034400                   MOVE "230101" TO WK-C-DATE-MT
034500               END-IF
034600               MOVE "OpeningCurrency     " TO WK-C-FIND-NAME
034700               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
034800               IF NOT WK-C-FIND-FOUND
034900                   MOVE "USD" TO WK-C-FIND-VALUE
035000               END-IF
035100               STRING ":61:" WK-C-DATE-MT DELIMITED BY SIZE
035200                      WK-C-DATE-MT(3:4) DELIMITED BY SIZE
035300                      "RC" DELIMITED BY SIZE
035400                      WK-C-FIND-VALUE(1:3) DELIMITED BY SIZE
035500                      "0," DELIMITED BY SIZE
035600                 INTO WK-C-EMIT-LINE
035700               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
035800               MOVE ":86:Statement entries available" TO WK-C-EMIT-LINE
035900               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
036000           END-IF.
036100
036200       B040-BUILD-ENTRY-EX.
036300           EXIT.
036400
036500      *----------------------------------------------------------------*
036600      * B900 - GENERIC "FIND FIELD BY NAME" - FIRST OCCURRENCE ONLY.   *
036700      *----------------------------------------------------------------*
036800       B900-FIND-FIELD.
036900           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
037000           MOVE 1 TO WK-N-FLD-IX.
037100
037200       B901-CHECK-ONE-FIELD.
037300           IF WK-N-FLD-IX > WMX-FIELD-COUNT
037400               GO TO B900-FIND-FIELD-EX
037500           END-IF.
037600           IF WMX-FLD-NAME(WK-N-FLD-IX) = WK-C-FIND-NAME
037700               MOVE WMX-FLD-VALUE(WK-N-FLD-IX) TO WK-C-FIND-VALUE
037800               MOVE "Y" TO WK-C-FIND-FOUND-FLG
037900               GO TO B900-FIND-FIELD-EX
038000           END-IF.
038100           ADD 1 TO WK-N-FLD-IX.
038200           GO TO B901-CHECK-ONE-FIELD.
038300
038400       B900-FIND-FIELD-EX.
038500           EXIT.
038600
038700      *----------------------------------------------------------------*
038800      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
038900      *----------------------------------------------------------------*
039000       B910-APPEND-LINE.
039100           IF WTB-LINE-CNT < 300
039200               ADD 1 TO WTB-LINE-CNT
039300               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
039400           END-IF.
039500           MOVE SPACES TO WK-C-EMIT-LINE.
039600
039700       B910-APPEND-LINE-EX.
039800           EXIT.
039900
040000      *----------------------------------------------------------------*
040100       Y900-ABNORMAL-TERMINATION.
040200      *----------------------------------------------------------------*
040300           PERFORM Z000-END-PROGRAM-ROUTINE
040400              THRU Z999-END-PROGRAM-ROUTINE-EX.
040500           GOBACK.
040600
040700       Z000-END-PROGRAM-ROUTINE.
040800           CONTINUE.
040900
041000       Z999-END-PROGRAM-ROUTINE-EX.
041100           EXIT.
041200
041300      ******************************************************************
041400      ************** END OF PROGRAM SOURCE -  TRFG940G ***************
041500      ******************************************************************
041600      *** END OF PROGRAM SOURCE -  TRFG940G **************************

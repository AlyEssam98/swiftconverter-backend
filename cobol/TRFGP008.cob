000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFGP008.
000500       AUTHOR.         TAN PEI RU.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   25 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD AN ISO 20022
001200      *               PACS.008.001.08 (FI TO FI CUSTOMER CREDIT
001300      *               TRANSFER) XML MESSAGE FROM THE PARSED MT-MESSAGE
001400      *               TAG TABLE HANDED IN BY THE CONVERSION DRIVER.
001500      *               THE XML IS RETURNED AS A LINE TABLE, ONE TAG OR
001600      *               PART-TAG PER OCCURRENCE, FOR THE DRIVER TO WRITE
001700      *               AWAY TO THE OUTBOUND MESSAGE FILE.
001800      *
001900      *---------------------------------------------------------------*
002000      * HISTORY OF MODIFICATION:                                      *
002100      *---------------------------------------------------------------*
002200      * TAG    DATE       DEV     DESCRIPTION                         *
002300      *------- ---------- ------- ------------------------------------*
002400      * CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002500      *                  - E-REQUEST# 58814 - INITIAL VERSION.        *
002600      *                  - MODELLED ON TRFVTB3, THE OLD TABLE-B3       *
002700      *                    CREDIT-PARTY CHECKING ROUTINE, FOR ITS      *
002800      *                    LONG RUN OF SMALL BUSINESS-RULE PARAGRAPHS. *
002900      * CNVB11  22/05/2024 TMPJP6 - E-REQUEST# 58960                  *
003000      *                  - ADD TAG 72/70 INSTRUCTION AND REMITTANCE   *
003100      *                    INFORMATION BLOCKS.                        *
003200      * CNVB17  14/09/2012 KHOOCL  - E-REQUEST# 79960                 *
003300      *                  - TAG 33B INSTDAMT WAS NOT FALLING BACK TO   *
003400      *                    32A WHEN 33B WAS ABSENT - CORRECTED.        *
003410      * CNVB28  02/08/2026 TMPRVD - E-REQUEST# 59220                  *
003420      *                  - SttlmMtd WAS HARDCODED TO CLRG AND THE    *
003430      *                    CLOSING TAG WAS WRONG (</SttlmInf> TWICE,  *
003440      *                    NEVER </SttlmMtd>) - NOW COMPUTED FROM A   *
003450      *                    LOOKAHEAD OF TAGS 53A/54A/56A.              *
003460      *                  - PmtId WAS MISSING THE UETR ELEMENT - ADDED *
003470      *                    TAG 121 LOOKUP, V4-UUID VALIDATION AND THE *
003480      *                    FALLBACK GENERATOR.                        *
003490      * CNVB33  09/08/2026 TMPRVD - E-REQUEST# 59241                  *
003491      *                  - B025'S 53A/54A/56A LOOKAHEAD WAS RUN       *
003492      *                    BETWEEN THE TAG-20 FETCH AND THE           *
003493      *                    InstrId/EndToEndId EMIT AND CLOBBERED      *
003494      *                    WK-C-FIND-VALUE VIA B900-FIND-TAG'S ENTRY  *
003495      *                    MOVE OF SPACES - SO BOTH InstrId AND       *
003496      *                    EndToEndId WERE COMING OUT BLANK OR A      *
003497      *                    WRONGLY-REUSED AGENT VALUE.  TAG 20 IS NOW *
003498      *                    SAVED TO WK-C-TAG20-VALUE THE MOMENT IT IS *
003499      *                    FETCHED, AND BOTH ELEMENTS EMIT FROM THAT. *
003500      *---------------------------------------------------------------*
003600              EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004450                         CLASS HEX-CHAR IS "0" THRU "9"
004460                                           "a" THRU "f".
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700      *    NO FILES OWNED BY THIS ROUTINE.
004800      ***************
004900       DATA DIVISION.
005000      ***************
005100       WORKING-STORAGE SECTION.
005200      *************************
005300       01  FILLER                          PIC X(24)        VALUE
005400           "** PROGRAM TRFGP008 **".
005500
005600      * ------------------ PROGRAM WORKING STORAGE -------------------*
005700       01  WK-C-COMMON.
005800           COPY ASCMWS.
005850
005860      *----------------------------------------------------------------*
005870      * WK-C-VPTYPSR-RECORD - CALL AREA FOR THE PARTY-PARSER (TRFVPTYP)*
005880      *        USED TO BREAK OUT ACCOUNT/NAME/ADDRESS/BIC FROM A       *
005890      *        PARTY OR AGENT FIELD BEFORE IT IS WRITTEN OUT.         *
005895      *----------------------------------------------------------------*
005900           COPY VPTYPSR.
006000       01  WK-N-COUNTERS.
006100           05  WK-N-TAG-IX               PIC 9(03) COMP-3.
006200           05  WK-N-TALLY1               PIC 9(02) COMP-3.
006300           05  WK-N-TALLY2               PIC 9(02) COMP-3.
006400           05  FILLER                    PIC X(01).
006500
006600      *----------------------------------------------------------------*
006700      * WK-C-FIND-WORK - GENERIC "FIND TAG BY ID" WORK AREA.  CALLER   *
006800      *        SETS WK-C-FIND-TAG-ID AND PERFORMS B900; RESULT COMES   *
006900      *        BACK IN WK-C-FIND-VALUE/WK-C-FIND-FOUND-FLG.            *
007000      *----------------------------------------------------------------*
007100       01  WK-C-FIND-WORK.
007200           05  WK-C-FIND-TAG-ID          PIC X(04).
007300           05  WK-C-FIND-VALUE           PIC X(200).
007400           05  WK-C-FIND-FOUND-FLG       PIC X(01).
007500               88  WK-C-FIND-FOUND         VALUE "Y".
007600           05  FILLER                    PIC X(01).
007610      *----------------------------------------------------------------*
007620      * WK-C-TAG20-VALUE - CNVB33 - TAG 20 IS SAVED OFF HERE THE       *
007630      *        MOMENT IT IS FETCHED IN B020, SO THE InstrId/EndToEndId *
007640      *        EMIT LATER IN B020 DOES NOT PICK UP WHATEVER THE B025   *
007650      *        SETTLEMENT-METHOD LOOKAHEAD LEAVES IN WK-C-FIND-VALUE.  *
007660      *----------------------------------------------------------------*
007670       01  WK-C-TAG20-VALUE              PIC X(200).
007700
007800      *----------------------------------------------------------------*
007900      * WK-C-EMIT-WORK - GENERIC "APPEND ONE LINE" WORK AREA.          *
008000      *----------------------------------------------------------------*
008100       01  WK-C-EMIT-WORK.
008200           05  WK-C-EMIT-LINE            PIC X(120).
008300           05  FILLER                    PIC X(01).
008400
008500       01  WK-C-AGENT-WORK.
008600           05  WK-C-AGENT-TAG-ID         PIC X(04).
008700           05  WK-C-AGENT-ELEM           PIC X(16).
008800           05  WK-C-AGENT-DFLT-BIC       PIC X(11).
008900           05  FILLER                    PIC X(01).
009000
009100       01  WK-C-SANITIZED-BIC            PIC X(11).
009200       01  WK-C-SANITIZED-BIC-R REDEFINES WK-C-SANITIZED-BIC.
009300           05  WK-C-SBIC-BANK            PIC X(04).
009400           05  WK-C-SBIC-CTRY            PIC X(02).
009500           05  WK-C-SBIC-LOC             PIC X(02).
009600           05  WK-C-SBIC-BRANCH          PIC X(03).
009700
009800       01  WK-C-CCY-AMT-WORK.
009900           05  WK-C-CCY-AMT-CCY          PIC X(03).
010000           05  WK-C-CCY-AMT-VALUE        PIC X(18).
010100           05  WK-C-CCY-AMT-DATE         PIC X(10).
010200           05  FILLER                    PIC X(01).
010300       01  WK-C-CCY-AMT-R REDEFINES WK-C-CCY-AMT-WORK.
010400           05  FILLER                    PIC X(03).
010500           05  WK-C-CCY-AMT-HEAD         PIC X(08).
010600           05  FILLER                    PIC X(23).
010700
010800       01  WK-C-TAG72-WORK.
010900           05  WK-C-TAG72-CODE           PIC X(04).
011000           05  WK-C-TAG72-TEXT           PIC X(210).
011100           05  FILLER                    PIC X(01).
011120       01  WK-C-TAG72-R REDEFINES WK-C-TAG72-WORK.
011140           05  WK-C-TAG72-CODE-SLASH     PIC X(01).
011160           05  WK-C-TAG72-CODE-LETTERS   PIC X(03).
011180           05  FILLER                    PIC X(211).
011200
011300       01  WK-C-SCAN-WORK.
011400           05  WK-C-SCR-BEFORE           PIC X(210).
011500           05  WK-C-SCR-AFTER            PIC X(210).
011600           05  FILLER                    PIC X(01).
011620
011640      *----------------------------------------------------------------*
011650      * WK-C-SETTLEMT-WORK - CNVB28 - CLRG/INDA LOOKAHEAD ON 53A/54A/  *
011660      *        56A, SET ONCE PER MESSAGE BEFORE GrpHdr IS EMITTED.     *
011680      *----------------------------------------------------------------*
011700       01  WK-C-SETTLEMT-WORK.
011710           05  WK-C-SETTLEMT-METHOD      PIC X(04).
011720           05  FILLER                    PIC X(01).
011730
011740      *----------------------------------------------------------------*
011750      * WK-C-UETR-WORK / WK-N-UETR-WORK - CNVB28 - PmtId UETR.  TAG    *
011760      *        121 IS LOWERCASED AND CHECKED AGAINST THE V4-UUID      *
011770      *        PATTERN; IF IT FAILS, B0495 MANUFACTURES A FRESH ONE   *
011780      *        FROM THE RUN TIMESTAMP AND A CALL-SEQUENCE COUNTER     *
011790      *        RUN THROUGH A SMALL LINEAR-CONGRUENTIAL SHUFFLE - THIS *
011800      *        ROUTINE KEEPS NO FILES OPEN SO IT HAS NO OTHER SOURCE  *
011810      *        OF A VARYING SEED FROM ONE CALL TO THE NEXT.  NOTE     *
011820      *        WK-N-UETR-SEQ IS NOT RE-INITIALISED BY A000 - IT MUST  *
011830      *        SURVIVE ACROSS CALLS FOR THE SAME RUN OR EVERY MESSAGE *
011840      *        CONVERTED IN ONE BATCH WOULD GET THE SAME UETR.        *
011850      *----------------------------------------------------------------*
011860       01  WK-C-UETR-WORK.
011870           05  WK-C-UETR-VALUE           PIC X(36).
011880           05  WK-C-UETR-VALID-FLG       PIC X(01).
011890               88  WK-C-UETR-VALID         VALUE "Y".
011900               88  WK-C-UETR-INVALID       VALUE "N".
011910           05  FILLER                    PIC X(01).
011920
011930       01  WK-N-UETR-WORK.
011940           05  WK-N-UETR-IX              PIC 9(02) COMP-3.
011950           05  WK-N-UETR-SEQ             PIC 9(04) COMP-3 VALUE ZERO.
011960           05  WK-N-UETR-SEED            PIC 9(10) COMP-3.
011970           05  WK-N-UETR-NIBBLE          PIC 9(02) COMP-3.
011980           05  WK-N-UETR-HXPOS           PIC 9(02) COMP-3.
011990           05  WK-N-UETR-DIVQUOT         PIC 9(09) COMP-3.
012000           05  FILLER                    PIC X(01).
012010
012020       01  WK-C-UETR-SEED-TXT            PIC X(10).
012030       01  WK-C-UETR-SEQ-TXT             PIC 9(04).
012040
012050       01  WK-C-HEX-DIGITS               PIC X(16)
012060           VALUE "0123456789abcdef".
012070
012080      ****************
012090       LINKAGE SECTION.
012095      ****************
012100           COPY VPC008G.
012200       EJECT
012300      ***********************************************
012400       PROCEDURE DIVISION USING WK-C-VPC008G-RECORD.
012500      ***********************************************
012600       MAIN-MODULE.
012700           PERFORM A000-START-PROGRAM-ROUTINE
012800              THRU A999-START-PROGRAM-ROUTINE-EX.
012900           PERFORM B000-MAIN-PROCESSING
013000              THRU B999-MAIN-PROCESSING-EX.
013100           PERFORM Z000-END-PROGRAM-ROUTINE
013200              THRU Z999-END-PROGRAM-ROUTINE-EX.
013300           GOBACK.
013400
013500      *----------------------------------------------------------------*
013600       A000-START-PROGRAM-ROUTINE.
013700      *----------------------------------------------------------------*
013800           MOVE ZERO TO WTB-LINE-CNT.
013900           MOVE SPACES TO WTB-LINES VPC008G-O-ERROR-CD
014000                          VPC008G-O-ERROR-MSG.
014100
014200       A999-START-PROGRAM-ROUTINE-EX.
014300           EXIT.
014400
014500      *----------------------------------------------------------------*
014600       B000-MAIN-PROCESSING.
014700      *----------------------------------------------------------------*
014800           PERFORM B010-BUILD-APPHDR
014900              THRU B010-BUILD-APPHDR-EX.
015000           PERFORM B020-BUILD-GRPHDR
015100              THRU B020-BUILD-GRPHDR-EX.
015200           PERFORM B030-BUILD-AMOUNT-BLOCK
015300              THRU B030-BUILD-AMOUNT-BLOCK-EX.
015400           PERFORM B040-BUILD-AGENTS
015500              THRU B040-BUILD-AGENTS-EX.
015600           PERFORM B050-BUILD-PARTIES
015700              THRU B050-BUILD-PARTIES-EX.
015800           PERFORM B060-BUILD-INSTR-REMIT
015900              THRU B060-BUILD-INSTR-REMIT-EX.
016000           PERFORM B070-CLOSE-MESSAGE
016100              THRU B070-CLOSE-MESSAGE-EX.
016200
016300       B999-MAIN-PROCESSING-EX.
016400           EXIT.
016500
016600      *----------------------------------------------------------------*
016700      * B010 - APPHDR.  FR = SENDER (FALLBACK 52A), TO = RECEIVER      *
016800      *        (FALLBACK 57A THEN 58A).  BOTH SANITIZED TO A BARE BIC. *
016900      *----------------------------------------------------------------*
017000       B010-BUILD-APPHDR.
017100           MOVE "<AppHdr>" TO WK-C-EMIT-LINE.
017200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
017300           MOVE WMT-SENDER TO WK-C-SANITIZED-BIC.
017400           IF WK-C-SANITIZED-BIC = SPACES
017500               MOVE "52A " TO WK-C-FIND-TAG-ID
017600               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
017700               IF WK-C-FIND-FOUND
017800                   MOVE WK-C-FIND-VALUE(1:11) TO WK-C-SANITIZED-BIC
017900               ELSE
018000                   MOVE "UNDEFINED" TO WK-C-SANITIZED-BIC
018100               END-IF
018200           END-IF.
018300           STRING "  <Fr><FIId><FinInstnId><BICFI>"
018400                  WK-C-SANITIZED-BIC DELIMITED BY SPACE
018500                  "</BICFI></FinInstnId></FIId></Fr>"
018600                  DELIMITED BY SIZE
018700             INTO WK-C-EMIT-LINE.
018800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
018900           MOVE WMT-RECEIVER TO WK-C-SANITIZED-BIC.
019000           IF WK-C-SANITIZED-BIC = SPACES
019100               MOVE "57A " TO WK-C-FIND-TAG-ID
019200               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
019300               IF WK-C-FIND-FOUND
019400                   MOVE WK-C-FIND-VALUE(1:11) TO WK-C-SANITIZED-BIC
019500               ELSE
019600                   MOVE "58A " TO WK-C-FIND-TAG-ID
019700                   PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
019800                   IF WK-C-FIND-FOUND
019900                       MOVE WK-C-FIND-VALUE(1:11)
020000                           TO WK-C-SANITIZED-BIC
020100                   END-IF
020200               END-IF
020300           END-IF.
020400           STRING "  <To><FIId><FinInstnId><BICFI>"
020500                  WK-C-SANITIZED-BIC DELIMITED BY SPACE
020600                  "</BICFI></FinInstnId></FIId></To>"
020700                  DELIMITED BY SIZE
020800             INTO WK-C-EMIT-LINE.
020900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021000           MOVE "20  " TO WK-C-FIND-TAG-ID.
021100           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
021200           STRING "  <BizMsgIdr>" WK-C-FIND-VALUE DELIMITED BY SPACE
021300                  "</BizMsgIdr>" DELIMITED BY SIZE
021400             INTO WK-C-EMIT-LINE.
021500           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021600           MOVE "  <MsgDefIdr>pacs.008.001.08</MsgDefIdr>"
021700               TO WK-C-EMIT-LINE.
021800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021900           STRING "  <CreDt>" VPC008G-I-RUN-TS DELIMITED BY SIZE
022000                  "</CreDt>" DELIMITED BY SIZE
022100             INTO WK-C-EMIT-LINE.
022200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
022300           MOVE "</AppHdr>" TO WK-C-EMIT-LINE.
022400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
022500
022600       B010-BUILD-APPHDR-EX.
022700           EXIT.
022800
022900      *----------------------------------------------------------------*
023000      * B020 - GRPHDR/PMTID/PMTTPINF.  TAG 20 IS BOTH MSGID AND        *
023100      *        INSTRID/ENDTOENDID; TAG 108 (BLOCK 3) IS TXID IF SET.   *
023200      *----------------------------------------------------------------*
023300       B020-BUILD-GRPHDR.
023400           MOVE "<Document><FIToFICstmrCdtTrf><GrpHdr>"
023500               TO WK-C-EMIT-LINE.
023600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
023700           MOVE "20  " TO WK-C-FIND-TAG-ID.
023800           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
023850           MOVE WK-C-FIND-VALUE TO WK-C-TAG20-VALUE.
023900           STRING "  <MsgId>" WK-C-FIND-VALUE DELIMITED BY SPACE
024000                  "</MsgId>" DELIMITED BY SIZE
024100             INTO WK-C-EMIT-LINE.
024200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024300           STRING "  <CreDtTm>" VPC008G-I-RUN-TS DELIMITED BY SIZE
024400                  "</CreDtTm>" DELIMITED BY SIZE
024500             INTO WK-C-EMIT-LINE.
024600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024700           MOVE "  <NbOfTxs>1</NbOfTxs>" TO WK-C-EMIT-LINE.
024800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024910           PERFORM B025-CHECK-SETTLEMENT-METHOD
024920              THRU B025-CHECK-SETTLEMENT-METHOD-EX.
024930           STRING "  <SttlmInf><SttlmMtd>" DELIMITED BY SIZE
024940                  WK-C-SETTLEMT-METHOD DELIMITED BY SIZE
024950                  "</SttlmMtd></SttlmInf>" DELIMITED BY SIZE
024960             INTO WK-C-EMIT-LINE.
025100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
025200           MOVE "</GrpHdr><CdtTrfTxInf><PmtId>" TO WK-C-EMIT-LINE.
025300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
025400           STRING "  <InstrId>" WK-C-TAG20-VALUE DELIMITED BY SPACE
025500                  "</InstrId><EndToEndId>" DELIMITED BY SIZE
025600                  WK-C-TAG20-VALUE DELIMITED BY SPACE
025700                  "</EndToEndId>" DELIMITED BY SIZE
025800             INTO WK-C-EMIT-LINE.
025900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
026000           MOVE "108 " TO WK-C-FIND-TAG-ID.
026100           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
026200           IF WK-C-FIND-FOUND
026300               STRING "  <TxId>" WK-C-FIND-VALUE DELIMITED BY SPACE
026400                      "</TxId>" DELIMITED BY SIZE
026500                 INTO WK-C-EMIT-LINE
026600               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
026700           END-IF.
026710           PERFORM B048-BUILD-UETR THRU B048-BUILD-UETR-EX.
026800           MOVE "</PmtId><PmtTpInf>" TO WK-C-EMIT-LINE.
026900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
027000           MOVE "23B " TO WK-C-FIND-TAG-ID.
027050           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
027100           EVALUATE WK-C-FIND-VALUE(1:4)
027150               WHEN "CRED"
027200                   MOVE "  <InstrPrty>NORM</InstrPrty>"
027250                       TO WK-C-EMIT-LINE
027300                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
027350               WHEN "SDVA"
027400                   MOVE "  <InstrPrty>HIGH</InstrPrty>"
027450                       TO WK-C-EMIT-LINE
027500                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
027550                   MOVE "  <SvcLvl><Cd>SDVA</Cd></SvcLvl>"
027600                       TO WK-C-EMIT-LINE
027650                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
027700               WHEN "SPAY"
027750                   MOVE "  <InstrPrty>HIGH</InstrPrty>"
027800                       TO WK-C-EMIT-LINE
027850                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
027900                   MOVE "  <SvcLvl><Cd>URGP</Cd></SvcLvl>"
027950                       TO WK-C-EMIT-LINE
028000                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
028050               WHEN "SPRI"
028100                   MOVE "  <InstrPrty>HIGH</InstrPrty>"
028150                       TO WK-C-EMIT-LINE
028200                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
028250               WHEN "OTHR"
028300                   MOVE "  <InstrPrty>NORM</InstrPrty>"
028350                       TO WK-C-EMIT-LINE
028400                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
028450                   MOVE "  <CtgyPurp><Prtry>OTHR</Prtry></CtgyPurp>"
028500                       TO WK-C-EMIT-LINE
028550                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
028600               WHEN OTHER
028650                   MOVE "  <InstrPrty>NORM</InstrPrty>"
028700                       TO WK-C-EMIT-LINE
028750                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
028800           END-EVALUATE.
028850           MOVE "</PmtTpInf>" TO WK-C-EMIT-LINE.
028900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
030000
030100       B020-BUILD-GRPHDR-EX.
030200           EXIT.
030300
030305      *----------------------------------------------------------------*
030310      * B025 - CNVB28 - SETTLEMENT METHOD IS CLRG WHEN ANY OF 53A/54A/ *
030315      *        56A IS PRESENT ON THE UNDERLYING MT, ELSE INDA.  THIS   *
030320      *        IS A LOOKAHEAD ONLY - IT DOES NOT CONSUME THE TAGS THAT *
030325      *        B040-BUILD-AGENTS WILL GO ON TO EMIT AS INTERMEDIARIES. *
030330      *----------------------------------------------------------------*
030335       B025-CHECK-SETTLEMENT-METHOD.
030340           MOVE "INDA" TO WK-C-SETTLEMT-METHOD.
030345           MOVE "53A " TO WK-C-FIND-TAG-ID.
030350           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
030355           IF WK-C-FIND-FOUND
030360               MOVE "CLRG" TO WK-C-SETTLEMT-METHOD
030365           END-IF.
030370           MOVE "54A " TO WK-C-FIND-TAG-ID.
030375           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
030380           IF WK-C-FIND-FOUND
030385               MOVE "CLRG" TO WK-C-SETTLEMT-METHOD
030390           END-IF.
030395           MOVE "56A " TO WK-C-FIND-TAG-ID.
030400           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
030405           IF WK-C-FIND-FOUND
030410               MOVE "CLRG" TO WK-C-SETTLEMT-METHOD
030415           END-IF.
030420
030425       B025-CHECK-SETTLEMENT-METHOD-EX.
030430           EXIT.
030435
030440      *----------------------------------------------------------------*
030445      * B048 - CNVB28 - PMTID UETR.  TAG 121 IS TAKEN, LOWERCASED AND  *
030450      *        CHECKED FOR THE 8-4-4-4-12 V4-UUID PATTERN; IF ABSENT   *
030455      *        OR INVALID, B0495 MANUFACTURES A FRESH ONE.             *
030460      *----------------------------------------------------------------*
030465       B048-BUILD-UETR.
030470           MOVE "121 " TO WK-C-FIND-TAG-ID.
030475           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
030480           MOVE SPACES TO WK-C-UETR-VALUE.
030485           MOVE "N" TO WK-C-UETR-VALID-FLG.
030490           IF WK-C-FIND-FOUND
030495               MOVE WK-C-FIND-VALUE(1:36) TO WK-C-UETR-VALUE
030500               INSPECT WK-C-UETR-VALUE CONVERTING
030505                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
030510                   "abcdefghijklmnopqrstuvwxyz"
030515               PERFORM B049-VALIDATE-UETR THRU B049-VALIDATE-UETR-EX
030520           END-IF.
030525           IF WK-C-UETR-INVALID
030530               PERFORM B0495-GENERATE-UETR THRU B0495-GENERATE-UETR-EX
030535           END-IF.
030540           STRING "  <UETR>" DELIMITED BY SIZE
030545                  WK-C-UETR-VALUE DELIMITED BY SIZE
030550                  "</UETR>" DELIMITED BY SIZE
030555             INTO WK-C-EMIT-LINE.
030560           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
030565
030570       B048-BUILD-UETR-EX.
030575           EXIT.
030580
030585      *----------------------------------------------------------------*
030590      * B049 - VALIDATE THE DASH POSITIONS, THE VERSION NIBBLE (15),   *
030595      *        THE VARIANT NIBBLE (20) AND THAT EVERY OTHER CHARACTER  *
030600      *        IS A HEX DIGIT.  B0491 WALKS THE 36 POSITIONS BY GO TO. *
030605      *----------------------------------------------------------------*
030610       B049-VALIDATE-UETR.
030615           MOVE "Y" TO WK-C-UETR-VALID-FLG.
030620           IF WK-C-UETR-VALUE(9:1)  NOT = "-"
030625              OR WK-C-UETR-VALUE(14:1) NOT = "-"
030630              OR WK-C-UETR-VALUE(19:1) NOT = "-"
030635              OR WK-C-UETR-VALUE(24:1) NOT = "-"
030640              OR WK-C-UETR-VALUE(15:1) NOT = "4"
030645               MOVE "N" TO WK-C-UETR-VALID-FLG
030650           END-IF.
030655           IF WK-C-UETR-VALID
030660               IF WK-C-UETR-VALUE(20:1) NOT = "8"
030665                  AND WK-C-UETR-VALUE(20:1) NOT = "9"
030670                  AND WK-C-UETR-VALUE(20:1) NOT = "a"
030675                  AND WK-C-UETR-VALUE(20:1) NOT = "b"
030680                   MOVE "N" TO WK-C-UETR-VALID-FLG
030685               END-IF
030690           END-IF.
030695           IF WK-C-UETR-INVALID
030700               GO TO B049-VALIDATE-UETR-EX
030705           END-IF.
030710           MOVE 1 TO WK-N-UETR-IX.
030715           GO TO B0491-CHECK-ONE-UETR-CHAR.
030720
030725       B0491-CHECK-ONE-UETR-CHAR.
030730           IF WK-N-UETR-IX > 36
030735               GO TO B049-VALIDATE-UETR-EX
030740           END-IF.
030745           IF WK-N-UETR-IX = 9  OR WK-N-UETR-IX = 14
030750              OR WK-N-UETR-IX = 19 OR WK-N-UETR-IX = 24
030755               ADD 1 TO WK-N-UETR-IX
030760               GO TO B0491-CHECK-ONE-UETR-CHAR
030765           END-IF.
030770           IF WK-C-UETR-VALUE(WK-N-UETR-IX:1) NOT HEX-CHAR
030775               MOVE "N" TO WK-C-UETR-VALID-FLG
030780               GO TO B049-VALIDATE-UETR-EX
030785           END-IF.
030790           ADD 1 TO WK-N-UETR-IX.
030795           GO TO B0491-CHECK-ONE-UETR-CHAR.
030800
030805       B049-VALIDATE-UETR-EX.
030810           EXIT.
030815
030820      *----------------------------------------------------------------*
030825      * B0495 - FALLBACK UETR.  SEED = RUN-TIMESTAMP HH/MN/SS DIGITS   *
030830      *         PLUS A 4-DIGIT CALL COUNTER, THEN RUN THROUGH 32       *
030835      *         ROUNDS OF SEED = SEED*31+17 TO PICK OFF ONE HEX NIBBLE *
030840      *         PER ROUND.  NOT CRYPTOGRAPHIC - JUST ENOUGH SPREAD SO  *
030845      *         TWO MESSAGES IN THE SAME RUN DO NOT COLLIDE.           *
030850      *----------------------------------------------------------------*
030855       B0495-GENERATE-UETR.
030860           ADD 1 TO WK-N-UETR-SEQ.
030865           MOVE WK-N-UETR-SEQ TO WK-C-UETR-SEQ-TXT.
030870           STRING VPC008G-I-RUN-TS(12:2) DELIMITED BY SIZE
030875                  VPC008G-I-RUN-TS(15:2) DELIMITED BY SIZE
030880                  VPC008G-I-RUN-TS(18:2) DELIMITED BY SIZE
030885                  WK-C-UETR-SEQ-TXT      DELIMITED BY SIZE
030890             INTO WK-C-UETR-SEED-TXT.
030895           MOVE WK-C-UETR-SEED-TXT TO WK-N-UETR-SEED.
030900           MOVE "00000000-0000-4000-8000-000000000000"
030905               TO WK-C-UETR-VALUE.
030910           MOVE 1 TO WK-N-UETR-IX.
030915           GO TO B0496-FILL-ONE-UETR-CHAR.
030920
030925       B0496-FILL-ONE-UETR-CHAR.
030930           IF WK-N-UETR-IX > 36
030935               GO TO B0495-GENERATE-UETR-EX
030940           END-IF.
030945           IF WK-N-UETR-IX = 9  OR WK-N-UETR-IX = 14
030950              OR WK-N-UETR-IX = 19 OR WK-N-UETR-IX = 24
030955              OR WK-N-UETR-IX = 15 OR WK-N-UETR-IX = 20
030960               ADD 1 TO WK-N-UETR-IX
030965               GO TO B0496-FILL-ONE-UETR-CHAR
030970           END-IF.
030975           COMPUTE WK-N-UETR-SEED = WK-N-UETR-SEED * 31 + 17.
030980           DIVIDE WK-N-UETR-SEED BY 16
030985               GIVING WK-N-UETR-DIVQUOT
030990               REMAINDER WK-N-UETR-NIBBLE.
030995           COMPUTE WK-N-UETR-HXPOS = WK-N-UETR-NIBBLE + 1.
031000           MOVE WK-C-HEX-DIGITS(WK-N-UETR-HXPOS:1)
031005               TO WK-C-UETR-VALUE(WK-N-UETR-IX:1).
031010           ADD 1 TO WK-N-UETR-IX.
031015           GO TO B0496-FILL-ONE-UETR-CHAR.
031020
031025       B0495-GENERATE-UETR-EX.
031030           EXIT.
031035
031100      *----------------------------------------------------------------*
031105      * B030 - AMOUNT FROM 32A.  INSTDAMT FROM 33B IF PRESENT, ELSE A  *
031110      *        COPY OF 32A.  XCHGRATE FROM 36.  CHRGBR FROM 71A.       *
031115      *----------------------------------------------------------------*
031120       B030-BUILD-AMOUNT-BLOCK.
031125           MOVE "32A " TO WK-C-FIND-TAG-ID.
031130           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
031150           MOVE "XXX" TO WK-C-CCY-AMT-CCY.
031200           MOVE "0.00" TO WK-C-CCY-AMT-VALUE.
031300           MOVE SPACES TO WK-C-CCY-AMT-DATE.
031400           IF WK-C-FIND-FOUND
031500              AND WK-C-FIND-VALUE NOT = SPACES
031600               PERFORM B905-SPLIT-32A THRU B905-SPLIT-32A-EX
031700           END-IF.
031800           STRING "  <IntrBkSttlmAmt Ccy=""" DELIMITED BY SIZE
031900                  WK-C-CCY-AMT-CCY DELIMITED BY SIZE
032000                  """>" DELIMITED BY SIZE
032100                  WK-C-CCY-AMT-VALUE DELIMITED BY SPACE
032200                  "</IntrBkSttlmAmt>" DELIMITED BY SIZE
032300             INTO WK-C-EMIT-LINE.
032400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
032500           IF WK-C-CCY-AMT-DATE NOT = SPACES
032600               STRING "  <IntrBkSttlmDt>" DELIMITED BY SIZE
032700                      WK-C-CCY-AMT-DATE DELIMITED BY SIZE
032800                      "</IntrBkSttlmDt>" DELIMITED BY SIZE
032900                 INTO WK-C-EMIT-LINE
033000               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
033100           END-IF.
033200           MOVE "33B " TO WK-C-FIND-TAG-ID.
033300           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
033400           IF WK-C-FIND-FOUND
033500              AND WK-C-FIND-VALUE NOT = SPACES
033600               PERFORM B906-SPLIT-33B THRU B906-SPLIT-33B-EX
033700           END-IF.
033800           STRING "  <InstdAmt Ccy=""" DELIMITED BY SIZE
033900                  WK-C-CCY-AMT-CCY DELIMITED BY SIZE
034000                  """>" DELIMITED BY SIZE
034100                  WK-C-CCY-AMT-VALUE DELIMITED BY SPACE
034200                  "</InstdAmt>" DELIMITED BY SIZE
034300             INTO WK-C-EMIT-LINE.
034400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
034500           MOVE "36  " TO WK-C-FIND-TAG-ID.
034600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
034700           IF WK-C-FIND-FOUND
034800              AND WK-C-FIND-VALUE NOT = SPACES
034900               STRING "  <XchgRate>" DELIMITED BY SIZE
035000                      WK-C-FIND-VALUE DELIMITED BY SPACE
035100                      "</XchgRate>" DELIMITED BY SIZE
035200                 INTO WK-C-EMIT-LINE
035300               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
035400           END-IF.
035500           MOVE "71A " TO WK-C-FIND-TAG-ID.
035600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
035700           EVALUATE WK-C-FIND-VALUE(1:3)
035800               WHEN "OUR"
035900                   MOVE "  <ChrgBr>DEBT</ChrgBr>" TO WK-C-EMIT-LINE
036000               WHEN "BEN"
036100                   MOVE "  <ChrgBr>CRED</ChrgBr>" TO WK-C-EMIT-LINE
036200               WHEN OTHER
036300                   MOVE "  <ChrgBr>SHAR</ChrgBr>" TO WK-C-EMIT-LINE
036400           END-EVALUATE.
036500           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
036600
036700       B030-BUILD-AMOUNT-BLOCK-EX.
036800           EXIT.
036900
037000      *----------------------------------------------------------------*
037100      * B905 - SPLIT A 32A VALUE (YYMMDDCCYNNNNN,NN) INTO DATE/CCY/AMT.*
037200      *----------------------------------------------------------------*
037300       B905-SPLIT-32A.
037400           MOVE "20"                       TO WK-C-CCY-AMT-DATE(1:2).
037500           MOVE WK-C-FIND-VALUE(1:2)        TO WK-C-CCY-AMT-DATE(3:2).
037600           MOVE "-"                         TO WK-C-CCY-AMT-DATE(5:1).
037700           MOVE WK-C-FIND-VALUE(3:2)        TO WK-C-CCY-AMT-DATE(6:2).
037800           MOVE "-"                         TO WK-C-CCY-AMT-DATE(8:1).
037900           MOVE WK-C-FIND-VALUE(5:2)        TO WK-C-CCY-AMT-DATE(9:2).
038000           MOVE WK-C-FIND-VALUE(7:3)        TO WK-C-CCY-AMT-CCY.
038100           MOVE WK-C-FIND-VALUE(10:18)       TO WK-C-CCY-AMT-VALUE.
038200           PERFORM B907-COMMA-TO-DOT THRU B907-COMMA-TO-DOT-EX.
038300
038400       B905-SPLIT-32A-EX.
038500           EXIT.
038600
038700      *----------------------------------------------------------------*
038800      * B906 - SPLIT A 33B VALUE (CCYNNNNN,NN) INTO CCY/AMOUNT.        *
038900      *----------------------------------------------------------------*
039000       B906-SPLIT-33B.
039100           MOVE WK-C-FIND-VALUE(1:3)        TO WK-C-CCY-AMT-CCY.
039200           MOVE WK-C-FIND-VALUE(4:18)       TO WK-C-CCY-AMT-VALUE.
039300           PERFORM B907-COMMA-TO-DOT THRU B907-COMMA-TO-DOT-EX.
039400
039500       B906-SPLIT-33B-EX.
039600           EXIT.
039700
039800      *----------------------------------------------------------------*
039900      * B907 - MT AMOUNTS USE A COMMA DECIMAL POINT; A TRAILING COMMA  *
040000      *        MEANS WHOLE-UNITS ONLY.  NORMALIZE TO A DOT WITH TWO    *
040100      *        DECIMAL PLACES FOR THE XML OUTPUT.                     *
040200      *----------------------------------------------------------------*
040300       B907-COMMA-TO-DOT.
040400           MOVE 1 TO WK-N-TALLY1.
040500           UNSTRING WK-C-CCY-AMT-VALUE DELIMITED BY ","
040600               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
040700               TALLYING IN WK-N-TALLY1.
040800           IF WK-N-TALLY1 > 1
040900               IF WK-C-SCR-AFTER = SPACES
041000                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
041100                          ".00" DELIMITED BY SIZE
041200                     INTO WK-C-CCY-AMT-VALUE
041300               ELSE
041400                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
041500                          "." DELIMITED BY SIZE
041600                          WK-C-SCR-AFTER DELIMITED BY SPACE
041700                     INTO WK-C-CCY-AMT-VALUE
041800               END-IF
041900           END-IF.
042000
042100       B907-COMMA-TO-DOT-EX.
042200           EXIT.
042300
042400      *----------------------------------------------------------------*
042500      * B040 - INSTGAGT/INSTDAGT AND ANY INTERMEDIARY AGENTS.          *
042600      *        INSTGAGT = SENDER.  INSTDAGT = TAG 57 AGENT IF ANY,     *
042700      *        ELSE RECEIVER.  53 PRESENT -> 53/56 AS INTRMYAGT1/2;    *
042800      *        ELSE 56 ALONE -> INTRMYAGT1.                           *
042900      *----------------------------------------------------------------*
043000       B040-BUILD-AGENTS.
043100           MOVE WMT-SENDER        TO WK-C-AGENT-DFLT-BIC.
043200           MOVE "InstgAgt"              TO WK-C-AGENT-ELEM.
043300           MOVE SPACES                  TO WK-C-AGENT-TAG-ID.
043400           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
043500           MOVE "57A " TO WK-C-FIND-TAG-ID.
043600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
043700           IF WK-C-FIND-FOUND
043800               MOVE "57A " TO WK-C-AGENT-TAG-ID
043900               MOVE SPACES TO WK-C-AGENT-DFLT-BIC
044000           ELSE
044100               MOVE SPACES                TO WK-C-AGENT-TAG-ID
044200               MOVE WMT-RECEIVER    TO WK-C-AGENT-DFLT-BIC
044300           END-IF.
044400           MOVE "InstdAgt" TO WK-C-AGENT-ELEM.
044500           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
044600           MOVE "53A " TO WK-C-FIND-TAG-ID.
044700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
044800           IF WK-C-FIND-FOUND
044900               MOVE "53A "      TO WK-C-AGENT-TAG-ID
045000               MOVE SPACES      TO WK-C-AGENT-DFLT-BIC
045100               MOVE "IntrmyAgt1" TO WK-C-AGENT-ELEM
045200               PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
045300               MOVE "56A " TO WK-C-FIND-TAG-ID
045400               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
045500               IF WK-C-FIND-FOUND
045600                   MOVE "56A "      TO WK-C-AGENT-TAG-ID
045700                   MOVE "IntrmyAgt2" TO WK-C-AGENT-ELEM
045800                   PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
045900               END-IF
046000           ELSE
046100               MOVE "56A " TO WK-C-FIND-TAG-ID
046200               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
046300               IF WK-C-FIND-FOUND
046400                   MOVE "56A "      TO WK-C-AGENT-TAG-ID
046500                   MOVE "IntrmyAgt1" TO WK-C-AGENT-ELEM
046600                   PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
046700               END-IF
046800           END-IF.
046900
047000       B040-BUILD-AGENTS-EX.
047100           EXIT.
047200
047300      *----------------------------------------------------------------*
047400      * B940 - EMIT ONE AGENT BLOCK.  IF A TAG ID WAS GIVEN, ITS VALUE *
047500      *        IS RUN THROUGH THE PARTY-PARSER; A BARE BIC WINS OVER   *
047600      *        A NAME/ADDRESS.  NO TAG ID MEANS "USE THE DEFAULT BIC". *
047700      *----------------------------------------------------------------*
047800       B940-EMIT-AGENT.
047900           INITIALIZE VPTYPSR-I-CONTENT VPTYPSR-O-PARTY.
048000           IF WK-C-AGENT-TAG-ID NOT = SPACES
048100               MOVE WK-C-AGENT-TAG-ID TO WK-C-FIND-TAG-ID
048200               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
048300               MOVE WK-C-FIND-VALUE(1:200) TO VPTYPSR-I-CONTENT
048400               CALL "TRFVPTYP" USING WK-C-VPTYPSR-RECORD
048500           END-IF.
048600           STRING "  <" WK-C-AGENT-ELEM DELIMITED BY SPACE
048700                  "><FinInstnId>" DELIMITED BY SIZE
048800             INTO WK-C-EMIT-LINE.
048900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
049000           IF WPP-BIC NOT = SPACES
049100               STRING "    <BICFI>" WPP-BIC DELIMITED BY SPACE
049200                      "</BICFI>" DELIMITED BY SIZE
049300                 INTO WK-C-EMIT-LINE
049400               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
049500           ELSE
049600               STRING "    <BICFI>" WK-C-AGENT-DFLT-BIC
049700                      DELIMITED BY SPACE
049800                      "</BICFI>" DELIMITED BY SIZE
049900                 INTO WK-C-EMIT-LINE
050000               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
050100           END-IF.
050200           STRING "  </FinInstnId></" WK-C-AGENT-ELEM
050300                  DELIMITED BY SPACE
050400                  ">" DELIMITED BY SIZE
050500             INTO WK-C-EMIT-LINE.
050600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
050700
050800       B940-EMIT-AGENT-EX.
050900           EXIT.
051000
051100      *----------------------------------------------------------------*
051200      * B050 - DBTR/DBTRACCT FROM 50 (50A/50K/50F).  DBTRAGT FROM 52,   *
051300      *        DEFAULTING TO SENDER.  CDTRAGT FROM 57, DEFAULTING TO   *
051400      *        RECEIVER.  CDTR/CDTRACCT FROM 59 (59A/59F).            *
051500      *----------------------------------------------------------------*
051600       B050-BUILD-PARTIES.
051700           MOVE "Dbtr" TO WK-C-AGENT-ELEM.
051800           PERFORM B950-FIND-PARTY-TAG THRU B950-FIND-PARTY-TAG-EX.
051900           PERFORM B960-EMIT-PARTY THRU B960-EMIT-PARTY-EX.
052000           MOVE WMT-SENDER  TO WK-C-AGENT-DFLT-BIC.
052100           MOVE "52A "            TO WK-C-AGENT-TAG-ID.
052200           MOVE "DbtrAgt"         TO WK-C-AGENT-ELEM.
052300           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
052400           IF NOT WK-C-FIND-FOUND
052500               MOVE SPACES TO WK-C-AGENT-TAG-ID
052600           END-IF.
052700           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
052800           MOVE WMT-RECEIVER TO WK-C-AGENT-DFLT-BIC.
052900           MOVE "57A "             TO WK-C-AGENT-TAG-ID.
053000           MOVE "CdtrAgt"          TO WK-C-AGENT-ELEM.
053100           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
053200           IF NOT WK-C-FIND-FOUND
053300               MOVE SPACES TO WK-C-AGENT-TAG-ID
053400           END-IF.
053500           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
053600           MOVE "Cdtr" TO WK-C-AGENT-ELEM.
053700           PERFORM B950-FIND-PARTY-TAG THRU B950-FIND-PARTY-TAG-EX.
053800           PERFORM B960-EMIT-PARTY THRU B960-EMIT-PARTY-EX.
053900
054000       B050-BUILD-PARTIES-EX.
054100           EXIT.
054200
054300      *----------------------------------------------------------------*
054400      * B950 - RESOLVE THE MT TAG THAT FEEDS A PARTY BLOCK: 50 FOR A   *
054500      *        DEBTOR, 59 FOR A CREDITOR, TRYING THE A/K/F VARIANTS    *
054600      *        AND FINALLY THE BARE ROOT TAG.                         *
054700      *----------------------------------------------------------------*
054800       B950-FIND-PARTY-TAG.
054900           IF WK-C-AGENT-ELEM = "Dbtr"
055000               MOVE "50A " TO WK-C-FIND-TAG-ID
055100           ELSE
055200               MOVE "59A " TO WK-C-FIND-TAG-ID
055300           END-IF.
055400           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
055500           IF WK-C-FIND-FOUND
055600               GO TO B950-FIND-PARTY-TAG-EX
055700           END-IF.
055800           IF WK-C-AGENT-ELEM = "Dbtr"
055900               MOVE "50K " TO WK-C-FIND-TAG-ID
056000           ELSE
056100               MOVE "59F " TO WK-C-FIND-TAG-ID
056200           END-IF.
056300           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
056400           IF WK-C-FIND-FOUND
056500               GO TO B950-FIND-PARTY-TAG-EX
056600           END-IF.
056700           IF WK-C-AGENT-ELEM = "Dbtr"
056800               MOVE "50F " TO WK-C-FIND-TAG-ID
056900               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
057000               IF WK-C-FIND-FOUND
057100                   GO TO B950-FIND-PARTY-TAG-EX
057200               END-IF
057300               MOVE "50  " TO WK-C-FIND-TAG-ID
057400           ELSE
057500               MOVE "59  " TO WK-C-FIND-TAG-ID
057600           END-IF.
057700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
057800
057900       B950-FIND-PARTY-TAG-EX.
058000           EXIT.
058100
058200      *----------------------------------------------------------------*
058300      * B960 - EMIT ONE PARTY BLOCK.  A TAG ENDING IN "A" IS A BARE    *
058400      *        BIC - EMIT ORGID/ANYBIC ONLY.  OTHERWISE PARSE AND      *
058500      *        EMIT NAME/ADDRESS/ACCOUNT, DEFAULTING THE NAME TO THE   *
058600      *        FIRST ADDRESS LINE OR "UNKNOWN PARTY".                 *
058700      *----------------------------------------------------------------*
058800       B960-EMIT-PARTY.
058900           STRING "  <" WK-C-AGENT-ELEM DELIMITED BY SPACE
059000                  ">" DELIMITED BY SIZE
059100             INTO WK-C-EMIT-LINE.
059200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
059300           IF WK-C-FIND-TAG-ID(4:1) = "A"
059400               STRING "    <Id><OrgId><AnyBIC>"
059500                      WK-C-FIND-VALUE(1:11) DELIMITED BY SPACE
059600                      "</AnyBIC></OrgId></Id>" DELIMITED BY SIZE
059700                 INTO WK-C-EMIT-LINE
059800               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
059900           ELSE
060000               INITIALIZE VPTYPSR-I-CONTENT VPTYPSR-O-PARTY
060100               MOVE WK-C-FIND-VALUE(1:200) TO VPTYPSR-I-CONTENT
060200               CALL "TRFVPTYP" USING WK-C-VPTYPSR-RECORD
060300               IF WPP-NAME = SPACES
060400                  OR WPP-NAME(1:11) = "NOTPROVIDED"
060500                   IF WPP-ADDR-COUNT > ZERO
060600                       MOVE WPP-ADDR-LINES(1) TO WPP-NAME
060700                   ELSE
060800                       MOVE "UNKNOWN PARTY" TO WPP-NAME
060900                   END-IF
061000               END-IF
061100               STRING "    <Nm>" WPP-NAME DELIMITED BY SPACE
061200                      "</Nm>" DELIMITED BY SIZE
061300                 INTO WK-C-EMIT-LINE
061400               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
061500               IF WPP-ADDR-COUNT > ZERO
061600                  OR WPP-COUNTRY NOT = SPACES
061700                   PERFORM B965-EMIT-POSTAL-ADDR
061750                     THRU B965-EMIT-POSTAL-ADDR-EX
061800               END-IF
061900               IF WPP-ACCOUNT NOT = SPACES
062000                   STRING "    <Id><Othr><Id>" DELIMITED BY SIZE
062100                          WPP-ACCOUNT DELIMITED BY SPACE
062200                          "</Id></Othr></Id>" DELIMITED BY SIZE
062300                     INTO WK-C-EMIT-LINE
062400                   PERFORM B910-APPEND-LINE
062500                      THRU B910-APPEND-LINE-EX
062600               END-IF
062700           END-IF.
062800           STRING "  </" WK-C-AGENT-ELEM DELIMITED BY SPACE
062900                  ">" DELIMITED BY SIZE
063000             INTO WK-C-EMIT-LINE.
063100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
063200
063300       B960-EMIT-PARTY-EX.
063400           EXIT.
063500
063600      *----------------------------------------------------------------*
063700      * B965 - POSTAL ADDRESS LINES FOR THE CURRENT PARTY.             *
063800      *----------------------------------------------------------------*
063900       B965-EMIT-POSTAL-ADDR.
064000           MOVE "    <PstlAdr>" TO WK-C-EMIT-LINE.
064100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
064200           IF WPP-COUNTRY NOT = SPACES
064300               STRING "      <Ctry>" WPP-COUNTRY DELIMITED BY SIZE
064400                      "</Ctry>" DELIMITED BY SIZE
064500                 INTO WK-C-EMIT-LINE
064600               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
064700           END-IF.
064800           MOVE 1 TO WPP-ADDR-IX.
064900           IF WPP-ADDR-COUNT > ZERO
065000               PERFORM B966-EMIT-ONE-ADDR-LINE
065100                  THRU B966-EMIT-ONE-ADDR-LINE-EX
065200                  VARYING WPP-ADDR-IX FROM 1 BY 1
065300                     UNTIL WPP-ADDR-IX > WPP-ADDR-COUNT
065400           END-IF.
065500           MOVE "    </PstlAdr>" TO WK-C-EMIT-LINE.
065600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
065700
065800       B965-EMIT-POSTAL-ADDR-EX.
065900           EXIT.
066000
066100       B966-EMIT-ONE-ADDR-LINE.
066200           STRING "      <AdrLine>" DELIMITED BY SIZE
066300                  WPP-ADDR-LINES(WPP-ADDR-IX) DELIMITED BY SPACE
066400                  "</AdrLine>" DELIMITED BY SIZE
066500             INTO WK-C-EMIT-LINE.
066600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
066700
066800       B966-EMIT-ONE-ADDR-LINE-EX.
066900           EXIT.
067000
067100      *----------------------------------------------------------------*
067200      * B060 - TAG 72 INSTRUCTIONS (ONE InstrForNxtAgt PER /code/      *
067300      *        GROUP) AND TAG 70 REMITTANCE INFORMATION.              *
067400      *----------------------------------------------------------------*
067500       B060-BUILD-INSTR-REMIT.
067600           MOVE "72  " TO WK-C-FIND-TAG-ID.
067700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
067800           IF WK-C-FIND-FOUND
067900               MOVE WK-C-FIND-VALUE(1:200) TO WK-C-TAG72-TEXT(1:200)
068000               PERFORM B970-EMIT-TAG72-GROUPS
068100                  THRU B970-EMIT-TAG72-GROUPS-EX
068200           END-IF.
068300           MOVE "70  " TO WK-C-FIND-TAG-ID.
068400           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
068500           IF WK-C-FIND-FOUND
068600               STRING "  <RmtInf><Ustrd>" DELIMITED BY SIZE
068700                      WK-C-FIND-VALUE DELIMITED BY SPACE
068800                      "</Ustrd></RmtInf>" DELIMITED BY SIZE
068900                 INTO WK-C-EMIT-LINE
069000               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
069100           END-IF.
069200
069300       B060-BUILD-INSTR-REMIT-EX.
069400           EXIT.
069500
069600      *----------------------------------------------------------------*
069700      * B970 - TAG 72 CONTENT IS A RUN OF SEMICOLON-JOINED LINES.      *
069800      *        A LINE STARTING WITH A SINGLE "/" OPENS A NEW GROUP;    *
069900      *        "//" AND PLAIN LINES CONTINUE THE OPEN GROUP, JOINED    *
070000      *        WITH A SPACE.  EACH GROUP BECOMES ONE InstrForNxtAgt.   *
070100      *----------------------------------------------------------------*
070200       B970-EMIT-TAG72-GROUPS.
070300           MOVE SPACES TO WK-C-TAG72-CODE.
070400           MOVE 1 TO WK-N-TALLY1.
070500
070600       B971-SPLIT-ONE-TAG72-LINE.
070700           UNSTRING WK-C-TAG72-TEXT DELIMITED BY ";"
070800               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
070900               TALLYING IN WK-N-TALLY1.
071000           IF WK-C-SCR-BEFORE(1:1) = "/"
071100              AND WK-C-SCR-BEFORE(2:1) NOT = "/"
071200               IF WK-C-TAG72-CODE NOT = SPACES
071300                   PERFORM B972-CLOSE-TAG72-GROUP
071400                      THRU B972-CLOSE-TAG72-GROUP-EX
071500               END-IF
071600               MOVE WK-C-SCR-BEFORE TO WK-C-TAG72-CODE
071700           ELSE
071800               IF WK-C-TAG72-CODE NOT = SPACES
071900                   STRING WK-C-TAG72-CODE DELIMITED BY SPACE
072000                          " " DELIMITED BY SIZE
072100                          WK-C-SCR-BEFORE DELIMITED BY SPACE
072200                     INTO WK-C-TAG72-CODE
072300               END-IF
072400           END-IF.
072500           IF WK-N-TALLY1 > 1
072600               MOVE WK-C-SCR-AFTER TO WK-C-TAG72-TEXT(1:210)
072700               GO TO B971-SPLIT-ONE-TAG72-LINE
072800           END-IF.
072900           IF WK-C-TAG72-CODE NOT = SPACES
073000               PERFORM B972-CLOSE-TAG72-GROUP
073100                  THRU B972-CLOSE-TAG72-GROUP-EX
073200           END-IF.
073300
073400       B970-EMIT-TAG72-GROUPS-EX.
073500           EXIT.
073600
073700       B972-CLOSE-TAG72-GROUP.
073800           STRING "  <InstrForNxtAgt><InstrInf>" DELIMITED BY SIZE
073900                  WK-C-TAG72-CODE DELIMITED BY SPACE
074000                  "</InstrInf></InstrForNxtAgt>" DELIMITED BY SIZE
074100             INTO WK-C-EMIT-LINE.
074200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
074300           MOVE SPACES TO WK-C-TAG72-CODE.
074400
074500       B972-CLOSE-TAG72-GROUP-EX.
074600           EXIT.
074700
074800      *----------------------------------------------------------------*
074900       B070-CLOSE-MESSAGE.
075000      *----------------------------------------------------------------*
075100           MOVE "</CdtTrfTxInf></FIToFICstmrCdtTrf></Document>"
075200               TO WK-C-EMIT-LINE.
075300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
075400
075500       B070-CLOSE-MESSAGE-EX.
075600           EXIT.
075700
075800      *----------------------------------------------------------------*
075900      * B900 - GENERIC "FIND TAG BY ID" - FIRST OCCURRENCE ONLY.       *
076000      *----------------------------------------------------------------*
076100       B900-FIND-TAG.
076200           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
076300           MOVE 1 TO WK-N-TAG-IX.
076400
076500       B901-CHECK-ONE-TAG.
076600           IF WK-N-TAG-IX > WMT-TAG-COUNT
076700               GO TO B900-FIND-TAG-EX
076800           END-IF.
076900           IF WMT-TAG-ID(WK-N-TAG-IX) = WK-C-FIND-TAG-ID
077000               MOVE WMT-TAG-VALUE(WK-N-TAG-IX) TO WK-C-FIND-VALUE
077100               MOVE "Y" TO WK-C-FIND-FOUND-FLG
077200               GO TO B900-FIND-TAG-EX
077300           END-IF.
077400           ADD 1 TO WK-N-TAG-IX.
077500           GO TO B901-CHECK-ONE-TAG.
077600
077700       B900-FIND-TAG-EX.
077800           EXIT.
077900
078000      *----------------------------------------------------------------*
078100      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
078200      *----------------------------------------------------------------*
078300       B910-APPEND-LINE.
078400           IF WTB-LINE-CNT < 300
078500               ADD 1 TO WTB-LINE-CNT
078600               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
078700           END-IF.
078800           MOVE SPACES TO WK-C-EMIT-LINE.
078900
079000       B910-APPEND-LINE-EX.
079100           EXIT.
079200
079300      *----------------------------------------------------------------*
079400       Y900-ABNORMAL-TERMINATION.
079500      *----------------------------------------------------------------*
079600           PERFORM Z000-END-PROGRAM-ROUTINE.
079700           GOBACK.
079800
079900       Z000-END-PROGRAM-ROUTINE.
080000           CONTINUE.
080100
080200       Z999-END-PROGRAM-ROUTINE-EX.
080300           EXIT.
080400
080500      ******************************************************************
080600      ************** END OF PROGRAM SOURCE -  TRFGP008 ***************
080700      ******************************************************************

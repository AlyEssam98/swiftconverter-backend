000100*****************************************************************
000200* VPC008G - LINKAGE AREA FOR TRFGP008 (PACS008-GEN)             *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VPC008G-RECORD.
001200    05  WK-C-VPC008G-INPUT.
001300        10  VPC008G-I-MESSAGE.
001400            COPY WMTMSG.
001500        10  VPC008G-I-RUN-TS         PIC X(19).
001600    05  WK-C-VPC008G-OUTPUT.
001700        10  VPC008G-O-TEXT.
001800            COPY WTXTBUF.
001900        10  VPC008G-O-ERROR-CD       PIC X(07).
002000        10  VPC008G-O-ERROR-MSG      PIC X(60).
002100
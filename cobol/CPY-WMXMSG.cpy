000100*****************************************************************
000200* WMXMSG - MX-MESSAGE WORKING AREA                              *
000300*          OUTPUT OF THE MX-PARSER (TRFVMXPR).  HOLDS THE       *
000400*          PARSED ISO 20022 MESSAGE TYPE, HEADER/SENDER/        *
000500*          RECEIVER BIC AND A FLAT LOGICAL-FIELD TABLE.         *
000600*          TABLE SHAPE FOLLOWS THE OLD TFSSTPL TAG-53/54/56/    *
000700*          57/58/59 OPTION-GROUP LAYOUT, GENERALISED TO A       *
000800*          SINGLE NAME/VALUE OCCURS TABLE SINCE XML ELEMENTS    *
000900*          DO NOT MAP ONE-FOR-ONE ONTO FIXED SWIFT TAGS.        *
001000*****************************************************************
001100* HISTORY OF MODIFICATION:                                      *
001200*---------------------------------------------------------------*
001300* TAG    DATE       DEV     DESCRIPTION                         *
001400*------- ---------- ------- ------------------------------------*
001500* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001600*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001700* CNVB06  18/08/2024 TMPARV - E-REQUEST# 59040                  *
001800*                    - WIDEN TABLE FROM 25 TO 40 ENTRIES FOR    *
001900*                      CAMT.053 STATEMENTS WITH MANY BALANCE    *
002000*                      AND ENTRY-COUNT FIELDS.                   *
002100*-----------------------------------------------------------------
002200    05  WMX-TYPE                     PIC X(20).
002300*                 E.G. PACS.008.001.08, PACS.009.001.08,
002400*                 CAMT.053.001.08, OR UNKNOWN.
002500    05  WMX-SENDER-BIC               PIC X(11).
002600*                 FROM APPHDR FR/FIID/FININSTNID/BICFI
002700    05  WMX-RECEIVER-BIC             PIC X(11).
002800*                 FROM APPHDR TO/FIID/FININSTNID/BICFI
002900    05  WMX-VALID-FLG                PIC X(01).
003000    05  WMX-FIELD-COUNT              PIC 9(02) COMP-3.
003100*                 NUMBER OF ENTRIES USED IN WMX-FIELD-TABLE
003200    05  WMX-FIELD-TABLE OCCURS 40 TIMES
003300                        INDEXED BY WMX-FLD-IX.
003400        10  WMX-FLD-NAME             PIC X(20).
003500*                 LOGICAL NAME - MSGID, ENDTOENDID, AMOUNT,
003600*                 CURRENCY, INTRBKSTTLMDT, DBTRNAME, DBTRACCT,
003700*                 DBTRCTRY, DBTRAGTBIC, CDTRNAME, CDTRACCT,
003800*                 CDTRCTRY, CDTRAGTBIC, REMITTANCEINFO, CHRGBR,
003900*                 ACCOUNTID, STMTSEQNB, OPENINGBALANCE,
004000*                 OPENINGCURRENCY, OPENINGDATE, OPENINGINDICATOR,
004100*                 CLOSINGBALANCE, CLOSINGCURRENCY, CLOSINGDATE,
004200*                 CLOSINGINDICATOR, ENTRYCOUNT, CREDTTM, INSTRID.
004300        10  WMX-FLD-VALUE            PIC X(200).
004400*
004500    05  WMX-FIELD-TABLE-R REDEFINES WMX-FIELD-TABLE OCCURS 40 TIMES.
004600        10  WMX-FLD-SLOT             PIC X(220).
004700*                 WHOLE-SLOT VIEW USED WHEN APPENDING ENTRIES.

000100*****************************************************************
000200* RCNVLOG - CONVERSION LOG RECORD - FILE CONVLOG                *
000300*           ONE RECORD PER REQUEST, SUCCESS OR FAILED.  FIXED   *
000400*           LENGTH 100, LINE SEQUENTIAL.  RECAST FROM THE OLD   *
000500*           TFSSTPL STP-PAYLOAD TRACKING COPYBOOK.              *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*---------------------------------------------------------------*
000900* TAG    DATE       DEV     DESCRIPTION                         *
001000*------- ---------- ------- ------------------------------------*
001100* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001200*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001300*-----------------------------------------------------------------
001400    05  RCL-REQ-ID                   PIC X(16).
001500    05  RCL-USER-ID                  PIC X(08).
001600    05  RCL-TYPE                     PIC X(08).
001700*                 MT_TO_MX / MX_TO_MT
001800    05  RCL-STATUS                   PIC X(07).
001900*                 SUCCESS / FAILED
002000    05  RCL-ERROR-MSG                PIC X(60).
002100*                 REASON WHEN FAILED
002200    05  RCL-FILLER                   PIC X(01) VALUE SPACE.
002300*
002400    05  RCL-STATUS-FLAGS REDEFINES RCL-STATUS.
002500        10  RCL-STATUS-1CHAR         PIC X(01).
002600        10  RCL-STATUS-REST          PIC X(06).

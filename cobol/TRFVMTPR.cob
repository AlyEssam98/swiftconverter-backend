000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVMTPR.
000500       AUTHOR.         TAN PEI RU.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   14 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO PARSE A RAW SWIFT
001200      *               FIN ("MT") MESSAGE - BLOCKS 1 THRU 4 - INTO A
001300      *               MESSAGE TYPE, SENDER/RECEIVER BIC AND A TABLE
001400      *               OF TAG/VALUE PAIRS FOR THE CONVERSION BATCH.
001500      *
001600      *---------------------------------------------------------------*
001700      * HISTORY OF MODIFICATION:                                      *
001800      *---------------------------------------------------------------*
001900      * TAG    DATE       DEV     DESCRIPTION                         *
002000      *------- ---------- ------- ------------------------------------*
002100      * CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002200      *                  - E-REQUEST# 58814 - INITIAL VERSION.        *
002300      *                  - REPLACES OLD TFSBNKAC LOOKUP (TRFVBAC).    *
002400      * CNVB02  22/03/2024 TMPRVD - E-REQUEST# 58814                  *
002500      *                  - ADD BLOCK 3 TAG 119/121/108 EXTRACTION.    *
002600      * CNVB05  29/05/1998 WONGSK - Y2K REVIEW - RUN-DATE/EXPIRY      *
002700      *                  DATES ALREADY CARRIED AS 4-DIGIT YEAR TEXT,  *
002800      *                  NO CENTURY WINDOW LOGIC NEEDED IN THIS PGM.  *
002900      * CNVB11  09/09/2005 LIMCH   - E-REQUEST# 71102                 *
003000      *                  - TOLERATE MISSING BLOCK 4 TRAILER "-}" ON   *
003100      *                    SOME CORRESPONDENT FEEDS.                  *
003200      * CNVB14  03/02/2012 RAZAKM  - E-REQUEST# 84420                 *
003300      *                  - WIDEN TAG VALUE ACCUMULATOR, SOME 86/72    *
003400      *                    NARRATIVE FIELDS WERE BEING TRUNCATED.     *
003450      * CNVB31  02/06/2024 TMPRVD - E-REQUEST# 59107                  *
003460      *                  - SOME CORRESPONDENT FEEDS WERE ARRIVING     *
003470      *                    WITH A LEADING UTF-8 BYTE-ORDER MARK AND   *
003480      *                    CRLF LINE ENDS - B100/B110 NOW STRIP THE    *
003490      *                    MARK AND FOLD CR BYTES DOWN TO X"0A" SO     *
003495      *                    THE REST OF THE ROUTINE SEES CLEAN TEXT.    *
003500      *---------------------------------------------------------------*
003600              EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004500                         UPSI-0 ON STATUS IS WK-C-TRACE-ON
004600                                OFF STATUS IS WK-C-TRACE-OFF.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900      *    NO FILES OWNED BY THIS ROUTINE - WORKS ENTIRELY OFF THE
005000      *    LINKAGE AREA PASSED TO IT BY THE DRIVER.
005100      ***************
005200       DATA DIVISION.
005300      ***************
005400       WORKING-STORAGE SECTION.
005500      *************************
005600       01  FILLER                          PIC X(24)        VALUE
005700           "** PROGRAM TRFVMTPR **".
005800
005900      * ------------------ PROGRAM WORKING STORAGE -------------------*
006000       01  WK-C-COMMON.
006100           COPY ASCMWS.
006200
006300       01  WK-N-COUNTERS.
006400           05  WK-N-LINE-IX              PIC 9(03) COMP-3.
006500           05  WK-N-B4-LINE-IX           PIC 9(03) COMP-3.
006600           05  WK-N-B4-LINE-CNT          PIC 9(03) COMP-3.
006700           05  WK-N-TALLY                PIC 9(02) COMP-3.
006800           05  WK-N-VAL-START            PIC 9(04) COMP-3.
006850           05  FILLER                    PIC X(01).
006860       01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
006870           05  FILLER                    PIC X(08).
006880           05  WK-N-VAL-START-LOW-ORDER  PIC X(03).
006890           05  FILLER                    PIC X(01).
006900
007000       01  WK-C-BIG-TEXT                 PIC X(6200).
007100       01  WK-C-BIG-TEXT-PTR             PIC 9(04) COMP-3.
007200       01  WK-C-SCAN-BEFORE              PIC X(6200).
007300       01  WK-C-SCAN-AFTER               PIC X(6200).
007400       01  WK-C-BLOCK4-BEFORE            PIC X(6200).
007500       01  WK-C-BLOCK4-AFTER             PIC X(6200).
007600       01  WK-C-BLOCK4-TEXT              PIC X(6200).
007700
007800       01  WK-C-B4-LINE-TABLE.
007900           05  WK-C-B4-LINE OCCURS 60 TIMES
008000                            INDEXED BY WK-B4-IX
008100                            PIC X(210).
008150           05  FILLER                    PIC X(01).
008200       01  WK-C-B4-LINE-TABLE-R REDEFINES WK-C-B4-LINE-TABLE.
008300           05  WK-C-B4-SLOT OCCURS 60 TIMES
008400                            PIC X(210).
008500
008600       01  WK-C-WORK-FIELDS.
008700           05  WK-C-TAG-ID-WK            PIC X(04).
008800           05  WK-C-TAG-VALUE-WK         PIC X(200).
008900           05  WK-C-BIC12                PIC X(12).
009000           05  WK-C-BIC12-R REDEFINES WK-C-BIC12.
009100               10  WK-C-BIC-FIRST8       PIC X(08).
009200               10  WK-C-BIC-FILLER1      PIC X(01).
009300               10  WK-C-BIC-LAST3        PIC X(03).
009400           05  WK-C-HAVE-TAG-FLG         PIC X(01).
009500               88  WK-C-HAVE-TAG          VALUE "Y".
009600               88  WK-C-HAVE-NO-TAG       VALUE "N".
009700           05  WK-C-IS-TAG-LINE-FLG      PIC X(01).
009800               88  WK-C-IS-TAG-LINE       VALUE "Y".
009900           05  WK-C-FOUND-FLG            PIC X(01).
010000               88  WK-C-FOUND             VALUE "Y".
010050           05  WK-C-CHK-TAG-A            PIC X(04).
010070           05  WK-C-CHK-TAG-B            PIC X(04).
010080           05  WK-C-MORE-LINES-FLG       PIC X(01).
010090               88  WK-C-MORE-LINES        VALUE "Y".
010095           05  FILLER                    PIC X(01).
010100
010200       01  WK-C-LITERALS.
010300           05  C-BLK1-TAG                PIC X(06) VALUE "{1:F01".
010400           05  C-BLK2-O                  PIC X(04) VALUE "{2:O".
010500           05  C-BLK2-I                  PIC X(04) VALUE "{2:I".
010600           05  C-BLK3-TAG                PIC X(03) VALUE "{3:".
010700           05  C-BLK4-TAG                PIC X(03) VALUE "{4:".
010800           05  C-COV-TAG                 PIC X(09) VALUE "{119:COV}".
010900           05  C-TAG121                  PIC X(05) VALUE "{121:".
011000           05  C-TAG119                  PIC X(05) VALUE "{119:".
011100           05  C-TAG108                  PIC X(05) VALUE "{108:".
011200           05  C-LF-TRAILER              PIC X(04) VALUE X"0A" &
011300                                                    "-}".
011320           05  C-CR-BYTE                 PIC X(01) VALUE X"0D".
011330           05  C-LF-BYTE                 PIC X(01) VALUE X"0A".
011340           05  C-BOM-BYTES               PIC X(03) VALUE X"EFBBBF".
011350           05  FILLER                    PIC X(01).
011360
011370       01  WK-C-FOLD-LINE                PIC X(120).
011400
011500      *------------------- LOCAL DATA AREA -----------------------*
011600       01  WK-C-TRACE-SW                 PIC X(01).
011700
011800      ****************
011900       LINKAGE SECTION.
012000      ****************
012100           COPY VMTPARS.
012200       EJECT
012300      **********************************************
012400       PROCEDURE DIVISION USING WK-C-VMTPARS-RECORD.
012500      **********************************************
012600       MAIN-MODULE.
012700           PERFORM A000-START-PROGRAM-ROUTINE
012800              THRU A999-START-PROGRAM-ROUTINE-EX.
012900           PERFORM B000-MAIN-PROCESSING
013000              THRU B999-MAIN-PROCESSING-EX.
013100           PERFORM Z000-END-PROGRAM-ROUTINE
013200              THRU Z999-END-PROGRAM-ROUTINE-EX.
013300           GOBACK.
013400
013500      *----------------------------------------------------------------*
013600       A000-START-PROGRAM-ROUTINE.
013700      *----------------------------------------------------------------*
013800           INITIALIZE WK-C-BIG-TEXT WK-C-BLOCK4-TEXT
013900                      WK-C-B4-LINE-TABLE WK-N-COUNTERS.
014000           INITIALIZE VMTPARS-O-MESSAGE.
014100           MOVE SPACE TO VMTPARS-O-ERROR-CD.
014200
014300       A999-START-PROGRAM-ROUTINE-EX.
014400           EXIT.
014500
014600      *----------------------------------------------------------------*
014700       B000-MAIN-PROCESSING.
014800      *----------------------------------------------------------------*
014900           PERFORM B100-BUILD-BIG-TEXT
015000              THRU B100-BUILD-BIG-TEXT-EX.
015100           PERFORM B200-DETECT-TYPE
015200              THRU B200-DETECT-TYPE-EX.
015300           PERFORM B300-EXTRACT-SENDER-RECEIVER
015400              THRU B300-EXTRACT-SENDER-RECEIVER-EX.
015500           PERFORM B400-EXTRACT-BLOCK3-TAGS
015600              THRU B400-EXTRACT-BLOCK3-TAGS-EX.
015700           PERFORM B500-EXTRACT-BLOCK4
015800              THRU B500-EXTRACT-BLOCK4-EX.
015900           PERFORM B600-TOKENIZE-BLOCK4
016000              THRU B600-TOKENIZE-BLOCK4-EX.
016100           PERFORM B700-ADVISORY-VALIDATION
016200              THRU B700-ADVISORY-VALIDATION-EX.
016300           MOVE "Y" TO WMT-VALID-FLG.
016400
016500       B999-MAIN-PROCESSING-EX.
016600           EXIT.
016700
016800      *----------------------------------------------------------------*
016900      * B100 - FOLD THE MESSAGE-LINE TABLE HANDED IN BY THE DRIVER     *
017000      *        INTO ONE LONG WORKING FIELD (LINES JOINED BY X"0A") SO  *
017100      *        BLOCKS AND TAGS SPANNING SEVERAL PHYSICAL LINES CAN BE  *
017200      *        LOCATED WITH A SINGLE UNSTRING SCAN.  PER CNVB31, A     *
017210      *        LEADING BYTE-ORDER MARK ON LINE 1 IS STRIPPED AND ANY   *
017220      *        CARRIAGE-RETURN BYTE IS NORMALIZED TO X"0A" BEFORE THE  *
017230      *        LINE IS FOLDED IN.                                     *
017300      *----------------------------------------------------------------*
017400       B100-BUILD-BIG-TEXT.
017500           MOVE 1 TO WK-C-BIG-TEXT-PTR.
017600           PERFORM B110-FOLD-ONE-LINE THRU B110-FOLD-ONE-LINE-EX
017650              VARYING WK-N-LINE-IX FROM 1 BY 1
017700                 UNTIL WK-N-LINE-IX > WTB-LINE-CNT
017800                    OR WK-N-LINE-IX > 50.
018600
018700       B100-BUILD-BIG-TEXT-EX.
018710           EXIT.
018720
018730       B110-FOLD-ONE-LINE.
018732           MOVE WTB-LINES(WK-N-LINE-IX) TO WK-C-FOLD-LINE.
018734           IF WK-N-LINE-IX = 1
018736               IF WK-C-FOLD-LINE(1:3) = C-BOM-BYTES
018738                   MOVE WK-C-FOLD-LINE(4:117) TO WK-C-FOLD-LINE(1:117)
018740                   MOVE SPACES TO WK-C-FOLD-LINE(118:3)
018742               END-IF
018744           END-IF.
018746           INSPECT WK-C-FOLD-LINE CONVERTING C-CR-BYTE TO C-LF-BYTE.
018750           IF WK-C-BIG-TEXT-PTR < 6000
018752               STRING WK-C-FOLD-LINE DELIMITED BY SIZE
018760                      X"0A"               DELIMITED BY SIZE
018770                 INTO WK-C-BIG-TEXT
018780                 WITH POINTER WK-C-BIG-TEXT-PTR
018790           END-IF.
018800
018810       B110-FOLD-ONE-LINE-EX.
018820           EXIT.
018900
019000      *----------------------------------------------------------------*
019100      * B200 - MESSAGE TYPE FROM BLOCK 2, FALLING BACK TO A BARE "103" *
019200      *        SCAN WHEN THE BLOCK WRAPPERS ARE ABSENT.                *
019300      *----------------------------------------------------------------*
019400       B200-DETECT-TYPE.
019500           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-BLK2-O
019600               INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
019700               TALLYING IN WK-N-TALLY.
019800           IF WK-N-TALLY > 1
019900               PERFORM B210-TYPE-FROM-BLOCK2
019A00                  THRU B210-TYPE-FROM-BLOCK2-EX
019B00           ELSE
019C00               UNSTRING WK-C-BIG-TEXT DELIMITED BY C-BLK2-I
019D00                   INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
019E00                   TALLYING IN WK-N-TALLY
019F00               IF WK-N-TALLY > 1
020000                   PERFORM B210-TYPE-FROM-BLOCK2
020100                      THRU B210-TYPE-FROM-BLOCK2-EX
020200               ELSE
020300                   UNSTRING WK-C-BIG-TEXT DELIMITED BY "103"
020400                       INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
020500                       TALLYING IN WK-N-TALLY
020600                   IF WK-N-TALLY > 1
020700                       MOVE "103" TO WMT-TYPE
020800                   ELSE
020900                       MOVE "UNKNOWN" TO WMT-TYPE
021000                   END-IF
021100               END-IF
021200           END-IF.
021300
021400       B200-DETECT-TYPE-EX.
021500           EXIT.
021600
021700       B210-TYPE-FROM-BLOCK2.
021800           MOVE WK-C-SCAN-AFTER(1:3)  TO WMT-TYPE.
021900           IF WMT-TYPE = "202"
022000               UNSTRING WK-C-BIG-TEXT DELIMITED BY C-COV-TAG
022100                   INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
022200                   TALLYING IN WK-N-TALLY
022300               IF WK-N-TALLY > 1
022400                   MOVE "202COV" TO WMT-TYPE
022500               END-IF
022600           END-IF.
022700
022800       B210-TYPE-FROM-BLOCK2-EX.
022900           EXIT.
023000
023100      *----------------------------------------------------------------*
023200      * B300 - SENDER BIC FROM BLOCK 1, RECEIVER BIC FROM BLOCK 2 -    *
023300      *        BOTH TAKE A 12-CHAR CANDIDATE AND DROP THE BRANCH       *
023400      *        FILLER CHARACTER (POSITION 9) TO LEAVE AN 11-CHAR BIC.  *
023500      *----------------------------------------------------------------*
023600       B300-EXTRACT-SENDER-RECEIVER.
023700           MOVE SPACES TO WMT-SENDER WMT-RECEIVER.
023800           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-BLK1-TAG
023900               INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
024000               TALLYING IN WK-N-TALLY.
024100           IF WK-N-TALLY > 1
024200               MOVE WK-C-SCAN-AFTER(1:12) TO WK-C-BIC12
024300               STRING WK-C-BIC-FIRST8 WK-C-BIC-LAST3
024400                      DELIMITED BY SIZE INTO WMT-SENDER
024500           END-IF.
024600
024700           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-BLK2-O
024800               INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
024900               TALLYING IN WK-N-TALLY.
025000           IF WK-N-TALLY < 2
025100               UNSTRING WK-C-BIG-TEXT DELIMITED BY C-BLK2-I
025200                   INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
025300                   TALLYING IN WK-N-TALLY
025400           END-IF.
025500           IF WK-N-TALLY > 1
025600               MOVE WK-C-SCAN-AFTER(14:12) TO WK-C-BIC12
025700               STRING WK-C-BIC-FIRST8 WK-C-BIC-LAST3
025800                      DELIMITED BY SIZE INTO WMT-RECEIVER
025900           END-IF.
026000
026100       B300-EXTRACT-SENDER-RECEIVER-EX.
026200           EXIT.
026300
026400      *----------------------------------------------------------------*
026500      * B400 - BLOCK 3 ({3:{121:..}{119:..}{108:..}}) - UETR, COV FLAG *
026600      *        AND BANK PRIORITY REFERENCE STRAIGHT INTO THE TAG TABLE.*
026700      *----------------------------------------------------------------*
026800       B400-EXTRACT-BLOCK3-TAGS.
026900           PERFORM B410-LIFT-BLOCK3-TAG.
027000
027100       B400-EXTRACT-BLOCK3-TAGS-EX.
027200           EXIT.
027300
027400       B410-LIFT-BLOCK3-TAG.
027500           MOVE "121" TO WK-C-TAG-ID-WK(1:3).
027600           MOVE SPACE TO WK-C-TAG-ID-WK(4:1).
027700           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-TAG121
027800               INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
027900               TALLYING IN WK-N-TALLY.
028000           IF WK-N-TALLY > 1
028100               UNSTRING WK-C-SCAN-AFTER DELIMITED BY "}"
028200                   INTO WK-C-TAG-VALUE-WK WK-C-SCAN-BEFORE
028300               MOVE "Y" TO WK-C-HAVE-TAG-FLG
028400               PERFORM B620-COMMIT-TAG
028500           END-IF.
028600
028700           MOVE "119" TO WK-C-TAG-ID-WK(1:3).
028800           MOVE SPACE TO WK-C-TAG-ID-WK(4:1).
028900           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-TAG119
029000               INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
029100               TALLYING IN WK-N-TALLY.
029200           IF WK-N-TALLY > 1
029300               UNSTRING WK-C-SCAN-AFTER DELIMITED BY "}"
029400                   INTO WK-C-TAG-VALUE-WK WK-C-SCAN-BEFORE
029500               MOVE "Y" TO WK-C-HAVE-TAG-FLG
029600               PERFORM B620-COMMIT-TAG
029700           END-IF.
029800
029900           MOVE "108" TO WK-C-TAG-ID-WK(1:3).
030000           MOVE SPACE TO WK-C-TAG-ID-WK(4:1).
030100           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-TAG108
030200               INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
030300               TALLYING IN WK-N-TALLY.
030400           IF WK-N-TALLY > 1
030500               UNSTRING WK-C-SCAN-AFTER DELIMITED BY "}"
030600                   INTO WK-C-TAG-VALUE-WK WK-C-SCAN-BEFORE
030700               MOVE "Y" TO WK-C-HAVE-TAG-FLG
030800               PERFORM B620-COMMIT-TAG
030900           END-IF.
031000
031100      *----------------------------------------------------------------*
031200      * B500 - BLOCK 4 TEXT ({4: ... -}) - IF THE WRAPPER IS MISSING,  *
031300      *        TREAT THE WHOLE MESSAGE AS BLOCK 4 (CNVB11).            *
031400      *----------------------------------------------------------------*
031500       B500-EXTRACT-BLOCK4.
031600           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-BLK4-TAG
031700               INTO WK-C-BLOCK4-BEFORE WK-C-BLOCK4-AFTER
031800               TALLYING IN WK-N-TALLY.
031900           IF WK-N-TALLY > 1
032000               MOVE WK-C-BLOCK4-AFTER TO WK-C-BLOCK4-TEXT
032100           ELSE
032200               MOVE WK-C-BIG-TEXT TO WK-C-BLOCK4-TEXT
032300           END-IF.
032400           UNSTRING WK-C-BLOCK4-TEXT DELIMITED BY C-LF-TRAILER
032500               INTO WK-C-BLOCK4-BEFORE WK-C-BLOCK4-AFTER
032600               TALLYING IN WK-N-TALLY.
032700           IF WK-N-TALLY > 1
032800               MOVE WK-C-BLOCK4-BEFORE TO WK-C-BLOCK4-TEXT
032900           END-IF.
033000
033100       B500-EXTRACT-BLOCK4-EX.
033200           EXIT.
033300
033400      *----------------------------------------------------------------*
033500      * B600 - SPLIT BLOCK 4 INTO LINES, THEN WALK THE LINES BUILDING  *
033600      *        ONE TAG-TABLE ENTRY PER ":NN:"/":NNA:" TOKEN; LINES     *
033700      *        THAT ARE NOT A NEW TAG TOKEN CONTINUE THE OPEN TAG.     *
033800      *----------------------------------------------------------------*
033900       B600-TOKENIZE-BLOCK4.
034000           MOVE ZERO TO WK-N-B4-LINE-CNT.
034100           MOVE SPACES TO WK-C-B4-LINE-TABLE.
034200           PERFORM B610-SPLIT-BLOCK4-LINES
034300              THRU B610-SPLIT-BLOCK4-LINES-EX.
034400           MOVE "N" TO WK-C-HAVE-TAG-FLG.
034500           PERFORM B615-PROCESS-ONE-B4-LINE
034550              THRU B615-PROCESS-ONE-B4-LINE-EX
034560              VARYING WK-N-B4-LINE-IX FROM 1 BY 1
034600                 UNTIL WK-N-B4-LINE-IX > WK-N-B4-LINE-CNT.
036100           IF WK-C-HAVE-TAG
036200               PERFORM B620-COMMIT-TAG
036300           END-IF.
036400
036500       B600-TOKENIZE-BLOCK4-EX.
036600           EXIT.
036610
036620       B615-PROCESS-ONE-B4-LINE.
036630           PERFORM B630-CHECK-TAG-LINE
036640              THRU B630-CHECK-TAG-LINE-EX.
036650           IF WK-C-IS-TAG-LINE
036660               IF WK-C-HAVE-TAG
036670                   PERFORM B620-COMMIT-TAG
036680               END-IF
036690               MOVE "Y" TO WK-C-HAVE-TAG-FLG
036700           ELSE
036710               IF WK-C-HAVE-TAG
036720                   PERFORM B640-APPEND-CONTINUATION
036730                      THRU B640-APPEND-CONTINUATION-EX
036740               END-IF
036750           END-IF.
036760
036770       B615-PROCESS-ONE-B4-LINE-EX.
036780           EXIT.
036790
036800       B610-SPLIT-BLOCK4-LINES.
036900           MOVE WK-C-BLOCK4-TEXT TO WK-C-SCAN-AFTER.
036910           MOVE "Y" TO WK-C-MORE-LINES-FLG.
036920           MOVE ZERO TO WK-N-B4-LINE-IX.
037000           PERFORM B611-SPLIT-ONE-B4-LINE
037050              THRU B611-SPLIT-ONE-B4-LINE-EX
037060              VARYING WK-N-B4-LINE-IX FROM 1 BY 1
037100                 UNTIL NOT WK-C-MORE-LINES
037150                    OR WK-N-B4-LINE-CNT > 59.
038200
038300       B610-SPLIT-BLOCK4-LINES-EX.
038400           EXIT.
038410
038420       B611-SPLIT-ONE-B4-LINE.
038430           UNSTRING WK-C-SCAN-AFTER DELIMITED BY X"0A"
038440               INTO WK-C-SCAN-BEFORE WK-C-SCAN-AFTER
038450               TALLYING IN WK-N-TALLY.
038460           ADD 1 TO WK-N-B4-LINE-CNT.
038470           MOVE WK-C-SCAN-BEFORE TO WK-C-B4-LINE(WK-N-B4-LINE-CNT).
038480           IF WK-N-TALLY < 2
038490               MOVE "N" TO WK-C-MORE-LINES-FLG
038500           END-IF.
038510
038520       B611-SPLIT-ONE-B4-LINE-EX.
038530           EXIT.
038540
038600       B620-COMMIT-TAG.
038700           IF WMT-TAG-COUNT < 50
038800               ADD 1 TO WMT-TAG-COUNT
038900               MOVE WK-C-TAG-ID-WK    TO WMT-TAG-ID(WMT-TAG-COUNT)
039000               MOVE WK-C-TAG-VALUE-WK TO WMT-TAG-VALUE(WMT-TAG-COUNT)
039100           END-IF.
039200           MOVE SPACES TO WK-C-TAG-ID-WK WK-C-TAG-VALUE-WK.
039300           MOVE "N" TO WK-C-HAVE-TAG-FLG.
039400
039500       B630-CHECK-TAG-LINE.
039600           MOVE "N" TO WK-C-IS-TAG-LINE-FLG.
039700           MOVE ZERO TO WK-N-VAL-START.
039800           IF WK-C-B4-LINE(WK-N-B4-LINE-IX)(1:1) = ":"
039900              AND WK-C-B4-LINE(WK-N-B4-LINE-IX)(2:2) IS NUMERIC
040000               IF WK-C-B4-LINE(WK-N-B4-LINE-IX)(4:1) = ":"
040100                   MOVE "Y" TO WK-C-IS-TAG-LINE-FLG
040200                   IF WK-C-HAVE-TAG
040300                       PERFORM B620-COMMIT-TAG
040400                   END-IF
040500                   MOVE WK-C-B4-LINE(WK-N-B4-LINE-IX)(2:2)
040600                                            TO WK-C-TAG-ID-WK
040700                   MOVE WK-C-B4-LINE(WK-N-B4-LINE-IX)(5:196)
040800                                            TO WK-C-TAG-VALUE-WK
040900               ELSE
041000                   IF WK-C-B4-LINE(WK-N-B4-LINE-IX)(4:1)
041100                                        IS ALPHABETIC-UPPER
041200                      AND WK-C-B4-LINE(WK-N-B4-LINE-IX)(5:1) = ":"
041300                       MOVE "Y" TO WK-C-IS-TAG-LINE-FLG
041400                       IF WK-C-HAVE-TAG
041500                           PERFORM B620-COMMIT-TAG
041600                       END-IF
041700                       MOVE WK-C-B4-LINE(WK-N-B4-LINE-IX)(2:3)
041800                                                TO WK-C-TAG-ID-WK
041900                       MOVE WK-C-B4-LINE(WK-N-B4-LINE-IX)(6:195)
042000                                                TO WK-C-TAG-VALUE-WK
042100                   END-IF
042200               END-IF
042300           END-IF.
042400
042500       B630-CHECK-TAG-LINE-EX.
042600           EXIT.
042700
042800       B640-APPEND-CONTINUATION.
042900           IF WK-C-B4-LINE(WK-N-B4-LINE-IX) NOT = SPACES
043000               STRING WK-C-TAG-VALUE-WK    DELIMITED BY SPACE
043100                      ";"                  DELIMITED BY SIZE
043200                      WK-C-B4-LINE(WK-N-B4-LINE-IX)
043300                                           DELIMITED BY SIZE
043400                 INTO WK-C-TAG-VALUE-WK
043500           END-IF.
043600
043700       B640-APPEND-CONTINUATION-EX.
043800           EXIT.
043900
044000      *----------------------------------------------------------------*
044100      * B700 - ADVISORY MANDATORY-TAG VALIDATION - WARNINGS ONLY,      *
044200      *        NEVER FATAL (CNVB02).                                   *
044300      *----------------------------------------------------------------*
044400       B700-ADVISORY-VALIDATION.
044500           MOVE ZERO TO WMT-WARNING-CNT.
044600           EVALUATE TRUE
044700               WHEN WMT-TYPE = "103"
044710                   MOVE "20  " TO WK-C-CHK-TAG-A
044720                   PERFORM B710-CHECK-TAG-EXACT
044730                   MOVE "32A " TO WK-C-CHK-TAG-A
044740                   PERFORM B710-CHECK-TAG-EXACT
044750                   MOVE "71A " TO WK-C-CHK-TAG-A
044760                   PERFORM B710-CHECK-TAG-EXACT
044770                   MOVE "50  " TO WK-C-CHK-TAG-A
044780                   PERFORM B720-CHECK-TAG-PREFIX
044790                   MOVE "59  " TO WK-C-CHK-TAG-A
044795                   PERFORM B720-CHECK-TAG-PREFIX
045300               WHEN WMT-TYPE = "202" OR WMT-TYPE = "202COV"
045310                   MOVE "20  " TO WK-C-CHK-TAG-A
045320                   PERFORM B710-CHECK-TAG-EXACT
045330                   MOVE "21  " TO WK-C-CHK-TAG-A
045340                   PERFORM B710-CHECK-TAG-EXACT
045350                   MOVE "32A " TO WK-C-CHK-TAG-A
045360                   PERFORM B710-CHECK-TAG-EXACT
045370                   MOVE "58A " TO WK-C-CHK-TAG-A
045380                   MOVE "58D " TO WK-C-CHK-TAG-B
045390                   PERFORM B730-CHECK-TAG-EITHER
045800               WHEN WMT-TYPE = "940"
045810                   MOVE "20  " TO WK-C-CHK-TAG-A
045820                   PERFORM B710-CHECK-TAG-EXACT
045830                   MOVE "25  " TO WK-C-CHK-TAG-A
045840                   PERFORM B710-CHECK-TAG-EXACT
045850                   MOVE "28C " TO WK-C-CHK-TAG-A
045860                   PERFORM B710-CHECK-TAG-EXACT
045870                   MOVE "60F " TO WK-C-CHK-TAG-A
045880                   MOVE "60M " TO WK-C-CHK-TAG-B
045890                   PERFORM B730-CHECK-TAG-EITHER
045895                   MOVE "62F " TO WK-C-CHK-TAG-A
045896                   MOVE "62M " TO WK-C-CHK-TAG-B
045897                   PERFORM B730-CHECK-TAG-EITHER
046400               WHEN OTHER
046500                   CONTINUE
046600           END-EVALUATE.
046700
046800       B700-ADVISORY-VALIDATION-EX.
046900           EXIT.
047000
047100       B710-CHECK-TAG-EXACT.
047200           MOVE "N" TO WK-C-FOUND-FLG.
047300           PERFORM B711-CHECK-ONE-TAG-EXACT
047320              THRU B711-CHECK-ONE-TAG-EXACT-EX
047340              VARYING WMT-TAG-IX FROM 1 BY 1
047400                 UNTIL WMT-TAG-IX > WMT-TAG-COUNT.
047900           IF NOT WK-C-FOUND
048000               ADD 1 TO WMT-WARNING-CNT
048100           END-IF.
048110
048120       B710-CHECK-TAG-EXACT-EX.
048130           EXIT.
048140
048150       B711-CHECK-ONE-TAG-EXACT.
048160           IF WMT-TAG-ID(WMT-TAG-IX) = WK-C-CHK-TAG-A
048170               MOVE "Y" TO WK-C-FOUND-FLG
048180           END-IF.
048190
048195       B711-CHECK-ONE-TAG-EXACT-EX.
048198           EXIT.
048200
048300       B720-CHECK-TAG-PREFIX.
048400           MOVE "N" TO WK-C-FOUND-FLG.
048500           PERFORM B721-CHECK-ONE-TAG-PREFIX
048520              THRU B721-CHECK-ONE-TAG-PREFIX-EX
048540              VARYING WMT-TAG-IX FROM 1 BY 1
048600                 UNTIL WMT-TAG-IX > WMT-TAG-COUNT.
049100           IF NOT WK-C-FOUND
049200               ADD 1 TO WMT-WARNING-CNT
049300           END-IF.
049310
049320       B720-CHECK-TAG-PREFIX-EX.
049330           EXIT.
049340
049350       B721-CHECK-ONE-TAG-PREFIX.
049360           IF WMT-TAG-ID(WMT-TAG-IX)(1:2) = WK-C-CHK-TAG-A(1:2)
049370               MOVE "Y" TO WK-C-FOUND-FLG
049380           END-IF.
049390
049395       B721-CHECK-ONE-TAG-PREFIX-EX.
049398           EXIT.
049400
049500       B730-CHECK-TAG-EITHER.
049600           MOVE "N" TO WK-C-FOUND-FLG.
049700           PERFORM B731-CHECK-ONE-TAG-EITHER
049720              THRU B731-CHECK-ONE-TAG-EITHER-EX
049740              VARYING WMT-TAG-IX FROM 1 BY 1
049800                 UNTIL WMT-TAG-IX > WMT-TAG-COUNT.
050400           IF NOT WK-C-FOUND
050500               ADD 1 TO WMT-WARNING-CNT
050600           END-IF.
050610
050620       B730-CHECK-TAG-EITHER-EX.
050630           EXIT.
050640
050650       B731-CHECK-ONE-TAG-EITHER.
050660           IF WMT-TAG-ID(WMT-TAG-IX) = WK-C-CHK-TAG-A
050665              OR WMT-TAG-ID(WMT-TAG-IX) = WK-C-CHK-TAG-B
050670               MOVE "Y" TO WK-C-FOUND-FLG
050680           END-IF.
050690
050695       B731-CHECK-ONE-TAG-EITHER-EX.
050698           EXIT.
050700      *-----------------------------------------------------------------
050800      *                   PROGRAM SUBROUTINE                          *
050900      *-----------------------------------------------------------------
051000       Y900-ABNORMAL-TERMINATION.
051100           PERFORM Z000-END-PROGRAM-ROUTINE.
051200           GOBACK.
051300
051400       Z000-END-PROGRAM-ROUTINE.
051500           CONTINUE.
051600
051700       Z999-END-PROGRAM-ROUTINE-EX.
051800           EXIT.
051900
052000      ******************************************************************
052100      ************** END OF PROGRAM SOURCE -  TRFVMTPR ***************
052200      ******************************************************************

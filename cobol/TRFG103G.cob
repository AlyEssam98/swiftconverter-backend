000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFG103G.
000500       AUTHOR.         OOI BOON HOCK.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   29 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD A SWIFT MT103 (SINGLE
001200      *               CUSTOMER CREDIT TRANSFER) TEXT MESSAGE FROM
001300      *               THE PARSED PACS.008 FIELD TABLE HANDED IN BY
001400      *               THE MX-PARSER.  MIRROR IMAGE OF TRFGP008 ON
001500      *               THE OTHER SIDE OF THE CONVERSION.
001600      *
001700      *---------------------------------------------------------------*
001800      * HISTORY OF MODIFICATION:                                      *
001900      *---------------------------------------------------------------*
002000      * TAG    DATE       DEV     DESCRIPTION                         *
002100      *------- ---------- ------- ------------------------------------*
002200      * CNVB04  08/04/2024 OOIBH  - SWIFT MT/MX CONVERSION BATCH R1   *
002300      *                    - E-REQUEST# 58814 - INITIAL VERSION.      *
002400      *---------------------------------------------------------------*
002500              EJECT
002600      **********************
002700       ENVIRONMENT DIVISION.
002800      **********************
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER.  IBM-AS400.
003100       OBJECT-COMPUTER.  IBM-AS400.
003200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003300                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600      *    NO FILES OWNED BY THIS ROUTINE.
003700      ***************
003800       DATA DIVISION.
003900      ***************
004000       WORKING-STORAGE SECTION.
004100      *************************
004200       01  FILLER                          PIC X(24)        VALUE
004300           "** PROGRAM TRFG103G **".
004400
004500       01  WK-C-COMMON.
004600           COPY ASCMWS.
004700
004800       01  WK-N-COUNTERS.
004900           05  WK-N-FLD-IX               PIC 9(03) COMP-3.
005000           05  WK-N-TALLY1               PIC 9(02) COMP-3.
005100           05  FILLER                    PIC X(01).
005200
005300       01  WK-C-FIND-WORK.
005400           05  WK-C-FIND-NAME            PIC X(20).
005500           05  WK-C-FIND-VALUE           PIC X(200).
005600           05  WK-C-FIND-FOUND-FLG       PIC X(01).
005700               88  WK-C-FIND-FOUND         VALUE "Y".
005800           05  FILLER                    PIC X(01).
005900
006000       01  WK-C-EMIT-WORK.
006100           05  WK-C-EMIT-LINE            PIC X(120).
006200           05  FILLER                    PIC X(01).
006300
006400       01  WK-C-BIC-WORK.
006500           05  WK-C-BIC-IN               PIC X(11).
006600           05  WK-C-BIC-PAD              PIC X(19).
006700           05  WK-C-BIC-OUT              PIC X(08).
006800           05  FILLER                    PIC X(01).
006900       01  WK-C-BIC-WORK-R REDEFINES WK-C-BIC-WORK.
007000           05  WK-C-BIC-BANK4            PIC X(04).
007100           05  FILLER                    PIC X(35).
007200
007300       01  WK-C-DATE-WORK.
007400           05  WK-C-DATE-ISO             PIC X(10).
007500           05  WK-C-DATE-MT              PIC X(06).
007600           05  FILLER                    PIC X(01).
007700       01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK.
007800           05  WK-C-DATE-ISO-YEAR        PIC X(04).
007900           05  FILLER                    PIC X(13).
008000
008100       01  WK-C-AMT-WORK.
008200           05  WK-C-AMT-INT              PIC X(13).
008300           05  WK-C-AMT-FRAC             PIC X(02).
008400           05  FILLER                    PIC X(01).
008500       01  WK-C-AMT-WORK-R REDEFINES WK-C-AMT-WORK.
008600           05  WK-C-AMT-INT-HEAD         PIC X(06).
008700           05  FILLER                    PIC X(10).
008800
008900       01  WK-C-NAMEBLK-WORK.
009000           05  WK-C-NAMEBLK-TAG          PIC X(05).
009100           05  WK-C-NAMEBLK-ACCT         PIC X(34).
009200           05  WK-C-NAMEBLK-NAME         PIC X(35).
009300           05  WK-C-NAMEBLK-CTRY         PIC X(35).
009400           05  WK-C-NAMEBLK-STARTED-FLG  PIC X(01).
009500           05  FILLER                    PIC X(01).
009600
009700       01  WK-C-SCAN-WORK.
009800           05  WK-C-SCR-BEFORE           PIC X(40).
009900           05  WK-C-SCR-AFTER            PIC X(40).
010000           05  FILLER                    PIC X(01).
010100
010200      ****************
010300       LINKAGE SECTION.
010400      ****************
010500           COPY VMT103G.
010600       EJECT
010700      ***********************************************
010800       PROCEDURE DIVISION USING WK-C-VMT103G-RECORD.
010900      ***********************************************
011000       MAIN-MODULE.
011100           PERFORM A000-START-PROGRAM-ROUTINE
011200              THRU A999-START-PROGRAM-ROUTINE-EX.
011300           PERFORM B000-MAIN-PROCESSING
011400              THRU B999-MAIN-PROCESSING-EX.
011500           PERFORM Z000-END-PROGRAM-ROUTINE
011600              THRU Z999-END-PROGRAM-ROUTINE-EX.
011700           GOBACK.
011800
011900      *----------------------------------------------------------------*
012000       A000-START-PROGRAM-ROUTINE.
012100      *----------------------------------------------------------------*
012200           MOVE ZERO TO WTB-LINE-CNT.
012300           MOVE SPACES TO WTB-LINES VMT103G-O-ERROR-CD
012400                          VMT103G-O-ERROR-MSG.
012500
012600       A999-START-PROGRAM-ROUTINE-EX.
012700           EXIT.
012800
012900      *----------------------------------------------------------------*
013000      * B000 - FATAL-VALIDATE THE FIELD TABLE IS NOT EMPTY AND CARRIES *
013100      *        EITHER A MSGID OR AN ENDTOENDID BEFORE WRAPPING A       *
013200      *        SINGLE LINE OF BLOCK 4.                                 *
013300      *----------------------------------------------------------------*
013400       B000-MAIN-PROCESSING.
013500           IF WMX-FIELD-COUNT = ZERO
013600               MOVE "CNV100E" TO VMT103G-O-ERROR-CD
013700               MOVE "PACS.008 FIELD TABLE IS EMPTY - NOTHING TO MAP."
013800                   TO VMT103G-O-ERROR-MSG
013900               GO TO B999-MAIN-PROCESSING-EX
014000           END-IF.
014100           MOVE "MsgId               " TO WK-C-FIND-NAME.
014200           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
014300           IF NOT WK-C-FIND-FOUND
014400               MOVE "EndToEndId          " TO WK-C-FIND-NAME
014500               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
014550               IF NOT WK-C-FIND-FOUND
014600                   MOVE "CNV101E" TO VMT103G-O-ERROR-CD
014700                   MOVE "PACS.008 HAS NEITHER MSGID NOR ENDTOENDID."
014800                       TO VMT103G-O-ERROR-MSG
014900                   GO TO B999-MAIN-PROCESSING-EX
015000               END-IF
015100           END-IF.
015200           PERFORM B010-BUILD-BLOCKS-1-2 THRU B010-BUILD-BLOCKS-1-2-EX.
015300           MOVE "{4:" TO WK-C-EMIT-LINE.
015400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
015500           PERFORM B020-BUILD-TAG20 THRU B020-BUILD-TAG20-EX.
015600           MOVE ":23B:CRED" TO WK-C-EMIT-LINE.
015700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
015800           PERFORM B030-BUILD-TAG32A THRU B030-BUILD-TAG32A-EX.
015900           PERFORM B040-BUILD-DEBTOR THRU B040-BUILD-DEBTOR-EX.
016000           PERFORM B050-BUILD-AGENTS THRU B050-BUILD-AGENTS-EX.
016100           PERFORM B060-BUILD-CREDITOR THRU B060-BUILD-CREDITOR-EX.
016200           PERFORM B065-BUILD-TAG70 THRU B065-BUILD-TAG70-EX.
016300           PERFORM B080-BUILD-TAG71A THRU B080-BUILD-TAG71A-EX.
016400           MOVE "-}" TO WK-C-EMIT-LINE.
016500           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
016600
016700       B999-MAIN-PROCESSING-EX.
016800           EXIT.
016900
017000      *----------------------------------------------------------------*
017100      * B010 - BLOCKS 1 AND 2.  SENDER/RECEIVER ARE THE APPHDR BICS    *
017200      *        FORMATTED TO THE 8-CHARACTER MT SHAPE.                  *
017300      *----------------------------------------------------------------*
017400       B010-BUILD-BLOCKS-1-2.
017500           MOVE WMX-SENDER-BIC TO WK-C-BIC-IN.
017600           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
017700           STRING "{1:F01" DELIMITED BY SIZE
017800                  WK-C-BIC-OUT DELIMITED BY SIZE
017900                  "AXXX0000000000}" DELIMITED BY SIZE
018000             INTO WK-C-EMIT-LINE.
018100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
018200           MOVE WMX-RECEIVER-BIC TO WK-C-BIC-IN.
018300           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
018400           STRING "{2:O1030000000000" DELIMITED BY SIZE
018500                  WK-C-BIC-OUT DELIMITED BY SIZE
018600                  "AXXX00000000000000000000000}" DELIMITED BY SIZE
018700             INTO WK-C-EMIT-LINE.
018800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
018900
019000       B010-BUILD-BLOCKS-1-2-EX.
019100           EXIT.
019200
019300      *----------------------------------------------------------------*
019400      * B901 - FORMAT A BIC TO THE 8-CHARACTER MT SHAPE.  NULL GOES TO *
019500      *        XXXXXXXX; ANYTHING SHORTER THAN 8 IS PADDED WITH "X";   *
019600      *        ANYTHING 11 CHARACTERS OR LONGER IS TRUNCATED TO 8.     *
019700      *----------------------------------------------------------------*
019800       B901-FORMAT-BIC-MT.
019900           IF WK-C-BIC-IN = SPACES
020000               MOVE "XXXXXXXX" TO WK-C-BIC-OUT
020100           ELSE
020200               STRING WK-C-BIC-IN DELIMITED BY SPACE
020300                      "XXXXXXXX" DELIMITED BY SIZE
020400                 INTO WK-C-BIC-PAD
020500               MOVE WK-C-BIC-PAD(1:8) TO WK-C-BIC-OUT
020600               INSPECT WK-C-BIC-OUT
020700                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
020800                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020900           END-IF.
021000
021100       B901-FORMAT-BIC-MT-EX.
021200           EXIT.
021300
021400      *----------------------------------------------------------------*
021500      * B020 - TAG 20.  MSGID, FALLBACK ENDTOENDID, FALLBACK "UNKNOWN",*
021600      *        MAX 16 CHARACTERS.                                     *
021700      *----------------------------------------------------------------*
021800       B020-BUILD-TAG20.
021900           MOVE "MsgId               " TO WK-C-FIND-NAME.
022000           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
022100           IF NOT WK-C-FIND-FOUND
022200               MOVE "EndToEndId          " TO WK-C-FIND-NAME
022300               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
022400           END-IF.
022500           IF NOT WK-C-FIND-FOUND
022600               MOVE "UNKNOWN" TO WK-C-FIND-VALUE
022700           END-IF.
022800           STRING ":20:" WK-C-FIND-VALUE(1:16) DELIMITED BY SPACE
022900             INTO WK-C-EMIT-LINE.
023000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
023100
023200       B020-BUILD-TAG20-EX.
023300           EXIT.
023400
023500      *----------------------------------------------------------------*
023600      * B030 - TAG 32A.  DATE IS IntrBkSttlmDt, FALLBACK CreDtTm,      *
023700      *        FALLBACK 2023-01-01 - ALL ISO, CONVERTED TO YYMMDD.     *
023800      *----------------------------------------------------------------*
023900       B030-BUILD-TAG32A.
024000           MOVE "IntrBkSttlmDt       " TO WK-C-FIND-NAME.
024100           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
024200           IF WK-C-FIND-FOUND AND WK-C-FIND-VALUE(10:1) NOT = SPACE
024300               MOVE WK-C-FIND-VALUE(1:10) TO WK-C-DATE-ISO
024400           ELSE
024500               MOVE "CreDtTm             " TO WK-C-FIND-NAME
024600               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
024700               IF WK-C-FIND-FOUND AND WK-C-FIND-VALUE(10:1) NOT = SPACE
024800                   MOVE WK-C-FIND-VALUE(1:10) TO WK-C-DATE-ISO
024900               ELSE
025000                   MOVE "2023-01-01" TO WK-C-DATE-ISO
025100               END-IF
025200           END-IF.
025300           PERFORM B905-ISO-TO-MT-DATE THRU B905-ISO-TO-MT-DATE-EX.
025400           MOVE "Amount              " TO WK-C-FIND-NAME.
025500           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
025600           PERFORM B906-FORMAT-AMOUNT-MT THRU B906-FORMAT-AMOUNT-MT-EX.
025700           MOVE "Currency            " TO WK-C-FIND-NAME.
025800           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
025900           STRING ":32A:" WK-C-DATE-MT DELIMITED BY SIZE
026000                  WK-C-FIND-VALUE(1:3) DELIMITED BY SIZE
026100                  WK-C-AMT-INT DELIMITED BY SPACE
026200             INTO WK-C-EMIT-LINE.
026300           IF WK-C-AMT-FRAC NOT = SPACES
026400               STRING WK-C-EMIT-LINE DELIMITED BY SPACE
026500                      "," DELIMITED BY SIZE
026600                      WK-C-AMT-FRAC DELIMITED BY SIZE
026700                 INTO WK-C-EMIT-LINE
026800           END-IF.
026900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
027000
027100       B030-BUILD-TAG32A-EX.
027200           EXIT.
027300
027400      *----------------------------------------------------------------*
027500      * B905 - ISO YYYY-MM-DD TO SWIFT YYMMDD.                        *
027600      *----------------------------------------------------------------*
027700       B905-ISO-TO-MT-DATE.
027800           MOVE WK-C-DATE-ISO(3:2) TO WK-C-DATE-MT(1:2).
027900           MOVE WK-C-DATE-ISO(6:2) TO WK-C-DATE-MT(3:2).
028000           MOVE WK-C-DATE-ISO(9:2) TO WK-C-DATE-MT(5:2).
028100
028200       B905-ISO-TO-MT-DATE-EX.
028300           EXIT.
028400
028500      *----------------------------------------------------------------*
028600      * B906 - AMOUNT MX TO MT.  STRIP ANY DOT AND SPLIT INTO WHOLE    *
028700      *        UNITS/CENTS; A ",00" FRACTION IS DROPPED ENTIRELY (NO   *
028800      *        DECIMAL MARKER ON A WHOLE AMOUNT), A SINGLE DIGIT       *
028900      *        FRACTION IS RIGHT-PADDED WITH A ZERO.                  *
029000      *----------------------------------------------------------------*
029100       B906-FORMAT-AMOUNT-MT.
029200           MOVE SPACES TO WK-C-AMT-INT WK-C-AMT-FRAC.
029300           MOVE 1 TO WK-N-TALLY1.
029400           UNSTRING WK-C-FIND-VALUE DELIMITED BY "."
029500               INTO WK-C-AMT-INT WK-C-AMT-FRAC
029600               TALLYING IN WK-N-TALLY1.
029700           IF WK-N-TALLY1 < 2
029800               MOVE SPACES TO WK-C-AMT-FRAC
029900           ELSE
030000               IF WK-C-AMT-FRAC = "00" OR WK-C-AMT-FRAC = SPACES
030100                   MOVE SPACES TO WK-C-AMT-FRAC
030200               ELSE
030300                   IF WK-C-AMT-FRAC(2:1) = SPACE
030400                       MOVE "0" TO WK-C-AMT-FRAC(2:1)
030500                   END-IF
030600               END-IF
030700           END-IF.
030800           IF WK-C-AMT-INT = SPACES
030900               MOVE "0" TO WK-C-AMT-INT
031000           END-IF.
031100
031200       B906-FORMAT-AMOUNT-MT-EX.
031300           EXIT.
031400
031500      *----------------------------------------------------------------*
031600      * B040 - TAG 50K, DEBTOR.  ACCOUNT LINE (/ACCT) THEN NAME THEN   *
031700      *        COUNTRY - ONLY WHEN A NAME OR AN ACCOUNT IS PRESENT.    *
031800      *----------------------------------------------------------------*
031900       B040-BUILD-DEBTOR.
032000           MOVE ":50K:" TO WK-C-NAMEBLK-TAG.
032100           MOVE "DbtrAcct            " TO WK-C-FIND-NAME.
032200           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
032300           MOVE WK-C-FIND-VALUE(1:34) TO WK-C-NAMEBLK-ACCT.
032400           MOVE "DbtrName            " TO WK-C-FIND-NAME.
032500           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
032600           MOVE WK-C-FIND-VALUE(1:35) TO WK-C-NAMEBLK-NAME.
032700           MOVE "DbtrCtry            " TO WK-C-FIND-NAME.
032800           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
032900           MOVE WK-C-FIND-VALUE(1:35) TO WK-C-NAMEBLK-CTRY.
033000           PERFORM B950-EMIT-NAME-BLOCK THRU B950-EMIT-NAME-BLOCK-EX.
034000
034100       B040-BUILD-DEBTOR-EX.
034200           EXIT.
034300
034400      *----------------------------------------------------------------*
034500      * B050 - TAG 52A/57A, THE DEBTOR AND CREDITOR AGENT BICS.        *
034600      *----------------------------------------------------------------*
034700       B050-BUILD-AGENTS.
034800           MOVE "DbtrAgtBIC          " TO WK-C-FIND-NAME.
034900           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
035000           MOVE WK-C-FIND-VALUE(1:11) TO WK-C-BIC-IN.
035100           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
035200           STRING ":52A:" WK-C-BIC-OUT DELIMITED BY SIZE
035300             INTO WK-C-EMIT-LINE.
035400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
035500           MOVE "CdtrAgtBIC          " TO WK-C-FIND-NAME.
035600           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
035700           MOVE WK-C-FIND-VALUE(1:11) TO WK-C-BIC-IN.
035800           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
035900           STRING ":57A:" WK-C-BIC-OUT DELIMITED BY SIZE
036000             INTO WK-C-EMIT-LINE.
036100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
036200
036300       B050-BUILD-AGENTS-EX.
036400           EXIT.
036500
036600      *----------------------------------------------------------------*
036700      * B060 - TAG 59, CREDITOR.  SAME SHAPE AS TAG 50K.              *
036800      *----------------------------------------------------------------*
036900       B060-BUILD-CREDITOR.
037000           MOVE ":59:" TO WK-C-NAMEBLK-TAG.
037100           MOVE "CdtrAcct            " TO WK-C-FIND-NAME.
037200           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
037300           MOVE WK-C-FIND-VALUE(1:34) TO WK-C-NAMEBLK-ACCT.
037400           MOVE "CdtrName            " TO WK-C-FIND-NAME.
037500           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
037600           MOVE WK-C-FIND-VALUE(1:35) TO WK-C-NAMEBLK-NAME.
037700           MOVE "CdtrCtry            " TO WK-C-FIND-NAME.
037800           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
037900           MOVE WK-C-FIND-VALUE(1:35) TO WK-C-NAMEBLK-CTRY.
038000           PERFORM B950-EMIT-NAME-BLOCK THRU B950-EMIT-NAME-BLOCK-EX.
038100
038200       B060-BUILD-CREDITOR-EX.
038300           EXIT.
038400
038500      *----------------------------------------------------------------*
038600      * B950 - EMIT AN ACCOUNT/NAME/COUNTRY BLOCK UNDER THE GIVEN TAG. *
038700      *        THE TAG LABEL RIDES ON WHICHEVER LINE COMES FIRST.      *
038800      *        NOTHING IS EMITTED WHEN BOTH ACCOUNT AND NAME ARE BLANK.*
038900      *----------------------------------------------------------------*
039000       B950-EMIT-NAME-BLOCK.
039100           MOVE "N" TO WK-C-NAMEBLK-STARTED-FLG.
039200           IF WK-C-NAMEBLK-ACCT = SPACES AND WK-C-NAMEBLK-NAME = SPACES
039300               GO TO B950-EMIT-NAME-BLOCK-EX
039400           END-IF.
039500           IF WK-C-NAMEBLK-ACCT NOT = SPACES
039600               STRING WK-C-NAMEBLK-TAG DELIMITED BY SPACE
039700                      "/" DELIMITED BY SIZE
039800                      WK-C-NAMEBLK-ACCT DELIMITED BY SPACE
039900                 INTO WK-C-EMIT-LINE
040000               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
040100               MOVE "Y" TO WK-C-NAMEBLK-STARTED-FLG
040200           END-IF.
040300           IF WK-C-NAMEBLK-NAME NOT = SPACES
040400               IF WK-C-NAMEBLK-STARTED-FLG = "Y"
040500                   MOVE WK-C-NAMEBLK-NAME TO WK-C-EMIT-LINE
040600               ELSE
040700                   STRING WK-C-NAMEBLK-TAG DELIMITED BY SPACE
040800                          WK-C-NAMEBLK-NAME DELIMITED BY SPACE
040900                     INTO WK-C-EMIT-LINE
041000                   MOVE "Y" TO WK-C-NAMEBLK-STARTED-FLG
041100               END-IF
041200               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
041300           END-IF.
041400           IF WK-C-NAMEBLK-CTRY NOT = SPACES
041500               MOVE WK-C-NAMEBLK-CTRY TO WK-C-EMIT-LINE
041600               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
041700           END-IF.
041800
041900       B950-EMIT-NAME-BLOCK-EX.
042000           EXIT.
042100
042200      *----------------------------------------------------------------*
042300      * B065 - TAG 70, REMITTANCE INFORMATION, IF PRESENT.             *
042400      *----------------------------------------------------------------*
042500       B065-BUILD-TAG70.
042600           MOVE "RemittanceInfo      " TO WK-C-FIND-NAME.
042700           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
042800           IF WK-C-FIND-FOUND
042900               STRING ":70:" WK-C-FIND-VALUE DELIMITED BY SPACE
043000                 INTO WK-C-EMIT-LINE
043100               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
043200           END-IF.
043300
043400       B065-BUILD-TAG70-EX.
043500           EXIT.
043600
043700      *----------------------------------------------------------------*
043800      * B080 - TAG 71A, CHARGE CODE.  DEBT->OUR, CRED->BEN, ELSE SHAR. *
043900      *----------------------------------------------------------------*
044000       B080-BUILD-TAG71A.
044100           MOVE "ChrgBr              " TO WK-C-FIND-NAME.
044200           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
044300           EVALUATE WK-C-FIND-VALUE(1:4)
044400               WHEN "DEBT"
044500                   MOVE ":71A:OUR" TO WK-C-EMIT-LINE
044600               WHEN "CRED"
044700                   MOVE ":71A:BEN" TO WK-C-EMIT-LINE
044800               WHEN OTHER
044900                   MOVE ":71A:SHAR" TO WK-C-EMIT-LINE
045000           END-EVALUATE.
045100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
045200
045300       B080-BUILD-TAG71A-EX.
045400           EXIT.
045500
045600      *----------------------------------------------------------------*
045700      * B900 - GENERIC "FIND FIELD BY NAME" - FIRST OCCURRENCE ONLY.   *
045800      *----------------------------------------------------------------*
045900       B900-FIND-FIELD.
046000           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
046100           MOVE 1 TO WK-N-FLD-IX.
046200
046300       B901-CHECK-ONE-FIELD.
046400           IF WK-N-FLD-IX > WMX-FIELD-COUNT
046500               GO TO B900-FIND-FIELD-EX
046600           END-IF.
046700           IF WMX-FLD-NAME(WK-N-FLD-IX) = WK-C-FIND-NAME
046800               MOVE WMX-FLD-VALUE(WK-N-FLD-IX) TO WK-C-FIND-VALUE
046900               MOVE "Y" TO WK-C-FIND-FOUND-FLG
047000               GO TO B900-FIND-FIELD-EX
047100           END-IF.
047200           ADD 1 TO WK-N-FLD-IX.
047300           GO TO B901-CHECK-ONE-FIELD.
047400
047500       B900-FIND-FIELD-EX.
047600           EXIT.
047700
047800      *----------------------------------------------------------------*
047900      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
048000      *----------------------------------------------------------------*
048100       B910-APPEND-LINE.
048200           IF WTB-LINE-CNT < 300
048300               ADD 1 TO WTB-LINE-CNT
048400               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
048500           END-IF.
048600           MOVE SPACES TO WK-C-EMIT-LINE.
048700
048800       B910-APPEND-LINE-EX.
048900           EXIT.
049000
049100      *----------------------------------------------------------------*
049200       Y900-ABNORMAL-TERMINATION.
049300      *----------------------------------------------------------------*
049400           PERFORM Z000-END-PROGRAM-ROUTINE.
049500           GOBACK.
049600
049700       Z000-END-PROGRAM-ROUTINE.
049800           CONTINUE.
049900
050000       Z999-END-PROGRAM-ROUTINE-EX.
050100           EXIT.
050200
050300      ******************************************************************
050400      ************** END OF PROGRAM SOURCE -  TRFG103G ***************
050500      ******************************************************************

000100*****************************************************************
000200* RMSGLIN - RAW / CONVERTED MESSAGE LINE RECORD                 *
000300*           SHARED LAYOUT FOR FILES MSGIN (RAW MT OR MX TEXT)   *
000400*           AND MSGOUT (CONVERTED MESSAGE TEXT).  LINE          *
000500*           SEQUENTIAL, ONE SWIFT/XML TEXT LINE PER RECORD.     *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*---------------------------------------------------------------*
000900* TAG    DATE       DEV     DESCRIPTION                         *
001000*------- ---------- ------- ------------------------------------*
001100* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001200*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001300*                    - MODELLED ON THE OLD UFIMIJ INCOMING MSG  *
001400*                      INTERFACE JOURNAL BODY EXTENSION FIELDS. *
001500* CNVB04  03/06/2024 TMPARV - E-REQUEST# 58901                  *
001600*                    - WIDEN LINE FROM 80 TO 120 FOR LONG XML   *
001700*                      ATTRIBUTE LINES ON PACS.008 OUTPUT.      *
001800*-----------------------------------------------------------------
001900    05  RML-LINE-TEXT                PIC X(120).
002000*                 ONE LINE OF RAW SWIFT FIN OR ISO 20022 XML
002100*                 TEXT, OR ONE LINE OF GENERATED OUTPUT TEXT.
002200    05  RML-LINE-TEXT-R REDEFINES RML-LINE-TEXT.
002300        10  RML-LINE-TEXT-L60        PIC X(60).
002400        10  RML-LINE-TEXT-R60        PIC X(60).

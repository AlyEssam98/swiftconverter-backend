000100*****************************************************************
000200* WBALINF - MT940 BALANCE-INFO / STATEMENT-LINE WORKING AREA    *
000300*           HOLDS THE PARSE OF TAGS 60F/60M/62F/62M (BALANCE)   *
000400*           AND TAG 61 (STATEMENT LINE) USED BY TRFVMTPR AND    *
000500*           TRFGC053.                                           *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*---------------------------------------------------------------*
000900* TAG    DATE       DEV     DESCRIPTION                         *
001000*------- ---------- ------- ------------------------------------*
001100* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001200*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001300*-----------------------------------------------------------------
001400    05  WBI-CD-IND                   PIC X(04).
001500*                 CRDT IF FIRST CHAR C, ELSE DBIT
001600    05  WBI-DATE                     PIC X(10).
001700*                 ISO DATE 20YY-MM-DD FROM YYMMDD
001800    05  WBI-CCY                      PIC X(03).
001900    05  WBI-AMOUNT                   PIC S9(13)V99.
002000*                 MT COMMA DECIMAL NORMALISED TO FIXED 2DP
002100*
002200    05  WBI-AMOUNT-R REDEFINES WBI-AMOUNT.
002300        10  WBI-AMOUNT-UNITS         PIC S9(13).
002400        10  WBI-AMOUNT-CENTS         PIC 9(02).
002500*
002600    05  WSL-VALUE-DATE               PIC X(10).
002700*                 ISO FROM LEADING YYMMDD
002800    05  WSL-BOOKING-DATE             PIC X(10).
002900*                 ISO FROM OPTIONAL MMDD, SAME YEAR AS VALUE DATE
003000    05  WSL-CD-IND                   PIC X(04).
003100*                 CRDT IF C OR R, ELSE DBIT
003200    05  WSL-AMOUNT                   PIC S9(13)V99.
003300*                 DIGITS/COMMA/DOT RUN AFTER THE INDICATOR
003400    05  WSL-CCY                      PIC X(03).
003500*                 DEFAULTS USD

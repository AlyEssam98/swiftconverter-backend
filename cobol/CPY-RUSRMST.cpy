000100*****************************************************************
000200* RUSRMST - USER MASTER RECORD - FILE USERS                     *
000300*           SORTED BY USER ID, LOADED TO AN IN-STORAGE TABLE    *
000400*           AT START OF RUN (SMALL VOLUME, BINARY SEARCH).      *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*---------------------------------------------------------------*
000800* TAG    DATE       DEV     DESCRIPTION                         *
000900*------- ---------- ------- ------------------------------------*
001000* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001100*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001200*-----------------------------------------------------------------
001300    05  RUM-USER-ID                  PIC X(08).
001400*                 USER ID - SORT/SEARCH KEY
001500    05  RUM-EMAIL                    PIC X(40).
001600*                 EMAIL ADDRESS
001700    05  RUM-DIRECT-CR                PIC S9(07).
001800*                 DIRECT (SIGNUP-BONUS) CREDITS
001900    05  RUM-FILLER                   PIC X(05) VALUE SPACES.
002000*
002100    05  RUM-NAME-VIEW REDEFINES RUM-EMAIL.
002200        10  RUM-EMAIL-LOCAL          PIC X(20).
002300        10  RUM-EMAIL-DOMAIN         PIC X(20).

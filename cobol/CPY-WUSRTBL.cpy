000100*****************************************************************
000200* WUSRTBL - USER MASTER IN-STORAGE TABLE                        *
000300*           WHOLE CONTENTS OF FILE USERS, LOADED ONCE AT START  *
000400*           OF RUN BY TRFCNVDR AND PASSED BY REFERENCE TO       *
000500*           TRFXCRBL, WHICH READS A USER'S DIRECT-CREDIT        *
000600*           ALLOWANCE OUT OF IT.  READ-ONLY AFTER LOAD.         *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*---------------------------------------------------------------*
001000* TAG    DATE       DEV     DESCRIPTION                         *
001100*------- ---------- ------- ------------------------------------*
001200* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001300*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001400*-----------------------------------------------------------------
001500    05  WUT-USER-COUNT               PIC 9(04) COMP-3.
001600    05  WUT-USER-ENTRY OCCURS 200 TIMES
001700                        INDEXED BY WUT-USER-IX.
001800        10  WUT-USER-ID              PIC X(08).
001900        10  WUT-DIRECT-CR            PIC S9(07).

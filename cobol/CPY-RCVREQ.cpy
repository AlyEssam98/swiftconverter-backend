000100*****************************************************************
000200* RCVREQ - CONVERSION REQUEST RECORD - FILE CONVREQ             *
000300*          ONE RECORD PER UNIT OF WORK FOR THE SWIFT MT/MX      *
000400*          CONVERSION BATCH.  LINE SEQUENTIAL, VARIABLE LEN.    *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*---------------------------------------------------------------*
000800* TAG    DATE       DEV     DESCRIPTION                         *
000900*------- ---------- ------- ------------------------------------*
001000* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001100*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001200* CNVB07  02/09/2024 TMPJP6 - E-REQUEST# 59120                  *
001300*                    - ADD REQ-TYPE-OVR FOR MANUAL TYPE PIN     *
001400*-----------------------------------------------------------------
001500    05  RCVREQ-ID                   PIC X(16).
001600*                 REQUEST IDENTIFIER
001700    05  RCVREQ-USER-ID               PIC X(08).
001800*                 USER ID, SPACES/ANONYMOUS = ANONYMOUS CALLER
001900    05  RCVREQ-DIRECTION             PIC X(08).
002000*                 MT-TO-MX  OR  MX-TO-MT
002100    05  RCVREQ-TYPE-OVR              PIC X(16).
002200*                 OPTIONAL TYPE OVERRIDE, SPACES = AUTO-DETECT
002300    05  RCVREQ-MSG-FILE              PIC X(44).
002400*                 NAME OF FILE HOLDING THE RAW MESSAGE TEXT
002500    05  RCVREQ-FILLER                PIC X(08) VALUE SPACES.
002600*
002700    05  RCVREQ-ALT-KEY REDEFINES RCVREQ-ID.
002800        10  RCVREQ-ALT-ID-1          PIC X(08).
002900        10  RCVREQ-ALT-ID-2          PIC X(08).

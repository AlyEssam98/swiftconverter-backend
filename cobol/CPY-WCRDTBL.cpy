000100*****************************************************************
000200* WCRDTBL - CREDIT PURCHASE IN-STORAGE TABLE                    *
000300*           WHOLE CONTENTS OF FILE CREDPURCH, LOADED ONCE AT    *
000400*           START OF RUN BY TRFCNVDR AND PASSED BY REFERENCE    *
000500*           TO TRFXCRBL/TRFXCRDD, WHICH UPDATE ENTRIES IN PLACE *
000600*           SO THE DRIVER CAN REWRITE CREDPURCH AT END OF RUN.  *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*---------------------------------------------------------------*
001000* TAG    DATE       DEV     DESCRIPTION                         *
001100*------- ---------- ------- ------------------------------------*
001200* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001300*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001400*-----------------------------------------------------------------
001500    05  WCT-PURCH-COUNT              PIC 9(04) COMP-3.
001600    05  WCT-PURCH-ENTRY OCCURS 500 TIMES
001700                        INDEXED BY WCT-PURCH-IX.
001800        10  WCT-USER-ID              PIC X(08).
001900        10  WCT-PURCHASE-ID          PIC X(12).
002000        10  WCT-CREDIT-AMT           PIC S9(07).
002100        10  WCT-PURCHASED-DT         PIC X(10).
002200        10  WCT-EXPIRY-DT            PIC X(10).
002300        10  WCT-EXPIRED-FLG          PIC X(01).

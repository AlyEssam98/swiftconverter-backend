000100*****************************************************************
000200* VMT202G - LINKAGE AREA FOR TRFG202G (MT202-GEN)               *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB03  05/04/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VMT202G-RECORD.
001200    05  WK-C-VMT202G-INPUT.
001300        10  VMT202G-I-MESSAGE.
001400            COPY WMXMSG.
001500    05  WK-C-VMT202G-OUTPUT.
001600        10  VMT202G-O-TEXT.
001700            COPY WTXTBUF.
001800        10  VMT202G-O-ERROR-CD       PIC X(07).
001900        10  VMT202G-O-ERROR-MSG      PIC X(60).
002000
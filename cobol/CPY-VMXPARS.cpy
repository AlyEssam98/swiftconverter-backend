000100*****************************************************************
000200* VMXPARS - LINKAGE AREA FOR TRFVMXPR (MX-PARSER)               *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VMXPARS-RECORD.
001200    05  WK-C-VMXPARS-INPUT.
001300        10  VMXPARS-I-TEXT.
001400            COPY WTXTBUF.
001500        10  VMXPARS-I-TYPE-OVR       PIC X(20).
001600    05  WK-C-VMXPARS-OUTPUT.
001700        10  VMXPARS-O-MESSAGE.
001800            COPY WMXMSG.
001900        10  VMXPARS-O-ERROR-CD       PIC X(07).
002000
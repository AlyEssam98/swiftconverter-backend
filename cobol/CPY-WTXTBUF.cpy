000100*****************************************************************
000200* WTXTBUF - GENERIC TEXT LINE BUFFER                            *
000300*           SHARED BY THE PARSERS AND GENERATORS TO PASS RAW    *
000400*           OR GENERATED SWIFT/XML TEXT BETWEEN THE DRIVER AND  *
000500*           THE CALLED ROUTINES - ONE LINE PER OCCURRENCE, AS   *
000600*           READ FROM OR WRITTEN TO MSGIN/MSGOUT.                *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*---------------------------------------------------------------*
001000* TAG    DATE       DEV     DESCRIPTION                         *
001100*------- ---------- ------- ------------------------------------*
001200* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001300*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001400*-----------------------------------------------------------------
001500    05  WTB-LINE-CNT                 PIC 9(03) COMP-3.
001600    05  WTB-LINES OCCURS 300 TIMES
001700                  INDEXED BY WTB-LINE-IX
001800                  PIC X(120).

000100*****************************************************************
000200* VMTPARS - LINKAGE AREA FOR TRFVMTPR (MT-PARSER)               *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VMTPARS-RECORD.
001200    05  WK-C-VMTPARS-INPUT.
001300        10  VMTPARS-I-TEXT.
001400            COPY WTXTBUF.
001500        10  VMTPARS-I-TYPE-OVR       PIC X(16).
001600*                 OPTIONAL MESSAGE-TYPE OVERRIDE FROM THE
001700*                 CONVERSION REQUEST, MT PREFIX ALREADY STRIPPED
001800    05  WK-C-VMTPARS-OUTPUT.
001900        10  VMTPARS-O-MESSAGE.
002000            COPY WMTMSG.
002100        10  VMTPARS-O-ERROR-CD       PIC X(07).
002200
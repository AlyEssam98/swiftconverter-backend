000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVCBPR.
000500       AUTHOR.         LIM SOO WAH.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   15 MAY 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  COMMON MODULE TO VALIDATE THE MANDATORY-TAG
001200      *               PRESENCE RULES PUBLISHED UNDER CBPR+ FOR EACH OF
001300      *               THE FOUR MT-TO-MX GENERATION CLASSES.  RESULT
001400      *               IS ADVISORY ONLY - A WARNING LIST IS HANDED BACK
001500      *               TO THE CALLER, NOTHING HERE ABORTS A CONVERSION.
001600      *
001700      *---------------------------------------------------------------*
001800      * HISTORY OF MODIFICATION:                                      *
001900      *---------------------------------------------------------------*
002000      * TAG    DATE       DEV     DESCRIPTION                         *
002100      *------- ---------- ------- ------------------------------------*
002200      * CNVB06  22/04/2024 LIMSW  - SWIFT MT/MX CONVERSION BATCH R1   *
002300      *                    - E-REQUEST# 58814 - INITIAL VERSION.      *
002400      * CNVB21  30/06/2024 TMPJP6 - E-REQUEST# 59112                  *
002500      *                    - ADD THE PACS009 COV CLASS ({119:COV}     *
002600      *                      PRESENCE AND 33B CHECK).                 *
002700      *---------------------------------------------------------------*
002800              EJECT
002900      **********************
003000       ENVIRONMENT DIVISION.
003100      **********************
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER.  IBM-AS400.
003400       OBJECT-COMPUTER.  IBM-AS400.
003500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003600                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900      *    NO FILES OWNED BY THIS ROUTINE.
004000      ***************
004100       DATA DIVISION.
004200      ***************
004300       WORKING-STORAGE SECTION.
004400      *************************
004500       01  FILLER                          PIC X(24)        VALUE
004600           "** PROGRAM TRFVCBPR **".
004700
004800       01  WK-C-COMMON.
004900           COPY ASCMWS.
005000
005100       01  WK-N-COUNTERS.
005200           05  WK-N-TAG-IX               PIC 9(03) COMP-3.
005300           05  FILLER                    PIC X(01).
005400
005500       01  WK-C-FIND-WORK.
005600           05  WK-C-FIND-TAG             PIC X(04).
005700           05  WK-C-FIND-ANY-FLG         PIC X(01).
005800               88  WK-C-FIND-ANY           VALUE "Y".
005900           05  FILLER                    PIC X(01).
006000       01  WK-C-FIND-WORK-R REDEFINES WK-C-FIND-WORK.
006100           05  WK-C-FIND-TAG-BASE        PIC X(02).
006200           05  FILLER                    PIC X(04).
006300
006400       01  WK-C-WARN-WORK.
006500           05  WK-C-WARN-TEXT            PIC X(60).
006600           05  FILLER                    PIC X(01).
006650       01  WK-C-WARN-WORK-R REDEFINES WK-C-WARN-WORK.
006660           05  WK-C-WARN-PREFIX          PIC X(05).
006670           05  FILLER                    PIC X(56).
006700
006800       01  WK-C-ANY-AGENT-WORK.
006900           05  WK-C-ANY-AGENT-PFX        PIC X(02).
007000           05  FILLER                    PIC X(01).
007100       01  WK-C-ANY-AGENT-WORK-R REDEFINES WK-C-ANY-AGENT-WORK.
007200           05  WK-C-ANY-AGENT-PFX-R      PIC X(03).
007300
007400      ****************
007500       LINKAGE SECTION.
007600      ****************
007700           COPY VCBPRVL.
007800       EJECT
007900      ***********************************************
008000       PROCEDURE DIVISION USING WK-C-VCBPRVL-RECORD.
008100      ***********************************************
008200       MAIN-MODULE.
008300           PERFORM A000-START-PROGRAM-ROUTINE
008400              THRU A999-START-PROGRAM-ROUTINE-EX.
008500           PERFORM B000-MAIN-PROCESSING
008600              THRU B999-MAIN-PROCESSING-EX.
008700           PERFORM Z000-END-PROGRAM-ROUTINE
008800              THRU Z999-END-PROGRAM-ROUTINE-EX.
008900           GOBACK.
009000
009100      *----------------------------------------------------------------*
009200       A000-START-PROGRAM-ROUTINE.
009300      *----------------------------------------------------------------*
009400           MOVE ZERO TO VCBPRVL-O-WARN-CNT.
009500           MOVE SPACES TO VCBPRVL-O-WARNINGS.
009600
009700       A999-START-PROGRAM-ROUTINE-EX.
009800           EXIT.
009900
010000      *----------------------------------------------------------------*
010100      * B000 - ROUTE TO THE CHECK LIST FOR THE CALLER'S MESSAGE CLASS. *
010200      *----------------------------------------------------------------*
010300       B000-MAIN-PROCESSING.
010400           EVALUATE VCBPRVL-I-MSG-CLASS
010500               WHEN "PACS008 "
010600                   PERFORM B010-CHECK-PACS008
010700                      THRU B010-CHECK-PACS008-EX
010800               WHEN "PACS008B"
010900                   PERFORM B020-CHECK-PACS008-BULK
011000                      THRU B020-CHECK-PACS008-BULK-EX
011100               WHEN "PACS009 "
011200                   PERFORM B030-CHECK-PACS009
011300                      THRU B030-CHECK-PACS009-EX
011400               WHEN "PACS009C"
011500                   PERFORM B040-CHECK-PACS009-COV
011600                      THRU B040-CHECK-PACS009-COV-EX
011700               WHEN OTHER
011800                   CONTINUE
011900           END-EVALUATE.
012000
012100       B999-MAIN-PROCESSING-EX.
012200           EXIT.
012300
012400      *----------------------------------------------------------------*
012500      * B010 - PACS.008: 20, 32A NON-BLANK; ANY 50X; ANY 59X; SENDER   *
012600      *        AND RECEIVER BICS PRESENT.                             *
012700      *----------------------------------------------------------------*
012800       B010-CHECK-PACS008.
012900           MOVE "20  " TO WK-C-FIND-TAG.
013000           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
013100           IF NOT WK-C-FIND-ANY
013200               MOVE "CBPR: TAG 20 (MSG REFERENCE) IS MISSING."
013300                   TO WK-C-WARN-TEXT
013400               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
013500           END-IF.
013600           MOVE "32A " TO WK-C-FIND-TAG.
013700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
013800           IF NOT WK-C-FIND-ANY
013900               MOVE "CBPR: TAG 32A (VALUE DATE/CCY/AMOUNT) IS MISSING."
014000                   TO WK-C-WARN-TEXT
014100               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
014200           END-IF.
014300           MOVE "50" TO WK-C-ANY-AGENT-PFX.
014400           PERFORM B920-CHECK-ANY-TAG THRU B920-CHECK-ANY-TAG-EX.
014500           IF NOT WK-C-FIND-ANY
014600               MOVE "CBPR: NO 50X (ORDERING CUSTOMER) TAG PRESENT."
014700                   TO WK-C-WARN-TEXT
014800               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
014900           END-IF.
015000           MOVE "59" TO WK-C-ANY-AGENT-PFX.
015100           PERFORM B920-CHECK-ANY-TAG THRU B920-CHECK-ANY-TAG-EX.
015200           IF NOT WK-C-FIND-ANY
015300               MOVE "CBPR: NO 59X (BENEFICIARY CUSTOMER) TAG PRESENT."
015400                   TO WK-C-WARN-TEXT
015500               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
015600           END-IF.
015700           PERFORM B930-CHECK-SENDER-RECEIVER
015800              THRU B930-CHECK-SENDER-RECEIVER-EX.
015900
016000       B010-CHECK-PACS008-EX.
016100           EXIT.
016200
016300      *----------------------------------------------------------------*
016400      * B020 - PACS.008 BULK: 20, 32A, 21 PRESENT; ANY 50X; ANY 59X.   *
016500      *----------------------------------------------------------------*
016600       B020-CHECK-PACS008-BULK.
016700           MOVE "20  " TO WK-C-FIND-TAG.
016800           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
016900           IF NOT WK-C-FIND-ANY
017000               MOVE "CBPR: TAG 20 (MSG REFERENCE) IS MISSING."
017100                   TO WK-C-WARN-TEXT
017200               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
017300           END-IF.
017400           MOVE "32A " TO WK-C-FIND-TAG.
017500           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
017600           IF NOT WK-C-FIND-ANY
017700               MOVE "CBPR: TAG 32A (VALUE DATE/CCY/AMOUNT) IS MISSING."
017800                   TO WK-C-WARN-TEXT
017900               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
018000           END-IF.
018100           MOVE "21  " TO WK-C-FIND-TAG.
018200           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
018300           IF NOT WK-C-FIND-ANY
018400               MOVE "CBPR: TAG 21 (TRANSACTION REFERENCE) IS MISSING."
018500                   TO WK-C-WARN-TEXT
018600               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
018700           END-IF.
018800           MOVE "50" TO WK-C-ANY-AGENT-PFX.
018900           PERFORM B920-CHECK-ANY-TAG THRU B920-CHECK-ANY-TAG-EX.
019000           IF NOT WK-C-FIND-ANY
019100               MOVE "CBPR: NO 50X (ORDERING CUSTOMER) TAG PRESENT."
019200                   TO WK-C-WARN-TEXT
019300               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
019400           END-IF.
019500           MOVE "59" TO WK-C-ANY-AGENT-PFX.
019600           PERFORM B920-CHECK-ANY-TAG THRU B920-CHECK-ANY-TAG-EX.
019700           IF NOT WK-C-FIND-ANY
019800               MOVE "CBPR: NO 59X (BENEFICIARY CUSTOMER) TAG PRESENT."
019900                   TO WK-C-WARN-TEXT
020000               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
020100           END-IF.
020200
020300       B020-CHECK-PACS008-BULK-EX.
020400           EXIT.
020500
020600      *----------------------------------------------------------------*
020700      * B030 - PACS.009: 20, 32A; SENDER; RECEIVER.                    *
020800      *----------------------------------------------------------------*
020900       B030-CHECK-PACS009.
021000           MOVE "20  " TO WK-C-FIND-TAG.
021100           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
021200           IF NOT WK-C-FIND-ANY
021300               MOVE "CBPR: TAG 20 (MSG REFERENCE) IS MISSING."
021400                   TO WK-C-WARN-TEXT
021500               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
021600           END-IF.
021700           MOVE "32A " TO WK-C-FIND-TAG.
021800           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
021900           IF NOT WK-C-FIND-ANY
022000               MOVE "CBPR: TAG 32A (VALUE DATE/CCY/AMOUNT) IS MISSING."
022100                   TO WK-C-WARN-TEXT
022200               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
022300           END-IF.
022400           PERFORM B930-CHECK-SENDER-RECEIVER
022500              THRU B930-CHECK-SENDER-RECEIVER-EX.
022600
022700       B030-CHECK-PACS009-EX.
022800           EXIT.
022900
023000      *----------------------------------------------------------------*
023100      * B040 - PACS.009 COV: 20, 32A, SENDER, RECEIVER, {119:COV}      *
023200      *        PRESENT, ANY 50X, ANY 59X, 33B.                        *
023300      *----------------------------------------------------------------*
023400       B040-CHECK-PACS009-COV.
023500           PERFORM B030-CHECK-PACS009 THRU B030-CHECK-PACS009-EX.
023600           MOVE "119 " TO WK-C-FIND-TAG.
023700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
023800           IF NOT WK-C-FIND-ANY
023900               MOVE "CBPR: {119:COV} SERVICE TYPE IDENTIFIER MISSING."
024000                   TO WK-C-WARN-TEXT
024100               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
024200           END-IF.
024300           MOVE "50" TO WK-C-ANY-AGENT-PFX.
024400           PERFORM B920-CHECK-ANY-TAG THRU B920-CHECK-ANY-TAG-EX.
024500           IF NOT WK-C-FIND-ANY
024600               MOVE "CBPR: NO 50X (UNDERLYING ORDERING CUSTOMER) TAG."
024700                   TO WK-C-WARN-TEXT
024800               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
024900           END-IF.
025000           MOVE "59" TO WK-C-ANY-AGENT-PFX.
025100           PERFORM B920-CHECK-ANY-TAG THRU B920-CHECK-ANY-TAG-EX.
025200           IF NOT WK-C-FIND-ANY
025300               MOVE "CBPR: NO 59X (UNDERLYING BENEFICIARY CUSTOMER)."
025400                   TO WK-C-WARN-TEXT
025500               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
025600           END-IF.
025700           MOVE "33B " TO WK-C-FIND-TAG.
025800           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
025900           IF NOT WK-C-FIND-ANY
026000               MOVE "CBPR: TAG 33B (INSTRUCTED AMOUNT) IS MISSING."
026100                   TO WK-C-WARN-TEXT
026200               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
026300           END-IF.
026400
026500       B040-CHECK-PACS009-COV-EX.
026600           EXIT.
026700
026800      *----------------------------------------------------------------*
026900      * B930 - SENDER AND RECEIVER BIC PRESENCE.                      *
027000      *----------------------------------------------------------------*
027100       B930-CHECK-SENDER-RECEIVER.
027200           IF WMT-SENDER = SPACES
027300               MOVE "CBPR: SENDER BIC (BLOCK 1) IS MISSING."
027400                   TO WK-C-WARN-TEXT
027500               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
027600           END-IF.
027700           IF WMT-RECEIVER = SPACES
027800               MOVE "CBPR: RECEIVER BIC (BLOCK 2) IS MISSING."
027900                   TO WK-C-WARN-TEXT
028000               PERFORM B910-ADD-WARNING THRU B910-ADD-WARNING-EX
028100           END-IF.
028200
028300       B930-CHECK-SENDER-RECEIVER-EX.
028400           EXIT.
028500
028600      *----------------------------------------------------------------*
028700      * B900 - GENERIC "IS THIS EXACT TAG PRESENT" CHECK.              *
028800      *----------------------------------------------------------------*
028900       B900-FIND-TAG.
029000           MOVE "N" TO WK-C-FIND-ANY-FLG.
029100           MOVE 1 TO WK-N-TAG-IX.
029200
029300       B901-CHECK-ONE-TAG.
029400           IF WK-N-TAG-IX > WMT-TAG-COUNT
029500               GO TO B900-FIND-TAG-EX
029600           END-IF.
029700           IF WMT-TAG-ID(WK-N-TAG-IX) = WK-C-FIND-TAG
029800               MOVE "Y" TO WK-C-FIND-ANY-FLG
029900               GO TO B900-FIND-TAG-EX
030000           END-IF.
030100           ADD 1 TO WK-N-TAG-IX.
030200           GO TO B901-CHECK-ONE-TAG.
030300
030400       B900-FIND-TAG-EX.
030500           EXIT.
030600
030700      *----------------------------------------------------------------*
030800      * B920 - GENERIC "IS ANY TAG WHOSE ID STARTS WITH THIS TWO-      *
030900      *        CHARACTER BASE PRESENT" CHECK (50A/50F/50K, 59/59A...). *
031000      *----------------------------------------------------------------*
031100       B920-CHECK-ANY-TAG.
031200           MOVE "N" TO WK-C-FIND-ANY-FLG.
031300           MOVE 1 TO WK-N-TAG-IX.
031400
031500       B921-CHECK-ONE-PREFIX.
031600           IF WK-N-TAG-IX > WMT-TAG-COUNT
031700               GO TO B920-CHECK-ANY-TAG-EX
031800           END-IF.
031900           IF WMT-TAG-ID(WK-N-TAG-IX) (1:2) = WK-C-ANY-AGENT-PFX
032000               MOVE "Y" TO WK-C-FIND-ANY-FLG
032050               GO TO B920-CHECK-ANY-TAG-EX
032100           END-IF.
032200           ADD 1 TO WK-N-TAG-IX.
032300           GO TO B921-CHECK-ONE-PREFIX.
032400
032500       B920-CHECK-ANY-TAG-EX.
032600           EXIT.
032700
032800      *----------------------------------------------------------------*
032900      * B910 - GENERIC "APPEND ONE WARNING" TO THE OUTPUT LIST.        *
033000      *----------------------------------------------------------------*
033100       B910-ADD-WARNING.
033200           IF VCBPRVL-O-WARN-CNT < 10
033300               ADD 1 TO VCBPRVL-O-WARN-CNT
033400               MOVE WK-C-WARN-TEXT TO VCBPRVL-O-WARNINGS(VCBPRVL-O-WARN-CNT)
033500           END-IF.
033600
033700       B910-ADD-WARNING-EX.
033800           EXIT.
033900
034000      *----------------------------------------------------------------*
034100       Y900-ABNORMAL-TERMINATION.
034200      *----------------------------------------------------------------*
034300           PERFORM Z000-END-PROGRAM-ROUTINE
034400              THRU Z999-END-PROGRAM-ROUTINE-EX.
034500           GOBACK.
034600
034700       Z000-END-PROGRAM-ROUTINE.
034800           CONTINUE.
034900
035000       Z999-END-PROGRAM-ROUTINE-EX.
035100           EXIT.
035200
035300      ******************************************************************
035400      ************** END OF PROGRAM SOURCE -  TRFVCBPR ***************
035500      ******************************************************************

000100*****************************************************************
000200* VCBPRVL - LINKAGE AREA FOR TRFVCBPR (CBPR-VALIDATOR)          *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB04  11/04/2024 TMPJP6 - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VCBPRVL-RECORD.
001200    05  WK-C-VCBPRVL-INPUT.
001300        10  VCBPRVL-I-MESSAGE.
001400            COPY WMTMSG.
001500        10  VCBPRVL-I-MSG-CLASS      PIC X(08).
001600*                 PACS008 / PACS008BLK / PACS009 / PACS009COV
001700    05  WK-C-VCBPRVL-OUTPUT.
001800        10  VCBPRVL-O-WARN-CNT       PIC 9(02) COMP-3.
001900        10  VCBPRVL-O-WARNINGS OCCURS 10 TIMES
002000                        INDEXED BY VCBPRVL-WARN-IX
002100                        PIC X(60).
002200
000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFGC053.
000500       AUTHOR.         LIM SOO WAH.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   23 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD AN ISO 20022
001200      *               CAMT.053.001.08 (BANK TO CUSTOMER STATEMENT)
001300      *               XML MESSAGE FROM THE PARSED MT940 TAG TABLE.
001400      *               NO APPHDR AND NO REQUESTPAYLOAD WRAPPER ON
001500      *               THIS MESSAGE - THE STATEMENT DOCUMENT GOES
001600      *               OUT ON ITS OWN.
001700      *
001800      *---------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:                                      *
002000      *---------------------------------------------------------------*
002100      * TAG    DATE       DEV     DESCRIPTION                         *
002200      *------- ---------- ------- ------------------------------------*
002300      * CNVB03  02/04/2024 LIMSW  - SWIFT MT/MX CONVERSION BATCH R1   *
002400      *                  - E-REQUEST# 58814 - INITIAL VERSION.        *
002500      *                  - FATAL-VALIDATES 20/25/28C/60(F|M)/62(F|M)  *
002600      *                    BEFORE ANY OUTPUT LINE IS BUILT.           *
002700      * CNVB19  12/06/2024 KHOOCL - E-REQUEST# 58967                  *
002800      *                  - TAG 61/86 OPTIONAL ENTRY ADDED - VALUE/    *
002900      *                    BOOKING DATES AND REMITTANCE ONLY, NO      *
003000      *                    AMOUNT BREAKOUT ON THE ENTRY ITSELF.       *
003010      * CNVB34  09/08/2026 TMPRVD - E-REQUEST# 59241                  *
003020      *                  - B907-COMMA-TO-DOT'S NO-FRACTION BRANCH     *
003030      *                    (AMOUNT LIKE "1234,", NO DIGITS AFTER THE  *
003040      *                    COMMA) STRUNG "00" WITH NO DECIMAL POINT - *
003050      *                    AN AMOUNT LIKE 1234 CAME OUT AS "123400",  *
003060      *                    100X TOO LARGE.  CORRECTED TO ".00" TO     *
003070      *                    MATCH B907 IN THE OTHER PROGRAMS.         *
003100      *---------------------------------------------------------------*
003200              EJECT
003300      **********************
003400       ENVIRONMENT DIVISION.
003500      **********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300      *    NO FILES OWNED BY THIS ROUTINE.
004400      ***************
004500       DATA DIVISION.
004600      ***************
004700       WORKING-STORAGE SECTION.
004800      *************************
004900       01  FILLER                          PIC X(24)        VALUE
005000           "** PROGRAM TRFGC053 **".
005100
005200       01  WK-C-COMMON.
005300           COPY ASCMWS.
005400
005500       01  WK-N-COUNTERS.
005600           05  WK-N-TAG-IX               PIC 9(03) COMP-3.
005700           05  WK-N-TALLY1               PIC 9(02) COMP-3.
005800           05  FILLER                    PIC X(01).
005900
006000       01  WK-C-FIND-WORK.
006100           05  WK-C-FIND-TAG-ID          PIC X(04).
006200           05  WK-C-FIND-VALUE           PIC X(200).
006300           05  WK-C-FIND-FOUND-FLG       PIC X(01).
006400               88  WK-C-FIND-FOUND         VALUE "Y".
006500           05  FILLER                    PIC X(01).
006600
006700       01  WK-C-EMIT-WORK.
006800           05  WK-C-EMIT-LINE            PIC X(120).
006900           05  FILLER                    PIC X(01).
007000
007100       01  WK-C-CCY-AMT-WORK.
007200           05  WK-C-CCY-AMT-CCY          PIC X(03).
007300           05  WK-C-CCY-AMT-VALUE        PIC X(18).
007400           05  WK-C-CCY-AMT-DATE         PIC X(10).
007500           05  WK-C-CCY-AMT-IND          PIC X(01).
007600               88  WK-C-CCY-AMT-CREDIT     VALUE "C".
007700           05  FILLER                    PIC X(01).
007800       01  WK-C-CCY-AMT-R REDEFINES WK-C-CCY-AMT-WORK.
007900           05  FILLER                    PIC X(03).
008000           05  WK-C-CCY-AMT-HEAD         PIC X(08).
008100           05  FILLER                    PIC X(24).
008200
008300       01  WK-C-BAL-WORK.
008400           05  WK-C-BAL-CODE             PIC X(04).
008500           05  FILLER                    PIC X(01).
008600       01  WK-C-BAL-WORK-R REDEFINES WK-C-BAL-WORK.
008700           05  WK-C-BAL-CODE-LETTER1     PIC X(01).
008800           05  FILLER                    PIC X(04).
008900
009000       01  WK-C-STMT-WORK.
009100           05  WK-C-STMT-ID              PIC X(16).
009200           05  WK-C-STMT-SEQ             PIC X(16).
009300           05  FILLER                    PIC X(01).
009400       01  WK-C-STMT-WORK-R REDEFINES WK-C-STMT-WORK.
009500           05  WK-C-STMT-HEAD            PIC X(04).
009600           05  FILLER                    PIC X(29).
009700
009800       01  WK-C-ACCT-WORK.
009900           05  WK-C-ACCT-ID              PIC X(34).
010000           05  FILLER                    PIC X(01).
010100
010200       01  WK-C-TAG61-WORK.
010300           05  WK-C-TAG61-VALDATE        PIC X(10).
010400           05  WK-C-TAG61-BOOKDATE       PIC X(10).
010500           05  FILLER                    PIC X(01).
010600
010700       01  WK-C-SCAN-WORK.
010800           05  WK-C-SCR-BEFORE           PIC X(210).
010900           05  WK-C-SCR-AFTER            PIC X(210).
011000           05  FILLER                    PIC X(01).
011100
011200      ****************
011300       LINKAGE SECTION.
011400      ****************
011500           COPY VCAM53G.
011600       EJECT
011700      ***********************************************
011800       PROCEDURE DIVISION USING WK-C-VCAM53G-RECORD.
011900      ***********************************************
012000       MAIN-MODULE.
012100           PERFORM A000-START-PROGRAM-ROUTINE
012200              THRU A999-START-PROGRAM-ROUTINE-EX.
012300           PERFORM B000-MAIN-PROCESSING
012400              THRU B999-MAIN-PROCESSING-EX.
012500           PERFORM Z000-END-PROGRAM-ROUTINE
012600              THRU Z999-END-PROGRAM-ROUTINE-EX.
012700           GOBACK.
012800
012900      *----------------------------------------------------------------*
013000       A000-START-PROGRAM-ROUTINE.
013100      *----------------------------------------------------------------*
013200           MOVE ZERO TO WTB-LINE-CNT.
013300           MOVE SPACES TO WTB-LINES VCAM53G-O-ERROR-CD
013400                          VCAM53G-O-ERROR-MSG.
013500
013600       A999-START-PROGRAM-ROUTINE-EX.
013700           EXIT.
013800
013900      *----------------------------------------------------------------*
014000      * B000 - FATAL-VALIDATE TAGS 20/25/28C/60(F|M)/62(F|M) BEFORE    *
014100      *        BUILDING A SINGLE OUTPUT LINE.  A STATEMENT WITH NO     *
014200      *        BALANCES IS NOT A STATEMENT.                          *
014300      *----------------------------------------------------------------*
014400       B000-MAIN-PROCESSING.
014500           MOVE "20  " TO WK-C-FIND-TAG-ID.
014600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
014700           IF NOT WK-C-FIND-FOUND
014800               MOVE "CNV020E" TO VCAM53G-O-ERROR-CD
014900               MOVE "MT940 TAG 20 (TRANSACTION REF) IS MISSING."
015000                   TO VCAM53G-O-ERROR-MSG
015100               GO TO B999-MAIN-PROCESSING-EX
015200           END-IF.
015300           MOVE "25  " TO WK-C-FIND-TAG-ID.
015400           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
015500           IF NOT WK-C-FIND-FOUND
015600               MOVE "CNV025E" TO VCAM53G-O-ERROR-CD
015700               MOVE "MT940 TAG 25 (ACCOUNT IDENTIFICATION) IS MISSING."
015800                   TO VCAM53G-O-ERROR-MSG
015900               GO TO B999-MAIN-PROCESSING-EX
016000           END-IF.
016100           MOVE "28C " TO WK-C-FIND-TAG-ID.
016200           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
016300           IF NOT WK-C-FIND-FOUND
016400               MOVE "CNV028E" TO VCAM53G-O-ERROR-CD
016500               MOVE "MT940 TAG 28C (STATEMENT/SEQUENCE) IS MISSING."
016600                   TO VCAM53G-O-ERROR-MSG
016700               GO TO B999-MAIN-PROCESSING-EX
016800           END-IF.
016900           MOVE "60F " TO WK-C-FIND-TAG-ID.
017000           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
017100           IF NOT WK-C-FIND-FOUND
017200               MOVE "60M " TO WK-C-FIND-TAG-ID
017300               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
017400               IF NOT WK-C-FIND-FOUND
017500                   MOVE "CNV060E" TO VCAM53G-O-ERROR-CD
017600                   MOVE "MT940 OPENING BALANCE (60F/60M) IS MISSING."
017700                       TO VCAM53G-O-ERROR-MSG
017800                   GO TO B999-MAIN-PROCESSING-EX
017900               END-IF
018000           END-IF.
018100           MOVE "62F " TO WK-C-FIND-TAG-ID.
018200           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
018300           IF NOT WK-C-FIND-FOUND
018400               MOVE "62M " TO WK-C-FIND-TAG-ID
018500               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
018600               IF NOT WK-C-FIND-FOUND
018700                   MOVE "CNV062E" TO VCAM53G-O-ERROR-CD
018800                   MOVE "MT940 CLOSING BALANCE (62F/62M) IS MISSING."
018900                       TO VCAM53G-O-ERROR-MSG
019000                   GO TO B999-MAIN-PROCESSING-EX
019100               END-IF
019200           END-IF.
019300           PERFORM B010-BUILD-GRPHDR THRU B010-BUILD-GRPHDR-EX.
019400           PERFORM B020-BUILD-STMT-ID THRU B020-BUILD-STMT-ID-EX.
019500           PERFORM B030-BUILD-BALANCES THRU B030-BUILD-BALANCES-EX.
019600           PERFORM B040-BUILD-ENTRY THRU B040-BUILD-ENTRY-EX.
019700           PERFORM B070-CLOSE-MESSAGE THRU B070-CLOSE-MESSAGE-EX.
019800
019900       B999-MAIN-PROCESSING-EX.
020000           EXIT.
020100
020200      *----------------------------------------------------------------*
020300      * B010 - GROUP HEADER.  MSGID = TAG 20.  NO APPHDR ON CAMT.053.  *
020400      *----------------------------------------------------------------*
020500       B010-BUILD-GRPHDR.
020600           MOVE
020700           "<Document><BkToCstmrStmt><GrpHdr>" TO WK-C-EMIT-LINE.
020800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
020900           MOVE "20  " TO WK-C-FIND-TAG-ID.
021000           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
021100           STRING "  <MsgId>" WK-C-FIND-VALUE DELIMITED BY SPACE
021200                  "</MsgId>" DELIMITED BY SIZE
021300             INTO WK-C-EMIT-LINE.
021400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021500           STRING "  <CreDtTm>" VCAM53G-I-RUN-TS DELIMITED BY SIZE
021600                  "</CreDtTm>" DELIMITED BY SIZE
021700             INTO WK-C-EMIT-LINE.
021800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021900           MOVE "</GrpHdr><Stmt>" TO WK-C-EMIT-LINE.
022000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
022100
022200       B010-BUILD-GRPHDR-EX.
022300           EXIT.
022400
022500      *----------------------------------------------------------------*
022600      * B020 - STATEMENT ID/SEQUENCE FROM TAG 28C (STMT/SEQ, DEFAULT   *
022700      *        SEQ "1"), THEN THE ACCOUNT FROM TAG 25 (TEXT AFTER THE  *
022800      *        FIRST "/" WHEN PRESENT, ELSE THE WHOLE VALUE).         *
022900      *----------------------------------------------------------------*
023000       B020-BUILD-STMT-ID.
023100           MOVE "28C " TO WK-C-FIND-TAG-ID.
023200           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
023300           MOVE SPACES TO WK-C-STMT-ID WK-C-STMT-SEQ.
023400           MOVE 1 TO WK-N-TALLY1.
023500           UNSTRING WK-C-FIND-VALUE DELIMITED BY "/"
023600               INTO WK-C-STMT-ID WK-C-STMT-SEQ
023700               TALLYING IN WK-N-TALLY1.
023800           IF WK-N-TALLY1 < 2
023900               MOVE "1" TO WK-C-STMT-SEQ
024000           END-IF.
024100           STRING "  <Id>" WK-C-STMT-ID DELIMITED BY SPACE
024200                  "</Id>" DELIMITED BY SIZE
024300             INTO WK-C-EMIT-LINE.
024400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024500           STRING "  <ElctrncSeqNb>" WK-C-STMT-SEQ DELIMITED BY SPACE
024600                  "</ElctrncSeqNb>" DELIMITED BY SIZE
024700             INTO WK-C-EMIT-LINE.
024800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024900           STRING "  <CreDtTm>" VCAM53G-I-RUN-TS DELIMITED BY SIZE
025000                  "</CreDtTm>" DELIMITED BY SIZE
025100             INTO WK-C-EMIT-LINE.
025200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
025300           MOVE "25  " TO WK-C-FIND-TAG-ID.
025400           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
025500           MOVE WK-C-FIND-VALUE TO WK-C-SCR-BEFORE.
025600           MOVE SPACES TO WK-C-SCR-AFTER.
025700           MOVE 1 TO WK-N-TALLY1.
025800           UNSTRING WK-C-FIND-VALUE DELIMITED BY "/"
025900               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
026000               TALLYING IN WK-N-TALLY1.
026100           IF WK-N-TALLY1 > 1
026200               MOVE WK-C-SCR-AFTER TO WK-C-ACCT-ID
026300           ELSE
026400               MOVE WK-C-SCR-BEFORE TO WK-C-ACCT-ID
026500           END-IF.
026600           MOVE "  <Acct><Id><Othr><Id>" TO WK-C-EMIT-LINE.
026700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
026800           STRING "    " WK-C-ACCT-ID DELIMITED BY SPACE
026900             INTO WK-C-EMIT-LINE.
027000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
027100           MOVE "  </Id></Othr></Id></Acct>" TO WK-C-EMIT-LINE.
027200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
027300
027400       B020-BUILD-STMT-ID-EX.
027500           EXIT.
027600
027700      *----------------------------------------------------------------*
027800      * B030 - OPENING BALANCE FROM 60F (FALLBACK 60M), CLOSING FROM   *
027900      *        62F (FALLBACK 62M).  EACH VALUE IS 1!a6!n3!a15d -       *
028000      *        C/D MARK, DATE, CURRENCY, COMMA-DECIMAL AMOUNT.         *
028100      *----------------------------------------------------------------*
028200       B030-BUILD-BALANCES.
028300           MOVE "60F " TO WK-C-FIND-TAG-ID.
028400           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
028500           IF NOT WK-C-FIND-FOUND
028600               MOVE "60M " TO WK-C-FIND-TAG-ID
028700               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
028800           END-IF.
028900           MOVE "OPBD" TO WK-C-BAL-CODE.
029000           PERFORM B905-EMIT-BALANCE THRU B905-EMIT-BALANCE-EX.
029100           MOVE "62F " TO WK-C-FIND-TAG-ID.
029200           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
029300           IF NOT WK-C-FIND-FOUND
029400               MOVE "62M " TO WK-C-FIND-TAG-ID
029500               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
029600           END-IF.
029700           MOVE "CLBD" TO WK-C-BAL-CODE.
029800           PERFORM B905-EMIT-BALANCE THRU B905-EMIT-BALANCE-EX.
029900
030000       B030-BUILD-BALANCES-EX.
030100           EXIT.
030200
030300      *----------------------------------------------------------------*
030400      * B905 - SPLIT ONE BALANCE VALUE AND EMIT ITS <Bal> BLOCK.       *
030500      *----------------------------------------------------------------*
030600       B905-EMIT-BALANCE.
030700           MOVE WK-C-FIND-VALUE(1:1)  TO WK-C-CCY-AMT-IND.
030800           MOVE "20"                  TO WK-C-CCY-AMT-DATE(1:2).
030900           MOVE WK-C-FIND-VALUE(2:2)  TO WK-C-CCY-AMT-DATE(3:2).
031000           MOVE "-"                   TO WK-C-CCY-AMT-DATE(5:1).
031100           MOVE WK-C-FIND-VALUE(4:2)  TO WK-C-CCY-AMT-DATE(6:2).
031200           MOVE "-"                   TO WK-C-CCY-AMT-DATE(8:1).
031300           MOVE WK-C-FIND-VALUE(6:2)  TO WK-C-CCY-AMT-DATE(9:2).
031400           MOVE WK-C-FIND-VALUE(8:3)  TO WK-C-CCY-AMT-CCY.
031500           MOVE WK-C-FIND-VALUE(11:18) TO WK-C-CCY-AMT-VALUE.
031600           PERFORM B907-COMMA-TO-DOT THRU B907-COMMA-TO-DOT-EX.
031700           MOVE "  <Bal><Tp><CdOrPrtry><Cd>" TO WK-C-EMIT-LINE.
031800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
031900           STRING "    " WK-C-BAL-CODE DELIMITED BY SPACE
032000             INTO WK-C-EMIT-LINE.
032100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
032200           MOVE "  </Cd></CdOrPrtry></Tp>" TO WK-C-EMIT-LINE.
032300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
032400           STRING "  <Amt Ccy=""" DELIMITED BY SIZE
032500                  WK-C-CCY-AMT-CCY DELIMITED BY SIZE
032600                  """>" DELIMITED BY SIZE
032700                  WK-C-CCY-AMT-VALUE DELIMITED BY SPACE
032800                  "</Amt>" DELIMITED BY SIZE
032900             INTO WK-C-EMIT-LINE.
033000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
033100           IF WK-C-CCY-AMT-CREDIT
033200               MOVE "  <CdtDbtInd>CRDT</CdtDbtInd>" TO WK-C-EMIT-LINE
033300           ELSE
033400               MOVE "  <CdtDbtInd>DBIT</CdtDbtInd>" TO WK-C-EMIT-LINE
033500           END-IF.
033600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
033700           STRING "  <Dt><Dt>" WK-C-CCY-AMT-DATE DELIMITED BY SIZE
033800                  "</Dt></Dt></Bal>" DELIMITED BY SIZE
033900             INTO WK-C-EMIT-LINE.
034000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
034100
034200       B905-EMIT-BALANCE-EX.
034300           EXIT.
034400
034500      *----------------------------------------------------------------*
034600      * B907 - NORMALIZE A COMMA-DECIMAL MT AMOUNT TO A DOTTED ONE.    *
034700      *----------------------------------------------------------------*
034800       B907-COMMA-TO-DOT.
034900           MOVE 1 TO WK-N-TALLY1.
035000           MOVE SPACES TO WK-C-SCR-BEFORE WK-C-SCR-AFTER.
035100           UNSTRING WK-C-CCY-AMT-VALUE DELIMITED BY ","
035200               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
035300               TALLYING IN WK-N-TALLY1.
035400           IF WK-N-TALLY1 > 1
035500               IF WK-C-SCR-AFTER = SPACES
035600                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
035700                          ".00" DELIMITED BY SIZE
035800                     INTO WK-C-CCY-AMT-VALUE
035900               ELSE
036000                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
036100                          "." DELIMITED BY SIZE
036200                          WK-C-SCR-AFTER DELIMITED BY SPACE
036300                     INTO WK-C-CCY-AMT-VALUE
036400               END-IF
036500           END-IF.
036600
036700       B907-COMMA-TO-DOT-EX.
036800           EXIT.
036900
037000      *----------------------------------------------------------------*
037100      * B040 - OPTIONAL SINGLE ENTRY FROM TAG 61.  STATUS IS ALWAYS    *
037200      *        BOOK; VALUE DATE IS CHARACTERS 1-6, BOOKING DATE IS THE *
037300      *        NEXT 4 CHARACTERS WHEN THEY ARE NUMERIC.  REMITTANCE IS *
037400      *        FROM TAG 86 - NO AMOUNT BREAKOUT ON THE ENTRY.         *
037500      *----------------------------------------------------------------*
037600       B040-BUILD-ENTRY.
037700           MOVE "61  " TO WK-C-FIND-TAG-ID.
037800           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
037900           IF WK-C-FIND-FOUND
038000               PERFORM B906-SPLIT-TAG61 THRU B906-SPLIT-TAG61-EX
038100               MOVE "  <Ntry><Sts><Cd>BOOK</Cd></Sts>" TO WK-C-EMIT-LINE
038200               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
038300               STRING "  <ValDt><Dt>" DELIMITED BY SIZE
038400                      WK-C-TAG61-VALDATE DELIMITED BY SIZE
038500                      "</Dt></ValDt>" DELIMITED BY SIZE
038600                 INTO WK-C-EMIT-LINE
038700               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
038800               IF WK-C-TAG61-BOOKDATE NOT = SPACES
038900                   STRING "  <BookgDt><Dt>" DELIMITED BY SIZE
039000                          WK-C-TAG61-BOOKDATE DELIMITED BY SIZE
039100                          "</Dt></BookgDt>" DELIMITED BY SIZE
039200                     INTO WK-C-EMIT-LINE
039300                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
039400               END-IF
039500               MOVE "86  " TO WK-C-FIND-TAG-ID
039600               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
039700               IF WK-C-FIND-FOUND
039800                   MOVE
039900                   "  <NtryDtls><TxDtls><RmtInf><Ustrd>"
040000                       TO WK-C-EMIT-LINE
040100                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
040200                   STRING "    " WK-C-FIND-VALUE DELIMITED BY SPACE
040300                     INTO WK-C-EMIT-LINE
040400                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
040500                   MOVE
040600                   "  </Ustrd></RmtInf></TxDtls></NtryDtls>"
040700                       TO WK-C-EMIT-LINE
040800                   PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
040900               END-IF
041000               MOVE "  </Ntry>" TO WK-C-EMIT-LINE
041100               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
041200           END-IF.
041300
041400       B040-BUILD-ENTRY-EX.
041500           EXIT.
041600
041700      *----------------------------------------------------------------*
041800      * B906 - SPLIT TAG 61 INTO ITS VALUE DATE AND OPTIONAL BOOKING   *
041900      *        DATE (MMDD, SHARES THE VALUE DATE'S YEAR).             *
042000      *----------------------------------------------------------------*
042100       B906-SPLIT-TAG61.
042200           MOVE SPACES TO WK-C-TAG61-VALDATE WK-C-TAG61-BOOKDATE.
042300           MOVE "20"                        TO WK-C-TAG61-VALDATE(1:2).
042400           MOVE WK-C-FIND-VALUE(1:2)        TO WK-C-TAG61-VALDATE(3:2).
042500           MOVE "-"                         TO WK-C-TAG61-VALDATE(5:1).
042600           MOVE WK-C-FIND-VALUE(3:2)        TO WK-C-TAG61-VALDATE(6:2).
042700           MOVE "-"                         TO WK-C-TAG61-VALDATE(8:1).
042800           MOVE WK-C-FIND-VALUE(5:2)        TO WK-C-TAG61-VALDATE(9:2).
042900           IF WK-C-FIND-VALUE(7:1) NUMERIC
042910              AND WK-C-FIND-VALUE(8:1) NUMERIC
042920              AND WK-C-FIND-VALUE(9:1) NUMERIC
042930              AND WK-C-FIND-VALUE(10:1) NUMERIC
043000               MOVE "20"                    TO WK-C-TAG61-BOOKDATE(1:2)
043100               MOVE WK-C-FIND-VALUE(1:2)     TO WK-C-TAG61-BOOKDATE(3:2)
043200               MOVE "-"                     TO WK-C-TAG61-BOOKDATE(5:1)
043300               MOVE WK-C-FIND-VALUE(7:2)     TO WK-C-TAG61-BOOKDATE(6:2)
043400               MOVE "-"                     TO WK-C-TAG61-BOOKDATE(8:1)
043500               MOVE WK-C-FIND-VALUE(9:2)     TO WK-C-TAG61-BOOKDATE(9:2)
043600           END-IF.
043700
043800       B906-SPLIT-TAG61-EX.
043900           EXIT.
044000
044100      *----------------------------------------------------------------*
044200      * B070 - CLOSE THE STATEMENT DOCUMENT.                          *
044300      *----------------------------------------------------------------*
044400       B070-CLOSE-MESSAGE.
044500           MOVE "</Stmt></BkToCstmrStmt></Document>" TO WK-C-EMIT-LINE.
044600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
044700
044800       B070-CLOSE-MESSAGE-EX.
044900           EXIT.
045000
045100      *----------------------------------------------------------------*
045200      * B900 - GENERIC "FIND TAG BY ID" - FIRST OCCURRENCE ONLY.       *
045300      *----------------------------------------------------------------*
045400       B900-FIND-TAG.
045500           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
045600           MOVE 1 TO WK-N-TAG-IX.
045700
045800       B901-CHECK-ONE-TAG.
045900           IF WK-N-TAG-IX > WMT-TAG-COUNT
046000               GO TO B900-FIND-TAG-EX
046100           END-IF.
046200           IF WMT-TAG-ID(WK-N-TAG-IX) = WK-C-FIND-TAG-ID
046300               MOVE WMT-TAG-VALUE(WK-N-TAG-IX) TO WK-C-FIND-VALUE
046400               MOVE "Y" TO WK-C-FIND-FOUND-FLG
046500               GO TO B900-FIND-TAG-EX
046600           END-IF.
046700           ADD 1 TO WK-N-TAG-IX.
046800           GO TO B901-CHECK-ONE-TAG.
046900
047000       B900-FIND-TAG-EX.
047100           EXIT.
047200
047300      *----------------------------------------------------------------*
047400      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
047500      *----------------------------------------------------------------*
047600       B910-APPEND-LINE.
047700           IF WTB-LINE-CNT < 300
047800               ADD 1 TO WTB-LINE-CNT
047900               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
048000           END-IF.
048100           MOVE SPACES TO WK-C-EMIT-LINE.
048200
048300       B910-APPEND-LINE-EX.
048400           EXIT.
048500
048600      *----------------------------------------------------------------*
048700       Y900-ABNORMAL-TERMINATION.
048800      *----------------------------------------------------------------*
048900           PERFORM Z000-END-PROGRAM-ROUTINE.
049000           GOBACK.
049100
049200       Z000-END-PROGRAM-ROUTINE.
049300           CONTINUE.
049400
049500       Z999-END-PROGRAM-ROUTINE-EX.
049600           EXIT.
049700
049800      ******************************************************************
049900      ************** END OF PROGRAM SOURCE -  TRFGC053 ***************
050000      ******************************************************************

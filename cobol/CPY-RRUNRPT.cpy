000100*****************************************************************
000200* RRUNRPT - RUN CONTROL REPORT PRINT LINE - FILE RUNRPT         *
000300*           132 BYTE PRINT LINE, LINE SEQUENTIAL, NO CONTROL    *
000400*           BREAKS (SINGLE LEVEL TOTALS ONLY).                  *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*---------------------------------------------------------------*
000800* TAG    DATE       DEV     DESCRIPTION                         *
000900*------- ---------- ------- ------------------------------------*
001000* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001100*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001200*-----------------------------------------------------------------
001300    05  RRR-PRINT-LINE               PIC X(132).
001400*
001500    05  RRR-PRINT-LINE-R REDEFINES RRR-PRINT-LINE.
001600        10  RRR-LINE-CAPTION         PIC X(25).
001700        10  RRR-LINE-COLON           PIC X(01).
001800        10  FILLER                   PIC X(02).
001850        10  RRR-LINE-VALUE           PIC Z(03)9.
001900        10  RRR-LINE-REST            PIC X(100).

000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFGP009.
000500       AUTHOR.         TAN PEI RU.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   02 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD AN ISO 20022
001200      *               PACS.009.001.08 (FINANCIAL INSTITUTION CREDIT
001300      *               TRANSFER) XML MESSAGE FROM THE PARSED MT202 TAG
001400      *               TABLE.  WHEN INVOKED FOR A 202COV ON BEHALF OF
001500      *               TRFGP09E, THE INPUT COV-FLG SUPPRESSES THE
001600      *               CLOSING TAGS SO THE CALLER CAN SPLICE IN THE
001700      *               UNDERLYING-CUSTOMER BLOCK BEFORE CLOSING.
001800      *
001900      *---------------------------------------------------------------*
002000      * HISTORY OF MODIFICATION:                                      *
002100      *---------------------------------------------------------------*
002200      * TAG    DATE       DEV     DESCRIPTION                         *
002300      *------- ---------- ------- ------------------------------------*
002400      * CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002500      *                  - E-REQUEST# 58814 - INITIAL VERSION.        *
002600      *                  - BUILT AS A TRIMMED SIBLING OF TRFGP008;    *
002700      *                    NO InstdAmt/XchgRate/ChrgBr ON THIS SIDE.  *
002800      * CNVB12  30/05/2024 TMPJP6 - E-REQUEST# 58967                  *
002900      *                  - ADD COV-FLG SUPPRESSED-CLOSE SUPPORT FOR   *
003000      *                    THE NEW 202COV GENERATOR.                  *
003010      * CNVB29  02/08/2026 TMPRVD - E-REQUEST# 59220                  *
003020      *                  - SttlmMtd WAS HARDCODED TO CLRG AND THE    *
003030      *                    CLOSING TAG WAS WRONG (</SttlmInf> TWICE,  *
003040      *                    NEVER </SttlmMtd>) - NOW COMPUTED FROM A   *
003050      *                    LOOKAHEAD OF TAGS 53A/54A/56A.              *
003060      *                  - PmtId WAS MISSING THE UETR ELEMENT - ADDED *
003070      *                    TAG 121 LOOKUP, V4-UUID VALIDATION AND THE *
003080      *                    FALLBACK GENERATOR (SAME AS TRFGP008).     *
003090      * CNVB32  09/08/2026 TMPRVD - E-REQUEST# 59241                  *
003091      *                  - B021'S 53A/54A/56A LOOKAHEAD WAS RUN       *
003092      *                    BETWEEN THE TAG-20 FETCH AND THE InstrId   *
003093      *                    EMIT AND CLOBBERED WK-C-FIND-VALUE VIA     *
003094      *                    B900-FIND-TAG'S ENTRY MOVE OF SPACES - SO  *
003095      *                    InstrId WAS COMING OUT BLANK/WRONG.  TAG   *
003096      *                    20 IS NOW SAVED TO WK-C-TAG20-VALUE THE     *
003097      *                    MOMENT IT IS FETCHED, AND InstrId EMITS    *
003098      *                    FROM THAT SAVED FIELD INSTEAD.              *
003100      *---------------------------------------------------------------*
003200              EJECT
003300      **********************
003400       ENVIRONMENT DIVISION.
003500      **********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003950                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003960                         CLASS HEX-CHAR IS "0" THRU "9"
003970                                           "a" THRU "f".
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300      *    NO FILES OWNED BY THIS ROUTINE.
004400      ***************
004500       DATA DIVISION.
004600      ***************
004700       WORKING-STORAGE SECTION.
004800      *************************
004900       01  FILLER                          PIC X(24)        VALUE
005000           "** PROGRAM TRFGP009 **".
005100
005200       01  WK-C-COMMON.
005300           COPY ASCMWS.
005400
005500      *----------------------------------------------------------------*
005600      * WK-C-VPTYPSR-RECORD - CALL AREA FOR THE PARTY-PARSER (TRFVPTYP)*
005700      *----------------------------------------------------------------*
005800           COPY VPTYPSR.
005900
006000       01  WK-N-COUNTERS.
006100           05  WK-N-TAG-IX               PIC 9(03) COMP-3.
006200           05  WK-N-TALLY1               PIC 9(02) COMP-3.
006300           05  FILLER                    PIC X(01).
006400
006500       01  WK-C-FIND-WORK.
006600           05  WK-C-FIND-TAG-ID          PIC X(04).
006700           05  WK-C-FIND-VALUE           PIC X(200).
006800           05  WK-C-FIND-FOUND-FLG       PIC X(01).
006900               88  WK-C-FIND-FOUND         VALUE "Y".
007000           05  FILLER                    PIC X(01).
007005
007010      *----------------------------------------------------------------*
007015      * WK-C-TAG20-VALUE - CNVB32 - TAG 20 IS SAVED OFF HERE THE       *
007020      *        MOMENT IT IS FETCHED IN B020, SO THE InstrId EMIT       *
007025      *        LATER IN B020 DOES NOT PICK UP WHATEVER THE B021        *
007030      *        SETTLEMENT-METHOD LOOKAHEAD LEAVES IN WK-C-FIND-VALUE.   *
007040      *----------------------------------------------------------------*
007050       01  WK-C-TAG20-VALUE              PIC X(200).
007100
007200       01  WK-C-EMIT-WORK.
007300           05  WK-C-EMIT-LINE            PIC X(120).
007400           05  FILLER                    PIC X(01).
007500
007600       01  WK-C-AGENT-WORK.
007700           05  WK-C-AGENT-TAG-ID         PIC X(04).
007800           05  WK-C-AGENT-ELEM           PIC X(16).
007900           05  WK-C-AGENT-DFLT-BIC       PIC X(11).
008000           05  FILLER                    PIC X(01).
008100
008200       01  WK-C-SANITIZED-BIC            PIC X(11).
008300       01  WK-C-SANITIZED-BIC-R REDEFINES WK-C-SANITIZED-BIC.
008400           05  WK-C-SBIC-BANK            PIC X(04).
008500           05  WK-C-SBIC-CTRY            PIC X(02).
008600           05  WK-C-SBIC-LOC             PIC X(02).
008700           05  WK-C-SBIC-BRANCH          PIC X(03).
008800
008900       01  WK-C-CCY-AMT-WORK.
009000           05  WK-C-CCY-AMT-CCY          PIC X(03).
009100           05  WK-C-CCY-AMT-VALUE        PIC X(18).
009200           05  WK-C-CCY-AMT-DATE         PIC X(10).
009300           05  FILLER                    PIC X(01).
009400       01  WK-C-CCY-AMT-R REDEFINES WK-C-CCY-AMT-WORK.
009500           05  FILLER                    PIC X(03).
009600           05  WK-C-CCY-AMT-HEAD         PIC X(08).
009700           05  FILLER                    PIC X(23).
009800
009900       01  WK-C-TAG72-WORK.
010000           05  WK-C-TAG72-CODE           PIC X(04).
010100           05  WK-C-TAG72-TEXT           PIC X(210).
010200           05  FILLER                    PIC X(01).
010300       01  WK-C-TAG72-R REDEFINES WK-C-TAG72-WORK.
010400           05  WK-C-TAG72-CODE-SLASH     PIC X(01).
010500           05  WK-C-TAG72-CODE-LETTERS   PIC X(03).
010600           05  FILLER                    PIC X(211).
010700
010800       01  WK-C-SCAN-WORK.
010900           05  WK-C-SCR-BEFORE           PIC X(210).
011000           05  WK-C-SCR-AFTER            PIC X(210).
011100           05  FILLER                    PIC X(01).
011110
011120      *----------------------------------------------------------------*
011130      * WK-C-SETTLEMT-WORK - CNVB29 - CLRG/INDA LOOKAHEAD ON 53A/54A/  *
011140      *        56A, SET ONCE PER MESSAGE BEFORE GrpHdr IS EMITTED.     *
011150      *----------------------------------------------------------------*
011160       01  WK-C-SETTLEMT-WORK.
011170           05  WK-C-SETTLEMT-METHOD      PIC X(04).
011180           05  FILLER                    PIC X(01).
011190
011200      *----------------------------------------------------------------*
011205      * WK-C-UETR-WORK / WK-N-UETR-WORK - CNVB29 - PmtId UETR.  TAG    *
011210      *        121 IS LOWERCASED AND CHECKED AGAINST THE V4-UUID      *
011215      *        PATTERN; IF IT FAILS, B024 MANUFACTURES A FRESH ONE    *
011220      *        FROM THE RUN TIMESTAMP AND A CALL-SEQUENCE COUNTER     *
011225      *        RUN THROUGH A SMALL LINEAR-CONGRUENTIAL SHUFFLE - THIS *
011230      *        ROUTINE KEEPS NO FILES OPEN SO IT HAS NO OTHER SOURCE  *
011235      *        OF A VARYING SEED FROM ONE CALL TO THE NEXT.  NOTE     *
011240      *        WK-N-UETR-SEQ IS NOT RE-INITIALISED BY A000 - IT MUST  *
011245      *        SURVIVE ACROSS CALLS FOR THE SAME RUN OR EVERY MESSAGE *
011250      *        CONVERTED IN ONE BATCH WOULD GET THE SAME UETR.        *
011255      *----------------------------------------------------------------*
011260       01  WK-C-UETR-WORK.
011265           05  WK-C-UETR-VALUE           PIC X(36).
011270           05  WK-C-UETR-VALID-FLG       PIC X(01).
011275               88  WK-C-UETR-VALID         VALUE "Y".
011280               88  WK-C-UETR-INVALID       VALUE "N".
011285           05  FILLER                    PIC X(01).
011290
011295       01  WK-N-UETR-WORK.
011300           05  WK-N-UETR-IX              PIC 9(02) COMP-3.
011305           05  WK-N-UETR-SEQ             PIC 9(04) COMP-3 VALUE ZERO.
011310           05  WK-N-UETR-SEED            PIC 9(10) COMP-3.
011315           05  WK-N-UETR-NIBBLE          PIC 9(02) COMP-3.
011320           05  WK-N-UETR-HXPOS           PIC 9(02) COMP-3.
011325           05  WK-N-UETR-DIVQUOT         PIC 9(09) COMP-3.
011330           05  FILLER                    PIC X(01).
011335
011340       01  WK-C-UETR-SEED-TXT            PIC X(10).
011345       01  WK-C-UETR-SEQ-TXT             PIC 9(04).
011350
011355       01  WK-C-HEX-DIGITS               PIC X(16)
011360           VALUE "0123456789abcdef".
011365
011370      ****************
011380       LINKAGE SECTION.
011385      ****************
011600           COPY VPC009G.
011700       EJECT
011800      ***********************************************
011900       PROCEDURE DIVISION USING WK-C-VPC009G-RECORD.
012000      ***********************************************
012100       MAIN-MODULE.
012200           PERFORM A000-START-PROGRAM-ROUTINE
012300              THRU A999-START-PROGRAM-ROUTINE-EX.
012400           PERFORM B000-MAIN-PROCESSING
012500              THRU B999-MAIN-PROCESSING-EX.
012600           PERFORM Z000-END-PROGRAM-ROUTINE
012700              THRU Z999-END-PROGRAM-ROUTINE-EX.
012800           GOBACK.
012900
013000      *----------------------------------------------------------------*
013100       A000-START-PROGRAM-ROUTINE.
013200      *----------------------------------------------------------------*
013300           MOVE ZERO TO WTB-LINE-CNT.
013400           MOVE SPACES TO WTB-LINES VPC009G-O-ERROR-CD
013500                          VPC009G-O-ERROR-MSG.
013600
013700       A999-START-PROGRAM-ROUTINE-EX.
013800           EXIT.
013900
014000      *----------------------------------------------------------------*
014100       B000-MAIN-PROCESSING.
014200      *----------------------------------------------------------------*
014300           PERFORM B010-BUILD-APPHDR
014400              THRU B010-BUILD-APPHDR-EX.
014500           PERFORM B020-BUILD-GRPHDR
014600              THRU B020-BUILD-GRPHDR-EX.
014700           PERFORM B025-BUILD-AMOUNT
014800              THRU B025-BUILD-AMOUNT-EX.
014900           PERFORM B026-BUILD-TAG72
015000              THRU B026-BUILD-TAG72-EX.
015100           PERFORM B030-BUILD-AGENTS
015200              THRU B030-BUILD-AGENTS-EX.
015300           PERFORM B040-BUILD-PARTIES
015400              THRU B040-BUILD-PARTIES-EX.
015500           MOVE "70  " TO WK-C-FIND-TAG-ID.
015600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
015700           IF WK-C-FIND-FOUND
015800               STRING "  <RmtInf><Ustrd>" DELIMITED BY SIZE
015900                      WK-C-FIND-VALUE DELIMITED BY SPACE
016000                      "</Ustrd></RmtInf>" DELIMITED BY SIZE
016100                 INTO WK-C-EMIT-LINE
016200               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
016300           END-IF.
016400           PERFORM B070-CLOSE-MESSAGE
016500              THRU B070-CLOSE-MESSAGE-EX.
016600
016700       B999-MAIN-PROCESSING-EX.
016800           EXIT.
016900
017000      *----------------------------------------------------------------*
017100      * B010 - APPHDR.  FR = SENDER (FALLBACK 52A).  TO = RECEIVER     *
017200      *        (FALLBACK 58A, NOT 57A - THE 009 AGENT-PAIR RULE).      *
017300      *----------------------------------------------------------------*
017400       B010-BUILD-APPHDR.
017500           MOVE "<AppHdr>" TO WK-C-EMIT-LINE.
017600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
017700           MOVE WMT-SENDER TO WK-C-SANITIZED-BIC.
017800           IF WK-C-SANITIZED-BIC = SPACES
017900               MOVE "52A " TO WK-C-FIND-TAG-ID
018000               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
018100               IF WK-C-FIND-FOUND
018200                   MOVE WK-C-FIND-VALUE(1:11) TO WK-C-SANITIZED-BIC
018300               ELSE
018400                   MOVE "UNDEFINED" TO WK-C-SANITIZED-BIC
018500               END-IF
018600           END-IF.
018700           STRING "  <Fr><FIId><FinInstnId><BICFI>"
018800                  WK-C-SANITIZED-BIC DELIMITED BY SPACE
018900                  "</BICFI></FinInstnId></FIId></Fr>"
019000                  DELIMITED BY SIZE
019100             INTO WK-C-EMIT-LINE.
019200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
019300           MOVE WMT-RECEIVER TO WK-C-SANITIZED-BIC.
019400           IF WK-C-SANITIZED-BIC = SPACES
019500               MOVE "58A " TO WK-C-FIND-TAG-ID
019600               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
019700               IF WK-C-FIND-FOUND
019800                   MOVE WK-C-FIND-VALUE(1:11) TO WK-C-SANITIZED-BIC
019900               END-IF
020000           END-IF.
020100           STRING "  <To><FIId><FinInstnId><BICFI>"
020200                  WK-C-SANITIZED-BIC DELIMITED BY SPACE
020300                  "</BICFI></FinInstnId></FIId></To>"
020400                  DELIMITED BY SIZE
020500             INTO WK-C-EMIT-LINE.
020600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
020700           MOVE "20  " TO WK-C-FIND-TAG-ID.
020800           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
020900           STRING "  <BizMsgIdr>" WK-C-FIND-VALUE DELIMITED BY SPACE
021000                  "</BizMsgIdr>" DELIMITED BY SIZE
021100             INTO WK-C-EMIT-LINE.
021200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021300           MOVE "  <MsgDefIdr>pacs.009.001.08</MsgDefIdr>"
021400               TO WK-C-EMIT-LINE.
021500           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021600           STRING "  <CreDt>" VPC009G-I-RUN-TS DELIMITED BY SIZE
021700                  "</CreDt>" DELIMITED BY SIZE
021800             INTO WK-C-EMIT-LINE.
021900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
022000           MOVE "</AppHdr>" TO WK-C-EMIT-LINE.
022100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
022200
022300       B010-BUILD-APPHDR-EX.
022400           EXIT.
022500
022600      *----------------------------------------------------------------*
022700      * B020 - GRPHDR/PMTID/PMTTPINF.  ROOT IS FICdtTrf, NOT           *
022800      *        FIToFICstmrCdtTrf.  PMTTPINF IS ALWAYS A PLAIN NORM.    *
022900      *        ENDTOENDID COMES FROM TAG 21, NOT TAG 20.              *
023000      *----------------------------------------------------------------*
023100       B020-BUILD-GRPHDR.
023200           MOVE "<Document><FICdtTrf><GrpHdr>" TO WK-C-EMIT-LINE.
023300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
023400           MOVE "20  " TO WK-C-FIND-TAG-ID.
023500           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
023550           MOVE WK-C-FIND-VALUE TO WK-C-TAG20-VALUE.
023600           STRING "  <MsgId>" WK-C-FIND-VALUE DELIMITED BY SPACE
023700                  "</MsgId>" DELIMITED BY SIZE
023800             INTO WK-C-EMIT-LINE.
023900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024000           STRING "  <CreDtTm>" VPC009G-I-RUN-TS DELIMITED BY SIZE
024100                  "</CreDtTm>" DELIMITED BY SIZE
024200             INTO WK-C-EMIT-LINE.
024300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024400           MOVE "  <NbOfTxs>1</NbOfTxs>" TO WK-C-EMIT-LINE.
024500           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024510           PERFORM B021-CHECK-SETTLEMENT-METHOD
024520              THRU B021-CHECK-SETTLEMENT-METHOD-EX.
024530           STRING "  <SttlmInf><SttlmMtd>" DELIMITED BY SIZE
024540                  WK-C-SETTLEMT-METHOD DELIMITED BY SIZE
024550                  "</SttlmMtd></SttlmInf>" DELIMITED BY SIZE
024560             INTO WK-C-EMIT-LINE.
024800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
024900           MOVE "</GrpHdr><CdtTrfTxInf><PmtId>" TO WK-C-EMIT-LINE.
025000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
025100           STRING "  <InstrId>" WK-C-TAG20-VALUE DELIMITED BY SPACE
025200                  "</InstrId>" DELIMITED BY SIZE
025300             INTO WK-C-EMIT-LINE.
025400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
025500           MOVE "21  " TO WK-C-FIND-TAG-ID.
025600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
025700           IF NOT WK-C-FIND-FOUND
025800               MOVE "20  " TO WK-C-FIND-TAG-ID
025900               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
026000           END-IF.
026100           STRING "  <EndToEndId>" WK-C-FIND-VALUE DELIMITED BY SPACE
026200                  "</EndToEndId>" DELIMITED BY SIZE
026300             INTO WK-C-EMIT-LINE.
026400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
026500           MOVE "108 " TO WK-C-FIND-TAG-ID.
026600           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
026700           IF WK-C-FIND-FOUND
026800               STRING "  <TxId>" WK-C-FIND-VALUE DELIMITED BY SPACE
026900                      "</TxId>" DELIMITED BY SIZE
027000                 INTO WK-C-EMIT-LINE
027100               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
027200           END-IF.
027210           PERFORM B022-BUILD-UETR THRU B022-BUILD-UETR-EX.
027300           MOVE "</PmtId><PmtTpInf><InstrPrty>NORM</InstrPrty>"
027400               TO WK-C-EMIT-LINE.
027500           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
027600           MOVE "</PmtTpInf>" TO WK-C-EMIT-LINE.
027700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
027800
027900       B020-BUILD-GRPHDR-EX.
028000           EXIT.
028100
028110      *----------------------------------------------------------------*
028115      * B021 - CNVB29 - SETTLEMENT METHOD IS CLRG WHEN ANY OF 53A/54A/ *
028120      *        56A IS PRESENT ON THE UNDERLYING MT, ELSE INDA.  THIS   *
028125      *        IS A LOOKAHEAD ONLY - IT DOES NOT CONSUME THE TAGS THAT *
028130      *        B030-BUILD-AGENTS WILL GO ON TO EMIT AS INTERMEDIARIES. *
028135      *----------------------------------------------------------------*
028140       B021-CHECK-SETTLEMENT-METHOD.
028145           MOVE "INDA" TO WK-C-SETTLEMT-METHOD.
028150           MOVE "53A " TO WK-C-FIND-TAG-ID.
028155           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
028160           IF WK-C-FIND-FOUND
028165               MOVE "CLRG" TO WK-C-SETTLEMT-METHOD
028170           END-IF.
028175           MOVE "54A " TO WK-C-FIND-TAG-ID.
028180           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
028185           IF WK-C-FIND-FOUND
028190               MOVE "CLRG" TO WK-C-SETTLEMT-METHOD
028195           END-IF.
028200           MOVE "56A " TO WK-C-FIND-TAG-ID.
028205           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
028210           IF WK-C-FIND-FOUND
028215               MOVE "CLRG" TO WK-C-SETTLEMT-METHOD
028220           END-IF.

028225       B021-CHECK-SETTLEMENT-METHOD-EX.
028230           EXIT.

028235      *----------------------------------------------------------------*
028240      * B022 - CNVB29 - PMTID UETR.  TAG 121 IS TAKEN, LOWERCASED AND  *
028245      *        CHECKED FOR THE 8-4-4-4-12 V4-UUID PATTERN; IF ABSENT   *
028250      *        OR INVALID, B024 MANUFACTURES A FRESH ONE.              *
028255      *----------------------------------------------------------------*
028260       B022-BUILD-UETR.
028265           MOVE "121 " TO WK-C-FIND-TAG-ID.
028270           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
028275           MOVE SPACES TO WK-C-UETR-VALUE.
028280           MOVE "N" TO WK-C-UETR-VALID-FLG.
028285           IF WK-C-FIND-FOUND
028290               MOVE WK-C-FIND-VALUE(1:36) TO WK-C-UETR-VALUE
028295               INSPECT WK-C-UETR-VALUE CONVERTING
028300                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
028305                   "abcdefghijklmnopqrstuvwxyz"
028310               PERFORM B023-VALIDATE-UETR THRU B023-VALIDATE-UETR-EX
028315           END-IF.
028320           IF WK-C-UETR-INVALID
028325               PERFORM B024-GENERATE-UETR THRU B024-GENERATE-UETR-EX
028330           END-IF.
028335           STRING "  <UETR>" DELIMITED BY SIZE
028340                  WK-C-UETR-VALUE DELIMITED BY SIZE
028345                  "</UETR>" DELIMITED BY SIZE
028350             INTO WK-C-EMIT-LINE.
028355           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.

028360       B022-BUILD-UETR-EX.
028365           EXIT.

028370      *----------------------------------------------------------------*
028375      * B023 - VALIDATE THE DASH POSITIONS, THE VERSION NIBBLE (15),   *
028380      *        THE VARIANT NIBBLE (20) AND THAT EVERY OTHER CHARACTER  *
028385      *        IS A HEX DIGIT.  B0231 WALKS THE 36 POSITIONS BY GO TO. *
028390      *----------------------------------------------------------------*
028395       B023-VALIDATE-UETR.
028400           MOVE "Y" TO WK-C-UETR-VALID-FLG.
028405           IF WK-C-UETR-VALUE(9:1)  NOT = "-"
028410              OR WK-C-UETR-VALUE(14:1) NOT = "-"
028415              OR WK-C-UETR-VALUE(19:1) NOT = "-"
028420              OR WK-C-UETR-VALUE(24:1) NOT = "-"
028425              OR WK-C-UETR-VALUE(15:1) NOT = "4"
028430               MOVE "N" TO WK-C-UETR-VALID-FLG
028435           END-IF.
028440           IF WK-C-UETR-VALID
028445               IF WK-C-UETR-VALUE(20:1) NOT = "8"
028450                  AND WK-C-UETR-VALUE(20:1) NOT = "9"
028455                  AND WK-C-UETR-VALUE(20:1) NOT = "a"
028460                  AND WK-C-UETR-VALUE(20:1) NOT = "b"
028465                   MOVE "N" TO WK-C-UETR-VALID-FLG
028470               END-IF
028475           END-IF.
028480           IF WK-C-UETR-INVALID
028485               GO TO B023-VALIDATE-UETR-EX
028490           END-IF.
028495           MOVE 1 TO WK-N-UETR-IX.
028500           GO TO B0231-CHECK-ONE-UETR-CHAR.

028505       B0231-CHECK-ONE-UETR-CHAR.
028510           IF WK-N-UETR-IX > 36
028515               GO TO B023-VALIDATE-UETR-EX
028520           END-IF.
028525           IF WK-N-UETR-IX = 9  OR WK-N-UETR-IX = 14
028530              OR WK-N-UETR-IX = 19 OR WK-N-UETR-IX = 24
028535               ADD 1 TO WK-N-UETR-IX
028540               GO TO B0231-CHECK-ONE-UETR-CHAR
028545           END-IF.
028550           IF WK-C-UETR-VALUE(WK-N-UETR-IX:1) NOT HEX-CHAR
028555               MOVE "N" TO WK-C-UETR-VALID-FLG
028560               GO TO B023-VALIDATE-UETR-EX
028565           END-IF.
028570           ADD 1 TO WK-N-UETR-IX.
028575           GO TO B0231-CHECK-ONE-UETR-CHAR.

028580       B023-VALIDATE-UETR-EX.
028585           EXIT.

028590      *----------------------------------------------------------------*
028595      * B024 - FALLBACK UETR.  SEED = RUN-TIMESTAMP HH/MN/SS DIGITS    *
028600      *        PLUS A 4-DIGIT CALL COUNTER, THEN RUN THROUGH 32       *
028605      *        ROUNDS OF SEED = SEED*31+17 TO PICK OFF ONE HEX NIBBLE  *
028610      *        PER ROUND.  NOT CRYPTOGRAPHIC - JUST ENOUGH SPREAD SO   *
028615      *        TWO MESSAGES IN THE SAME RUN DO NOT COLLIDE.            *
028620      *----------------------------------------------------------------*
028625       B024-GENERATE-UETR.
028630           ADD 1 TO WK-N-UETR-SEQ.
028635           MOVE WK-N-UETR-SEQ TO WK-C-UETR-SEQ-TXT.
028640           STRING VPC009G-I-RUN-TS(12:2) DELIMITED BY SIZE
028645                  VPC009G-I-RUN-TS(15:2) DELIMITED BY SIZE
028650                  VPC009G-I-RUN-TS(18:2) DELIMITED BY SIZE
028655                  WK-C-UETR-SEQ-TXT      DELIMITED BY SIZE
028660             INTO WK-C-UETR-SEED-TXT.
028665           MOVE WK-C-UETR-SEED-TXT TO WK-N-UETR-SEED.
028670           MOVE "00000000-0000-4000-8000-000000000000"
028675               TO WK-C-UETR-VALUE.
028680           MOVE 1 TO WK-N-UETR-IX.
028685           GO TO B0241-FILL-ONE-UETR-CHAR.

028690       B0241-FILL-ONE-UETR-CHAR.
028695           IF WK-N-UETR-IX > 36
028700               GO TO B024-GENERATE-UETR-EX
028705           END-IF.
028710           IF WK-N-UETR-IX = 9  OR WK-N-UETR-IX = 14
028715              OR WK-N-UETR-IX = 19 OR WK-N-UETR-IX = 24
028720              OR WK-N-UETR-IX = 15 OR WK-N-UETR-IX = 20
028725               ADD 1 TO WK-N-UETR-IX
028730               GO TO B0241-FILL-ONE-UETR-CHAR
028735           END-IF.
028740           COMPUTE WK-N-UETR-SEED = WK-N-UETR-SEED * 31 + 17.
028745           DIVIDE WK-N-UETR-SEED BY 16
028750               GIVING WK-N-UETR-DIVQUOT
028755               REMAINDER WK-N-UETR-NIBBLE.
028760           COMPUTE WK-N-UETR-HXPOS = WK-N-UETR-NIBBLE + 1.
028765           MOVE WK-C-HEX-DIGITS(WK-N-UETR-HXPOS:1)
028770               TO WK-C-UETR-VALUE(WK-N-UETR-IX:1).
028775           ADD 1 TO WK-N-UETR-IX.
028780           GO TO B0241-FILL-ONE-UETR-CHAR.

028785       B024-GENERATE-UETR-EX.
028790           EXIT.

028795      *----------------------------------------------------------------*
028800      * B025 - AMOUNT FROM 32A ONLY.  NO INSTDAMT/XCHGRATE/CHRGBR ON   *
028810      *        THIS SIDE OF THE CONVERSION PER THE 009 MAPPING RULE.   *
028820      *----------------------------------------------------------------*
028830       B025-BUILD-AMOUNT.
028840           MOVE "32A " TO WK-C-FIND-TAG-ID.
028850           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
028860           MOVE "XXX" TO WK-C-CCY-AMT-CCY.
029000           MOVE "0.00" TO WK-C-CCY-AMT-VALUE.
029100           MOVE SPACES TO WK-C-CCY-AMT-DATE.
029200           IF WK-C-FIND-FOUND
029300              AND WK-C-FIND-VALUE NOT = SPACES
029400               PERFORM B905-SPLIT-32A THRU B905-SPLIT-32A-EX
029500           END-IF.
029600           STRING "  <IntrBkSttlmAmt Ccy=""" DELIMITED BY SIZE
029700                  WK-C-CCY-AMT-CCY DELIMITED BY SIZE
029800                  """>" DELIMITED BY SIZE
029900                  WK-C-CCY-AMT-VALUE DELIMITED BY SPACE
030000                  "</IntrBkSttlmAmt>" DELIMITED BY SIZE
030100             INTO WK-C-EMIT-LINE.
030200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
030300           IF WK-C-CCY-AMT-DATE NOT = SPACES
030400               STRING "  <IntrBkSttlmDt>" DELIMITED BY SIZE
030500                      WK-C-CCY-AMT-DATE DELIMITED BY SIZE
030600                      "</IntrBkSttlmDt>" DELIMITED BY SIZE
030700                 INTO WK-C-EMIT-LINE
030800               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
030900           END-IF.
031000
031100       B025-BUILD-AMOUNT-EX.
031200           EXIT.
031300
031400      *----------------------------------------------------------------*
031500      * B905 - SPLIT A 32A VALUE (YYMMDDCCYNNNNN,NN) INTO DATE/CCY/AMT.*
031600      *----------------------------------------------------------------*
031700       B905-SPLIT-32A.
031800           MOVE "20"                       TO WK-C-CCY-AMT-DATE(1:2).
031900           MOVE WK-C-FIND-VALUE(1:2)        TO WK-C-CCY-AMT-DATE(3:2).
032000           MOVE "-"                         TO WK-C-CCY-AMT-DATE(5:1).
032100           MOVE WK-C-FIND-VALUE(3:2)        TO WK-C-CCY-AMT-DATE(6:2).
032200           MOVE "-"                         TO WK-C-CCY-AMT-DATE(8:1).
032300           MOVE WK-C-FIND-VALUE(5:2)        TO WK-C-CCY-AMT-DATE(9:2).
032400           MOVE WK-C-FIND-VALUE(7:3)        TO WK-C-CCY-AMT-CCY.
032500           MOVE WK-C-FIND-VALUE(10:18)       TO WK-C-CCY-AMT-VALUE.
032600           PERFORM B907-COMMA-TO-DOT THRU B907-COMMA-TO-DOT-EX.
032700
032800       B905-SPLIT-32A-EX.
032900           EXIT.
033000
033100      *----------------------------------------------------------------*
033200      * B907 - NORMALIZE A COMMA-DECIMAL MT AMOUNT TO A DOTTED ONE.    *
033300      *----------------------------------------------------------------*
033400       B907-COMMA-TO-DOT.
033500           MOVE 1 TO WK-N-TALLY1.
033600           UNSTRING WK-C-CCY-AMT-VALUE DELIMITED BY ","
033700               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
033800               TALLYING IN WK-N-TALLY1.
033900           IF WK-N-TALLY1 > 1
034000               IF WK-C-SCR-AFTER = SPACES
034100                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
034200                          ".00" DELIMITED BY SIZE
034300                     INTO WK-C-CCY-AMT-VALUE
034400               ELSE
034500                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
034600                          "." DELIMITED BY SIZE
034700                          WK-C-SCR-AFTER DELIMITED BY SPACE
034800                     INTO WK-C-CCY-AMT-VALUE
034900               END-IF
035000           END-IF.
035100
035200       B907-COMMA-TO-DOT-EX.
035300           EXIT.
035400
035500      *----------------------------------------------------------------*
035600      * B026 - TAG 72 INSTRUCTIONS.  ON THE 009 SIDE THESE COME BEFORE *
035700      *        THE AGENT BLOCKS, NOT AFTER AS ON THE 008 SIDE.        *
035800      *----------------------------------------------------------------*
035900       B026-BUILD-TAG72.
036000           MOVE "72  " TO WK-C-FIND-TAG-ID.
036100           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
036200           IF WK-C-FIND-FOUND
036300               MOVE WK-C-FIND-VALUE(1:200) TO WK-C-TAG72-TEXT(1:200)
036400               PERFORM B970-EMIT-TAG72-GROUPS
036500                  THRU B970-EMIT-TAG72-GROUPS-EX
036600           END-IF.
036700
036800       B026-BUILD-TAG72-EX.
036900           EXIT.
037000
037100      *----------------------------------------------------------------*
037200      * B970 - TAG 72 CONTENT IS A RUN OF SEMICOLON-JOINED LINES.      *
037300      *        A LINE STARTING WITH A SINGLE "/" OPENS A NEW GROUP;    *
037400      *        "//" AND PLAIN LINES CONTINUE THE OPEN GROUP, JOINED    *
037500      *        WITH A SPACE.  EACH GROUP BECOMES ONE InstrForNxtAgt.   *
037600      *----------------------------------------------------------------*
037700       B970-EMIT-TAG72-GROUPS.
037800           MOVE SPACES TO WK-C-TAG72-CODE.
037900           MOVE 1 TO WK-N-TALLY1.
038000
038100       B971-SPLIT-ONE-TAG72-LINE.
038200           UNSTRING WK-C-TAG72-TEXT DELIMITED BY ";"
038300               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
038400               TALLYING IN WK-N-TALLY1.
038500           IF WK-C-SCR-BEFORE(1:1) = "/"
038600              AND WK-C-SCR-BEFORE(2:1) NOT = "/"
038700               IF WK-C-TAG72-CODE NOT = SPACES
038800                   PERFORM B972-CLOSE-TAG72-GROUP
038900                      THRU B972-CLOSE-TAG72-GROUP-EX
039000               END-IF
039100               MOVE WK-C-SCR-BEFORE TO WK-C-TAG72-CODE
039200           ELSE
039300               IF WK-C-TAG72-CODE NOT = SPACES
039400                   STRING WK-C-TAG72-CODE DELIMITED BY SPACE
039500                          " " DELIMITED BY SIZE
039600                          WK-C-SCR-BEFORE DELIMITED BY SPACE
039700                     INTO WK-C-TAG72-CODE
039800               END-IF
039900           END-IF.
040000           IF WK-N-TALLY1 > 1
040100               MOVE WK-C-SCR-AFTER TO WK-C-TAG72-TEXT(1:210)
040200               GO TO B971-SPLIT-ONE-TAG72-LINE
040300           END-IF.
040400           IF WK-C-TAG72-CODE NOT = SPACES
040500               PERFORM B972-CLOSE-TAG72-GROUP
040600                  THRU B972-CLOSE-TAG72-GROUP-EX
040700           END-IF.
040800
040900       B970-EMIT-TAG72-GROUPS-EX.
041000           EXIT.
041100
041200       B972-CLOSE-TAG72-GROUP.
041300           STRING "  <InstrForNxtAgt><InstrInf>" DELIMITED BY SIZE
041400                  WK-C-TAG72-CODE DELIMITED BY SPACE
041500                  "</InstrInf></InstrForNxtAgt>" DELIMITED BY SIZE
041600             INTO WK-C-EMIT-LINE.
041700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
041800           MOVE SPACES TO WK-C-TAG72-CODE.
041900
042000       B972-CLOSE-TAG72-GROUP-EX.
042100           EXIT.
042200
042300      *----------------------------------------------------------------*
042400      * B030 - INSTGAGT/INSTDAGT ARE ALWAYS THE SENDER/RECEIVER BICS   *
042500      *        ON THIS SIDE - NO TAG-57 OVERRIDE.  INTERMEDIARIES COME *
042600      *        FROM 56 (AGT1) AND 54 (AGT2, OR AGT1 IF 56 ABSENT).     *
042700      *----------------------------------------------------------------*
042800       B030-BUILD-AGENTS.
042900           MOVE WMT-SENDER      TO WK-C-AGENT-DFLT-BIC.
043000           MOVE SPACES          TO WK-C-AGENT-TAG-ID.
043100           MOVE "InstgAgt"      TO WK-C-AGENT-ELEM.
043200           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
043300           MOVE WMT-RECEIVER    TO WK-C-AGENT-DFLT-BIC.
043400           MOVE "InstdAgt"      TO WK-C-AGENT-ELEM.
043500           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
043600           MOVE "56A " TO WK-C-FIND-TAG-ID.
043700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
043800           IF WK-C-FIND-FOUND
043900               MOVE "56A "       TO WK-C-AGENT-TAG-ID
044000               MOVE SPACES       TO WK-C-AGENT-DFLT-BIC
044100               MOVE "IntrmyAgt1" TO WK-C-AGENT-ELEM
044200               PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
044300               MOVE "54A " TO WK-C-FIND-TAG-ID
044400               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
044500               IF WK-C-FIND-FOUND
044600                   MOVE "54A "       TO WK-C-AGENT-TAG-ID
044700                   MOVE "IntrmyAgt2" TO WK-C-AGENT-ELEM
044800                   PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
044900               END-IF
045000           ELSE
045100               MOVE "54A " TO WK-C-FIND-TAG-ID
045200               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
045300               IF WK-C-FIND-FOUND
045400                   MOVE "54A "       TO WK-C-AGENT-TAG-ID
045500                   MOVE "IntrmyAgt1" TO WK-C-AGENT-ELEM
045600                   PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
045700               END-IF
045800           END-IF.
045900
046000       B030-BUILD-AGENTS-EX.
046100           EXIT.
046200
046300      *----------------------------------------------------------------*
046400      * B940 - EMIT ONE AGENT BLOCK.  IF A TAG ID WAS GIVEN, ITS VALUE *
046500      *        IS RUN THROUGH THE PARTY-PARSER; A BARE BIC WINS OVER   *
046600      *        A NAME/ADDRESS.  NO TAG ID MEANS "USE THE DEFAULT BIC". *
046700      *----------------------------------------------------------------*
046800       B940-EMIT-AGENT.
046900           INITIALIZE VPTYPSR-I-CONTENT VPTYPSR-O-PARTY.
047000           IF WK-C-AGENT-TAG-ID NOT = SPACES
047100               MOVE WK-C-AGENT-TAG-ID TO WK-C-FIND-TAG-ID
047200               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
047300               MOVE WK-C-FIND-VALUE(1:200) TO VPTYPSR-I-CONTENT
047400               CALL "TRFVPTYP" USING WK-C-VPTYPSR-RECORD
047500           END-IF.
047600           STRING "  <" WK-C-AGENT-ELEM DELIMITED BY SPACE
047700                  "><FinInstnId>" DELIMITED BY SIZE
047800             INTO WK-C-EMIT-LINE.
047900           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
048000           IF WPP-BIC NOT = SPACES
048100               STRING "    <BICFI>" WPP-BIC DELIMITED BY SPACE
048200                      "</BICFI>" DELIMITED BY SIZE
048300                 INTO WK-C-EMIT-LINE
048400               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
048500           ELSE
048600               STRING "    <BICFI>" WK-C-AGENT-DFLT-BIC
048700                      DELIMITED BY SPACE
048800                      "</BICFI>" DELIMITED BY SIZE
048900                 INTO WK-C-EMIT-LINE
049000               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
049100           END-IF.
049200           STRING "  </FinInstnId></" WK-C-AGENT-ELEM
049300                  DELIMITED BY SPACE
049400                  ">" DELIMITED BY SIZE
049500             INTO WK-C-EMIT-LINE.
049600           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
049700
049800       B940-EMIT-AGENT-EX.
049900           EXIT.
050000
050100      *----------------------------------------------------------------*
050200      * B040 - DBTR = TAG 52 AGENT (DEFAULT SENDER).  DBTRAGT = TAG 53 *
050300      *        IF PRESENT.  CDTRAGT = TAG 57 IF PRESENT.  CDTR = TAG   *
050400      *        58 AGENT (DEFAULT RECEIVER).  ALL FOUR ARE AGENT-STYLE  *
050500      *        BLOCKS ON THE 009 SIDE - NO CUSTOMER PARTY EMISSION.   *
050600      *----------------------------------------------------------------*
050700       B040-BUILD-PARTIES.
050800           MOVE WMT-SENDER     TO WK-C-AGENT-DFLT-BIC.
050900           MOVE "52A "         TO WK-C-AGENT-TAG-ID.
051000           MOVE "Dbtr"         TO WK-C-AGENT-ELEM.
051100           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
051200           IF NOT WK-C-FIND-FOUND
051300               MOVE SPACES TO WK-C-AGENT-TAG-ID
051400           END-IF.
051500           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
051600           MOVE "53A " TO WK-C-FIND-TAG-ID.
051700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
051800           IF WK-C-FIND-FOUND
051900               MOVE "53A "  TO WK-C-AGENT-TAG-ID
052000               MOVE SPACES  TO WK-C-AGENT-DFLT-BIC
052100               MOVE "DbtrAgt" TO WK-C-AGENT-ELEM
052200               PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
052300           END-IF.
052400           MOVE "57A " TO WK-C-FIND-TAG-ID.
052500           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
052600           IF WK-C-FIND-FOUND
052700               MOVE "57A "  TO WK-C-AGENT-TAG-ID
052800               MOVE SPACES  TO WK-C-AGENT-DFLT-BIC
052900               MOVE "CdtrAgt" TO WK-C-AGENT-ELEM
053000               PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX
053100           END-IF.
053200           MOVE WMT-RECEIVER   TO WK-C-AGENT-DFLT-BIC.
053300           MOVE "58A "         TO WK-C-AGENT-TAG-ID.
053400           MOVE "Cdtr"         TO WK-C-AGENT-ELEM.
053500           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
053600           IF NOT WK-C-FIND-FOUND
053700               MOVE SPACES TO WK-C-AGENT-TAG-ID
053800           END-IF.
053900           PERFORM B940-EMIT-AGENT THRU B940-EMIT-AGENT-EX.
054000
054100       B040-BUILD-PARTIES-EX.
054200           EXIT.
054300
054400      *----------------------------------------------------------------*
054500      * B070 - CLOSE THE MESSAGE.  WHEN COV-FLG IS SET THE CLOSING     *
054600      *        TAGS ARE LEFT OFF SO TRFGP09E CAN SPLICE IN THE         *
054700      *        UNDERLYING-CUSTOMER BLOCK BEFORE IT CLOSES THEM ITSELF. *
054800      *----------------------------------------------------------------*
054900       B070-CLOSE-MESSAGE.
055000           IF VPC009G-I-COV-FLG NOT = "Y"
055100               MOVE "</CdtTrfTxInf></FICdtTrf></Document>"
055200                   TO WK-C-EMIT-LINE
055300               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
055400           END-IF.
055500
055600       B070-CLOSE-MESSAGE-EX.
055700           EXIT.
055800
055900      *----------------------------------------------------------------*
056000      * B900 - GENERIC "FIND TAG BY ID" - FIRST OCCURRENCE ONLY.       *
056100      *----------------------------------------------------------------*
056200       B900-FIND-TAG.
056300           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
056400           MOVE 1 TO WK-N-TAG-IX.
056500
056600       B901-CHECK-ONE-TAG.
056700           IF WK-N-TAG-IX > WMT-TAG-COUNT
056800               GO TO B900-FIND-TAG-EX
056900           END-IF.
057000           IF WMT-TAG-ID(WK-N-TAG-IX) = WK-C-FIND-TAG-ID
057100               MOVE WMT-TAG-VALUE(WK-N-TAG-IX) TO WK-C-FIND-VALUE
057200               MOVE "Y" TO WK-C-FIND-FOUND-FLG
057300               GO TO B900-FIND-TAG-EX
057400           END-IF.
057500           ADD 1 TO WK-N-TAG-IX.
057600           GO TO B901-CHECK-ONE-TAG.
057700
057800       B900-FIND-TAG-EX.
057900           EXIT.
058000
058100      *----------------------------------------------------------------*
058200      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
058300      *----------------------------------------------------------------*
058400       B910-APPEND-LINE.
058500           IF WTB-LINE-CNT < 300
058600               ADD 1 TO WTB-LINE-CNT
058700               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
058800           END-IF.
058900           MOVE SPACES TO WK-C-EMIT-LINE.
059000
059100       B910-APPEND-LINE-EX.
059200           EXIT.
059300
059400      *----------------------------------------------------------------*
059500       Y900-ABNORMAL-TERMINATION.
059600      *----------------------------------------------------------------*
059700           PERFORM Z000-END-PROGRAM-ROUTINE.
059800           GOBACK.
059900
060000       Z000-END-PROGRAM-ROUTINE.
060100           CONTINUE.
060200
060300       Z999-END-PROGRAM-ROUTINE-EX.
060400           EXIT.
060500
060600      ******************************************************************
060700      ************** END OF PROGRAM SOURCE -  TRFGP009 ***************
060800      ******************************************************************

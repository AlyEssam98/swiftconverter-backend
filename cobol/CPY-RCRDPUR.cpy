000100*****************************************************************
000200* RCRDPUR - CREDIT PURCHASE LEDGER MASTER - FILE CREDPURCH      *
000300*           ONE RECORD PER PURCHASED CREDIT BLOCK, PER USER,    *
000400*           SORTED BY EXPIRY DATE.  REWRITTEN EACH RUN WITH     *
000500*           UPDATED REMAINING AMOUNTS AND EXPIRED FLAGS.        *
000600*           RECAST FROM THE OLD TFSSPTL STP-PAYLOAD COPYBOOK.   *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*---------------------------------------------------------------*
001000* TAG    DATE       DEV     DESCRIPTION                         *
001100*------- ---------- ------- ------------------------------------*
001200* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001300*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001400* CNVB09  21/11/2024 TMPFYM - E-REQUEST# 59244                  *
001500*                    - ADD CP-EXPIRED-FLG, PREVIOUSLY INFERRED  *
001600*                      FROM CP-CREDIT-AMT = ZERO ONLY.          *
001700*-----------------------------------------------------------------
001800    05  RCP-USER-ID                  PIC X(08).
001900*                 OWNER - MATCHES RUM-USER-ID
002000    05  RCP-PURCHASE-ID              PIC X(12).
002100*                 PURCHASE / TRANSACTION IDENTIFIER
002200    05  RCP-CREDIT-AMT               PIC S9(07).
002300*                 REMAINING CREDITS IN THIS BLOCK
002400    05  RCP-PURCHASED-DT             PIC X(10).
002500*                 ISO DATE PURCHASED  (CCYY-MM-DD)
002600    05  RCP-EXPIRY-DT                PIC X(10).
002700*                 ISO DATE = PURCHASE DATE + 30 DAYS
002800    05  RCP-EXPIRED-FLG              PIC X(01).
002900*                 Y / N
003000    05  RCP-FILLER                   PIC X(12) VALUE SPACES.
003100*
003200    05  RCP-PURCHASED-DT-R REDEFINES RCP-PURCHASED-DT.
003300        10  RCP-PURCHASED-CCYY       PIC X(04).
003400        10  RCP-PURCHASED-FIL1       PIC X(01).
003500        10  RCP-PURCHASED-MM         PIC X(02).
003600        10  RCP-PURCHASED-FIL2       PIC X(01).
003700        10  RCP-PURCHASED-DD         PIC X(02).
003800    05  RCP-EXPIRY-DT-R REDEFINES RCP-EXPIRY-DT.
003900        10  RCP-EXPIRY-CCYY          PIC X(04).
004000        10  RCP-EXPIRY-FIL1          PIC X(01).
004100        10  RCP-EXPIRY-MM            PIC X(02).
004200        10  RCP-EXPIRY-FIL2          PIC X(01).
004300        10  RCP-EXPIRY-DD            PIC X(02).

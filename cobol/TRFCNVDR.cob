000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFCNVDR.
000500       AUTHOR.         ONG CHEE KEAT.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   20 MAY 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  MAIN CONTROL PROGRAM FOR THE SWIFT MT/MX CONVERSION
001200      *               BATCH.  READS ONE CONVERSION-REQUEST RECORD AT A TIME
001300      *               FROM CONVREQ, LOADS THE RAW MESSAGE TEXT NAMED ON IT
001400      *               OUT OF MSGIN, APPLIES THE ANONYMOUS-CALLER/CREDIT-
001500      *               BALANCE GATE, CALLS THE APPROPRIATE PARSER AND
001600      *               GENERATOR PAIR TO DO THE ACTUAL MT<->MX CONVERSION,
001700      *               RUNS THE CBPR+ ADVISORY CHECK ON MT-TO-MX OUTPUT,
001800      *               WRITES THE CONVERTED TEXT TO MSGOUT, POSTS THE
001900      *               CONVERSION LOG AND CREDIT-USAGE LEDGER ENTRIES, AND
002000      *               AT THE END OF THE RUN REWRITES THE CREDIT-PURCHASE
002100      *               LEDGER WITH UPDATED BALANCES AND PRINTS THE RUN
002200      *               CONTROL REPORT.  THIS PROGRAM OWNS ALL EIGHT FILES OF
002300      *               THE SUBSYSTEM - NONE OF THE CALLED ROUTINES OPEN OR
002400      *               READ A FILE OF THEIR OWN.
002500      *
002600      *---------------------------------------------------------------*
002700      * HISTORY OF MODIFICATION:                                      *
002800      *---------------------------------------------------------------*
002900      * TAG    DATE       DEV     DESCRIPTION                         *
003000      *------- ---------- ------- ------------------------------------*
003100      * CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
003200      *                    - E-REQUEST# 58814 - INITIAL VERSION,      *
003300      *                    - MT-TO-MX PACS008 CONVERSION ONLY, NO     *
003400      *                    - CREDIT CHECK, NO REPORT.                  *
003500      *                    - MODELLED ON THE OLD GHOINSSTPL MAIN-LINE  *
003600      *                    - SHAPE BUT WITH PLAIN SEQUENTIAL FILES IN  *
003700      *                    - PLACE OF THE DB2 TABLE ACCESS.             *
003800      * CNVB02  29/03/2024 ONGCK  - E-REQUEST# 58814                  *
003900      *                    - ADD PACS008BULK AND CAMT053 GENERATION.   *
004000      * CNVB03  05/04/2024 ONGCK  - E-REQUEST# 58814                  *
004100      *                    - ADD THE MX-TO-MT DIRECTION (MT103/MT202/  *
004200      *                      MT940 GENERATORS).                        *
004300      * CNVB04  11/04/2024 TMPJP6 - E-REQUEST# 58814                  *
004400      *                    - HOOK IN THE CBPR-VALIDATOR AFTER EVERY     *
004500      *                      MT-TO-MX CONVERSION; WARNINGS ARE LOGGED   *
004600      *                      TO THE JOB LOG, NOT TO CONVLOG.            *
004700      * CNVB08  17/04/2024 TMPRVD - E-REQUEST# 58814                  *
004800      *                    - ADD THE CREDIT-BALANCE GATE FOR            *
004900      *                      AUTHENTICATED CALLERS AHEAD OF CONVERSION. *
005000      * CNVB09  18/04/2024 TMPRVD - E-REQUEST# 58814                  *
005100      *                    - ADD THE CREDIT-DEDUCTION POSTING AND THE   *
005200      *                      CREDUSE LEDGER OUTPUT ON SUCCESSFUL RUNS.  *
005300      * CNVB12  06/05/2024 ONGCK  - E-REQUEST# 58902                  *
005400      *                    - ANONYMOUS CALLERS NOW LIMITED TO ONE FREE  *
005500      *                      CONVERSION PER RUN - SEE B210.             *
005600      * CNVB19  25/06/2024 TANMP  - E-REQUEST# 59110                  *
005700      *                    - RUN CONTROL REPORT (RUNRPT) ADDED - UNTIL  *
005800      *                      NOW THE COUNTS WERE ONLY IN THE JOB LOG.   *
005900      * CNVB26  19/08/2024 ONGCK  - E-REQUEST# 59180                  *
006000      *                    - TYPE-OVERRIDE ON THE REQUEST RECORD NOW    *
006100      *                      TAKES PRIORITY OVER THE PARSER'S OWN       *
006200      *                      AUTO-DETECTED MESSAGE TYPE ON BOTH SIDES.  *
006300      *---------------------------------------------------------------*
006400               EJECT
006500      **********************
006600       ENVIRONMENT DIVISION.
006700      **********************
006800       CONFIGURATION SECTION.
006900       SOURCE-COMPUTER.  IBM-AS400.
007000       OBJECT-COMPUTER.  IBM-AS400.
007100       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007200                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
007300                         UPSI-0 IS UPSI-SWITCH-0
007400                           ON  STATUS IS CNV-U0-ON
007500                           OFF STATUS IS CNV-U0-OFF
007600                         UPSI-1 IS UPSI-SWITCH-1
007700                           ON  STATUS IS CNV-U1-ON
007800                           OFF STATUS IS CNV-U1-OFF.
007900      *                 UPSI-0 = SUPPRESS CBPR+ WARNING DISPLAY LINES.
008000      *                 UPSI-1 = RESERVED FOR A FUTURE DRY-RUN (NO
008100      *                 REWRITE OF CREDPURCH) OPTION - NOT YET WIRED IN.
008200       INPUT-OUTPUT SECTION.
008300       FILE-CONTROL.
008400           SELECT CONVREQ   ASSIGN TO DATABASE-CONVREQ
008500                  ORGANIZATION IS SEQUENTIAL
008600           FILE STATUS IS WK-C-FILE-STATUS.
008700           SELECT MSGIN     ASSIGN TO DATABASE-MSGIN
008800                  ORGANIZATION IS SEQUENTIAL
008900           FILE STATUS IS WK-C-FILE-STATUS.
009000           SELECT USERS     ASSIGN TO DATABASE-USERS
009100                  ORGANIZATION IS SEQUENTIAL
009200           FILE STATUS IS WK-C-FILE-STATUS.
009300           SELECT CREDPURCH ASSIGN TO DATABASE-CREDPURCH
009400                  ORGANIZATION IS SEQUENTIAL
009500           FILE STATUS IS WK-C-FILE-STATUS.
009600           SELECT MSGOUT    ASSIGN TO DATABASE-MSGOUT
009700                  ORGANIZATION IS SEQUENTIAL
009800           FILE STATUS IS WK-C-FILE-STATUS.
009900           SELECT CONVLOG   ASSIGN TO DATABASE-CONVLOG
010000                  ORGANIZATION IS SEQUENTIAL
010100           FILE STATUS IS WK-C-FILE-STATUS.
010200           SELECT CREDUSE   ASSIGN TO DATABASE-CREDUSE
010300                  ORGANIZATION IS SEQUENTIAL
010400           FILE STATUS IS WK-C-FILE-STATUS.
010500           SELECT RUNRPT    ASSIGN TO DATABASE-RUNRPT
010600                  ORGANIZATION IS SEQUENTIAL
010700           FILE STATUS IS WK-C-FILE-STATUS.
010800      ***************
010900       DATA DIVISION.
011000      ***************
011100       FILE SECTION.
011200      *----------------------------------------------------------------*
011300       FD  CONVREQ
011400               LABEL RECORDS ARE OMITTED
011500           DATA RECORD IS CONVREQ-REC.
011600       01  CONVREQ-REC.
011700           COPY RCVREQ.
011800      *----------------------------------------------------------------*
011900       FD  MSGIN
012000               LABEL RECORDS ARE OMITTED
012100           DATA RECORD IS MSGIN-REC.
012200       01  MSGIN-REC.
012300           COPY RMSGLIN.
012400      *----------------------------------------------------------------*
012500       FD  USERS
012600               LABEL RECORDS ARE OMITTED
012700           DATA RECORD IS USERS-REC.
012800       01  USERS-REC.
012900           COPY RUSRMST.
013000      *----------------------------------------------------------------*
013100       FD  CREDPURCH
013200               LABEL RECORDS ARE OMITTED
013300           DATA RECORD IS CREDPURCH-REC.
013400       01  CREDPURCH-REC.
013500           COPY RCRDPUR.
013600      *----------------------------------------------------------------*
013700       FD  MSGOUT
013800               LABEL RECORDS ARE OMITTED
013900           DATA RECORD IS MSGOUT-REC.
014000       01  MSGOUT-REC.
014100           COPY RMSGLIN.
014200      *----------------------------------------------------------------*
014300       FD  CONVLOG
014400               LABEL RECORDS ARE OMITTED
014500           DATA RECORD IS CONVLOG-REC.
014600       01  CONVLOG-REC.
014700           COPY RCNVLOG.
014800      *----------------------------------------------------------------*
014900       FD  CREDUSE
015000               LABEL RECORDS ARE OMITTED
015100           DATA RECORD IS CREDUSE-REC.
015200       01  CREDUSE-REC.
015300           COPY RCRDUSE.
015400      *----------------------------------------------------------------*
015500       FD  RUNRPT
015600               LABEL RECORDS ARE OMITTED
015700           DATA RECORD IS RUNRPT-REC.
015800       01  RUNRPT-REC.
015900           COPY RRUNRPT.
016000               EJECT
016100       WORKING-STORAGE SECTION.
016200      *************************
016300       01  FILLER                          PIC X(24)        VALUE
016400           "** PROGRAM TRFCNVDR **".
016500
016600       01  WK-C-COMMON.
016700           COPY ASCMWS.
016800
016900       01  WK-C-USER-TABLE.
017000           COPY WUSRTBL.
017100
017200       01  WK-C-PURCH-TABLE.
017300           COPY WCRDTBL.
017400
017500       01  WK-C-MSG-TEXT.
017600           COPY WTXTBUF.
017700
017800       01  WK-C-OUT-TEXT.
017900           COPY WTXTBUF.
018000
018100      *----------------------------------------------------------------*
018200      * CALL AREAS FOR EVERY ROUTINE THIS DRIVER CALLS - ONE 01-LEVEL  *
018300      * WORKING-STORAGE RECORD PER CALLED PROGRAM, BUILT AND READ BACK *
018400      * AROUND EACH CALL.  NONE OF THESE ARE SHARED BETWEEN CALLS.     *
018500      *----------------------------------------------------------------*
018600           COPY VMTPARS.
018700           COPY VMXPARS.
018800           COPY VPC008G.
018900           COPY VPC009G.
019000           COPY VPC8BKG.
019100           COPY VCAM53G.
019200           COPY VMT103G.
019300           COPY VMT202G.
019400           COPY VMT940G.
019500           COPY VCBPRVL.
019600           COPY VCRDBAL.
019700           COPY VCRDDED.
019800
019900       01  WK-N-COUNTERS.
020000           05  WK-N-USER-IX              PIC 9(04) COMP-3.
020100           05  WK-N-OUT-LINE-IX          PIC 9(03) COMP-3.
020200           05  WK-N-IN-LINE-IX           PIC 9(03) COMP-3.
020300           05  WK-N-WARN-IX              PIC 9(02) COMP-3.
020400           05  WK-N-PURCH-WRITE-IX       PIC 9(04) COMP-3.
020500           05  WK-N-ANON-IX              PIC 9(04) COMP-3.
020600           05  FILLER                    PIC X(01).
020700       01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
020800           05  FILLER                    PIC X(04).
020900           05  WK-N-OUT-LINE-LOW-ORDER   PIC X(03).
021000           05  FILLER                    PIC X(09).
021100
021200      *----------------------------------------------------------------*
021300      * WK-C-ANON-TABLE - ONE ENTRY PER DISTINCT ANONYMOUS "ORIGIN"   *
021400      * (THE REQUEST'S OWN USER-ID VALUE) ALREADY GRANTED ITS ONE      *
021500      * FREE CONVERSION THIS RUN - SEE B210.                           *
021600      *----------------------------------------------------------------*
021700       01  WK-C-ANON-TABLE.
021800           05  WK-N-ANON-COUNT           PIC 9(04) COMP-3.
021900           05  WK-C-ANON-ORIGIN          PIC X(08) OCCURS 200 TIMES
022000                                 INDEXED BY WK-C-ANON-TIX.
022100           05  FILLER                    PIC X(01).
022200
022300       01  WK-C-ANON-FOUND-FLG           PIC X(01).
022400           88  WK-C-ANON-ORIGIN-SEEN        VALUE "Y".
022500           88  WK-C-ANON-ORIGIN-NEW          VALUE "N".
022600
022700       01  WK-N-RPT-COUNTERS.
022800           05  WK-N-RPT-READ             PIC 9(04) COMP-3.
022900           05  WK-N-RPT-MT2MX            PIC 9(04) COMP-3.
023000           05  WK-N-RPT-MX2MT            PIC 9(04) COMP-3.
023100           05  WK-N-RPT-FAILED           PIC 9(04) COMP-3.
023200           05  WK-N-RPT-CREDEDUCT        PIC 9(04) COMP-3.
023300           05  WK-N-RPT-ANONREJ          PIC 9(04) COMP-3.
023400           05  WK-N-RPT-INSUFREJ         PIC 9(04) COMP-3.
023500           05  FILLER                    PIC X(01).
023600       01  WK-N-RPT-COUNTERS-R REDEFINES WK-N-RPT-COUNTERS.
023700           05  FILLER                    PIC X(15).
023800           05  WK-N-RPT-REJECT-PAIR      PIC X(06).
023900           05  FILLER                    PIC X(01).
024000
024100       01  WK-C-EOF-FLG                  PIC X(01).
024200           88  WK-C-AT-EOF                  VALUE "Y".
024300           88  WK-C-NOT-EOF                  VALUE "N".
024400
024500       01  WK-C-REQUEST-WORK.
024600           05  WK-C-REQ-STATUS           PIC X(07).
024700      *                 SUCCESS / FAILED
024800           05  WK-C-REQ-ERROR-MSG        PIC X(60).
024900           05  WK-C-GATE-FAIL-FLG        PIC X(01).
025000               88  WK-C-GATE-FAILED          VALUE "Y".
025100               88  WK-C-GATE-PASSED          VALUE "N".
025200           05  WK-C-REQ-ANON-FLG         PIC X(01).
025300               88  WK-C-REQ-IS-ANON          VALUE "Y".
025400               88  WK-C-REQ-NOT-ANON         VALUE "N".
025500           05  FILLER                    PIC X(01).
025600       01  WK-C-REQUEST-WORK-R REDEFINES WK-C-REQUEST-WORK.
025700           05  WK-C-REQ-STATUS-1CHAR     PIC X(01).
025800           05  FILLER                    PIC X(69).
025900
026000       01  WK-N-USER-DIRECT-CR           PIC S9(07) COMP-3.
026100       01  WK-N-AVAILABLE-BAL            PIC S9(07) COMP-3.
026200
026300       01  WK-C-EFF-TYPE-WORK.
026400           05  WK-C-EFF-MT-TYPE          PIC X(06).
026500           05  WK-C-EFF-MX-TYPE          PIC X(20).
026600           05  FILLER                    PIC X(01).
026700
026800       01  WK-C-CBPR-CLASS               PIC X(08).
026820*                 CNVB27 - DESCRIPTION PASSED TO TRFXCRDD FOR THE
026830*                 CREDIT-USAGE LEDGER ROW, BUILT IN B520 FROM THE
026840*                 REQUEST DIRECTION AND THE EFFECTIVE MESSAGE TYPE.
026850       01  WK-C-USE-DESC-WORK            PIC X(60).
026900
027000       01  WK-C-SENTINEL-LINE            PIC X(120) VALUE "*EOM*".
027100
027200      *----------------------------------------------------------------*
027300      * WK-C-ACCEPT-DATE/TIME - ACCEPTED ONCE AT START OF RUN AND USED *
027400      * TO BUILD THE COMMON RUN-DATE AND RUN-TIMESTAMP FIELDS.  NO     *
027500      * INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM.                  *
027600      *----------------------------------------------------------------*
027700       01  WK-C-ACCEPT-DATE              PIC 9(06).
027800       01  WK-C-ACCEPT-DATE-R REDEFINES WK-C-ACCEPT-DATE.
027900           05  WK-C-ACCEPT-DATE-YY       PIC 9(02).
028000           05  WK-C-ACCEPT-DATE-MM       PIC 9(02).
028100           05  WK-C-ACCEPT-DATE-DD       PIC 9(02).
028200
028300       01  WK-C-ACCEPT-TIME              PIC 9(08).
028400       01  WK-C-ACCEPT-TIME-R REDEFINES WK-C-ACCEPT-TIME.
028500           05  WK-C-ACCEPT-TIME-HH       PIC 9(02).
028600           05  WK-C-ACCEPT-TIME-MN       PIC 9(02).
028700           05  WK-C-ACCEPT-TIME-SS       PIC 9(02).
028800           05  WK-C-ACCEPT-TIME-HS       PIC 9(02).
028900
029000               EJECT
029100      ****************
029200       LINKAGE SECTION.
029300      ****************
029400      *    TRFCNVDR IS THE MAIN PROGRAM - NOTHING IS PASSED IN.
029500               EJECT
029600      ***********************
029700       PROCEDURE DIVISION.
029800      ***********************
029900       MAIN-MODULE.
030000           PERFORM A001-START-PROGRAM-ROUTINE
030100              THRU A999-START-PROGRAM-ROUTINE-EX.
030200           PERFORM B000-MAIN-PROCESSING
030300              THRU B999-MAIN-PROCESSING-EX.
030400           PERFORM C000-PRINT-CONTROL-REPORT
030500              THRU C999-PRINT-CONTROL-REPORT-EX.
030600           PERFORM Z000-END-PROGRAM-ROUTINE
030700              THRU Z999-END-PROGRAM-ROUTINE-EX.
030800           GOBACK.
030900
031000      *----------------------------------------------------------------*
031100      * A001 - OPEN EVERYTHING, ESTABLISH THE RUN DATE/TIMESTAMP, AND  *
031200      *        LOAD THE USER AND PURCHASE TABLES INTO STORAGE.         *
031300      *----------------------------------------------------------------*
031400       A001-START-PROGRAM-ROUTINE.
031500           MOVE ZERO TO WK-N-RPT-COUNTERS.
031600           MOVE ZERO TO WK-N-ANON-COUNT.
031700           MOVE "N" TO WK-C-EOF-FLG.
031800           PERFORM A010-ESTABLISH-RUN-DATE THRU A010-ESTABLISH-RUN-DATE-EX.
031900           OPEN INPUT  CONVREQ MSGIN USERS CREDPURCH.
032000           OPEN OUTPUT MSGOUT CONVLOG CREDUSE RUNRPT.
032100           PERFORM A100-LOAD-USER-TABLE THRU A100-LOAD-USER-TABLE-EX.
032200           PERFORM A200-LOAD-PURCH-TABLE THRU A200-LOAD-PURCH-TABLE-EX.
032300           CLOSE USERS CREDPURCH.
032400
032500       A999-START-PROGRAM-ROUTINE-EX.
032600           EXIT.
032700
032800      *----------------------------------------------------------------*
032900      * A010 - THE AS400 JOB CLOCK GIVES A 2-DIGIT YEAR; THIS RUN IS   *
033000      *        ALWAYS IN THE 21ST CENTURY SO "20" IS PREFIXED DIRECT.  *
033100      *----------------------------------------------------------------*
033200       A010-ESTABLISH-RUN-DATE.
033300           ACCEPT WK-C-ACCEPT-DATE FROM DATE.
033400           ACCEPT WK-C-ACCEPT-TIME FROM TIME.
033500           STRING "20"                           DELIMITED BY SIZE
033600                  WK-C-ACCEPT-DATE-YY            DELIMITED BY SIZE
033700                  "-"                            DELIMITED BY SIZE
033800                  WK-C-ACCEPT-DATE-MM            DELIMITED BY SIZE
033900                  "-"                            DELIMITED BY SIZE
034000                  WK-C-ACCEPT-DATE-DD            DELIMITED BY SIZE
034100             INTO WK-C-RUN-DATE-YYYYMMDD.
034200           STRING WK-C-RUN-DATE-YYYYMMDD         DELIMITED BY SIZE
034300                  "-"                            DELIMITED BY SIZE
034400                  WK-C-ACCEPT-TIME-HH            DELIMITED BY SIZE
034500                  "."                            DELIMITED BY SIZE
034600                  WK-C-ACCEPT-TIME-MN            DELIMITED BY SIZE
034700                  "."                            DELIMITED BY SIZE
034800                  WK-C-ACCEPT-TIME-SS            DELIMITED BY SIZE
034900             INTO WK-C-RUN-TIMESTAMP.
035000
035100       A010-ESTABLISH-RUN-DATE-EX.
035200           EXIT.
035300
035400      *----------------------------------------------------------------*
035500      * A100 - LOAD THE WHOLE USER MASTER INTO WUT-USER-ENTRY.  USERS  *
035600      *        IS SMALL VOLUME (UP TO 200 ROWS) SO A SIMPLE TABLE      *
035700      *        SCAN IS USED THROUGHOUT THIS PROGRAM, NOT A KEYED READ. *
035800      *----------------------------------------------------------------*
035900       A100-LOAD-USER-TABLE.
036000           MOVE ZERO TO WUT-USER-COUNT.
036100
036200       A101-READ-ONE-USER.
036300           READ USERS
036400               AT END
036500                   GO TO A100-LOAD-USER-TABLE-EX
036600           END-READ.
036700           IF WUT-USER-COUNT < 200
036800               ADD 1 TO WUT-USER-COUNT
036900               MOVE RUM-USER-ID   TO WUT-USER-ID(WUT-USER-COUNT)
037000               MOVE RUM-DIRECT-CR TO WUT-DIRECT-CR(WUT-USER-COUNT)
037100           END-IF.
037200           GO TO A101-READ-ONE-USER.
037300
037400       A100-LOAD-USER-TABLE-EX.
037500           EXIT.
037600
037700      *----------------------------------------------------------------*
037800      * A200 - LOAD THE WHOLE CREDIT-PURCHASE LEDGER INTO WCT-PURCH-   *
037900      *        ENTRY.  THE TABLE IS MUTATED BY TRFXCRBL/TRFXCRDD OVER  *
038000      *        THE COURSE OF THE RUN AND REWRITTEN WHOLESALE BY Z010.  *
038100      *----------------------------------------------------------------*
038200       A200-LOAD-PURCH-TABLE.
038300           MOVE ZERO TO WCT-PURCH-COUNT OF WK-C-PURCH-TABLE.
038400
038500       A201-READ-ONE-PURCH.
038600           READ CREDPURCH
038700               AT END
038800                   GO TO A200-LOAD-PURCH-TABLE-EX
038900           END-READ.
039000           IF WCT-PURCH-COUNT OF WK-C-PURCH-TABLE < 500
039100               ADD 1 TO WCT-PURCH-COUNT OF WK-C-PURCH-TABLE
039200               MOVE RCP-USER-ID
039300                   TO WCT-USER-ID(WCT-PURCH-COUNT OF WK-C-PURCH-TABLE)
039400                                              OF WK-C-PURCH-TABLE
039500               MOVE RCP-PURCHASE-ID
039600                   TO WCT-PURCHASE-ID(WCT-PURCH-COUNT OF WK-C-PURCH-TABLE)
039700                                              OF WK-C-PURCH-TABLE
039800               MOVE RCP-CREDIT-AMT
039900                   TO WCT-CREDIT-AMT(WCT-PURCH-COUNT OF WK-C-PURCH-TABLE)
040000                                              OF WK-C-PURCH-TABLE
040100               MOVE RCP-PURCHASED-DT
040200                   TO WCT-PURCHASED-DT(WCT-PURCH-COUNT OF WK-C-PURCH-TABLE)
040300                                              OF WK-C-PURCH-TABLE
040400               MOVE RCP-EXPIRY-DT
040500                   TO WCT-EXPIRY-DT(WCT-PURCH-COUNT OF WK-C-PURCH-TABLE)
040600                                              OF WK-C-PURCH-TABLE
040700               MOVE RCP-EXPIRED-FLG
040800                   TO WCT-EXPIRED-FLG(WCT-PURCH-COUNT OF WK-C-PURCH-TABLE)
040900                                              OF WK-C-PURCH-TABLE
041000           END-IF.
041100           GO TO A201-READ-ONE-PURCH.
041200
041300       A200-LOAD-PURCH-TABLE-EX.
041400           EXIT.
041500
041600      *----------------------------------------------------------------*
041700      * B000 - ONE PASS PER CONVERSION REQUEST.  LOOPS BACK ON ITSELF  *
041800      *        UNTIL CONVREQ IS EXHAUSTED.                             *
041900      *----------------------------------------------------------------*
042000       B000-MAIN-PROCESSING.
042100           PERFORM B100-READ-ONE-REQUEST THRU B100-READ-ONE-REQUEST-EX.
042200           IF WK-C-AT-EOF
042300               GO TO B999-MAIN-PROCESSING-EX
042400           END-IF.
042500           PERFORM B110-LOAD-MESSAGE-TEXT THRU B110-LOAD-MESSAGE-TEXT-EX.
042600           PERFORM B200-CREDIT-GATE THRU B200-CREDIT-GATE-EX.
042700           IF WK-C-GATE-FAILED
042800               ADD 1 TO WK-N-RPT-FAILED
042900           ELSE
043000               IF RCVREQ-DIRECTION = "MT-TO-MX"
043100                   PERFORM B300-CONVERT-MT-TO-MX THRU B300-CONVERT-MT-TO-MX-EX
043200               ELSE
043300                   PERFORM B400-CONVERT-MX-TO-MT THRU B400-CONVERT-MX-TO-MT-EX
043400               END-IF
043500               IF WK-C-REQ-STATUS NOT = "SUCCESS"
043600                   ADD 1 TO WK-N-RPT-FAILED
043700               END-IF
043800           END-IF.
043900           PERFORM B500-LOG-AND-POST THRU B500-LOG-AND-POST-EX.
044000           GO TO B000-MAIN-PROCESSING.
044100
044200       B999-MAIN-PROCESSING-EX.
044300           EXIT.
044400
044500      *----------------------------------------------------------------*
044600      * B100 - ONE CONVREQ RECORD STARTS A CLEAN SLATE OF REQUEST-     *
044700      *        LEVEL WORK FIELDS.                                     *
044800      *----------------------------------------------------------------*
044900       B100-READ-ONE-REQUEST.
045000           READ CONVREQ
045100               AT END
045200                   MOVE "Y" TO WK-C-EOF-FLG
045300                   GO TO B100-READ-ONE-REQUEST-EX
045400           END-READ.
045500           ADD 1 TO WK-N-RPT-READ.
045600           MOVE "SUCCESS" TO WK-C-REQ-STATUS.
045700           MOVE SPACES    TO WK-C-REQ-ERROR-MSG.
045800           MOVE "N"       TO WK-C-GATE-FAIL-FLG.
045900           MOVE "N"       TO WK-C-REQ-ANON-FLG.
046000           IF RCVREQ-USER-ID = SPACES OR RCVREQ-USER-ID = "ANONYMOU"
046100               MOVE "Y" TO WK-C-REQ-ANON-FLG
046200           END-IF.
046300
046400       B100-READ-ONE-REQUEST-EX.
046500           EXIT.
046600
046700      *----------------------------------------------------------------*
046800      * B110 - THE RAW MESSAGE TEXT FOR THIS REQUEST IS A RUN OF       *
046900      *        MSGIN LINES TERMINATED BY THE SENTINEL LINE.            *
047000      *----------------------------------------------------------------*
047100       B110-LOAD-MESSAGE-TEXT.
047200           MOVE ZERO   TO WTB-LINE-CNT OF WK-C-MSG-TEXT.
047300           MOVE SPACES TO WTB-LINES OF WK-C-MSG-TEXT.
047400
047500       B111-READ-ONE-MSGIN-LINE.
047600           READ MSGIN
047700               AT END
047800                   GO TO B110-LOAD-MESSAGE-TEXT-EX
047900           END-READ.
048000           IF RML-LINE-TEXT OF MSGIN-REC = WK-C-SENTINEL-LINE
048100               GO TO B110-LOAD-MESSAGE-TEXT-EX
048200           END-IF.
048300           IF WTB-LINE-CNT OF WK-C-MSG-TEXT < 300
048400               ADD 1 TO WTB-LINE-CNT OF WK-C-MSG-TEXT
048500               MOVE RML-LINE-TEXT OF MSGIN-REC
048600                   TO WTB-LINES(WTB-LINE-CNT OF WK-C-MSG-TEXT) OF WK-C-MSG-TEXT
048700           END-IF.
048800           GO TO B111-READ-ONE-MSGIN-LINE.
048900
049000       B110-LOAD-MESSAGE-TEXT-EX.
049100           EXIT.
049200
049300      *----------------------------------------------------------------*
049400      * B200 - AN ANONYMOUS CALLER GETS ONE FREE CONVERSION PER RUN;   *
049500      *        AN AUTHENTICATED CALLER MUST HAVE A POSITIVE CREDIT     *
049600      *        BALANCE.  FAILING EITHER CHECK FAILS THE REQUEST        *
049700      *        WITHOUT ATTEMPTING ANY CONVERSION.                      *
049800      *----------------------------------------------------------------*
049900       B200-CREDIT-GATE.
050000           MOVE "N" TO WK-C-GATE-FAIL-FLG.
050100           IF WK-C-REQ-IS-ANON
050200               PERFORM B210-CHECK-ANON-LIMIT THRU B210-CHECK-ANON-LIMIT-EX
050300           ELSE
050400               PERFORM B220-LOOKUP-USER-CREDIT
050500                  THRU B220-LOOKUP-USER-CREDIT-EX
050600               PERFORM B230-CALL-CREDIT-BALANCE
050700                  THRU B230-CALL-CREDIT-BALANCE-EX
050800           END-IF.
050900
051000       B200-CREDIT-GATE-EX.
051100           EXIT.
051200
051300      *----------------------------------------------------------------*
051400      * B210 - "ORIGIN" IN BATCH TERMS IS THE REQUEST'S OWN USER-ID    *
051500      *        VALUE (SPACES, "ANONYMOUS", OR WHATEVER ANONYMISED     *
051600      *        TOKEN THE UPSTREAM SYSTEM PUT THERE) - ONE FREE         *
051700      *        CONVERSION IS GRANTED TO EACH DISTINCT ORIGIN SEEN      *
051800      *        THIS RUN; A SECOND REQUEST FROM THE SAME ORIGIN FAILS.  *
051900      *----------------------------------------------------------------*
052000       B210-CHECK-ANON-LIMIT.
052100           MOVE "N" TO WK-C-ANON-FOUND-FLG.
052200           IF WK-N-ANON-COUNT = ZERO
052300               GO TO B215-GRANT-ANON-ORIGIN
052400           END-IF.
052500           MOVE 1 TO WK-N-ANON-IX.
052600
052700       B211-CHECK-ONE-ORIGIN.
052800           IF WK-N-ANON-IX > WK-N-ANON-COUNT
052900               GO TO B215-GRANT-ANON-ORIGIN
053000           END-IF.
053100           IF WK-C-ANON-ORIGIN(WK-N-ANON-IX) = RCVREQ-USER-ID
053200               MOVE "Y" TO WK-C-ANON-FOUND-FLG
053300               GO TO B219-APPLY-ANON-RESULT
053400           END-IF.
053500           ADD 1 TO WK-N-ANON-IX.
053600           GO TO B211-CHECK-ONE-ORIGIN.
053700
053800       B215-GRANT-ANON-ORIGIN.
053900           IF WK-N-ANON-COUNT < 200
054000               ADD 1 TO WK-N-ANON-COUNT
054100               MOVE RCVREQ-USER-ID TO WK-C-ANON-ORIGIN(WK-N-ANON-COUNT)
054200           END-IF.
054300
054400       B219-APPLY-ANON-RESULT.
054500           IF WK-C-ANON-FOUND-FLG = "Y"
054600               MOVE "Y" TO WK-C-GATE-FAIL-FLG
054700               MOVE "FAILED" TO WK-C-REQ-STATUS
054800               MOVE "ANONYMOUS_LIMIT_REACHED" TO WK-C-REQ-ERROR-MSG
054900               ADD 1 TO WK-N-RPT-ANONREJ
055000           END-IF.
055100
055200       B210-CHECK-ANON-LIMIT-EX.
055300           EXIT.
055400
055500      *----------------------------------------------------------------*
055600      * B220 - LOOK UP THE CALLER'S DIRECT-CREDIT ALLOWANCE FOR THE    *
055700      *        BALANCE CALL BELOW.  UNKNOWN USER-ID STAYS AT ZERO.     *
055800      *----------------------------------------------------------------*
055900       B220-LOOKUP-USER-CREDIT.
056000           MOVE ZERO TO WK-N-USER-DIRECT-CR.
056100           IF WUT-USER-COUNT = ZERO
056200               GO TO B220-LOOKUP-USER-CREDIT-EX
056300           END-IF.
056400           MOVE 1 TO WK-N-USER-IX.
056500
056600       B221-CHECK-ONE-USER.
056700           IF WK-N-USER-IX > WUT-USER-COUNT
056800               GO TO B220-LOOKUP-USER-CREDIT-EX
056900           END-IF.
057000           IF WUT-USER-ID(WK-N-USER-IX) = RCVREQ-USER-ID
057100               MOVE WUT-DIRECT-CR(WK-N-USER-IX) TO WK-N-USER-DIRECT-CR
057200               GO TO B220-LOOKUP-USER-CREDIT-EX
057300           END-IF.
057400           ADD 1 TO WK-N-USER-IX.
057500           GO TO B221-CHECK-ONE-USER.
057600
057700       B220-LOOKUP-USER-CREDIT-EX.
057800           EXIT.
057900
058000      *----------------------------------------------------------------*
058100      * B230 - THE PURCHASE TABLE IS COPIED INTO VCRDBAL'S OWN LINKAGE *
058200      *        COPY BEFORE THE CALL AND COPIED BACK AFTER, SINCE       *
058300      *        TRFXCRBL FLAGS EXPIRED BLOCKS IN PLACE ON ITS OWN COPY. *
058400      *----------------------------------------------------------------*
058500       B230-CALL-CREDIT-BALANCE.
058600           MOVE RCVREQ-USER-ID           TO VCRDBAL-I-USER-ID.
058700           MOVE WK-C-RUN-DATE-YYYYMMDD   TO VCRDBAL-I-RUN-DATE.
058800           MOVE WK-N-USER-DIRECT-CR      TO VCRDBAL-I-DIRECT-CR.
058900           MOVE WK-C-PURCH-TABLE         TO VCRDBAL-I-PURCH-TABLE.
059000           CALL "TRFXCRBL" USING WK-C-VCRDBAL-RECORD.
059100           MOVE VCRDBAL-I-PURCH-TABLE    TO WK-C-PURCH-TABLE.
059200           MOVE VCRDBAL-O-AVAILABLE-BAL  TO WK-N-AVAILABLE-BAL.
059300           IF WK-N-AVAILABLE-BAL NOT > ZERO
059400               MOVE "Y" TO WK-C-GATE-FAIL-FLG
059500               MOVE "FAILED" TO WK-C-REQ-STATUS
059600               MOVE "INSUFFICIENT_CREDITS" TO WK-C-REQ-ERROR-MSG
059700               ADD 1 TO WK-N-RPT-INSUFREJ
059800           END-IF.
059900
060000       B230-CALL-CREDIT-BALANCE-EX.
060100           EXIT.
060200
060300      *----------------------------------------------------------------*
060400      * B300 - MT-TO-MX.  THE MT-PARSER IS CALLED FIRST; ITS TAG       *
060500      *        TABLE FEEDS WHICHEVER GENERATOR THE EFFECTIVE MESSAGE   *
060600      *        TYPE SELECTS.                                           *
060700      *----------------------------------------------------------------*
060800       B300-CONVERT-MT-TO-MX.
060900           MOVE WK-C-MSG-TEXT TO VMTPARS-I-TEXT.
061000           PERFORM B310-BUILD-MT-TYPE-OVR THRU B310-BUILD-MT-TYPE-OVR-EX.
061100           MOVE SPACES TO VMTPARS-O-ERROR-CD.
061200           CALL "TRFVMTPR" USING WK-C-VMTPARS-RECORD.
061300           IF WK-C-EFF-MT-TYPE = SPACES
061400               MOVE WMT-TYPE OF VMTPARS-O-MESSAGE TO WK-C-EFF-MT-TYPE
061500           END-IF.
061600           IF WMT-VALID-FLG OF VMTPARS-O-MESSAGE = "N"
061700              OR WK-C-EFF-MT-TYPE = "UNKNOW"
061800               MOVE "FAILED" TO WK-C-REQ-STATUS
061900               MOVE "Could not determine MT message type"
062000                   TO WK-C-REQ-ERROR-MSG
062100               GO TO B300-CONVERT-MT-TO-MX-EX
062200           END-IF.
062300           EVALUATE WK-C-EFF-MT-TYPE
062400               WHEN "103   "
062500                   PERFORM B320-GEN-PACS008 THRU B320-GEN-PACS008-EX
062600               WHEN "202   "
062700                   PERFORM B330-GEN-PACS009 THRU B330-GEN-PACS009-EX
062800               WHEN "202COV"
062900                   PERFORM B340-GEN-PACS009COV THRU B340-GEN-PACS009COV-EX
063000               WHEN "102   "
063100                   PERFORM B350-GEN-PACS008BULK THRU B350-GEN-PACS008BULK-EX
063200               WHEN "940   "
063300                   PERFORM B360-GEN-CAMT053 THRU B360-GEN-CAMT053-EX
063400               WHEN OTHER
063500                   MOVE "FAILED" TO WK-C-REQ-STATUS
063600                   MOVE "Unsupported MT message type for conversion"
063700                       TO WK-C-REQ-ERROR-MSG
063800           END-EVALUATE.
063900
064000       B300-CONVERT-MT-TO-MX-EX.
064100           EXIT.
064200
064300      *----------------------------------------------------------------*
064400      * B310 - A TYPE OVERRIDE ON THE REQUEST RECORD IS GIVEN AS       *
064500      *        "MTnnn"/"MTnnnCOV"; THE "MT" PREFIX IS STRIPPED BEFORE  *
064600      *        IT IS HANDED TO THE PARSER OR USED FOR DISPATCH HERE.   *
064700      *----------------------------------------------------------------*
064800       B310-BUILD-MT-TYPE-OVR.
064900           MOVE SPACES TO VMTPARS-I-TYPE-OVR.
065000           MOVE SPACES TO WK-C-EFF-MT-TYPE.
065100           IF RCVREQ-TYPE-OVR NOT = SPACES
065200               IF RCVREQ-TYPE-OVR(1:2) = "MT"
065300                   MOVE RCVREQ-TYPE-OVR(3:14) TO VMTPARS-I-TYPE-OVR
065400               ELSE
065500                   MOVE RCVREQ-TYPE-OVR       TO VMTPARS-I-TYPE-OVR
065600               END-IF
065700               MOVE VMTPARS-I-TYPE-OVR(1:6) TO WK-C-EFF-MT-TYPE
065800           END-IF.
065900
066000       B310-BUILD-MT-TYPE-OVR-EX.
066100           EXIT.
066200
066300      *----------------------------------------------------------------*
066400      * B320 - MT103 -> PACS.008.001.08.                               *
066500      *----------------------------------------------------------------*
066600       B320-GEN-PACS008.
066700           MOVE VMTPARS-O-MESSAGE      TO VPC008G-I-MESSAGE.
066800           MOVE WK-C-RUN-TIMESTAMP     TO VPC008G-I-RUN-TS.
066900           MOVE SPACES                 TO VPC008G-O-ERROR-CD.
067000           CALL "TRFGP008" USING WK-C-VPC008G-RECORD.
067100           IF VPC008G-O-ERROR-CD NOT = SPACES
067200               MOVE "FAILED" TO WK-C-REQ-STATUS
067300               MOVE VPC008G-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
067400           ELSE
067500               MOVE VPC008G-O-TEXT TO WK-C-OUT-TEXT
067600               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
067700               ADD 1 TO WK-N-RPT-MT2MX
067800               MOVE "PACS008 " TO WK-C-CBPR-CLASS
067900               PERFORM B800-RUN-CBPR-CHECK THRU B800-RUN-CBPR-CHECK-EX
068000           END-IF.
068100
068200       B320-GEN-PACS008-EX.
068300           EXIT.
068400
068500      *----------------------------------------------------------------*
068600      * B330 - MT202 -> PACS.009.001.08 (PLAIN, NOT A COVER PAYMENT).  *
068700      *----------------------------------------------------------------*
068800       B330-GEN-PACS009.
068900           MOVE VMTPARS-O-MESSAGE      TO VPC009G-I-MESSAGE.
069000           MOVE WK-C-RUN-TIMESTAMP     TO VPC009G-I-RUN-TS.
069100           MOVE "N"                    TO VPC009G-I-COV-FLG.
069200           MOVE SPACES                 TO VPC009G-O-ERROR-CD.
069300           CALL "TRFGP009" USING WK-C-VPC009G-RECORD.
069400           IF VPC009G-O-ERROR-CD NOT = SPACES
069500               MOVE "FAILED" TO WK-C-REQ-STATUS
069600               MOVE VPC009G-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
069700           ELSE
069800               MOVE VPC009G-O-TEXT TO WK-C-OUT-TEXT
069900               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
070000               ADD 1 TO WK-N-RPT-MT2MX
070100               MOVE "PACS009 " TO WK-C-CBPR-CLASS
070200               PERFORM B800-RUN-CBPR-CHECK THRU B800-RUN-CBPR-CHECK-EX
070300           END-IF.
070400
070500       B330-GEN-PACS009-EX.
070600           EXIT.
070700
070800      *----------------------------------------------------------------*
070900      * B340 - MT202COV -> PACS.009.001.08 (COVER PAYMENT).  THE SAME  *
071000      *        CALL AREA IS USED AS B330 - TRFGP09E SETS THE COV FLAG  *
071100      *        AND DELEGATES TO TRFGP009 ITSELF.                       *
071200      *----------------------------------------------------------------*
071300       B340-GEN-PACS009COV.
071400           MOVE VMTPARS-O-MESSAGE      TO VPC009G-I-MESSAGE.
071500           MOVE WK-C-RUN-TIMESTAMP     TO VPC009G-I-RUN-TS.
071600           MOVE SPACES                 TO VPC009G-O-ERROR-CD.
071700           CALL "TRFGP09E" USING WK-C-VPC009G-RECORD.
071800           IF VPC009G-O-ERROR-CD NOT = SPACES
071900               MOVE "FAILED" TO WK-C-REQ-STATUS
072000               MOVE VPC009G-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
072100           ELSE
072200               MOVE VPC009G-O-TEXT TO WK-C-OUT-TEXT
072300               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
072400               ADD 1 TO WK-N-RPT-MT2MX
072500               MOVE "PACS009C" TO WK-C-CBPR-CLASS
072600               PERFORM B800-RUN-CBPR-CHECK THRU B800-RUN-CBPR-CHECK-EX
072700           END-IF.
072800
072900       B340-GEN-PACS009COV-EX.
073000           EXIT.
073100
073200      *----------------------------------------------------------------*
073300      * B350 - MT102 -> PACS.008.001.08 BULK VARIANT.                  *
073400      *----------------------------------------------------------------*
073500       B350-GEN-PACS008BULK.
073600           MOVE VMTPARS-O-MESSAGE      TO VPC8BKG-I-MESSAGE.
073700           MOVE WK-C-RUN-TIMESTAMP     TO VPC8BKG-I-RUN-TS.
073800           MOVE SPACES                 TO VPC8BKG-O-ERROR-CD.
073900           CALL "TRFGP8BK" USING WK-C-VPC8BKG-RECORD.
074000           IF VPC8BKG-O-ERROR-CD NOT = SPACES
074100               MOVE "FAILED" TO WK-C-REQ-STATUS
074200               MOVE VPC8BKG-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
074300           ELSE
074400               MOVE VPC8BKG-O-TEXT TO WK-C-OUT-TEXT
074500               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
074600               ADD 1 TO WK-N-RPT-MT2MX
074700               MOVE "PACS008B" TO WK-C-CBPR-CLASS
074800               PERFORM B800-RUN-CBPR-CHECK THRU B800-RUN-CBPR-CHECK-EX
074900           END-IF.
075000
075100       B350-GEN-PACS008BULK-EX.
075200           EXIT.
075300
075400      *----------------------------------------------------------------*
075500      * B360 - MT940 -> CAMT.053.001.08.  CBPR+ HAS NO STATEMENT        *
075600      *        CLASS SO THE VALIDATOR IS NOT RUN ON THIS PATH.         *
075700      *----------------------------------------------------------------*
075800       B360-GEN-CAMT053.
075900           MOVE VMTPARS-O-MESSAGE      TO VCAM53G-I-MESSAGE.
076000           MOVE WK-C-RUN-TIMESTAMP     TO VCAM53G-I-RUN-TS.
076100           MOVE SPACES                 TO VCAM53G-O-ERROR-CD.
076200           CALL "TRFGC053" USING WK-C-VCAM53G-RECORD.
076300           IF VCAM53G-O-ERROR-CD NOT = SPACES
076400               MOVE "FAILED" TO WK-C-REQ-STATUS
076500               MOVE VCAM53G-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
076600           ELSE
076700               MOVE VCAM53G-O-TEXT TO WK-C-OUT-TEXT
076800               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
076900               ADD 1 TO WK-N-RPT-MT2MX
077000           END-IF.
077100
077200       B360-GEN-CAMT053-EX.
077300           EXIT.
077400
077500      *----------------------------------------------------------------*
077600      * B400 - MX-TO-MT.  THE MX-PARSER IS CALLED FIRST; ITS FIELD     *
077700      *        TABLE FEEDS WHICHEVER GENERATOR THE EFFECTIVE MESSAGE   *
077800      *        TYPE SELECTS.  NO OVERRIDE PREFIX-STRIPPING IS NEEDED   *
077900      *        ON THIS SIDE - THE FULL ISO MESSAGE NAME IS USED AS IS. *
078000      *----------------------------------------------------------------*
078100       B400-CONVERT-MX-TO-MT.
078200           MOVE WK-C-MSG-TEXT TO VMXPARS-I-TEXT.
078300           MOVE RCVREQ-TYPE-OVR TO VMXPARS-I-TYPE-OVR.
078400           MOVE SPACES TO VMXPARS-O-ERROR-CD.
078500           CALL "TRFVMXPR" USING WK-C-VMXPARS-RECORD.
078600           IF RCVREQ-TYPE-OVR NOT = SPACES
078700               MOVE RCVREQ-TYPE-OVR TO WK-C-EFF-MX-TYPE
078800           ELSE
078900               MOVE WMX-TYPE OF VMXPARS-O-MESSAGE TO WK-C-EFF-MX-TYPE
079000           END-IF.
079100           IF WMX-VALID-FLG OF VMXPARS-O-MESSAGE = "N"
079200              OR WK-C-EFF-MX-TYPE = "Unknown"
079300               MOVE "FAILED" TO WK-C-REQ-STATUS
079400               MOVE "Could not determine MX message type"
079500                   TO WK-C-REQ-ERROR-MSG
079600               GO TO B400-CONVERT-MX-TO-MT-EX
079700           END-IF.
079800           EVALUATE TRUE
079900               WHEN WK-C-EFF-MX-TYPE(1:8) = "pacs.008"
080000                   PERFORM B420-GEN-MT103 THRU B420-GEN-MT103-EX
080100               WHEN WK-C-EFF-MX-TYPE(1:8) = "pacs.009"
080200                   PERFORM B430-GEN-MT202 THRU B430-GEN-MT202-EX
080300               WHEN WK-C-EFF-MX-TYPE(1:8) = "camt.053"
080400                   PERFORM B440-GEN-MT940 THRU B440-GEN-MT940-EX
080500               WHEN OTHER
080600                   MOVE "FAILED" TO WK-C-REQ-STATUS
080700                   MOVE "Unsupported MX message type for conversion"
080800                       TO WK-C-REQ-ERROR-MSG
080900           END-EVALUATE.
081000
081100       B400-CONVERT-MX-TO-MT-EX.
081200           EXIT.
081300
081400      *----------------------------------------------------------------*
081500      * B420 - PACS.008.001.08 -> MT103.                                *
081600      *----------------------------------------------------------------*
081700       B420-GEN-MT103.
081800           MOVE VMXPARS-O-MESSAGE      TO VMT103G-I-MESSAGE.
081900           MOVE SPACES                 TO VMT103G-O-ERROR-CD.
082000           CALL "TRFG103G" USING WK-C-VMT103G-RECORD.
082100           IF VMT103G-O-ERROR-CD NOT = SPACES
082200               MOVE "FAILED" TO WK-C-REQ-STATUS
082300               MOVE VMT103G-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
082400           ELSE
082500               MOVE VMT103G-O-TEXT TO WK-C-OUT-TEXT
082600               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
082700               ADD 1 TO WK-N-RPT-MX2MT
082800           END-IF.
082900
083000       B420-GEN-MT103-EX.
083100           EXIT.
083200
083300      *----------------------------------------------------------------*
083400      * B430 - PACS.009.001.08 -> MT202.                                *
083500      *----------------------------------------------------------------*
083600       B430-GEN-MT202.
083700           MOVE VMXPARS-O-MESSAGE      TO VMT202G-I-MESSAGE.
083800           MOVE SPACES                 TO VMT202G-O-ERROR-CD.
083900           CALL "TRFG202G" USING WK-C-VMT202G-RECORD.
084000           IF VMT202G-O-ERROR-CD NOT = SPACES
084100               MOVE "FAILED" TO WK-C-REQ-STATUS
084200               MOVE VMT202G-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
084300           ELSE
084400               MOVE VMT202G-O-TEXT TO WK-C-OUT-TEXT
084500               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
084600               ADD 1 TO WK-N-RPT-MX2MT
084700           END-IF.
084800
084900       B430-GEN-MT202-EX.
085000           EXIT.
085100
085200      *----------------------------------------------------------------*
085300      * B440 - CAMT.053.001.08 -> MT940.                                *
085400      *----------------------------------------------------------------*
085500       B440-GEN-MT940.
085600           MOVE VMXPARS-O-MESSAGE      TO VMT940G-I-MESSAGE.
085700           MOVE SPACES                 TO VMT940G-O-ERROR-CD.
085800           CALL "TRFG940G" USING WK-C-VMT940G-RECORD.
085900           IF VMT940G-O-ERROR-CD NOT = SPACES
086000               MOVE "FAILED" TO WK-C-REQ-STATUS
086100               MOVE VMT940G-O-ERROR-MSG TO WK-C-REQ-ERROR-MSG
086200           ELSE
086300               MOVE VMT940G-O-TEXT TO WK-C-OUT-TEXT
086400               PERFORM B700-WRITE-OUTPUT-TEXT THRU B700-WRITE-OUTPUT-TEXT-EX
086500               ADD 1 TO WK-N-RPT-MX2MT
086600           END-IF.
086700
086800       B440-GEN-MT940-EX.
086900           EXIT.
087000
087100      *----------------------------------------------------------------*
087200      * B700 - WRITE THE GENERATED TEXT TO MSGOUT, FOLLOWED BY THE     *
087300      *        SAME SENTINEL LINE USED ON MSGIN, SO THE CALLER OF THIS *
087400      *        BATCH CAN SPLIT MSGOUT BACK INTO ONE BLOCK PER REQUEST. *
087500      *----------------------------------------------------------------*
087600       B700-WRITE-OUTPUT-TEXT.
087700           IF WTB-LINE-CNT OF WK-C-OUT-TEXT = ZERO
087800               GO TO B700-WRITE-OUTPUT-TEXT-EX
087900           END-IF.
088000           MOVE 1 TO WK-N-OUT-LINE-IX.
088100
088200       B710-WRITE-ONE-LINE.
088300           IF WK-N-OUT-LINE-IX > WTB-LINE-CNT OF WK-C-OUT-TEXT
088400               GO TO B790-WRITE-SENTINEL
088500           END-IF.
088600           MOVE WTB-LINES(WK-N-OUT-LINE-IX) OF WK-C-OUT-TEXT
088700               TO RML-LINE-TEXT OF MSGOUT-REC.
088800           WRITE MSGOUT-REC.
088900           ADD 1 TO WK-N-OUT-LINE-IX.
089000           GO TO B710-WRITE-ONE-LINE.
089100
089200       B790-WRITE-SENTINEL.
089300           MOVE WK-C-SENTINEL-LINE TO RML-LINE-TEXT OF MSGOUT-REC.
089400           WRITE MSGOUT-REC.
089500
089600       B700-WRITE-OUTPUT-TEXT-EX.
089700           EXIT.
089800
089900      *----------------------------------------------------------------*
090000      * B800 - RUN THE CBPR+ ADVISORY CHECK AGAINST THE PARSED MT      *
090100      *        MESSAGE.  WARNINGS ARE DISPLAYED TO THE JOB LOG ONLY -  *
090200      *        THEY DO NOT FAIL THE REQUEST OR APPEAR IN CONVLOG.      *
090300      *----------------------------------------------------------------*
090400       B800-RUN-CBPR-CHECK.
090500           IF CNV-U0-ON
090600               GO TO B800-RUN-CBPR-CHECK-EX
090700           END-IF.
090800           MOVE VMTPARS-O-MESSAGE  TO VCBPRVL-I-MESSAGE.
090900           MOVE WK-C-CBPR-CLASS    TO VCBPRVL-I-MSG-CLASS.
091000           CALL "TRFVCBPR" USING WK-C-VCBPRVL-RECORD.
091100           IF VCBPRVL-O-WARN-CNT = ZERO
091200               GO TO B800-RUN-CBPR-CHECK-EX
091300           END-IF.
091400           MOVE 1 TO WK-N-WARN-IX.
091500
091600       B810-DISPLAY-ONE-WARNING.
091700           IF WK-N-WARN-IX > VCBPRVL-O-WARN-CNT
091800               GO TO B800-RUN-CBPR-CHECK-EX
091900           END-IF.
092000           DISPLAY "TRFCNVDR CBPR+ WARNING - " RCVREQ-ID " - "
092100                   VCBPRVL-O-WARNINGS(WK-N-WARN-IX).
092200           ADD 1 TO WK-N-WARN-IX.
092300           GO TO B810-DISPLAY-ONE-WARNING.
092400
092500       B800-RUN-CBPR-CHECK-EX.
092600           EXIT.
092700
092800      *----------------------------------------------------------------*
092900      * B500 - EVERY REQUEST GETS A CONVLOG ROW REGARDLESS OF OUTCOME; *
093000      *        ONLY A SUCCESSFUL, NON-ANONYMOUS REQUEST POSTS A        *
093100      *        CREDIT DEDUCTION AND A CREDUSE ROW.                     *
093200      *----------------------------------------------------------------*
093300       B500-LOG-AND-POST.
093400           PERFORM B510-WRITE-LOG-RECORD THRU B510-WRITE-LOG-RECORD-EX.
093500           IF WK-C-REQ-STATUS = "SUCCESS"
093600              AND WK-C-REQ-NOT-ANON
093700               PERFORM B520-POST-CREDIT-USAGE THRU B520-POST-CREDIT-USAGE-EX
093800           END-IF.
093900
094000       B500-LOG-AND-POST-EX.
094100           EXIT.
094200
094300       B510-WRITE-LOG-RECORD.
094400           MOVE RCVREQ-ID         TO RCL-REQ-ID.
094500           MOVE RCVREQ-USER-ID    TO RCL-USER-ID.
094600           IF RCVREQ-DIRECTION = "MT-TO-MX"
094700               MOVE "MT_TO_MX" TO RCL-TYPE
094800           ELSE
094900               MOVE "MX_TO_MT" TO RCL-TYPE
095000           END-IF.
095100           MOVE WK-C-REQ-STATUS   TO RCL-STATUS.
095200           MOVE WK-C-REQ-ERROR-MSG TO RCL-ERROR-MSG.
095300           WRITE CONVLOG-REC.
095400
095500       B510-WRITE-LOG-RECORD-EX.
095600           EXIT.
095700
095800      *----------------------------------------------------------------*
095900      * B520 - ONE CREDIT IS DEDUCTED PER SUCCESSFUL CONVERSION.  THE  *
096000      *        PURCHASE TABLE IS COPIED IN AND OUT OF VCRDDED'S OWN    *
096100      *        LINKAGE COPY THE SAME WAY AS B230 DOES FOR TRFXCRBL.    *
096200      *----------------------------------------------------------------*
096300       B520-POST-CREDIT-USAGE.
096400           MOVE RCVREQ-USER-ID         TO VCRDDED-I-USER-ID.
096500           MOVE WK-C-RUN-DATE-YYYYMMDD TO VCRDDED-I-RUN-DATE.
096600           IF RCVREQ-DIRECTION = "MT-TO-MX"
096700               MOVE "MT_TO_MX" TO VCRDDED-I-SERVICE-TYPE
096800           ELSE
096900               MOVE "MX_TO_MT" TO VCRDDED-I-SERVICE-TYPE
097000           END-IF.
097100           MOVE RCVREQ-ID               TO VCRDDED-I-REQUEST-ID.
097200           MOVE 1                       TO VCRDDED-I-CREDITS-NEEDED.
097205           MOVE SPACES TO WK-C-USE-DESC-WORK.
097210           IF RCVREQ-DIRECTION = "MT-TO-MX"
097215               STRING "Converted MT message of type "
097220                      DELIMITED BY SIZE
097225                      WK-C-EFF-MT-TYPE DELIMITED BY SPACE
097230                 INTO WK-C-USE-DESC-WORK
097235           ELSE
097240               STRING "Converted MX message of type "
097245                      DELIMITED BY SIZE
097250                      WK-C-EFF-MX-TYPE DELIMITED BY SPACE
097255                 INTO WK-C-USE-DESC-WORK
097260           END-IF.
097265           MOVE WK-C-USE-DESC-WORK      TO VCRDDED-I-USE-DESC.
097300           MOVE WK-C-PURCH-TABLE         TO VCRDDED-I-PURCH-TABLE.
097400           CALL "TRFXCRDD" USING WK-C-VCRDDED-RECORD.
097500           MOVE VCRDDED-I-PURCH-TABLE    TO WK-C-PURCH-TABLE.
097600           MOVE VCRDDED-O-USE-USER-ID   TO RCU-USER-ID.
097700           MOVE VCRDDED-O-USE-CREDITS   TO RCU-CREDITS-USED.
097800           MOVE VCRDDED-O-USE-SVC-TYPE  TO RCU-SERVICE-TYPE.
097900           MOVE VCRDDED-O-USE-DESC      TO RCU-DESCRIPTION.
098000           MOVE VCRDDED-O-USE-DATE      TO RCU-DATE.
098100           WRITE CREDUSE-REC.
098200           ADD 1 TO WK-N-RPT-CREDEDUCT.
098300
098400       B520-POST-CREDIT-USAGE-EX.
098500           EXIT.
098600
098700      *----------------------------------------------------------------*
098800      * C000 - THE RUN CONTROL REPORT.  EACH COUNTER LINE REUSES THE   *
098900      *        SAME RRR-PRINT-LINE BUFFER - CLEARED, FILLED, WRITTEN.  *
099000      *----------------------------------------------------------------*
099100       C000-PRINT-CONTROL-REPORT.
099200           MOVE SPACES TO RRR-PRINT-LINE.
099300           STRING "SWIFT CONVERSION RUN REPORT            DATE: "
099400                                                  DELIMITED BY SIZE
099500                  WK-C-RUN-DATE-YYYYMMDD         DELIMITED BY SIZE
099600             INTO RRR-PRINT-LINE.
099700           WRITE RUNRPT-REC.
099800
099900           MOVE SPACES TO RRR-PRINT-LINE.
100000           MOVE "REQUESTS READ............" TO RRR-LINE-CAPTION.
100100           MOVE ":" TO RRR-LINE-COLON.
100200           MOVE WK-N-RPT-READ TO RRR-LINE-VALUE.
100300           WRITE RUNRPT-REC.
100400
100500           MOVE SPACES TO RRR-PRINT-LINE.
100600           MOVE "  MT-TO-MX SUCCESS......." TO RRR-LINE-CAPTION.
100700           MOVE ":" TO RRR-LINE-COLON.
100800           MOVE WK-N-RPT-MT2MX TO RRR-LINE-VALUE.
100900           WRITE RUNRPT-REC.
101000
101100           MOVE SPACES TO RRR-PRINT-LINE.
101200           MOVE "  MX-TO-MT SUCCESS......." TO RRR-LINE-CAPTION.
101300           MOVE ":" TO RRR-LINE-COLON.
101400           MOVE WK-N-RPT-MX2MT TO RRR-LINE-VALUE.
101500           WRITE RUNRPT-REC.
101600
101700           MOVE SPACES TO RRR-PRINT-LINE.
101800           MOVE "  FAILED................." TO RRR-LINE-CAPTION.
101900           MOVE ":" TO RRR-LINE-COLON.
102000           MOVE WK-N-RPT-FAILED TO RRR-LINE-VALUE.
102100           WRITE RUNRPT-REC.
102200
102300           MOVE SPACES TO RRR-PRINT-LINE.
102400           MOVE "CREDITS DEDUCTED........." TO RRR-LINE-CAPTION.
102500           MOVE ":" TO RRR-LINE-COLON.
102600           MOVE WK-N-RPT-CREDEDUCT TO RRR-LINE-VALUE.
102700           WRITE RUNRPT-REC.
102800
102900           MOVE SPACES TO RRR-PRINT-LINE.
103000           MOVE "ANONYMOUS REJECTS........" TO RRR-LINE-CAPTION.
103100           MOVE ":" TO RRR-LINE-COLON.
103200           MOVE WK-N-RPT-ANONREJ TO RRR-LINE-VALUE.
103300           WRITE RUNRPT-REC.
103400
103500           MOVE SPACES TO RRR-PRINT-LINE.
103600           MOVE "INSUFFICIENT-CREDIT REJ.." TO RRR-LINE-CAPTION.
103700           MOVE ":" TO RRR-LINE-COLON.
103800           MOVE WK-N-RPT-INSUFREJ TO RRR-LINE-VALUE.
103900           WRITE RUNRPT-REC.
104000
104100       C999-PRINT-CONTROL-REPORT-EX.
104200           EXIT.
104300
104400      *----------------------------------------------------------------*
104500      * Z000 - REWRITE THE WHOLE CREDIT-PURCHASE LEDGER FROM THE       *
104600      *        IN-STORAGE TABLE AS MUTATED THROUGH THE RUN, THEN        *
104700      *        CLOSE EVERY FILE STILL OPEN.                            *
104800      *----------------------------------------------------------------*
104900       Z000-END-PROGRAM-ROUTINE.
105000           CLOSE CONVREQ MSGIN.
105100           OPEN OUTPUT CREDPURCH.
105200           PERFORM Z010-REWRITE-PURCH-TABLE THRU Z010-REWRITE-PURCH-TABLE-EX.
105300           CLOSE CREDPURCH MSGOUT CONVLOG CREDUSE RUNRPT.
105400
105500       Z999-END-PROGRAM-ROUTINE-EX.
105600           EXIT.
105700
105800       Z010-REWRITE-PURCH-TABLE.
105900           IF WCT-PURCH-COUNT OF WK-C-PURCH-TABLE = ZERO
106000               GO TO Z010-REWRITE-PURCH-TABLE-EX
106100           END-IF.
106200           MOVE 1 TO WK-N-PURCH-WRITE-IX.
106300
106400       Z011-WRITE-ONE-PURCH.
106500           IF WK-N-PURCH-WRITE-IX > WCT-PURCH-COUNT OF WK-C-PURCH-TABLE
106600               GO TO Z010-REWRITE-PURCH-TABLE-EX
106700           END-IF.
106800           MOVE WCT-USER-ID(WK-N-PURCH-WRITE-IX) OF WK-C-PURCH-TABLE
106900               TO RCP-USER-ID.
107000           MOVE WCT-PURCHASE-ID(WK-N-PURCH-WRITE-IX) OF WK-C-PURCH-TABLE
107100               TO RCP-PURCHASE-ID.
107200           MOVE WCT-CREDIT-AMT(WK-N-PURCH-WRITE-IX) OF WK-C-PURCH-TABLE
107300               TO RCP-CREDIT-AMT.
107400           MOVE WCT-PURCHASED-DT(WK-N-PURCH-WRITE-IX) OF WK-C-PURCH-TABLE
107500               TO RCP-PURCHASED-DT.
107600           MOVE WCT-EXPIRY-DT(WK-N-PURCH-WRITE-IX) OF WK-C-PURCH-TABLE
107700               TO RCP-EXPIRY-DT.
107800           MOVE WCT-EXPIRED-FLG(WK-N-PURCH-WRITE-IX) OF WK-C-PURCH-TABLE
107900               TO RCP-EXPIRED-FLG.
108000           WRITE CREDPURCH-REC.
108100           ADD 1 TO WK-N-PURCH-WRITE-IX.
108200           GO TO Z011-WRITE-ONE-PURCH.
108300
108400       Z010-REWRITE-PURCH-TABLE-EX.
108500           EXIT.
108600
108700      ******************************************************************
108800      ************** END OF PROGRAM SOURCE -  TRFCNVDR ****************
108900      ******************************************************************

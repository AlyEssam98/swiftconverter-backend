000100*****************************************************************
000200* WMTMSG - MT-MESSAGE WORKING AREA                              *
000300*          OUTPUT OF THE MT-PARSER (TRFVMTPR).  HOLDS THE       *
000400*          PARSED SWIFT FIN MESSAGE TYPE, SENDER/RECEIVER BIC    *
000500*          AND THE FLAT TAG TABLE BUILT FROM BLOCKS 1-4.         *
000600*          RECAST FROM THE OLD SWIFTMER MT101/MERCURIA LAYOUT - *
000700*          THAT COPYBOOK CARRIED ONE GROUP ITEM PER TAG; THIS    *
000800*          SUBSYSTEM HANDLES FIVE DIFFERENT MT TYPES SO THE     *
000900*          TAGS ARE CARRIED AS A GENERIC OCCURS TABLE INSTEAD.  *
001000*****************************************************************
001100* HISTORY OF MODIFICATION:                                      *
001200*---------------------------------------------------------------*
001300* TAG    DATE       DEV     DESCRIPTION                         *
001400*------- ---------- ------- ------------------------------------*
001500* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001600*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001700*                    - REPLACES SWIFTMER TAG-BY-TAG LAYOUT WITH *
001800*                      A 50-ENTRY GENERIC TAG TABLE SHARED BY    *
001900*                      MT103/MT202/MT202COV/MT102/MT940.         *
002000* CNVB05  10/07/2024 TMPJP6 - E-REQUEST# 58960                  *
002100*                    - WIDEN TAG-VALUE FROM 140 TO 200 FOR      *
002200*                      MULTI-LINE TAG 50K/59 CONTENT.            *
002300*-----------------------------------------------------------------
002400    05  WMT-TYPE                     PIC X(06).
002500*                 103 / 202 / 202COV / 102 / 940 / UNKNOWN
002600    05  WMT-SENDER                   PIC X(11).
002700*                 SENDER BIC, BLOCK 1, BRANCH FILLER STRIPPED
002800    05  WMT-RECEIVER                 PIC X(11).
002900*                 RECEIVER BIC, BLOCK 2, BRANCH FILLER STRIPPED
003000    05  WMT-VALID-FLG                PIC X(01).
003100*                 Y WHEN TYPE COULD BE DETERMINED, ELSE N
003200    05  WMT-WARNING-CNT              PIC 9(02) COMP-3.
003300*                 COUNT OF ADVISORY MANDATORY-TAG WARNINGS
003400    05  WMT-TAG-COUNT                PIC 9(03) COMP-3.
003500*                 NUMBER OF ENTRIES USED IN WMT-TAG-TABLE
003600    05  WMT-TAG-TABLE OCCURS 50 TIMES
004000                      INDEXED BY WMT-TAG-IX.
004100        10  WMT-TAG-ID               PIC X(04).
004200*                 TAG ID, E.G. 20, 32A, 50K, 121
004300        10  WMT-TAG-VALUE            PIC X(200).
004400*                 TAG VALUE; MULTI-LINE VALUES KEEP LINE BREAKS
004500*                 ENCODED WITH A SEMICOLON SEPARATOR.
004600*
004700    05  WMT-TAG-TABLE-R REDEFINES WMT-TAG-TABLE OCCURS 50 TIMES.
004800        10  WMT-TAG-SLOT             PIC X(204).
004900*                 WHOLE-SLOT VIEW USED WHEN SHIFTING/CLEARING
005000*                 ENTRIES DURING TABLE-BUILD PASSES.
005100    05  WMT-FIRST-TAG REDEFINES WMT-TAG-TABLE.
005200        10  WMT-TAG20-ID             PIC X(04).
005300        10  WMT-TAG20-VALUE          PIC X(200).
005400*                 CONVENIENCE ALIAS - TAG TABLE ENTRY (1) IS
005500*                 ALWAYS TAG 20 ONCE THE TABLE IS BUILT.

000100*****************************************************************
000200* VCRDDED - LINKAGE AREA FOR TRFXCRDD (CREDIT-LEDGER DEDUCTION)  *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB08  17/04/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION,      *
001000*                    - REWORKED FROM OLD VTF2 RATE-LOOKUP AREA. *
001050* CNVB27  02/08/2026 TMPRVD - E-REQUEST# 59220                  *
001060*                    - ADDED VCRDDED-I-USE-DESC SO THE CALLING  *
001070*                      DRIVER CAN PASS DOWN A BUILT DESCRIPTION *
001080*                      OF THE MESSAGE CONVERTED (DIRECTION AND  *
001090*                      EFFECTIVE TYPE) INSTEAD OF THE USAGE     *
001095*                      RECORD CARRYING THE BARE REQUEST ID.     *
001100*-----------------------------------------------------------------
001200 01  WK-C-VCRDDED-RECORD.
001300    05  WK-C-VCRDDED-INPUT.
001400        10  VCRDDED-I-USER-ID           PIC X(08).
001500        10  VCRDDED-I-RUN-DATE          PIC X(10).
001600        10  VCRDDED-I-SERVICE-TYPE      PIC X(08).
001700        10  VCRDDED-I-REQUEST-ID        PIC X(16).
001800        10  VCRDDED-I-CREDITS-NEEDED    PIC S9(07).
001810        10  VCRDDED-I-USE-DESC          PIC X(60).
001900        10  VCRDDED-I-PURCH-TABLE.
002000            COPY WCRDTBL.
002100    05  WK-C-VCRDDED-OUTPUT.
002200        10  VCRDDED-O-CREDITS-USED      PIC S9(07).
002300        10  VCRDDED-O-SHORTFALL-FLG     PIC X(01).
002400            88  VCRDDED-SHORTFALL        VALUE "Y".
002500            88  VCRDDED-NO-SHORTFALL     VALUE "N".
002600        10  VCRDDED-O-USAGE-REC.
002700            15  VCRDDED-O-USE-USER-ID   PIC X(08).
002800            15  VCRDDED-O-USE-CREDITS   PIC S9(07).
002900            15  VCRDDED-O-USE-SVC-TYPE  PIC X(08).
003000            15  VCRDDED-O-USE-DESC      PIC X(60).
003100            15  VCRDDED-O-USE-DATE      PIC X(10).
003200        10  VCRDDED-O-ERROR-CD          PIC X(07).

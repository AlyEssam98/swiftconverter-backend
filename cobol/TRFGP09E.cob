000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFGP09E.
000500       AUTHOR.         OOI BOON HOCK.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   09 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD AN ISO 20022
001200      *               PACS.009.001.08 "COVER" MESSAGE FROM A PARSED
001300      *               MT202COV TAG TABLE.  THIS IS A THIN EXTENSION
001400      *               OF TRFGP009 (PACS009-GEN) - IT CALLS TRFGP009
001500      *               WITH THE COV-FLG SET SO THE COMMON BODY IS BUILT
001600      *               WITHOUT ITS CLOSING TAGS, THEN SPLICES IN THE
001700      *               UNDERLYING-CUSTOMER-CREDIT-TRANSFER BLOCK
001800      *               (THE ORIGINAL CUSTOMER PAYMENT THE COVER IS
001900      *               SETTLING FOR) BEFORE CLOSING THE MESSAGE ITSELF.
002000      *
002100      *---------------------------------------------------------------*
002200      * HISTORY OF MODIFICATION:                                      *
002300      *---------------------------------------------------------------*
002400      * TAG    DATE       DEV     DESCRIPTION                         *
002500      *------- ---------- ------- ------------------------------------*
002600      * CNVB12  30/05/2024 TMPJP6 - E-REQUEST# 58967                  *
002700      *                  - SWIFT MT/MX CONVERSION BATCH R1            *
002800      *                  - INITIAL VERSION, SPLIT OUT OF TRFGP009     *
002900      *                    SO THE COMMON 009 BODY IS WRITTEN ONCE.    *
003000      * CNVB18  03/10/2024 OOIBH  - E-REQUEST# 59115                  *
003100      *                  - UNDERLYING InstdAmt WAS PICKING UP THE     *
003200      *                    RAW 33B COMMA DECIMAL - NOW NORMALIZED     *
003300      *                    THROUGH THE SAME COMMA-TO-DOT ROUTINE.     *
003310      * CNVB29  02/08/2026 TMPRVD - E-REQUEST# 59220                  *
003320      *                  - NO CHANGE IN THIS PROGRAM - THE SttlmMtd   *
003330      *                    AND PmtId/UETR FIX LANDED IN TRFGP009 AND  *
003340      *                    IS PICKED UP HERE AUTOMATICALLY BECAUSE    *
003350      *                    THIS ROUTINE DOES NOTHING MORE THAN CALL   *
003360      *                    TRFGP009 FOR THE COMMON BODY.  NOTED HERE  *
003370      *                    SO THE NEXT READER IS NOT LEFT WONDERING.  *
003400      *---------------------------------------------------------------*
003500              EJECT
003600      **********************
003700       ENVIRONMENT DIVISION.
003800      **********************
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER.  IBM-AS400.
004100       OBJECT-COMPUTER.  IBM-AS400.
004200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600      *    NO FILES OWNED BY THIS ROUTINE.
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       WORKING-STORAGE SECTION.
005100      *************************
005200       01  FILLER                          PIC X(24)        VALUE
005300           "** PROGRAM TRFGP09E **".
005400
005500       01  WK-C-COMMON.
005600           COPY ASCMWS.
005700
005800      *----------------------------------------------------------------*
005900      * WK-C-VPTYPSR-RECORD - CALL AREA FOR THE PARTY-PARSER (TRFVPTYP)*
006000      *----------------------------------------------------------------*
006100           COPY VPTYPSR.
006200
006300       01  WK-N-COUNTERS.
006400           05  WK-N-TAG-IX               PIC 9(03) COMP-3.
006500           05  WK-N-TALLY1               PIC 9(02) COMP-3.
006600           05  FILLER                    PIC X(01).
006700
006800       01  WK-C-FIND-WORK.
006900           05  WK-C-FIND-TAG-ID          PIC X(04).
007000           05  WK-C-FIND-VALUE           PIC X(200).
007100           05  WK-C-FIND-FOUND-FLG       PIC X(01).
007200               88  WK-C-FIND-FOUND         VALUE "Y".
007300           05  FILLER                    PIC X(01).
007320       01  WK-C-FIND-WORK-R REDEFINES WK-C-FIND-WORK.
007340           05  FILLER                    PIC X(04).
007360           05  WK-C-FIND-VALUE-HEAD      PIC X(03).
007380           05  FILLER                    PIC X(199).
007400
007500       01  WK-C-EMIT-WORK.
007600           05  WK-C-EMIT-LINE            PIC X(120).
007700           05  FILLER                    PIC X(01).
007800
007900       01  WK-C-PARTY-WORK.
008000           05  WK-C-PARTY-ELEM           PIC X(16).
008100           05  FILLER                    PIC X(01).
008200
008300       01  WK-C-CCY-AMT-WORK.
008400           05  WK-C-CCY-AMT-CCY          PIC X(03).
008500           05  WK-C-CCY-AMT-VALUE        PIC X(18).
008600           05  FILLER                    PIC X(01).
008700       01  WK-C-CCY-AMT-R REDEFINES WK-C-CCY-AMT-WORK.
008800           05  FILLER                    PIC X(03).
008900           05  WK-C-CCY-AMT-HEAD         PIC X(08).
009000           05  FILLER                    PIC X(11).
009100
009200       01  WK-C-SCAN-WORK.
009300           05  WK-C-SCR-BEFORE           PIC X(210).
009400           05  WK-C-SCR-AFTER            PIC X(210).
009500           05  FILLER                    PIC X(01).
009600       01  WK-C-SCAN-WORK-R REDEFINES WK-C-SCAN-WORK.
009700           05  WK-C-SCR-FULL             PIC X(420).
009800           05  FILLER                    PIC X(01).
009900
010000      ****************
010100       LINKAGE SECTION.
010200      ****************
010300           COPY VPC009G.
010400       EJECT
010500      ***********************************************
010600       PROCEDURE DIVISION USING WK-C-VPC009G-RECORD.
010700      ***********************************************
010800       MAIN-MODULE.
010900           PERFORM A000-START-PROGRAM-ROUTINE
011000              THRU A999-START-PROGRAM-ROUTINE-EX.
011100           PERFORM B000-MAIN-PROCESSING
011200              THRU B999-MAIN-PROCESSING-EX.
011300           PERFORM Z000-END-PROGRAM-ROUTINE
011400              THRU Z999-END-PROGRAM-ROUTINE-EX.
011500           GOBACK.
011600
011700      *----------------------------------------------------------------*
011800       A000-START-PROGRAM-ROUTINE.
011900      *----------------------------------------------------------------*
012000           CONTINUE.
012100
012200       A999-START-PROGRAM-ROUTINE-EX.
012300           EXIT.
012400
012500      *----------------------------------------------------------------*
012600      * B000 - DELEGATE THE COMMON BODY TO TRFGP009 WITH THE COV-FLG   *
012700      *        SET, THEN ADD THE UNDERLYING CUSTOMER BLOCK AND CLOSE.  *
012800      *----------------------------------------------------------------*
012900       B000-MAIN-PROCESSING.
013000      *----------------------------------------------------------------*
013100           MOVE "Y" TO VPC009G-I-COV-FLG.
013200           CALL "TRFGP009" USING WK-C-VPC009G-RECORD.
013300           IF VPC009G-O-ERROR-CD NOT = SPACES
013400               GO TO B999-MAIN-PROCESSING-EX
013500           END-IF.
013600           MOVE "  <UndrlygCstmrCdtTrf>" TO WK-C-EMIT-LINE.
013700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
013800           MOVE "Dbtr"  TO WK-C-PARTY-ELEM.
013900           PERFORM B950-FIND-PARTY-TAG THRU B950-FIND-PARTY-TAG-EX.
014000           PERFORM B960-EMIT-PARTY THRU B960-EMIT-PARTY-EX.
014100           MOVE "Cdtr"  TO WK-C-PARTY-ELEM.
014200           PERFORM B950-FIND-PARTY-TAG THRU B950-FIND-PARTY-TAG-EX.
014300           PERFORM B960-EMIT-PARTY THRU B960-EMIT-PARTY-EX.
014400           MOVE "33B " TO WK-C-FIND-TAG-ID.
014500           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
014600           MOVE "XXX" TO WK-C-CCY-AMT-CCY.
014700           MOVE "0.00" TO WK-C-CCY-AMT-VALUE.
014800           IF WK-C-FIND-FOUND
014900              AND WK-C-FIND-VALUE NOT = SPACES
015000               MOVE WK-C-FIND-VALUE(1:3)  TO WK-C-CCY-AMT-CCY
015100               MOVE WK-C-FIND-VALUE(4:18) TO WK-C-CCY-AMT-VALUE
015200               PERFORM B907-COMMA-TO-DOT THRU B907-COMMA-TO-DOT-EX
015300           END-IF.
015400           STRING "    <InstdAmt Ccy=""" DELIMITED BY SIZE
015500                  WK-C-CCY-AMT-CCY DELIMITED BY SIZE
015600                  """>" DELIMITED BY SIZE
015700                  WK-C-CCY-AMT-VALUE DELIMITED BY SPACE
015800                  "</InstdAmt>" DELIMITED BY SIZE
015900             INTO WK-C-EMIT-LINE.
016000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
016100           MOVE "70  " TO WK-C-FIND-TAG-ID.
016200           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
016300           IF WK-C-FIND-FOUND
016400               STRING "    <RmtInf><Ustrd>" DELIMITED BY SIZE
016500                      WK-C-FIND-VALUE DELIMITED BY SPACE
016600                      "</Ustrd></RmtInf>" DELIMITED BY SIZE
016700                 INTO WK-C-EMIT-LINE
016800               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
016900           END-IF.
017000           MOVE "  </UndrlygCstmrCdtTrf>" TO WK-C-EMIT-LINE.
017100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
017200           MOVE "</CdtTrfTxInf></FICdtTrf></Document>"
017300               TO WK-C-EMIT-LINE.
017400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
017500
017600       B999-MAIN-PROCESSING-EX.
017700           EXIT.
017800
017900      *----------------------------------------------------------------*
018000      * B907 - NORMALIZE A COMMA-DECIMAL MT AMOUNT TO A DOTTED ONE.    *
018100      *----------------------------------------------------------------*
018200       B907-COMMA-TO-DOT.
018300           MOVE 1 TO WK-N-TALLY1.
018400           UNSTRING WK-C-CCY-AMT-VALUE DELIMITED BY ","
018500               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
018600               TALLYING IN WK-N-TALLY1.
018700           IF WK-N-TALLY1 > 1
018800               IF WK-C-SCR-AFTER = SPACES
018900                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
019000                          ".00" DELIMITED BY SIZE
019100                     INTO WK-C-CCY-AMT-VALUE
019200               ELSE
019300                   STRING WK-C-SCR-BEFORE DELIMITED BY SPACE
019400                          "." DELIMITED BY SIZE
019500                          WK-C-SCR-AFTER DELIMITED BY SPACE
019600                     INTO WK-C-CCY-AMT-VALUE
019700               END-IF
019800           END-IF.
019900
020000       B907-COMMA-TO-DOT-EX.
020100           EXIT.
020200
020300      *----------------------------------------------------------------*
020400      * B950 - RESOLVE THE MT TAG THAT FEEDS THE UNDERLYING PARTY: 50  *
020500      *        FOR THE DEBTOR, 59 FOR THE CREDITOR, TRYING THE A/K/F   *
020600      *        VARIANTS AND FINALLY THE BARE ROOT TAG.                *
020700      *----------------------------------------------------------------*
020800       B950-FIND-PARTY-TAG.
020900           IF WK-C-PARTY-ELEM = "Dbtr"
021000               MOVE "50A " TO WK-C-FIND-TAG-ID
021100           ELSE
021200               MOVE "59A " TO WK-C-FIND-TAG-ID
021300           END-IF.
021400           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
021500           IF WK-C-FIND-FOUND
021600               GO TO B950-FIND-PARTY-TAG-EX
021700           END-IF.
021800           IF WK-C-PARTY-ELEM = "Dbtr"
021900               MOVE "50K " TO WK-C-FIND-TAG-ID
022000           ELSE
022100               MOVE "59F " TO WK-C-FIND-TAG-ID
022200           END-IF.
022300           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
022400           IF WK-C-FIND-FOUND
022500               GO TO B950-FIND-PARTY-TAG-EX
022600           END-IF.
022700           IF WK-C-PARTY-ELEM = "Dbtr"
022800               MOVE "50F " TO WK-C-FIND-TAG-ID
022900               PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX
023000               IF WK-C-FIND-FOUND
023100                   GO TO B950-FIND-PARTY-TAG-EX
023200               END-IF
023300               MOVE "50  " TO WK-C-FIND-TAG-ID
023400           ELSE
023500               MOVE "59  " TO WK-C-FIND-TAG-ID
023600           END-IF.
023700           PERFORM B900-FIND-TAG THRU B900-FIND-TAG-EX.
023800
023900       B950-FIND-PARTY-TAG-EX.
024000           EXIT.
024100
024200      *----------------------------------------------------------------*
024300      * B960 - EMIT ONE UNDERLYING PARTY BLOCK.  A TAG ENDING IN "A" IS *
024400      *        A BARE BIC - EMIT ORGID/ANYBIC ONLY.  OTHERWISE PARSE    *
024500      *        AND EMIT NAME/ADDRESS/ACCOUNT, DEFAULTING THE NAME TO    *
024600      *        THE FIRST ADDRESS LINE OR "UNKNOWN PARTY".             *
024700      *----------------------------------------------------------------*
024800       B960-EMIT-PARTY.
024900           STRING "    <" WK-C-PARTY-ELEM DELIMITED BY SPACE
025000                  ">" DELIMITED BY SIZE
025100             INTO WK-C-EMIT-LINE.
025200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
025300           IF WK-C-FIND-TAG-ID(4:1) = "A"
025400               STRING "      <Id><OrgId><AnyBIC>"
025500                      WK-C-FIND-VALUE(1:11) DELIMITED BY SPACE
025600                      "</AnyBIC></OrgId></Id>" DELIMITED BY SIZE
025700                 INTO WK-C-EMIT-LINE
025800               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
025900           ELSE
026000               INITIALIZE VPTYPSR-I-CONTENT VPTYPSR-O-PARTY
026100               MOVE WK-C-FIND-VALUE(1:200) TO VPTYPSR-I-CONTENT
026200               CALL "TRFVPTYP" USING WK-C-VPTYPSR-RECORD
026300               IF WPP-NAME = SPACES
026400                  OR WPP-NAME(1:11) = "NOTPROVIDED"
026500                   IF WPP-ADDR-COUNT > ZERO
026600                       MOVE WPP-ADDR-LINES(1) TO WPP-NAME
026700                   ELSE
026800                       MOVE "UNKNOWN PARTY" TO WPP-NAME
026900                   END-IF
027000               END-IF
027100               STRING "      <Nm>" WPP-NAME DELIMITED BY SPACE
027200                      "</Nm>" DELIMITED BY SIZE
027300                 INTO WK-C-EMIT-LINE
027400               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
027500               IF WPP-ACCOUNT NOT = SPACES
027600                   STRING "      <Id><Othr><Id>" DELIMITED BY SIZE
027700                          WPP-ACCOUNT DELIMITED BY SPACE
027800                          "</Id></Othr></Id>" DELIMITED BY SIZE
027900                     INTO WK-C-EMIT-LINE
028000                   PERFORM B910-APPEND-LINE
028100                      THRU B910-APPEND-LINE-EX
028200               END-IF
028300           END-IF.
028400           STRING "    </" WK-C-PARTY-ELEM DELIMITED BY SPACE
028500                  ">" DELIMITED BY SIZE
028600             INTO WK-C-EMIT-LINE.
028700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
028800
028900       B960-EMIT-PARTY-EX.
029000           EXIT.
029100
029200      *----------------------------------------------------------------*
029300      * B900 - GENERIC "FIND TAG BY ID" - FIRST OCCURRENCE ONLY.       *
029400      *----------------------------------------------------------------*
029500       B900-FIND-TAG.
029600           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
029700           MOVE 1 TO WK-N-TAG-IX.
029800
029900       B901-CHECK-ONE-TAG.
030000           IF WK-N-TAG-IX > WMT-TAG-COUNT
030100               GO TO B900-FIND-TAG-EX
030200           END-IF.
030300           IF WMT-TAG-ID(WK-N-TAG-IX) = WK-C-FIND-TAG-ID
030400               MOVE WMT-TAG-VALUE(WK-N-TAG-IX) TO WK-C-FIND-VALUE
030500               MOVE "Y" TO WK-C-FIND-FOUND-FLG
030600               GO TO B900-FIND-TAG-EX
030700           END-IF.
030800           ADD 1 TO WK-N-TAG-IX.
030900           GO TO B901-CHECK-ONE-TAG.
031000
031100       B900-FIND-TAG-EX.
031200           EXIT.
031300
031400      *----------------------------------------------------------------*
031500      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
031600      *----------------------------------------------------------------*
031700       B910-APPEND-LINE.
031800           IF WTB-LINE-CNT < 300
031900               ADD 1 TO WTB-LINE-CNT
032000               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
032100           END-IF.
032200           MOVE SPACES TO WK-C-EMIT-LINE.
032300
032400       B910-APPEND-LINE-EX.
032500           EXIT.
032600
032700      *----------------------------------------------------------------*
032800       Y900-ABNORMAL-TERMINATION.
032900      *----------------------------------------------------------------*
033000           PERFORM Z000-END-PROGRAM-ROUTINE.
033100           GOBACK.
033200
033300       Z000-END-PROGRAM-ROUTINE.
033400           CONTINUE.
033500
033600       Z999-END-PROGRAM-ROUTINE-EX.
033700           EXIT.
033800
033900      ******************************************************************
034000      ************** END OF PROGRAM SOURCE -  TRFGP09E ***************
034100      ******************************************************************

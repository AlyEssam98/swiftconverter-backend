000100*****************************************************************
000200* VPTYPSR - LINKAGE AREA FOR TRFVPTYP (PARTY-PARSER)            *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VPTYPSR-RECORD.
001200    05  WK-C-VPTYPSR-INPUT.
001300        10  VPTYPSR-I-CONTENT        PIC X(200).
001400*                 RAW TAG 50A/52A/53A/56A/57A/58A/59A CONTENT,
001500*                 LINES JOINED WITH A SEMICOLON SEPARATOR
001510        10  FILLER                   PIC X(05).
001600    05  WK-C-VPTYPSR-OUTPUT.
001700        10  VPTYPSR-O-PARTY.
001800            COPY WPTYPSD.
001810        10  FILLER                   PIC X(05).
001900
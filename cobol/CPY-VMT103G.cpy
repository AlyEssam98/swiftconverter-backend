000100*****************************************************************
000200* VMT103G - LINKAGE AREA FOR TRFG103G (MT103-GEN)               *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB03  05/04/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001000*-----------------------------------------------------------------
001100 01  WK-C-VMT103G-RECORD.
001200    05  WK-C-VMT103G-INPUT.
001300        10  VMT103G-I-MESSAGE.
001400            COPY WMXMSG.
001500    05  WK-C-VMT103G-OUTPUT.
001600        10  VMT103G-O-TEXT.
001700            COPY WTXTBUF.
001800        10  VMT103G-O-ERROR-CD       PIC X(07).
001900        10  VMT103G-O-ERROR-MSG      PIC X(60).
002000
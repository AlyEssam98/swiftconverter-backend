000100*****************************************************************
000200* VPC009G - LINKAGE AREA FOR TRFGP009 (PACS009-GEN) AND         *
000300*           TRFGP09E (PACS009COV-GEN, CALLS TRFGP009 FIRST)     *
000400*****************************************************************
000500* HISTORY OF MODIFICATION:                                      *
000600*---------------------------------------------------------------*
000700* TAG    DATE       DEV     DESCRIPTION                         *
000800*------- ---------- ------- ------------------------------------*
000900* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001000*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001100*-----------------------------------------------------------------
001200 01  WK-C-VPC009G-RECORD.
001300    05  WK-C-VPC009G-INPUT.
001400        10  VPC009G-I-MESSAGE.
001500            COPY WMTMSG.
001600        10  VPC009G-I-RUN-TS         PIC X(19).
001700        10  VPC009G-I-COV-FLG        PIC X(01).
001800*                 Y WHEN CALLED FROM TRFGP09E FOR A 202COV -
001900*                 SUPPRESSES THE CLOSING TAG SO THE CALLER CAN
002000*                 SPLICE IN THE UNDERLYING-CUSTOMER BLOCK.
002100    05  WK-C-VPC009G-OUTPUT.
002200        10  VPC009G-O-TEXT.
002300            COPY WTXTBUF.
002400        10  VPC009G-O-ERROR-CD       PIC X(07).
002500        10  VPC009G-O-ERROR-MSG      PIC X(60).
002600
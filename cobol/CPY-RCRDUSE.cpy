000100*****************************************************************
000200* RCRDUSE - CREDIT USAGE LEDGER RECORD - FILE CREDUSE           *
000300*           ONE RECORD APPENDED PER POSTING (CONVERSION USAGE   *
000400*           OR PURCHASE).  FIXED LENGTH 100, LINE SEQUENTIAL.   *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*---------------------------------------------------------------*
000800* TAG    DATE       DEV     DESCRIPTION                         *
000900*------- ---------- ------- ------------------------------------*
001000* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001100*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001200*-----------------------------------------------------------------
001300    05  RCU-USER-ID                  PIC X(08).
001400    05  RCU-CREDITS-USED             PIC S9(07).
001500*                 1 PER CONVERSION, 0 FOR PURCHASE ROWS
001600    05  RCU-SERVICE-TYPE             PIC X(08).
001700*                 MT_TO_MX / MX_TO_MT / PURCHASE
001800    05  RCU-DESCRIPTION              PIC X(60).
001900    05  RCU-DATE                     PIC X(10).
002000*                 POSTING DATE, ISO CCYY-MM-DD
002100    05  RCU-FILLER                   PIC X(07) VALUE SPACES.

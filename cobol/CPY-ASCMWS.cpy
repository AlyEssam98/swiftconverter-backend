000100*****************************************************************
000200* ASCMWS - APPLICATION SWIFT CONVERSION - COMMON WORK STORAGE   *
000300*          FILE STATUS CONDITION NAMES SHARED BY ALL TRF/GHO    *
000400*          PROGRAMS IN THE SWIFT MT/MX CONVERSION SUBSYSTEM.    *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*---------------------------------------------------------------*
000800* TAG    DATE       DEV     DESCRIPTION                         *
000900*------- ---------- ------- ------------------------------------*
001000* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001100*                    - E-REQUEST# 58814                         *
001200*                    - INITIAL VERSION, LIFTED OUT OF ASCMWS    *
001300*                      SYSTEM COPY LIBRARY FOR THIS SUBSYSTEM.  *
001400*---------------------------------------------------------------*
001500    05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001600        88  WK-C-SUCCESSFUL                    VALUE "00".
001700        88  WK-C-END-OF-FILE                   VALUE "10".
001800        88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001900        88  WK-C-DUPLICATE-KEY                 VALUE "22".
002000        88  WK-C-BOF                           VALUE "04" "05".
002100    05  WK-C-RUN-DATE-YYYYMMDD       PIC X(10) VALUE SPACES.
002200    05  WK-C-RUN-TIMESTAMP           PIC X(19) VALUE SPACES.
002300    05  FILLER                      PIC X(05) VALUE SPACES.

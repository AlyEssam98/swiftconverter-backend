000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFVMXPR.
000500       AUTHOR.         TAN PEI RU.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   18 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO PARSE AN ISO 20022
001200      *               ("MX") XML MESSAGE INTO A MESSAGE TYPE, HEADER
001300      *               IDENTIFIERS, SENDER/RECEIVER BIC AND A FLAT
001400      *               NAME/VALUE FIELD TABLE FOR THE CONVERSION BATCH.
001500      *
001600      *---------------------------------------------------------------*
001700      * HISTORY OF MODIFICATION:                                      *
001800      *---------------------------------------------------------------*
001900      * TAG    DATE       DEV     DESCRIPTION                         *
002000      *------- ---------- ------- ------------------------------------*
002100      * CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002200      *                  - E-REQUEST# 58814 - INITIAL VERSION.        *
002300      *                  - REPLACES OLD TLSMSCUYP1 CURRENCY-PAIR      *
002400      *                    LOOKUP (TRFVCUYP WAS THE MODEL, NOT THE    *
002500      *                    BUSINESS CONTENT).                         *
002600      * CNVB06  02/04/2024 TMPJP6 - E-REQUEST# 58814                  *
002700      *                  - ADD CAMT.053 OPBD/CLBD/ENTRY EXTRACTION.   *
002800      * CNVB13  11/11/2009 KHOOCL  - E-REQUEST# 79960                 *
002900      *                  - AMOUNT ELEMENTS CARRY A CCY ATTRIBUTE -    *
003000      *                    ADD BESPOKE ATTRIBUTE-AWARE EXTRACT.       *
003100      * CNVB19  26/06/2013 TMPJP6  - E-REQUEST# 84417                 *
003200      *                  - FIXED B820 TO POST BY NAME/VALUE PAIR OF   *
003300      *                    WORKING FIELDS - PERFORM DOES NOT SUPPORT  *
003400      *                    A USING CLAUSE LIKE CALL DOES.             *
003500      *---------------------------------------------------------------*
003600              EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700      *    NO FILES OWNED BY THIS ROUTINE.
004800      ***************
004900       DATA DIVISION.
005000      ***************
005100       WORKING-STORAGE SECTION.
005200      *************************
005300       01  FILLER                          PIC X(24)        VALUE
005400           "** PROGRAM TRFVMXPR **".
005500
005600      * ------------------ PROGRAM WORKING STORAGE -------------------*
005700       01  WK-C-COMMON.
005800           COPY ASCMWS.
005900
006000       01  WK-N-COUNTERS.
006100           05  WK-N-LINE-IX              PIC 9(03) COMP-3.
006200           05  WK-N-TALLY1               PIC 9(02) COMP-3.
006300           05  WK-N-TALLY2               PIC 9(02) COMP-3.
006400           05  WK-N-DELIM-LEN             PIC 9(03) COMP-3.
006500           05  FILLER                    PIC X(01).
006600
006700       01  WK-C-BIG-TEXT                 PIC X(6200).
006800       01  WK-C-BIG-TEXT-R REDEFINES WK-C-BIG-TEXT.
006900           05  WK-C-BIG-TEXT-HEAD        PIC X(0200).
007000           05  FILLER                    PIC X(6000).
007100       01  WK-C-BIG-TEXT-PTR             PIC 9(04) COMP-3.
007200       01  WK-C-APPHDR-TEXT              PIC X(1000).
007300       01  WK-C-APPHDR-TEXT-R REDEFINES WK-C-APPHDR-TEXT.
007400           05  WK-C-APPHDR-HEAD          PIC X(0100).
007500           05  FILLER                    PIC X(0900).
007600       01  WK-C-TXN-TEXT                 PIC X(3000).
007700       01  WK-C-STMT-TEXT                PIC X(3000).
007800
007900       01  WK-C-SCRATCH.
008000           05  WK-C-SCR-BEFORE           PIC X(6200).
008100           05  WK-C-SCR-AFTER            PIC X(6200).
008200           05  WK-C-SCR-AFTER2           PIC X(6200).
008300           05  FILLER                    PIC X(01).
008400
008500       01  WK-C-ELEM-WORK.
008600           05  WK-C-ELEM-NAME            PIC X(24).
008700           05  WK-C-ELEM-VALUE           PIC X(200).
008800           05  WK-C-ELEM-FOUND-FLG       PIC X(01).
008900               88  WK-C-ELEM-FOUND        VALUE "Y".
009000           05  WK-C-OPEN-DELIM           PIC X(26).
009100           05  WK-C-CLOSE-DELIM          PIC X(27).
009200           05  WK-C-OPEN-DELIM-R REDEFINES WK-C-OPEN-DELIM.
009300               10  WK-C-OPEN-LT           PIC X(01).
009400               10  WK-C-OPEN-REST         PIC X(25).
009500           05  FILLER                    PIC X(01).
009600
009700       01  WK-C-PARM-WORK.
009800           05  WK-C-PARM-FIELD-NAME      PIC X(20).
009900           05  WK-C-PARM-FIELD-VALUE     PIC X(200).
010000           05  WK-N-AMT-CCY-HOLD         PIC X(03).
010100           05  FILLER                    PIC X(01).
010200
010300       01  WK-C-LITERALS.
010400           05  C-NS-PREFIX               PIC X(38) VALUE
010500               "xmlns=""urn:iso:std:iso:20022:tech:xsd:".
010600           05  C-APPHDR-OPEN             PIC X(08) VALUE "<AppHdr>".
010700           05  C-APPHDR-CLOSE            PIC X(09) VALUE "</AppHdr>".
010800           05  C-TXN-OPEN                PIC X(14) VALUE
010900               "<CdtTrfTxInf>".
011000           05  C-TXN-CLOSE                PIC X(15) VALUE
011100               "</CdtTrfTxInf>".
011200           05  C-STMT-OPEN               PIC X(07) VALUE "<Stmt>".
011300           05  C-STMT-CLOSE              PIC X(08) VALUE "</Stmt>".
011400           05  FILLER                    PIC X(01).
011500
011600      ****************
011700       LINKAGE SECTION.
011800      ****************
011900           COPY VMXPARS.
012000       EJECT
012100      **********************************************
012200       PROCEDURE DIVISION USING WK-C-VMXPARS-RECORD.
012300      **********************************************
012400       MAIN-MODULE.
012500           PERFORM A000-START-PROGRAM-ROUTINE
012600              THRU A999-START-PROGRAM-ROUTINE-EX.
012700           PERFORM B000-MAIN-PROCESSING
012800              THRU B999-MAIN-PROCESSING-EX.
012900           PERFORM Z000-END-PROGRAM-ROUTINE
013000              THRU Z999-END-PROGRAM-ROUTINE-EX.
013100           GOBACK.
013200
013300      *----------------------------------------------------------------*
013400       A000-START-PROGRAM-ROUTINE.
013500      *----------------------------------------------------------------*
013600           INITIALIZE WK-C-BIG-TEXT WK-C-APPHDR-TEXT
013700                      WK-C-TXN-TEXT WK-C-STMT-TEXT.
013800           INITIALIZE VMXPARS-O-MESSAGE.
013900           MOVE SPACE TO VMXPARS-O-ERROR-CD.
014000
014100       A999-START-PROGRAM-ROUTINE-EX.
014200           EXIT.
014300
014400      *----------------------------------------------------------------*
014500       B000-MAIN-PROCESSING.
014600      *----------------------------------------------------------------*
014700           PERFORM B100-BUILD-BIG-TEXT
014800              THRU B100-BUILD-BIG-TEXT-EX.
014900           IF WK-C-BIG-TEXT-PTR = 1
015000               MOVE "Unknown" TO WMX-TYPE
015100               MOVE "N" TO WMX-VALID-FLG
015200               GO TO B999-MAIN-PROCESSING-EX
015300           END-IF.
015400           PERFORM B200-DETECT-TYPE
015500              THRU B200-DETECT-TYPE-EX.
015600           PERFORM B300-EXTRACT-APPHDR
015700              THRU B300-EXTRACT-APPHDR-EX.
015800           EVALUATE TRUE
015900               WHEN WMX-TYPE(1:9) = "pacs.008."
016000                   PERFORM B400-EXTRACT-PACS008
016100                      THRU B400-EXTRACT-PACS008-EX
016200               WHEN WMX-TYPE(1:9) = "pacs.009."
016300                   PERFORM B500-EXTRACT-PACS009
016400                      THRU B500-EXTRACT-PACS009-EX
016500               WHEN WMX-TYPE(1:9) = "camt.053."
016600                   PERFORM B600-EXTRACT-CAMT053
016700                      THRU B600-EXTRACT-CAMT053-EX
016800               WHEN OTHER
016900                   CONTINUE
017000           END-EVALUATE.
017100           MOVE "Y" TO WMX-VALID-FLG.
017200
017300       B999-MAIN-PROCESSING-EX.
017400           EXIT.
017500
017600      *----------------------------------------------------------------*
017700      * B100 - FOLD THE MESSAGE-LINE TABLE HANDED IN BY THE DRIVER     *
017800      *        INTO ONE LONG WORKING FIELD.                           *
017900      *----------------------------------------------------------------*
018000       B100-BUILD-BIG-TEXT.
018100           MOVE 1 TO WK-C-BIG-TEXT-PTR.
018200           PERFORM B110-FOLD-ONE-LINE THRU B110-FOLD-ONE-LINE-EX
018300              VARYING WK-N-LINE-IX FROM 1 BY 1
018400                 UNTIL WK-N-LINE-IX > WTB-LINE-CNT
018500                    OR WK-N-LINE-IX > 50.
018600
018700       B100-BUILD-BIG-TEXT-EX.
018800           EXIT.
018900
019000       B110-FOLD-ONE-LINE.
019100           IF WK-C-BIG-TEXT-PTR < 6100
019200               STRING WTB-LINES(WK-N-LINE-IX) DELIMITED BY SIZE
019300                 INTO WK-C-BIG-TEXT
019400                 WITH POINTER WK-C-BIG-TEXT-PTR
019500           END-IF.
019600
019700       B110-FOLD-ONE-LINE-EX.
019800           EXIT.
019900
020000      *----------------------------------------------------------------*
020100      * B200 - MESSAGE TYPE FROM THE DOCUMENT NAMESPACE, FALLING BACK  *
020200      *        TO THE APPHDR MsgDefIdr WHEN THE NAMESPACE IS ABSENT.   *
020300      *----------------------------------------------------------------*
020400       B200-DETECT-TYPE.
020500           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-NS-PREFIX
020600               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
020700               TALLYING IN WK-N-TALLY1.
020800           IF WK-N-TALLY1 > 1
020900               UNSTRING WK-C-SCR-AFTER DELIMITED BY """"
021000                   INTO WMX-TYPE WK-C-SCR-AFTER2
021100           ELSE
021200               MOVE "MsgDefIdr" TO WK-C-ELEM-NAME
021300               MOVE WK-C-BIG-TEXT TO WK-C-SCR-BEFORE
021400               PERFORM B810-EXTRACT-SIMPLE-ELEM
021500                  THRU B810-EXTRACT-SIMPLE-ELEM-EX
021600               IF WK-C-ELEM-FOUND
021700                   MOVE WK-C-ELEM-VALUE TO WMX-TYPE
021800               ELSE
021900                   MOVE "Unknown" TO WMX-TYPE
022000               END-IF
022100           END-IF.
022200
022300       B200-DETECT-TYPE-EX.
022400           EXIT.
022500
022600      *----------------------------------------------------------------*
022700      * B300 - BUSINESS APPLICATION HEADER - BizMsgIdr/MsgDefIdr/CreDt *
022800      *        AND SENDER/RECEIVER BIC (FIRST/SECOND BICFI IN AppHdr).*
022900      *----------------------------------------------------------------*
023000       B300-EXTRACT-APPHDR.
023100           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-APPHDR-OPEN
023200               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
023300               TALLYING IN WK-N-TALLY1.
023400           IF WK-N-TALLY1 < 2
023500               GO TO B300-EXTRACT-APPHDR-EX
023600           END-IF.
023700           UNSTRING WK-C-SCR-AFTER DELIMITED BY C-APPHDR-CLOSE
023800               INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
023900               TALLYING IN WK-N-TALLY1.
024000
024100           MOVE "BizMsgIdr" TO WK-C-ELEM-NAME.
024200           MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE.
024300           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
024400           IF WK-C-ELEM-FOUND
024500               MOVE "BizMsgIdr           " TO WK-C-PARM-FIELD-NAME
024600               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
024700               PERFORM B820-ADD-FIELD
024800           END-IF.
024900
025000           MOVE "CreDt" TO WK-C-ELEM-NAME.
025100           MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE.
025200           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
025300           IF WK-C-ELEM-FOUND
025400               MOVE "CreDtTm             " TO WK-C-PARM-FIELD-NAME
025500               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
025600               PERFORM B820-ADD-FIELD
025700           END-IF.
025800
025900           UNSTRING WK-C-APPHDR-TEXT DELIMITED BY "<BICFI>"
026000               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
026100               TALLYING IN WK-N-TALLY1.
026200           IF WK-N-TALLY1 > 1
026300               UNSTRING WK-C-SCR-AFTER DELIMITED BY "</BICFI>"
026400                   INTO WMX-SENDER-BIC WK-C-SCR-AFTER2
026500               UNSTRING WK-C-SCR-AFTER2 DELIMITED BY "<BICFI>"
026600                   INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
026700                   TALLYING IN WK-N-TALLY2
026800               IF WK-N-TALLY2 > 1
026900                   UNSTRING WK-C-SCR-AFTER DELIMITED BY "</BICFI>"
027000                       INTO WMX-RECEIVER-BIC WK-C-SCR-AFTER2
027100               END-IF
027200           END-IF.
027300
027400       B300-EXTRACT-APPHDR-EX.
027500           EXIT.
027600
027700      *----------------------------------------------------------------*
027800      * B400 - PACS.008 CUSTOMER CREDIT TRANSFER - GrpHdr, FIRST       *
027900      *        CdtTrfTxInf, DEBTOR/CREDITOR PARTY AND AGENT, REMIT.    *
028000      *----------------------------------------------------------------*
028100       B400-EXTRACT-PACS008.
028200           MOVE "MsgId" TO WK-C-ELEM-NAME.
028300           MOVE WK-C-BIG-TEXT TO WK-C-SCR-BEFORE.
028400           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
028500           IF WK-C-ELEM-FOUND
028600               MOVE "MsgId               " TO WK-C-PARM-FIELD-NAME
028700               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
028800               PERFORM B820-ADD-FIELD
028900           END-IF.
029000           MOVE "CreDtTm" TO WK-C-ELEM-NAME.
029100           MOVE WK-C-BIG-TEXT TO WK-C-SCR-BEFORE.
029200           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
029300           IF WK-C-ELEM-FOUND
029400               MOVE "CreDtTm             " TO WK-C-PARM-FIELD-NAME
029500               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
029600               PERFORM B820-ADD-FIELD
029700           END-IF.
029800
029900           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-TXN-OPEN
030000               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
030100               TALLYING IN WK-N-TALLY1.
030200           IF WK-N-TALLY1 < 2
030300               GO TO B400-EXTRACT-PACS008-EX
030400           END-IF.
030500           UNSTRING WK-C-SCR-AFTER DELIMITED BY C-TXN-CLOSE
030600               INTO WK-C-TXN-TEXT WK-C-SCR-AFTER2.
030700
030800           MOVE "InstrId" TO WK-C-ELEM-NAME.
030900           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
031000           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
031100           IF WK-C-ELEM-FOUND
031200               MOVE "InstrId             " TO WK-C-PARM-FIELD-NAME
031300               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
031400               PERFORM B820-ADD-FIELD
031500           END-IF.
031600           MOVE "EndToEndId" TO WK-C-ELEM-NAME.
031700           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
031800           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
031900           IF WK-C-ELEM-FOUND
032000               MOVE "EndToEndId          " TO WK-C-PARM-FIELD-NAME
032100               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
032200               PERFORM B820-ADD-FIELD
032300           END-IF.
032400
032500           MOVE "IntrBkSttlmAmt" TO WK-C-ELEM-NAME.
032600           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
032700           PERFORM B830-EXTRACT-AMOUNT-ELEM
032800              THRU B830-EXTRACT-AMOUNT-ELEM-EX.
032900           IF WK-C-ELEM-FOUND
033000               MOVE "Amount              " TO WK-C-PARM-FIELD-NAME
033100               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
033200               PERFORM B820-ADD-FIELD
033300               MOVE "Currency            " TO WK-C-PARM-FIELD-NAME
033400               MOVE WK-N-AMT-CCY-HOLD       TO WK-C-PARM-FIELD-VALUE
033500               PERFORM B820-ADD-FIELD
033600           END-IF.
033700
033800           MOVE "IntrBkSttlmDt" TO WK-C-ELEM-NAME.
033900           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
034000           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
034100           IF WK-C-ELEM-FOUND
034200               MOVE "IntrBkSttlmDt       " TO WK-C-PARM-FIELD-NAME
034300               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
034400               PERFORM B820-ADD-FIELD
034500           END-IF.
034600
034700           PERFORM B840-EXTRACT-PARTY-AGENT
034800              THRU B840-EXTRACT-PARTY-AGENT-EX.
034900
035000           MOVE "Ustrd" TO WK-C-ELEM-NAME.
035100           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
035200           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
035300           IF WK-C-ELEM-FOUND
035400               MOVE "RemittanceInfo      " TO WK-C-PARM-FIELD-NAME
035500               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
035600               PERFORM B820-ADD-FIELD
035700           END-IF.
035800           MOVE "ChrgBr" TO WK-C-ELEM-NAME.
035900           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
036000           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
036100           IF WK-C-ELEM-FOUND
036200               MOVE "ChrgBr              " TO WK-C-PARM-FIELD-NAME
036300               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
036400               PERFORM B820-ADD-FIELD
036500           END-IF.
036600
036700       B400-EXTRACT-PACS008-EX.
036800           EXIT.
036900
037000      *----------------------------------------------------------------*
037100      * B500 - PACS.009 FINANCIAL INSTITUTION CREDIT TRANSFER - SAME   *
037200      *        HEADER/AMOUNT/DATE EXTRACTION AS PACS.008, NO CUSTOMER  *
037300      *        PARTIES, NO REMITTANCE/CHARGES.                        *
037400      *----------------------------------------------------------------*
037500       B500-EXTRACT-PACS009.
037600           MOVE "MsgId" TO WK-C-ELEM-NAME.
037700           MOVE WK-C-BIG-TEXT TO WK-C-SCR-BEFORE.
037800           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
037900           IF WK-C-ELEM-FOUND
038000               MOVE "MsgId               " TO WK-C-PARM-FIELD-NAME
038100               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
038200               PERFORM B820-ADD-FIELD
038300           END-IF.
038400           MOVE "CreDtTm" TO WK-C-ELEM-NAME.
038500           MOVE WK-C-BIG-TEXT TO WK-C-SCR-BEFORE.
038600           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
038700           IF WK-C-ELEM-FOUND
038800               MOVE "CreDtTm             " TO WK-C-PARM-FIELD-NAME
038900               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
039000               PERFORM B820-ADD-FIELD
039100           END-IF.
039200
039300           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-TXN-OPEN
039400               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
039500               TALLYING IN WK-N-TALLY1.
039600           IF WK-N-TALLY1 < 2
039700               GO TO B500-EXTRACT-PACS009-EX
039800           END-IF.
039900           UNSTRING WK-C-SCR-AFTER DELIMITED BY C-TXN-CLOSE
040000               INTO WK-C-TXN-TEXT WK-C-SCR-AFTER2.
040100
040200           MOVE "InstrId" TO WK-C-ELEM-NAME.
040300           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
040400           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
040500           IF WK-C-ELEM-FOUND
040600               MOVE "InstrId             " TO WK-C-PARM-FIELD-NAME
040700               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
040800               PERFORM B820-ADD-FIELD
040900           END-IF.
041000
041100           MOVE "IntrBkSttlmAmt" TO WK-C-ELEM-NAME.
041200           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
041300           PERFORM B830-EXTRACT-AMOUNT-ELEM
041400              THRU B830-EXTRACT-AMOUNT-ELEM-EX.
041500           IF WK-C-ELEM-FOUND
041600               MOVE "Amount              " TO WK-C-PARM-FIELD-NAME
041700               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
041800               PERFORM B820-ADD-FIELD
041900               MOVE "Currency            " TO WK-C-PARM-FIELD-NAME
042000               MOVE WK-N-AMT-CCY-HOLD       TO WK-C-PARM-FIELD-VALUE
042100               PERFORM B820-ADD-FIELD
042200           END-IF.
042300
042400           MOVE "IntrBkSttlmDt" TO WK-C-ELEM-NAME.
042500           MOVE WK-C-TXN-TEXT TO WK-C-SCR-BEFORE.
042600           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
042700           IF WK-C-ELEM-FOUND
042800               MOVE "IntrBkSttlmDt       " TO WK-C-PARM-FIELD-NAME
042900               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
043000               PERFORM B820-ADD-FIELD
043100           END-IF.
043200
043300           PERFORM B840-EXTRACT-PARTY-AGENT
043400              THRU B840-EXTRACT-PARTY-AGENT-EX.
043500
043600       B500-EXTRACT-PACS009-EX.
043700           EXIT.
043800
043900      *----------------------------------------------------------------*
044000      * B600 - CAMT.053 STATEMENT - GrpHdr, FIRST Stmt (ACCOUNT/SEQ),  *
044100      *        OPENING AND CLOSING BALANCE, ENTRY COUNT.               *
044200      *----------------------------------------------------------------*
044300       B600-EXTRACT-CAMT053.
044400           MOVE "MsgId" TO WK-C-ELEM-NAME.
044500           MOVE WK-C-BIG-TEXT TO WK-C-SCR-BEFORE.
044600           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
044700           IF WK-C-ELEM-FOUND
044800               MOVE "MsgId               " TO WK-C-PARM-FIELD-NAME
044900               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
045000               PERFORM B820-ADD-FIELD
045100           END-IF.
045200           MOVE "CreDtTm" TO WK-C-ELEM-NAME.
045300           MOVE WK-C-BIG-TEXT TO WK-C-SCR-BEFORE.
045400           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
045500           IF WK-C-ELEM-FOUND
045600               MOVE "CreDtTm             " TO WK-C-PARM-FIELD-NAME
045700               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
045800               PERFORM B820-ADD-FIELD
045900           END-IF.
046000
046100           UNSTRING WK-C-BIG-TEXT DELIMITED BY C-STMT-OPEN
046200               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
046300               TALLYING IN WK-N-TALLY1.
046400           IF WK-N-TALLY1 < 2
046500               GO TO B600-EXTRACT-CAMT053-EX
046600           END-IF.
046700           UNSTRING WK-C-SCR-AFTER DELIMITED BY C-STMT-CLOSE
046800               INTO WK-C-STMT-TEXT WK-C-SCR-AFTER2.
046900
047000           MOVE "Id" TO WK-C-ELEM-NAME.
047100           MOVE WK-C-STMT-TEXT TO WK-C-SCR-BEFORE.
047200           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
047300           IF WK-C-ELEM-FOUND
047400               MOVE "AccountId           " TO WK-C-PARM-FIELD-NAME
047500               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
047600               PERFORM B820-ADD-FIELD
047700           END-IF.
047800           MOVE "ElctrncSeqNb" TO WK-C-ELEM-NAME.
047900           MOVE WK-C-STMT-TEXT TO WK-C-SCR-BEFORE.
048000           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
048100           IF WK-C-ELEM-FOUND
048200               MOVE "StmtSeqNb           " TO WK-C-PARM-FIELD-NAME
048300               MOVE WK-C-ELEM-VALUE         TO WK-C-PARM-FIELD-VALUE
048400               PERFORM B820-ADD-FIELD
048500           END-IF.
048600
048700           PERFORM B850-EXTRACT-BALANCES
048800              THRU B850-EXTRACT-BALANCES-EX.
048900
049000           MOVE WK-C-STMT-TEXT TO WK-C-SCR-AFTER.
049100           MOVE ZERO TO WK-N-TALLY2.
049200           PERFORM B860-COUNT-ENTRIES
049300              THRU B860-COUNT-ENTRIES-EX.
049400
049500       B600-EXTRACT-CAMT053-EX.
049600           EXIT.
049700
049800      *----------------------------------------------------------------*
049900      * B850 - OPENING AND CLOSING BALANCE - EACH <Bal> GROUP CARRIES  *
050000      *        A Cd (OPBD/CLBD), AN AMOUNT+Ccy, A CdtDbtInd AND A Dt.  *
050100      *----------------------------------------------------------------*
050200       B850-EXTRACT-BALANCES.
050300           MOVE WK-C-STMT-TEXT TO WK-C-SCR-AFTER.
050400           PERFORM B851-NEXT-BALANCE-GROUP
050500              THRU B851-NEXT-BALANCE-GROUP-EX.
050600           IF WK-N-TALLY1 > 1
050700               PERFORM B852-FILE-ONE-BALANCE
050800                  THRU B852-FILE-ONE-BALANCE-EX
050900               MOVE WK-C-SCR-AFTER2 TO WK-C-SCR-AFTER
051000               PERFORM B851-NEXT-BALANCE-GROUP
051100                  THRU B851-NEXT-BALANCE-GROUP-EX
051200               IF WK-N-TALLY1 > 1
051300                   PERFORM B852-FILE-ONE-BALANCE
051400                      THRU B852-FILE-ONE-BALANCE-EX
051500               END-IF
051600           END-IF.
051700
051800       B850-EXTRACT-BALANCES-EX.
051900           EXIT.
052000
052100       B851-NEXT-BALANCE-GROUP.
052200           UNSTRING WK-C-SCR-AFTER DELIMITED BY "<Bal>"
052300               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER2
052400               TALLYING IN WK-N-TALLY1.
052500           IF WK-N-TALLY1 > 1
052600               UNSTRING WK-C-SCR-AFTER2 DELIMITED BY "</Bal>"
052700                   INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
052800           END-IF.
052900
053000       B851-NEXT-BALANCE-GROUP-EX.
053100           EXIT.
053200
053300       B852-FILE-ONE-BALANCE.
053400           MOVE "Cd" TO WK-C-ELEM-NAME.
053500           MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE.
053600           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
053700           IF WK-C-ELEM-VALUE(1:4) = "OPBD"
053800               MOVE "OpeningBalance      " TO WK-C-PARM-FIELD-NAME
053900           ELSE
054000               MOVE "ClosingBalance      " TO WK-C-PARM-FIELD-NAME
054100           END-IF.
054200           MOVE "Amt" TO WK-C-ELEM-NAME.
054300           MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE.
054400           PERFORM B830-EXTRACT-AMOUNT-ELEM
054500              THRU B830-EXTRACT-AMOUNT-ELEM-EX.
054600           MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE.
054700           PERFORM B820-ADD-FIELD.
054800           IF WK-C-PARM-FIELD-NAME(1:7) = "Opening"
054900               MOVE "OpeningCurrency     " TO WK-C-PARM-FIELD-NAME
055000           ELSE
055100               MOVE "ClosingCurrency     " TO WK-C-PARM-FIELD-NAME
055200           END-IF.
055300           MOVE WK-N-AMT-CCY-HOLD TO WK-C-PARM-FIELD-VALUE.
055400           PERFORM B820-ADD-FIELD.
055500           MOVE "CdtDbtInd" TO WK-C-ELEM-NAME.
055600           MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE.
055700           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
055800           IF WK-C-PARM-FIELD-NAME(1:7) = "Closing"
055900               MOVE "ClosingIndicator    " TO WK-C-PARM-FIELD-NAME
056000           ELSE
056100               MOVE "OpeningIndicator    " TO WK-C-PARM-FIELD-NAME
056200           END-IF.
056300           MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE.
056400           PERFORM B820-ADD-FIELD.
056500           MOVE "Dt" TO WK-C-ELEM-NAME.
056600           MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE.
056700           PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX.
056800           IF WK-C-PARM-FIELD-NAME(1:7) = "Closing"
056900               MOVE "ClosingDate         " TO WK-C-PARM-FIELD-NAME
057000           ELSE
057100               MOVE "OpeningDate         " TO WK-C-PARM-FIELD-NAME
057200           END-IF.
057300           MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE.
057400           PERFORM B820-ADD-FIELD.
057500
057600       B852-FILE-ONE-BALANCE-EX.
057700           EXIT.
057800
057900      *----------------------------------------------------------------*
058000      * B860 - COUNT THE NUMBER OF <Ntry> GROUPS IN THE STATEMENT.     *
058100      *        RECURSES VIA GO TO UNTIL NO FURTHER <Ntry> IS FOUND.    *
058200      *----------------------------------------------------------------*
058300       B860-COUNT-ENTRIES.
058400           UNSTRING WK-C-SCR-AFTER DELIMITED BY "<Ntry>"
058500               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER2
058600               TALLYING IN WK-N-TALLY1.
058700           IF WK-N-TALLY1 > 1
058800               ADD 1 TO WK-N-TALLY2
058900               MOVE WK-C-SCR-AFTER2 TO WK-C-SCR-AFTER
059000               GO TO B860-COUNT-ENTRIES
059100           END-IF.
059200           MOVE "EntryCount          " TO WK-C-PARM-FIELD-NAME.
059300           MOVE SPACES TO WK-C-PARM-FIELD-VALUE.
059400           MOVE WK-N-TALLY2 TO WK-C-PARM-FIELD-VALUE(1:2).
059500           PERFORM B820-ADD-FIELD.
059600
059700       B860-COUNT-ENTRIES-EX.
059800           EXIT.
059900
060000      *----------------------------------------------------------------*
060100      * B810 - GENERIC EXTRACT OF A SIMPLE (NO-ATTRIBUTE) XML ELEMENT  *
060200      *        <NAME>VALUE</NAME> OUT OF WK-C-SCR-BEFORE (THE SEARCH   *
060300      *        SOURCE, SET BY THE CALLER BEFORE EACH PERFORM).         *
060400      *----------------------------------------------------------------*
060500       B810-EXTRACT-SIMPLE-ELEM.
060600           MOVE SPACES TO WK-C-ELEM-VALUE.
060700           MOVE "N" TO WK-C-ELEM-FOUND-FLG.
060800           MOVE 1 TO WK-N-DELIM-LEN.
060900           STRING "<" WK-C-ELEM-NAME DELIMITED BY SPACE
061000                  ">"                DELIMITED BY SIZE
061100             INTO WK-C-OPEN-DELIM
061200             WITH POINTER WK-N-DELIM-LEN.
061300           SUBTRACT 1 FROM WK-N-DELIM-LEN.
061400           UNSTRING WK-C-SCR-BEFORE
061500               DELIMITED BY WK-C-OPEN-DELIM(1:WK-N-DELIM-LEN)
061600               INTO WK-C-SCR-AFTER WK-C-SCR-AFTER2
061700               TALLYING IN WK-N-TALLY1.
061800           IF WK-N-TALLY1 < 2
061900               GO TO B810-EXTRACT-SIMPLE-ELEM-EX
062000           END-IF.
062100           MOVE 1 TO WK-N-DELIM-LEN.
062200           STRING "</" WK-C-ELEM-NAME DELIMITED BY SPACE
062300                  ">"                 DELIMITED BY SIZE
062400             INTO WK-C-CLOSE-DELIM
062500             WITH POINTER WK-N-DELIM-LEN.
062600           SUBTRACT 1 FROM WK-N-DELIM-LEN.
062700           UNSTRING WK-C-SCR-AFTER2
062800               DELIMITED BY WK-C-CLOSE-DELIM(1:WK-N-DELIM-LEN)
062900               INTO WK-C-ELEM-VALUE WK-C-SCR-AFTER
063000               TALLYING IN WK-N-TALLY2.
063100           IF WK-N-TALLY2 > 1
063200               MOVE "Y" TO WK-C-ELEM-FOUND-FLG
063300           END-IF.
063400
063500       B810-EXTRACT-SIMPLE-ELEM-EX.
063600           EXIT.
063700
063800      *----------------------------------------------------------------*
063900      * B820 - APPEND ONE NAME/VALUE PAIR TO THE MX FIELD TABLE.  THE   *
064000      *        CALLER MOVES THE PAIR INTO WK-C-PARM-FIELD-NAME/-VALUE  *
064100      *        FIRST - PERFORM DOES NOT PASS PARAMETERS LIKE CALL.     *
064200      *----------------------------------------------------------------*
064300       B820-ADD-FIELD.
064400           IF WMX-FIELD-COUNT < 40
064500               ADD 1 TO WMX-FIELD-COUNT
064600               MOVE WK-C-PARM-FIELD-NAME
064700                                TO WMX-FLD-NAME(WMX-FIELD-COUNT)
064800               MOVE WK-C-PARM-FIELD-VALUE
064900                                TO WMX-FLD-VALUE(WMX-FIELD-COUNT)
065000           END-IF.
065100
065200      *----------------------------------------------------------------*
065300      * B830 - AMOUNT ELEMENT WITH A Ccy ATTRIBUTE, E.G.               *
065400      *        <IntrBkSttlmAmt Ccy="USD">1234.56</IntrBkSttlmAmt>.     *
065500      *        WK-C-ELEM-VALUE RETURNS THE AMOUNT; THE CURRENCY IS     *
065600      *        LEFT IN WK-N-AMT-CCY-HOLD FOR THE CALLER TO FILE.       *
065700      *----------------------------------------------------------------*
065800       B830-EXTRACT-AMOUNT-ELEM.
065900           MOVE SPACES TO WK-C-ELEM-VALUE WK-N-AMT-CCY-HOLD.
066000           MOVE "N" TO WK-C-ELEM-FOUND-FLG.
066100           MOVE 1 TO WK-N-DELIM-LEN.
066200           STRING "<" WK-C-ELEM-NAME DELIMITED BY SPACE
066300             INTO WK-C-OPEN-DELIM
066400             WITH POINTER WK-N-DELIM-LEN.
066500           SUBTRACT 1 FROM WK-N-DELIM-LEN.
066600           UNSTRING WK-C-SCR-BEFORE
066700               DELIMITED BY WK-C-OPEN-DELIM(1:WK-N-DELIM-LEN)
066800               INTO WK-C-SCR-AFTER WK-C-SCR-AFTER2
066900               TALLYING IN WK-N-TALLY1.
067000           IF WK-N-TALLY1 < 2
067100               GO TO B830-EXTRACT-AMOUNT-ELEM-EX
067200           END-IF.
067300           UNSTRING WK-C-SCR-AFTER2 DELIMITED BY "Ccy="""
067400               INTO WK-C-SCR-AFTER WK-C-SCR-AFTER2
067500               TALLYING IN WK-N-TALLY1.
067600           IF WK-N-TALLY1 > 1
067700               UNSTRING WK-C-SCR-AFTER2 DELIMITED BY """"
067800                   INTO WK-N-AMT-CCY-HOLD WK-C-SCR-AFTER2
067900           END-IF.
068000           UNSTRING WK-C-SCR-AFTER2 DELIMITED BY ">"
068100               INTO WK-C-SCR-AFTER WK-C-SCR-AFTER2
068200               TALLYING IN WK-N-TALLY1.
068300           IF WK-N-TALLY1 > 1
068400               UNSTRING WK-C-SCR-AFTER2 DELIMITED BY "</"
068500                   INTO WK-C-ELEM-VALUE WK-C-SCR-AFTER
068600                   TALLYING IN WK-N-TALLY2
068700               IF WK-N-TALLY2 > 1
068800                   MOVE "Y" TO WK-C-ELEM-FOUND-FLG
068900               END-IF
069000           END-IF.
069100
069200       B830-EXTRACT-AMOUNT-ELEM-EX.
069300           EXIT.
069400
069500      *----------------------------------------------------------------*
069600      * B840 - DEBTOR/CREDITOR PARTY AND AGENT, BOTH SIDES.  THE TWO   *
069700      *        PARTIES AND THE TWO AGENTS ARE HANDLED IN LINE (NOT     *
069800      *        THROUGH A SHARED PARAGRAPH) SINCE PERFORM CANNOT PASS   *
069900      *        THE ELEMENT NAMES AS PARAMETERS THE WAY CALL DOES.      *
070000      *----------------------------------------------------------------*
070100       B840-EXTRACT-PARTY-AGENT.
070200           UNSTRING WK-C-TXN-TEXT DELIMITED BY "<Dbtr>"
070300               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
070400               TALLYING IN WK-N-TALLY1.
070500           IF WK-N-TALLY1 > 1
070600               UNSTRING WK-C-SCR-AFTER DELIMITED BY "</Dbtr>"
070700                   INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
070800               MOVE "Nm" TO WK-C-ELEM-NAME
070900               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
071000               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
071100               MOVE "DbtrName            " TO WK-C-PARM-FIELD-NAME
071200               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
071300               PERFORM B820-ADD-FIELD
071400               MOVE "Ctry" TO WK-C-ELEM-NAME
071500               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
071600               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
071700               MOVE "DbtrCtry            " TO WK-C-PARM-FIELD-NAME
071800               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
071900               PERFORM B820-ADD-FIELD
072000           END-IF.
072100           UNSTRING WK-C-TXN-TEXT DELIMITED BY "<DbtrAcct>"
072200               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
072300               TALLYING IN WK-N-TALLY1.
072400           IF WK-N-TALLY1 > 1
072500               UNSTRING WK-C-SCR-AFTER DELIMITED BY "</DbtrAcct>"
072600                   INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
072700               MOVE "Id" TO WK-C-ELEM-NAME
072800               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
072900               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
073000               MOVE "DbtrAcct            " TO WK-C-PARM-FIELD-NAME
073100               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
073200               PERFORM B820-ADD-FIELD
073300           END-IF.
073400           UNSTRING WK-C-TXN-TEXT DELIMITED BY "<DbtrAgt>"
073500               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
073600               TALLYING IN WK-N-TALLY1.
073700           IF WK-N-TALLY1 > 1
073800               UNSTRING WK-C-SCR-AFTER DELIMITED BY "</DbtrAgt>"
073900                   INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
074000               MOVE "BICFI" TO WK-C-ELEM-NAME
074100               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
074200               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
074300               MOVE "DbtrAgtBIC          " TO WK-C-PARM-FIELD-NAME
074400               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
074500               PERFORM B820-ADD-FIELD
074600           END-IF.
074700
074800           UNSTRING WK-C-TXN-TEXT DELIMITED BY "<Cdtr>"
074900               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
075000               TALLYING IN WK-N-TALLY1.
075100           IF WK-N-TALLY1 > 1
075200               UNSTRING WK-C-SCR-AFTER DELIMITED BY "</Cdtr>"
075300                   INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
075400               MOVE "Nm" TO WK-C-ELEM-NAME
075500               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
075600               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
075700               MOVE "CdtrName            " TO WK-C-PARM-FIELD-NAME
075800               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
075900               PERFORM B820-ADD-FIELD
076000               MOVE "Ctry" TO WK-C-ELEM-NAME
076100               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
076200               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
076300               MOVE "CdtrCtry            " TO WK-C-PARM-FIELD-NAME
076400               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
076500               PERFORM B820-ADD-FIELD
076600           END-IF.
076700           UNSTRING WK-C-TXN-TEXT DELIMITED BY "<CdtrAcct>"
076800               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
076900               TALLYING IN WK-N-TALLY1.
077000           IF WK-N-TALLY1 > 1
077100               UNSTRING WK-C-SCR-AFTER DELIMITED BY "</CdtrAcct>"
077200                   INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
077300               MOVE "Id" TO WK-C-ELEM-NAME
077400               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
077500               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
077600               MOVE "CdtrAcct            " TO WK-C-PARM-FIELD-NAME
077700               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
077800               PERFORM B820-ADD-FIELD
077900           END-IF.
078000           UNSTRING WK-C-TXN-TEXT DELIMITED BY "<CdtrAgt>"
078100               INTO WK-C-SCR-BEFORE WK-C-SCR-AFTER
078200               TALLYING IN WK-N-TALLY1.
078300           IF WK-N-TALLY1 > 1
078400               UNSTRING WK-C-SCR-AFTER DELIMITED BY "</CdtrAgt>"
078500                   INTO WK-C-APPHDR-TEXT WK-C-SCR-AFTER2
078600               MOVE "BICFI" TO WK-C-ELEM-NAME
078700               MOVE WK-C-APPHDR-TEXT TO WK-C-SCR-BEFORE
078800               PERFORM B810-EXTRACT-SIMPLE-ELEM THRU B810-EXTRACT-SIMPLE-ELEM-EX
078900               MOVE "CdtrAgtBIC          " TO WK-C-PARM-FIELD-NAME
079000               MOVE WK-C-ELEM-VALUE TO WK-C-PARM-FIELD-VALUE
079100               PERFORM B820-ADD-FIELD
079200           END-IF.
079300
079400       B840-EXTRACT-PARTY-AGENT-EX.
079500           EXIT.
079600
079700      *-----------------------------------------------------------------*
079800      *                   PROGRAM SUBROUTINE                          *
079900      *-----------------------------------------------------------------*
080000       Y900-ABNORMAL-TERMINATION.
080100           PERFORM Z000-END-PROGRAM-ROUTINE.
080200           GOBACK.
080300
080400       Z000-END-PROGRAM-ROUTINE.
080500           CONTINUE.
080600
080700       Z999-END-PROGRAM-ROUTINE-EX.
080800           EXIT.
080900
081000      ******************************************************************
081100      ************** END OF PROGRAM SOURCE -  TRFVMXPR ***************
081200      ******************************************************************

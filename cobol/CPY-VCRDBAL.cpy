000100*****************************************************************
000200* VCRDBAL - LINKAGE AREA FOR TRFXCRBL (CREDIT-LEDGER BALANCE)    *
000300*****************************************************************
000400* HISTORY OF MODIFICATION:                                      *
000500*---------------------------------------------------------------*
000600* TAG    DATE       DEV     DESCRIPTION                         *
000700*------- ---------- ------- ------------------------------------*
000800* CNVB08  17/04/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
000900*                    - E-REQUEST# 58814 - INITIAL VERSION,      *
001000*                    - REWORKED FROM OLD VTF2 RATE-LOOKUP AREA. *
001100*-----------------------------------------------------------------
001200 01  WK-C-VCRDBAL-RECORD.
001300    05  WK-C-VCRDBAL-INPUT.
001400        10  VCRDBAL-I-USER-ID           PIC X(08).
001500        10  VCRDBAL-I-RUN-DATE          PIC X(10).
001600        10  VCRDBAL-I-DIRECT-CR         PIC S9(07).
001700        10  VCRDBAL-I-PURCH-TABLE.
001800            COPY WCRDTBL.
001900    05  WK-C-VCRDBAL-OUTPUT.
002000        10  VCRDBAL-O-AVAILABLE-BAL     PIC S9(07).
002100        10  VCRDBAL-O-EXPIRED-CNT       PIC 9(04) COMP-3.
002200        10  VCRDBAL-O-ERROR-CD          PIC X(07).
002300*                 ERROR-CD REDEFINED BELOW AS DIRECT 88-STYLE VIEW
002400        10  VCRDBAL-O-ERROR-CD-R REDEFINES VCRDBAL-O-ERROR-CD.
002500            15  VCRDBAL-O-ERR-SEVERITY  PIC X(01).
002600            15  VCRDBAL-O-ERR-NUMBER    PIC X(06).

000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFG202G.
000500       AUTHOR.         OOI BOON HOCK.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   02 MAY 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD A SWIFT MT202 (GENERAL
001200      *               FINANCIAL INSTITUTION TRANSFER) TEXT MESSAGE
001300      *               FROM THE PARSED PACS.009 FIELD TABLE HANDED IN
001400      *               BY THE MX-PARSER.  SHORTER COUSIN OF TRFG103G -
001500      *               NO DEBTOR/CREDITOR CUSTOMER BLOCKS, AGENTS ONLY.
001600      *
001700      *---------------------------------------------------------------*
001800      * HISTORY OF MODIFICATION:                                      *
001900      *---------------------------------------------------------------*
002000      * TAG    DATE       DEV     DESCRIPTION                         *
002100      *------- ---------- ------- ------------------------------------*
002200      * CNVB05  11/04/2024 OOIBH  - SWIFT MT/MX CONVERSION BATCH R1   *
002300      *                    - E-REQUEST# 58814 - INITIAL VERSION.      *
002400      *---------------------------------------------------------------*
002500              EJECT
002600      **********************
002700       ENVIRONMENT DIVISION.
002800      **********************
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER.  IBM-AS400.
003100       OBJECT-COMPUTER.  IBM-AS400.
003200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003300                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600      *    NO FILES OWNED BY THIS ROUTINE.
003700      ***************
003800       DATA DIVISION.
003900      ***************
004000       WORKING-STORAGE SECTION.
004100      *************************
004200       01  FILLER                          PIC X(24)        VALUE
004300           "** PROGRAM TRFG202G **".
004400
004500       01  WK-C-COMMON.
004600           COPY ASCMWS.
004700
004800       01  WK-N-COUNTERS.
004900           05  WK-N-FLD-IX               PIC 9(03) COMP-3.
005000           05  WK-N-TALLY1               PIC 9(02) COMP-3.
005100           05  FILLER                    PIC X(01).
005200
005300       01  WK-C-FIND-WORK.
005400           05  WK-C-FIND-NAME            PIC X(20).
005500           05  WK-C-FIND-VALUE           PIC X(200).
005600           05  WK-C-FIND-FOUND-FLG       PIC X(01).
005700               88  WK-C-FIND-FOUND         VALUE "Y".
005800           05  FILLER                    PIC X(01).
005900
006000       01  WK-C-EMIT-WORK.
006100           05  WK-C-EMIT-LINE            PIC X(120).
006200           05  FILLER                    PIC X(01).
006300
006400       01  WK-C-BIC-WORK.
006500           05  WK-C-BIC-IN               PIC X(11).
006600           05  WK-C-BIC-PAD              PIC X(19).
006700           05  WK-C-BIC-OUT              PIC X(08).
006800           05  FILLER                    PIC X(01).
006900       01  WK-C-BIC-WORK-R REDEFINES WK-C-BIC-WORK.
007000           05  WK-C-BIC-BANK4            PIC X(04).
007100           05  FILLER                    PIC X(35).
007200
007300       01  WK-C-DATE-WORK.
007400           05  WK-C-DATE-ISO             PIC X(10).
007500           05  WK-C-DATE-MT              PIC X(06).
007600           05  FILLER                    PIC X(01).
007700       01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK.
007800           05  WK-C-DATE-ISO-YEAR        PIC X(04).
007900           05  FILLER                    PIC X(13).
008000
008100       01  WK-C-AMT-WORK.
008200           05  WK-C-AMT-INT              PIC X(13).
008300           05  WK-C-AMT-FRAC             PIC X(02).
008400           05  FILLER                    PIC X(01).
008500       01  WK-C-AMT-WORK-R REDEFINES WK-C-AMT-WORK.
008600           05  WK-C-AMT-INT-HEAD         PIC X(06).
008700           05  FILLER                    PIC X(10).
008800
008900      ****************
009000       LINKAGE SECTION.
009100      ****************
009200           COPY VMT202G.
009300       EJECT
009400      ***********************************************
009500       PROCEDURE DIVISION USING WK-C-VMT202G-RECORD.
009600      ***********************************************
009700       MAIN-MODULE.
009800           PERFORM A000-START-PROGRAM-ROUTINE
009900              THRU A999-START-PROGRAM-ROUTINE-EX.
010000           PERFORM B000-MAIN-PROCESSING
010100              THRU B999-MAIN-PROCESSING-EX.
010200           PERFORM Z000-END-PROGRAM-ROUTINE
010300              THRU Z999-END-PROGRAM-ROUTINE-EX.
010400           GOBACK.
010500
010600      *----------------------------------------------------------------*
010700       A000-START-PROGRAM-ROUTINE.
010800      *----------------------------------------------------------------*
010900           MOVE ZERO TO WTB-LINE-CNT.
011000           MOVE SPACES TO WTB-LINES VMT202G-O-ERROR-CD
011100                          VMT202G-O-ERROR-MSG.
011200
011300       A999-START-PROGRAM-ROUTINE-EX.
011400           EXIT.
011500
011600      *----------------------------------------------------------------*
011700      * B000 - FATAL-VALIDATE THE FIELD TABLE IS NOT EMPTY AND CARRIES *
011800      *        EITHER A MSGID OR AN INSTRID BEFORE WRAPPING A SINGLE   *
011900      *        LINE OF BLOCK 4.                                       *
012000      *----------------------------------------------------------------*
012100       B000-MAIN-PROCESSING.
012200           IF WMX-FIELD-COUNT = ZERO
012300               MOVE "CNV200E" TO VMT202G-O-ERROR-CD
012400               MOVE "PACS.009 FIELD TABLE IS EMPTY - NOTHING TO MAP."
012500                   TO VMT202G-O-ERROR-MSG
012600               GO TO B999-MAIN-PROCESSING-EX
012700           END-IF.
012800           MOVE "MsgId               " TO WK-C-FIND-NAME.
012900           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
013000           IF NOT WK-C-FIND-FOUND
013100               MOVE "InstrId             " TO WK-C-FIND-NAME
013200               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
013300               IF NOT WK-C-FIND-FOUND
013400                   MOVE "CNV201E" TO VMT202G-O-ERROR-CD
013500                   MOVE "PACS.009 HAS NEITHER MSGID NOR INSTRID."
013600                       TO VMT202G-O-ERROR-MSG
013700                   GO TO B999-MAIN-PROCESSING-EX
013800               END-IF
013900           END-IF.
014000           PERFORM B010-BUILD-BLOCKS-1-2 THRU B010-BUILD-BLOCKS-1-2-EX.
014100           MOVE "{4:" TO WK-C-EMIT-LINE.
014200           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
014300           PERFORM B020-BUILD-TAG20 THRU B020-BUILD-TAG20-EX.
014400           PERFORM B025-BUILD-TAG21 THRU B025-BUILD-TAG21-EX.
014500           PERFORM B030-BUILD-TAG32A THRU B030-BUILD-TAG32A-EX.
014600           PERFORM B050-BUILD-AGENTS THRU B050-BUILD-AGENTS-EX.
014700           MOVE "-}" TO WK-C-EMIT-LINE.
014800           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
014900
015000       B999-MAIN-PROCESSING-EX.
015100           EXIT.
015200
015300      *----------------------------------------------------------------*
015400      * B010 - BLOCKS 1 AND 2.  SENDER/RECEIVER ARE THE APPHDR BICS    *
015500      *        FORMATTED TO THE 8-CHARACTER MT SHAPE.                  *
015600      *----------------------------------------------------------------*
015700       B010-BUILD-BLOCKS-1-2.
015800           MOVE WMX-SENDER-BIC TO WK-C-BIC-IN.
015900           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
016000           STRING "{1:F01" DELIMITED BY SIZE
016100                  WK-C-BIC-OUT DELIMITED BY SIZE
016200                  "AXXX0000000000}" DELIMITED BY SIZE
016300             INTO WK-C-EMIT-LINE.
016400           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
016500           MOVE WMX-RECEIVER-BIC TO WK-C-BIC-IN.
016600           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
016700           STRING "{2:O2020000000000" DELIMITED BY SIZE
016800                  WK-C-BIC-OUT DELIMITED BY SIZE
016900                  "AXXX00000000000000000000000}" DELIMITED BY SIZE
017000             INTO WK-C-EMIT-LINE.
017100           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
017200
017300       B010-BUILD-BLOCKS-1-2-EX.
017400           EXIT.
017500
017600      *----------------------------------------------------------------*
017700      * B901 - FORMAT A BIC TO THE 8-CHARACTER MT SHAPE.  NULL GOES TO *
017800      *        XXXXXXXX; ANYTHING SHORTER THAN 8 IS PADDED WITH "X";   *
017900      *        ANYTHING 11 CHARACTERS OR LONGER IS TRUNCATED TO 8.     *
018000      *----------------------------------------------------------------*
018100       B901-FORMAT-BIC-MT.
018200           IF WK-C-BIC-IN = SPACES
018300               MOVE "XXXXXXXX" TO WK-C-BIC-OUT
018400           ELSE
018500               STRING WK-C-BIC-IN DELIMITED BY SPACE
018600                      "XXXXXXXX" DELIMITED BY SIZE
018700                 INTO WK-C-BIC-PAD
018800               MOVE WK-C-BIC-PAD(1:8) TO WK-C-BIC-OUT
018900               INSPECT WK-C-BIC-OUT
019000                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
019100                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019200           END-IF.
019300
019400       B901-FORMAT-BIC-MT-EX.
019500           EXIT.
019600
019700      *----------------------------------------------------------------*
019800      * B020 - TAG 20.  MSGID, FALLBACK INSTRID, FALLBACK "UNKNOWN",   *
019900      *        MAX 16 CHARACTERS.                                     *
020000      *----------------------------------------------------------------*
020100       B020-BUILD-TAG20.
020200           MOVE "MsgId               " TO WK-C-FIND-NAME.
020300           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
020400           IF NOT WK-C-FIND-FOUND
020500               MOVE "InstrId             " TO WK-C-FIND-NAME
020600               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
020700           END-IF.
020800           IF NOT WK-C-FIND-FOUND
020900               MOVE "UNKNOWN" TO WK-C-FIND-VALUE
021000           END-IF.
021100           STRING ":20:" WK-C-FIND-VALUE(1:16) DELIMITED BY SPACE
021200             INTO WK-C-EMIT-LINE.
021300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
021400
021500       B020-BUILD-TAG20-EX.
021600           EXIT.
021700
021800      *----------------------------------------------------------------*
021900      * B025 - TAG 21, END-TO-END ID, IF PRESENT, MAX 16 CHARACTERS.   *
022000      *----------------------------------------------------------------*
022100       B025-BUILD-TAG21.
022200           MOVE "EndToEndId          " TO WK-C-FIND-NAME.
022300           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
022400           IF WK-C-FIND-FOUND
022500               STRING ":21:" WK-C-FIND-VALUE(1:16) DELIMITED BY SPACE
022600                 INTO WK-C-EMIT-LINE
022700               PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX
022800           END-IF.
022900
023000       B025-BUILD-TAG21-EX.
023100           EXIT.
023200
023300      *----------------------------------------------------------------*
023400      * B030 - TAG 32A.  DATE IS IntrBkSttlmDt, FALLBACK CreDtTm,      *
023500      *        FALLBACK 2023-01-01 - ALL ISO, CONVERTED TO YYMMDD.     *
023600      *----------------------------------------------------------------*
023700       B030-BUILD-TAG32A.
023800           MOVE "IntrBkSttlmDt       " TO WK-C-FIND-NAME.
023900           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
024000           IF WK-C-FIND-FOUND AND WK-C-FIND-VALUE(10:1) NOT = SPACE
024100               MOVE WK-C-FIND-VALUE(1:10) TO WK-C-DATE-ISO
024200           ELSE
024300               MOVE "CreDtTm             " TO WK-C-FIND-NAME
024400               PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX
024500               IF WK-C-FIND-FOUND AND WK-C-FIND-VALUE(10:1) NOT = SPACE
024600                   MOVE WK-C-FIND-VALUE(1:10) TO WK-C-DATE-ISO
024700               ELSE
024800                   MOVE "2023-01-01" TO WK-C-DATE-ISO
024900               END-IF
025000           END-IF.
025100           PERFORM B905-ISO-TO-MT-DATE THRU B905-ISO-TO-MT-DATE-EX.
025200           MOVE "Amount              " TO WK-C-FIND-NAME.
025300           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
025400           PERFORM B906-FORMAT-AMOUNT-MT THRU B906-FORMAT-AMOUNT-MT-EX.
025500           MOVE "Currency            " TO WK-C-FIND-NAME.
025600           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
025700           STRING ":32A:" WK-C-DATE-MT DELIMITED BY SIZE
025800                  WK-C-FIND-VALUE(1:3) DELIMITED BY SIZE
025900                  WK-C-AMT-INT DELIMITED BY SPACE
026000             INTO WK-C-EMIT-LINE.
026100           IF WK-C-AMT-FRAC NOT = SPACES
026200               STRING WK-C-EMIT-LINE DELIMITED BY SPACE
026300                      "," DELIMITED BY SIZE
026400                      WK-C-AMT-FRAC DELIMITED BY SIZE
026500                 INTO WK-C-EMIT-LINE
026600           END-IF.
026700           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
026800
026900       B030-BUILD-TAG32A-EX.
027000           EXIT.
027100
027200      *----------------------------------------------------------------*
027300      * B905 - ISO YYYY-MM-DD TO SWIFT YYMMDD.                        *
027400      *----------------------------------------------------------------*
027500       B905-ISO-TO-MT-DATE.
027600           MOVE WK-C-DATE-ISO(3:2) TO WK-C-DATE-MT(1:2).
027700           MOVE WK-C-DATE-ISO(6:2) TO WK-C-DATE-MT(3:2).
027800           MOVE WK-C-DATE-ISO(9:2) TO WK-C-DATE-MT(5:2).
027900
028000       B905-ISO-TO-MT-DATE-EX.
028100           EXIT.
028200
028300      *----------------------------------------------------------------*
028400      * B906 - AMOUNT MX TO MT.  STRIP ANY DOT AND SPLIT INTO WHOLE    *
028500      *        UNITS/CENTS; A ",00" FRACTION IS DROPPED ENTIRELY (NO   *
028600      *        DECIMAL MARKER ON A WHOLE AMOUNT), A SINGLE DIGIT       *
028700      *        FRACTION IS RIGHT-PADDED WITH A ZERO.                  *
028800      *----------------------------------------------------------------*
028900       B906-FORMAT-AMOUNT-MT.
029000           MOVE SPACES TO WK-C-AMT-INT WK-C-AMT-FRAC.
029100           MOVE 1 TO WK-N-TALLY1.
029200           UNSTRING WK-C-FIND-VALUE DELIMITED BY "."
029300               INTO WK-C-AMT-INT WK-C-AMT-FRAC
029400               TALLYING IN WK-N-TALLY1.
029500           IF WK-N-TALLY1 < 2
029600               MOVE SPACES TO WK-C-AMT-FRAC
029700           ELSE
029800               IF WK-C-AMT-FRAC = "00" OR WK-C-AMT-FRAC = SPACES
029900                   MOVE SPACES TO WK-C-AMT-FRAC
030000               ELSE
030100                   IF WK-C-AMT-FRAC(2:1) = SPACE
030200                       MOVE "0" TO WK-C-AMT-FRAC(2:1)
030300                   END-IF
030400               END-IF
030500           END-IF.
030600           IF WK-C-AMT-INT = SPACES
030700               MOVE "0" TO WK-C-AMT-INT
030800           END-IF.
030900
031000       B906-FORMAT-AMOUNT-MT-EX.
031100           EXIT.
031200
031300      *----------------------------------------------------------------*
031400      * B050 - TAG 52A/58A, THE DEBTOR AGENT AND CREDITOR AGENT BICS.  *
031500      *----------------------------------------------------------------*
031600       B050-BUILD-AGENTS.
031700           MOVE "DbtrAgtBIC          " TO WK-C-FIND-NAME.
031800           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
031900           MOVE WK-C-FIND-VALUE(1:11) TO WK-C-BIC-IN.
032000           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
032100           STRING ":52A:" WK-C-BIC-OUT DELIMITED BY SIZE
032200             INTO WK-C-EMIT-LINE.
032300           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
032400           MOVE "CdtrAgtBIC          " TO WK-C-FIND-NAME.
032500           PERFORM B900-FIND-FIELD THRU B900-FIND-FIELD-EX.
032600           MOVE WK-C-FIND-VALUE(1:11) TO WK-C-BIC-IN.
032700           PERFORM B901-FORMAT-BIC-MT THRU B901-FORMAT-BIC-MT-EX.
032800           STRING ":58A:" WK-C-BIC-OUT DELIMITED BY SIZE
032900             INTO WK-C-EMIT-LINE.
033000           PERFORM B910-APPEND-LINE THRU B910-APPEND-LINE-EX.
033100
033200       B050-BUILD-AGENTS-EX.
033300           EXIT.
033400
033500      *----------------------------------------------------------------*
033600      * B900 - GENERIC "FIND FIELD BY NAME" - FIRST OCCURRENCE ONLY.   *
033700      *----------------------------------------------------------------*
033800       B900-FIND-FIELD.
033900           MOVE SPACES TO WK-C-FIND-FOUND-FLG WK-C-FIND-VALUE.
034000           MOVE 1 TO WK-N-FLD-IX.
034100
034200       B901-CHECK-ONE-FIELD.
034300           IF WK-N-FLD-IX > WMX-FIELD-COUNT
034400               GO TO B900-FIND-FIELD-EX
034500           END-IF.
034600           IF WMX-FLD-NAME(WK-N-FLD-IX) = WK-C-FIND-NAME
034700               MOVE WMX-FLD-VALUE(WK-N-FLD-IX) TO WK-C-FIND-VALUE
034800               MOVE "Y" TO WK-C-FIND-FOUND-FLG
034900               GO TO B900-FIND-FIELD-EX
035000           END-IF.
035100           ADD 1 TO WK-N-FLD-IX.
035200           GO TO B901-CHECK-ONE-FIELD.
035300
035400       B900-FIND-FIELD-EX.
035500           EXIT.
035600
035700      *----------------------------------------------------------------*
035800      * B910 - GENERIC "APPEND ONE LINE" TO THE OUTPUT TEXT BUFFER.    *
035900      *----------------------------------------------------------------*
036000       B910-APPEND-LINE.
036100           IF WTB-LINE-CNT < 300
036200               ADD 1 TO WTB-LINE-CNT
036300               MOVE WK-C-EMIT-LINE TO WTB-LINES(WTB-LINE-CNT)
036400           END-IF.
036500           MOVE SPACES TO WK-C-EMIT-LINE.
036600
036700       B910-APPEND-LINE-EX.
036800           EXIT.
036900
037000      *----------------------------------------------------------------*
037100       Y900-ABNORMAL-TERMINATION.
037200      *----------------------------------------------------------------*
037300           PERFORM Z000-END-PROGRAM-ROUTINE.
037400           GOBACK.
037500
037600       Z000-END-PROGRAM-ROUTINE.
037700           CONTINUE.
037800
037900       Z999-END-PROGRAM-ROUTINE-EX.
038000           EXIT.
038100
038200      ******************************************************************
038300      ************** END OF PROGRAM SOURCE -  TRFG202G ***************
038400      ******************************************************************

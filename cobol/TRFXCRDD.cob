000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFXCRDD.
000500       AUTHOR.         TAN MOOI PENG.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   18 MAY 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  COMMON MODULE TO DEDUCT A GIVEN NUMBER OF
001200      *               CONVERSION CREDITS FROM A USER'S PURCHASED
001300      *               BLOCKS, OLDEST-EXPIRING-FIRST, AND TO BUILD
001400      *               THE CREDIT-USAGE LEDGER RECORD THE CALLING
001500      *               DRIVER WILL APPEND TO CREDUSE.  IF THE
001600      *               PURCHASED BLOCKS RUN OUT BEFORE THE FULL
001700      *               AMOUNT IS COVERED THE SHORTFALL IS FLAGGED
001800      *               BUT THE USAGE RECORD STILL SHOWS THE FULL
001900      *               AMOUNT REQUESTED - THE RUN IS NOT HELD UP.
002000      *
002100      *---------------------------------------------------------------*
002200      * HISTORY OF MODIFICATION:                                      *
002300      *---------------------------------------------------------------*
002400      * TAG    DATE       DEV     DESCRIPTION                         *
002500      *------- ---------- ------- ------------------------------------*
002600      * CNVB09  18/04/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002700      *                    - E-REQUEST# 58814 - INITIAL VERSION,      *
002800      *                    - REWORKED FROM OLD STP-LIMIT CHECK AREA. *
002900      * CNVB24  15/07/2024 TANMP  - E-REQUEST# 59140                  *
003000      *                    - PURCHASE TABLE IS NOW ASSUMED PRE-SORTED *
003100      *                      ASCENDING BY EXPIRY DATE PER USER - THE  *
003200      *                      OLD IN-LINE SORT-FLAG LOGIC WAS DROPPED. *
003210      * CNVB27  02/08/2026 TMPRVD - E-REQUEST# 59220                  *
003220      *                    - USAGE DESCRIPTION NOW COMES FROM THE     *
003230      *                      CALLER'S VCRDDED-I-USE-DESC (DRIVER      *
003240      *                      BUILDS IT FROM DIRECTION + EFFECTIVE     *
003250      *                      MESSAGE TYPE) - NO LONGER THE BARE       *
003260      *                      REQUEST ID.                              *
003300      *---------------------------------------------------------------*
003400              EJECT
003500      **********************
003600       ENVIRONMENT DIVISION.
003700      **********************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-AS400.
004000       OBJECT-COMPUTER.  IBM-AS400.
004100       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500      *    NO FILES OWNED BY THIS ROUTINE - TABLE IS BUILT AND
004600      *    REWRITTEN BY THE CALLING DRIVER, TRFCNVDR.
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       WORKING-STORAGE SECTION.
005100      *************************
005200       01  FILLER                          PIC X(24)        VALUE
005300           "** PROGRAM TRFXCRDD **".
005400
005500       01  WK-C-COMMON.
005600           COPY ASCMWS.
005700
005800       01  WK-N-COUNTERS.
005900           05  WK-N-TABLE-IX             PIC 9(04) COMP-3.
006000           05  WK-N-NEEDED-REM           PIC S9(07) COMP-3.
006100           05  WK-N-TAKE-AMT             PIC S9(07) COMP-3.
006200           05  WK-N-USED-ACC             PIC S9(07) COMP-3.
006300           05  FILLER                    PIC X(01).
006400       01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
006500           05  FILLER                    PIC X(04).
006600           05  WK-N-NEEDED-LOW-ORDER     PIC X(04).
006700           05  FILLER                    PIC X(09).
006800
006900       01  WK-C-ENTRY-WORK.
007000           05  WK-C-ENTRY-USER-ID        PIC X(08).
007100           05  WK-C-ENTRY-EXPIRED-FLG    PIC X(01).
007200           05  FILLER                    PIC X(01).
007300       01  WK-C-ENTRY-WORK-R REDEFINES WK-C-ENTRY-WORK.
007400           05  WK-C-ENTRY-KEY            PIC X(09).
007500           05  FILLER                    PIC X(01).
007600
007700       01  WK-C-SHORT-WORK.
007800           05  WK-C-SHORT-FLG            PIC X(01).
007900               88  WK-C-SHORTFALL          VALUE "Y".
008000           05  FILLER                    PIC X(01).
008100       01  WK-C-SHORT-WORK-R REDEFINES WK-C-SHORT-WORK.
008200           05  WK-C-SHORT-DISPLAY        PIC X(02).
008300
008400      ****************
008500       LINKAGE SECTION.
008600      ****************
008700           COPY VCRDDED.
008800       EJECT
008900      ***********************************************
009000       PROCEDURE DIVISION USING WK-C-VCRDDED-RECORD.
009100      ***********************************************
009200       MAIN-MODULE.
009300           PERFORM A000-START-PROGRAM-ROUTINE
009400              THRU A999-START-PROGRAM-ROUTINE-EX.
009500           PERFORM B000-MAIN-PROCESSING
009600              THRU B999-MAIN-PROCESSING-EX.
009700           PERFORM Z000-END-PROGRAM-ROUTINE
009800              THRU Z999-END-PROGRAM-ROUTINE-EX.
009900           GOBACK.
010000
010100      *----------------------------------------------------------------*
010200       A000-START-PROGRAM-ROUTINE.
010300      *----------------------------------------------------------------*
010400           MOVE ZERO TO WK-N-USED-ACC.
010500           MOVE "N" TO WK-C-SHORT-FLG.
010600           MOVE SPACES TO VCRDDED-O-ERROR-CD.
010700           MOVE VCRDDED-I-CREDITS-NEEDED TO WK-N-NEEDED-REM.
010800
010900       A999-START-PROGRAM-ROUTINE-EX.
011000           EXIT.
011100
011200      *----------------------------------------------------------------*
011300      * B000 - WALK THE TABLE IN ITS STORED ORDER (ASCENDING EXPIRY   *
011400      *        PER USER) TAKING CREDITS FROM THIS USER'S VALID        *
011500      *        BLOCKS UNTIL THE REQUESTED AMOUNT IS COVERED OR THE    *
011600      *        TABLE RUNS OUT.                                        *
011700      *----------------------------------------------------------------*
011800       B000-MAIN-PROCESSING.
011900           IF WCT-PURCH-COUNT = ZERO
012000               GO TO B090-CHECK-SHORTFALL
012100           END-IF.
012200           MOVE 1 TO WK-N-TABLE-IX.
012300
012400       B010-CHECK-ONE-ENTRY.
012500           IF WK-N-TABLE-IX > WCT-PURCH-COUNT
012600               GO TO B090-CHECK-SHORTFALL
012700           END-IF.
012800           IF WK-N-NEEDED-REM NOT > ZERO
012900               GO TO B090-CHECK-SHORTFALL
013000           END-IF.
013100           MOVE WCT-USER-ID(WK-N-TABLE-IX)     TO WK-C-ENTRY-USER-ID.
013200           MOVE WCT-EXPIRED-FLG(WK-N-TABLE-IX) TO WK-C-ENTRY-EXPIRED-FLG.
013300           IF WK-C-ENTRY-USER-ID NOT = VCRDDED-I-USER-ID
013400               GO TO B080-NEXT-ENTRY
013500           END-IF.
013600           IF WK-C-ENTRY-EXPIRED-FLG = "Y"
013700               GO TO B080-NEXT-ENTRY
013800           END-IF.
013900           IF WCT-CREDIT-AMT(WK-N-TABLE-IX) NOT > ZERO
014000               GO TO B080-NEXT-ENTRY
014100           END-IF.
014200           PERFORM B020-TAKE-FROM-BLOCK THRU B020-TAKE-FROM-BLOCK-EX.
014300
014400       B080-NEXT-ENTRY.
014500           ADD 1 TO WK-N-TABLE-IX.
014600           GO TO B010-CHECK-ONE-ENTRY.
014700
014800      *----------------------------------------------------------------*
014900      * B020 - TAKE AS MUCH AS IS STILL NEEDED OUT OF ONE BLOCK;      *
015000      *        A BLOCK REDUCED TO ZERO IS MARKED EXPIRED SO IT IS     *
015100      *        NOT OFFERED AGAIN ON A LATER CALL.                     *
015200      *----------------------------------------------------------------*
015300       B020-TAKE-FROM-BLOCK.
015400           IF WCT-CREDIT-AMT(WK-N-TABLE-IX) > WK-N-NEEDED-REM
015500               MOVE WK-N-NEEDED-REM TO WK-N-TAKE-AMT
015600           ELSE
015700               MOVE WCT-CREDIT-AMT(WK-N-TABLE-IX) TO WK-N-TAKE-AMT
015800           END-IF.
015900           SUBTRACT WK-N-TAKE-AMT FROM WCT-CREDIT-AMT(WK-N-TABLE-IX).
016000           SUBTRACT WK-N-TAKE-AMT FROM WK-N-NEEDED-REM.
016100           ADD WK-N-TAKE-AMT TO WK-N-USED-ACC.
016200           IF WCT-CREDIT-AMT(WK-N-TABLE-IX) = ZERO
016300               MOVE "Y" TO WCT-EXPIRED-FLG(WK-N-TABLE-IX)
016400           END-IF.
016500
016600       B020-TAKE-FROM-BLOCK-EX.
016700           EXIT.
016800
016900      *----------------------------------------------------------------*
017000      * B090 - THE FULL AMOUNT REQUESTED ALWAYS SHOWS ON THE USAGE    *
017100      *        RECORD; A SHORTFALL ONLY RAISES THE WARNING FLAG.      *
017200      *----------------------------------------------------------------*
017300       B090-CHECK-SHORTFALL.
017400           IF WK-N-NEEDED-REM > ZERO
017500               MOVE "Y" TO WK-C-SHORT-FLG
017600           END-IF.
017700           MOVE WK-C-SHORT-FLG TO VCRDDED-O-SHORTFALL-FLG.
017800           MOVE VCRDDED-I-CREDITS-NEEDED TO VCRDDED-O-CREDITS-USED.
017900           PERFORM B095-BUILD-USAGE-RECORD
018000              THRU B095-BUILD-USAGE-RECORD-EX.
018100
018200       B095-BUILD-USAGE-RECORD.
018300           MOVE VCRDDED-I-USER-ID       TO VCRDDED-O-USE-USER-ID.
018400           MOVE VCRDDED-I-CREDITS-NEEDED TO VCRDDED-O-USE-CREDITS.
018500           MOVE VCRDDED-I-SERVICE-TYPE  TO VCRDDED-O-USE-SVC-TYPE.
018550      *        CNVB27 - DESCRIPTION IS BUILT BY THE CALLING DRIVER.
018600           MOVE VCRDDED-I-USE-DESC      TO VCRDDED-O-USE-DESC.
018700           MOVE VCRDDED-I-RUN-DATE      TO VCRDDED-O-USE-DATE.
018800
018900       B095-BUILD-USAGE-RECORD-EX.
019000           EXIT.
019100
019200       B999-MAIN-PROCESSING-EX.
019300           EXIT.
019400
019500      *----------------------------------------------------------------*
019600       Y900-ABNORMAL-TERMINATION.
019700      *----------------------------------------------------------------*
019800           PERFORM Z000-END-PROGRAM-ROUTINE
019900              THRU Z999-END-PROGRAM-ROUTINE-EX.
020000           GOBACK.
020100
020200       Z000-END-PROGRAM-ROUTINE.
020300           CONTINUE.
020400
020500       Z999-END-PROGRAM-ROUTINE-EX.
020600           EXIT.
020700
020800      ******************************************************************
020900      ************** END OF PROGRAM SOURCE -  TRFXCRDD ***************
021000      ******************************************************************

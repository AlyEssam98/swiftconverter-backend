000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TRFXCRBL.
000500       AUTHOR.         TAN MOOI PENG.
000600       INSTALLATION.   TREASURY FRONT-END SUPPORT.
000700       DATE-WRITTEN.   17 MAY 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000      *
001100      *DESCRIPTION :  COMMON MODULE TO COMPUTE A USER'S AVAILABLE
001200      *               CONVERSION-CREDIT BALANCE AS OF A GIVEN RUN
001300      *               DATE.  ANY PURCHASED BLOCK WHOSE EXPIRY DATE
001400      *               HAS PASSED IS FLAGGED EXPIRED AND CONTRIBUTES
001500      *               NOTHING TO THE BALANCE; THE USER'S DIRECT-
001600      *               CREDIT ALLOWANCE IS ALWAYS ADDED IN.
001700      *
001800      *---------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:                                      *
002000      *---------------------------------------------------------------*
002100      * TAG    DATE       DEV     DESCRIPTION                         *
002200      *------- ---------- ------- ------------------------------------*
002300      * CNVB08  17/04/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
002400      *                    - E-REQUEST# 58814 - INITIAL VERSION,      *
002500      *                    - REWORKED FROM OLD VTF2 RATE-LOOKUP AREA. *
002600      * CNVB23  12/07/2024 TANMP  - E-REQUEST# 59140                  *
002700      *                    - EXPIRY COMPARE NOW ON FULL 10-CHAR ISO   *
002800      *                      DATE STRING, NOT JUST THE YEAR PORTION.  *
002900      *---------------------------------------------------------------*
003000              EJECT
003100      **********************
003200       ENVIRONMENT DIVISION.
003300      **********************
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.  IBM-AS400.
003600       OBJECT-COMPUTER.  IBM-AS400.
003700       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100      *    NO FILES OWNED BY THIS ROUTINE - TABLE IS BUILT AND
004200      *    REWRITTEN BY THE CALLING DRIVER, TRFCNVDR.
004300      ***************
004400       DATA DIVISION.
004500      ***************
004600       WORKING-STORAGE SECTION.
004700      *************************
004800       01  FILLER                          PIC X(24)        VALUE
004900           "** PROGRAM TRFXCRBL **".
005000
005100       01  WK-C-COMMON.
005200           COPY ASCMWS.
005300
005400       01  WK-N-COUNTERS.
005500           05  WK-N-TABLE-IX             PIC 9(04) COMP-3.
005600           05  WK-N-EXPIRED-CNT          PIC 9(04) COMP-3.
005700           05  WK-N-BALANCE-ACC          PIC S9(07) COMP-3.
005800           05  FILLER                    PIC X(01).
005900       01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
006000           05  FILLER                    PIC X(06).
006100           05  WK-N-BAL-LOW-ORDER        PIC X(04).
006200           05  FILLER                    PIC X(01).
006300
006400       01  WK-C-ENTRY-WORK.
006500           05  WK-C-ENTRY-USER-ID       PIC X(08).
006600           05  WK-C-ENTRY-EXPIRY-DT     PIC X(10).
006700           05  FILLER                   PIC X(01).
006800       01  WK-C-ENTRY-WORK-R REDEFINES WK-C-ENTRY-WORK.
006900           05  WK-C-ENTRY-KEY           PIC X(18).
007000           05  FILLER                   PIC X(01).
007100
007200       01  WK-C-DATE-WORK.
007300           05  WK-C-RUN-DATE            PIC X(10).
007400           05  FILLER                   PIC X(01).
007500       01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK.
007600           05  WK-C-RUN-DATE-YEAR       PIC X(04).
007700           05  WK-C-RUN-DATE-REST       PIC X(06).
007800           05  FILLER                   PIC X(01).
007900
008000      ****************
008100       LINKAGE SECTION.
008200      ****************
008300           COPY VCRDBAL.
008400       EJECT
008500      ***********************************************
008600       PROCEDURE DIVISION USING WK-C-VCRDBAL-RECORD.
008700      ***********************************************
008800       MAIN-MODULE.
008900           PERFORM A000-START-PROGRAM-ROUTINE
009000              THRU A999-START-PROGRAM-ROUTINE-EX.
009100           PERFORM B000-MAIN-PROCESSING
009200              THRU B999-MAIN-PROCESSING-EX.
009300           PERFORM Z000-END-PROGRAM-ROUTINE
009400              THRU Z999-END-PROGRAM-ROUTINE-EX.
009500           GOBACK.
009600
009700      *----------------------------------------------------------------*
009800       A000-START-PROGRAM-ROUTINE.
009900      *----------------------------------------------------------------*
010000           MOVE ZERO TO WK-N-EXPIRED-CNT
010100                        WK-N-BALANCE-ACC.
010200           MOVE SPACES TO VCRDBAL-O-ERROR-CD.
010300           MOVE VCRDBAL-I-RUN-DATE TO WK-C-RUN-DATE.
010400
010500       A999-START-PROGRAM-ROUTINE-EX.
010600           EXIT.
010700
010800      *----------------------------------------------------------------*
010900      * B000 - WALK THE WHOLE IN-STORAGE PURCHASE TABLE ONCE, AGING   *
011000      *        OUT ANY BLOCK BELONGING TO THIS USER THAT HAS EXPIRED  *
011100      *        AND ACCUMULATING THE REMAINING BLOCKS' CREDIT AMOUNTS. *
011200      *----------------------------------------------------------------*
011300       B000-MAIN-PROCESSING.
011400           IF WCT-PURCH-COUNT = ZERO
011500               GO TO B090-ADD-DIRECT-CREDIT
011600           END-IF.
011700           MOVE 1 TO WK-N-TABLE-IX.
011800
011900       B010-CHECK-ONE-ENTRY.
012000           IF WK-N-TABLE-IX > WCT-PURCH-COUNT
012100               GO TO B090-ADD-DIRECT-CREDIT
012200           END-IF.
012250           MOVE WCT-USER-ID(WK-N-TABLE-IX)   TO WK-C-ENTRY-USER-ID.
012270           MOVE WCT-EXPIRY-DT(WK-N-TABLE-IX) TO WK-C-ENTRY-EXPIRY-DT.
012300           IF WCT-USER-ID(WK-N-TABLE-IX) NOT = VCRDBAL-I-USER-ID
012400               GO TO B080-NEXT-ENTRY
012500           END-IF.
012600           IF WCT-EXPIRED-FLG(WK-N-TABLE-IX) = "Y"
012700               GO TO B080-NEXT-ENTRY
012800           END-IF.
012900           IF WCT-EXPIRY-DT(WK-N-TABLE-IX) NOT > WK-C-RUN-DATE
013000               MOVE "Y" TO WCT-EXPIRED-FLG(WK-N-TABLE-IX)
013100               ADD 1 TO WK-N-EXPIRED-CNT
013200               GO TO B080-NEXT-ENTRY
013300           END-IF.
013400           ADD WCT-CREDIT-AMT(WK-N-TABLE-IX) TO WK-N-BALANCE-ACC.
013500
013600       B080-NEXT-ENTRY.
013700           ADD 1 TO WK-N-TABLE-IX.
013800           GO TO B010-CHECK-ONE-ENTRY.
013900
014000       B090-ADD-DIRECT-CREDIT.
014100           ADD VCRDBAL-I-DIRECT-CR TO WK-N-BALANCE-ACC.
014200           MOVE WK-N-BALANCE-ACC TO VCRDBAL-O-AVAILABLE-BAL.
014300           MOVE WK-N-EXPIRED-CNT TO VCRDBAL-O-EXPIRED-CNT.
014400
014500       B999-MAIN-PROCESSING-EX.
014600           EXIT.
014700
014800      *----------------------------------------------------------------*
014900       Y900-ABNORMAL-TERMINATION.
015000      *----------------------------------------------------------------*
015100           PERFORM Z000-END-PROGRAM-ROUTINE
015200              THRU Z999-END-PROGRAM-ROUTINE-EX.
015300           GOBACK.
015400
015500       Z000-END-PROGRAM-ROUTINE.
015600           CONTINUE.
015700
015800       Z999-END-PROGRAM-ROUTINE-EX.
015900           EXIT.
016000
016100      ******************************************************************
016200      ************** END OF PROGRAM SOURCE -  TRFXCRBL ***************
016300      ******************************************************************

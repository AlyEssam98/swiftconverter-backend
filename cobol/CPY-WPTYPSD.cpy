000100*****************************************************************
000200* WPTYPSD - PARSED-PARTY WORKING AREA                           *
000300*           OUTPUT OF THE PARTY-PARSER (TRFVPTYP) - ONE MT      *
000400*           PARTY/AGENT FIELD (50A/52A/53A/56A/57A/58A/59A)     *
000500*           BROKEN INTO ACCOUNT, NAME, ADDRESS LINES, COUNTRY   *
000550*           AND EMBEDDED BIC.                                   *
000600*****************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*---------------------------------------------------------------*
000900* TAG    DATE       DEV     DESCRIPTION                         *
001000*------- ---------- ------- ------------------------------------*
001100* CNVB01  14/03/2024 TMPRVD - SWIFT MT/MX CONVERSION BATCH R1   *
001200*                    - E-REQUEST# 58814 - INITIAL VERSION.      *
001250* CNVB30  02/06/2024 TMPRVD - E-REQUEST# 59107 - DROPPED THE    *
001260*                    FIXED-COLUMN WPP-ADDR-LINES-R REDEFINES.   *
001270*                    THE LAST-LINE COUNTRY SUFFIX IS NOW FOUND  *
001280*                    BY TRFVPTYP SCANNING FOR THE TRUE END OF   *
001290*                    THE LINE TEXT, NOT A FIXED OFFSET.         *
001300*-----------------------------------------------------------------
001400    05  WPP-ACCOUNT                  PIC X(34).
001500*                 ACCOUNT/IBAN FROM A LEADING / LINE
001600    05  WPP-NAME                     PIC X(140).
001700*                 PARTY NAME, MAX 140 CHARS, UNKNOWN IF BLANK
001800    05  WPP-ADDR-COUNT               PIC 9(01).
001900*                 NUMBER OF ADDRESS LINES USED BELOW, MAX 7
002000    05  WPP-ADDR-LINES OCCURS 7 TIMES
002100                       INDEXED BY WPP-ADDR-IX
002200                       PIC X(70).
002300    05  WPP-COUNTRY                  PIC X(02).
002400*                 ISO COUNTRY FROM END OF LAST ADDRESS LINE
002500    05  WPP-BIC                      PIC X(11).
002600*                 BIC FOUND ANYWHERE IN THE PARTY CONTENT
002700    05  WPP-BIC-ONLY-FLG             PIC X(01).
002800*                 Y WHEN THE PARTY CONTENT WAS A BARE BIC LINE
002900*
003600    05  FILLER                       PIC X(03).
